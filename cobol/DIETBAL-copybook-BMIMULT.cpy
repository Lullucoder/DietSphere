000100******************************************************************
000110*    COPYBOOK    BMIMULT
000120*    USED BY      RDAADJ
000130*    PURPOSE      THE BMI-CATEGORY MULTIPLIER TABLE.  NORMAL BMI
000140*                 CARRIES NO ROWS HERE ON PURPOSE - A NUTRIENT
000150*                 WITH NO MATCHING ROW FOR THE CALLER'S CATEGORY
000160*                 GETS MULTIPLIER 1.00 (SEE RDAADJ 200-FIND-MULT).
000170*
000180*    ROW LAYOUT (29 BYTES) -  BMI-CATEGORY   X(11)
000190*                             NUTRIENT-NAME  X(15)
000200*                             MULTIPLIER     9V99 (UNSIGNED, E.G.
000210*                                            "130" MEANS 1.30)
000220*
000230*    CHANGE LOG
000240*    062296 MM   ORIGINAL COPY MEMBER - UNDERWEIGHT/OVERWEIGHT/   062296MM
000250*                 OBESE ROWS PER THE DIETITIAN'S ADJUSTMENT SHEET
000260*    081399 RT   ADDED THE OBESE VITAMIN D ROW - REQUESTED BY     081399RT
000270*                 DIETITIAN DEPT AFTER THE FALL REVIEW
000280******************************************************************
000290 01  WS-BMI-MULT-TABLE-DATA.
000300     05  FILLER PIC X(29) VALUE "UNDERWEIGHTProtein        130".
000310     05  FILLER PIC X(29) VALUE "UNDERWEIGHTCarbohydrates  120".
000320     05  FILLER PIC X(29) VALUE "UNDERWEIGHTFat            110".
000330     05  FILLER PIC X(29) VALUE "UNDERWEIGHTCalcium        115".
000340     05  FILLER PIC X(29) VALUE "UNDERWEIGHTIron           110".
000350     05  FILLER PIC X(29) VALUE "OVERWEIGHT Carbohydrates  085".
000360     05  FILLER PIC X(29) VALUE "OVERWEIGHT Fat            085".
000370     05  FILLER PIC X(29) VALUE "OVERWEIGHT Protein        110".
000380     05  FILLER PIC X(29) VALUE "OVERWEIGHT Fiber          115".
000390     05  FILLER PIC X(29) VALUE "OBESE      Carbohydrates  075".
000400     05  FILLER PIC X(29) VALUE "OBESE      Fat            075".
000410     05  FILLER PIC X(29) VALUE "OBESE      Protein        120".
000420     05  FILLER PIC X(29) VALUE "OBESE      Fiber          125".
000430     05  FILLER PIC X(29) VALUE "OBESE      Vitamin D      130".
000440 01  WS-BMI-MULT-TABLE REDEFINES WS-BMI-MULT-TABLE-DATA.
000450     05  BMI-MULT-ROW OCCURS 14 TIMES INDEXED BY BMI-MULT-IDX.
000460         10  BMI-MULT-CATEGORY       PIC X(11).
000470         10  BMI-MULT-NUTRIENT       PIC X(15).
000480         10  BMI-MULT-FACTOR         PIC 9V99.
