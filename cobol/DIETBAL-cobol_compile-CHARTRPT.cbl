000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  CHARTRPT.
000120 AUTHOR. R JAMISON.
000130 INSTALLATION. COBOL DEV Center.
000140 DATE-WRITTEN. 02/07/92.
000150 DATE-COMPILED. 02/07/92.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM PRINTS THE DIET BALANCE TRACKER'S
000220*          NUTRITION ANALYSIS REPORT.  IT READS THREE STREAMS IN
000230*          USER-ID ORDER - USER-PROFILE, THE ANALYSIS-OUT FILE
000240*          BUILT BY NUTRANLZ, AND THE GOOD DIETARY-ENTRY FILE -
000250*          THE SAME WAY THE OLD CENSUS LISTING MATCHED THE
000260*          PATIENT MASTER AGAINST ITS CHARGE DETAIL SORT FILE.
000270*
000280*          FOR EVERY USER IT PRINTS A HEADER, THE FIFTEEN-LINE
000290*          NUTRIENT ANALYSIS SECTION AND RECOMMENDATIONS CARRIED
000300*          FORWARD FROM NUTRANLZ, AND FIVE SECTIONS IT COMPUTES
000310*          ITSELF STRAIGHT FROM THE DIETARY-ENTRY WINDOW - DAILY
000320*          TREND, MACRO SPLIT, MEAL-TYPE BREAKDOWN, TOP TEN
000330*          FOODS, AND THE TWELVE-NUTRIENT RADAR CHART.  THE LAST
000340*          PAGE CARRIES THE JOB'S GRAND TOTALS OFF THE TRAILER
000350*          RECORD NUTRANLZ WROTE AT END OF FILE.
000360*
000370******************************************************************
000380
000390         CONTROL CARD            -   DBS0001.PARMCARD
000400         USER CATALOG            -   DBS0001.USRPROF
000410         FOOD CATALOG            -   DBS0001.FOODMSTR
000420         ANALYSIS RESULTS        -   DBS0001.ANALOUT
000430         GOOD DIETARY ENTRIES    -   DBS0001.DIETMST
000440
000450         PRINTED REPORT          -   DBS0001.RPTOUT
000460
000470         DUMP FILE               -   SYSOUT
000480
000490*          CHANGE LOG
000500*          020792 RJ   ORIGINAL PROGRAM                           020792RJ
000510*          091205 RJ   TOP-FOODS SECTION ADDED - DIETITIAN DEPT   091205RJ
000520*                       WANTED TO SEE WHAT USERS ACTUALLY EAT
000530*                       MOST, NOT JUST WHAT THEY'RE SHORT ON
000540*          070308 KD   RADAR SECTION VALUES NOW CAPPED AT 150     070308KD
000550*                       AFTER THE ROUND, NOT BEFORE - AR-5190
000560*                       COMPANION FIX
000570*          022108 KD   GRAND TOTALS PAGE ADDED, READS THE "T"     022108KD
000580*                       JOB TRAILER RECORD OFF ANALOUT
000590*          081409 KD   AN UNKNOWN FOOD ID WAS SKIPPING THE DAY    081409KD
000600*                       ROW AND MEAL-TYPE ENTRY COUNTS ENTIRELY -
000610*                       THEY NOW COUNT, ONLY THE NUTRIENT AMOUNTS
000620*                       AND THE TOP-FOODS/RADAR SECTIONS ARE
000630*                       SKIPPED - AR-5201.  RADAR PER-DAY AVERAGE
000640*                       WAS ALSO DIVIDING BY DISTINCT DAYS LOGGED
000650*                       INSTEAD OF THE PARM WINDOW SIZE, WHICH
000660*                       OVERSTATED THE PCT ON LIGHT-LOGGING WEEKS -
000670*                       SAME TICKET
000680*          091610 KD   REVIEWED WHETHER TOP-FOODS NEEDS INDEXING  091610KD
000690*                       STRUCTURE INSTEAD OF A BUBBLE SORT - AT MOST
000700*                       100 ROWS, NO CHANGE MADE, SEE MAINT NOTES
000710*          052919 RJ   Y2K-STYLE DATE REVIEW - PARM-PROC-DATE     052919RJ
000720*                       WY-DATE ARE BOTH FULL EIGHT-DIGIT CCYYMMDD,
000730*                       NO TWO-DIGIT YEAR FIELDS IN THIS PROGRAM, NO
000740*                       CHANGES REQUIRED
000750******************************************************************
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER. IBM-390.
000790 OBJECT-COMPUTER. IBM-390.
000800 SPECIAL-NAMES.
000810     C01 IS NEXT-PAGE.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT SYSOUT
000850     ASSIGN TO UT-S-SYSOUT
000860       ORGANIZATION IS SEQUENTIAL.
000870
000880     SELECT PARMCARD
000890     ASSIGN TO UT-S-PARMCARD
000900       ACCESS MODE IS SEQUENTIAL
000910       FILE STATUS IS PCFCODE.
000920
000930     SELECT USRPROF
000940     ASSIGN TO UT-S-USRPROF
000950       ACCESS MODE IS SEQUENTIAL
000960       FILE STATUS IS UPFCODE.
000970
000980     SELECT FOODMSTR
000990     ASSIGN TO UT-S-FOODMSTR
001000       ACCESS MODE IS SEQUENTIAL
001010       FILE STATUS IS FMFCODE.
001020
001030     SELECT ANALOUT
001040     ASSIGN TO UT-S-ANALOUT
001050       ACCESS MODE IS SEQUENTIAL
001060       FILE STATUS IS OFCODE.
001070
001080     SELECT DIETMST
001090     ASSIGN TO UT-S-DIETMST
001100       ACCESS MODE IS SEQUENTIAL
001110       FILE STATUS IS OFCODE.
001120
001130     SELECT RPTOUT
001140     ASSIGN TO UT-S-RPTOUT
001150       ACCESS MODE IS SEQUENTIAL
001160       FILE STATUS IS RPFCODE.
001170
001180 DATA DIVISION.
001190 FILE SECTION.
001200*    SYSOUT IS THE ABEND DUMP FILE - SEE 1000-ABEND-RTN AT THE
001210*    BOTTOM OF THE PROCEDURE DIVISION.  NOT A REPORT FILE.
001220 FD  SYSOUT
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 100 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS SYSOUT-REC.
001280 01  SYSOUT-REC  PIC X(100).
001290
001300*    ONE-CARD PARM FILE, SAME LAYOUT AS EVERY OTHER PROGRAM IN
001310*    THE JOB STREAM - THE PROCESSING DATE AND THE WINDOW SIZE IN
001320*    DAYS.  CHARTRPT NEEDS BOTH TO REBUILD THE SAME WINDOW
001330*    NUTRANLZ USED, SO THE TREND AND RADAR SECTIONS LINE UP.
001340 FD  PARMCARD
001350     RECORDING MODE IS F
001360     LABEL RECORDS ARE STANDARD
001370     RECORD CONTAINS 80 CHARACTERS
001380     BLOCK CONTAINS 0 RECORDS
001390     DATA RECORD IS PARM-CARD-REC.
001400 01  PARM-CARD-REC.
001410     05  PARM-PROC-DATE              PIC 9(08).
001420     05  PARM-WINDOW-DAYS            PIC 9(02).
001430     05  FILLER                      PIC X(70).
001440
001450*    USER CATALOG, ONE RECORD PER REGISTERED USER, SAME FILE
001460*    ENTRYEDT MAINTAINS AND NUTRANLZ READS.
001470 FD  USRPROF
001480     RECORDING MODE IS F
001490     LABEL RECORDS ARE STANDARD
001500     RECORD CONTAINS 50 CHARACTERS
001510     BLOCK CONTAINS 0 RECORDS
001520     DATA RECORD IS USRPROF-REC-DATA.
001530 01  USRPROF-REC-DATA PIC X(50).
001540
001550*    FOOD CATALOG - LOADED ENTIRELY INTO WS-FOOD-TABLE AT START
001560*    OF RUN BY 150-BUILD-FOOD-TABLE, THE SAME WAY NUTRANLZ AND
001570*    FOODSRCH BOTH DO IT.
001580 FD  FOODMSTR
001590     RECORDING MODE IS F
001600     LABEL RECORDS ARE STANDARD
001610     RECORD CONTAINS 250 CHARACTERS
001620     BLOCK CONTAINS 0 RECORDS
001630     DATA RECORD IS FOODMSTR-REC-DATA.
001640 01  FOODMSTR-REC-DATA PIC X(250).
001650
001660*    THE ANALYSIS RESULTS FILE NUTRANLZ WROTE - ONE HEADER (D)
001670*    RECORD AND UP TO FIFTEEN DETAIL (D) AND EIGHT RECOMMEND (R)
001680*    RECORDS PER USER, PLUS A SINGLE TRAILER (T) RECORD AT END
001690*    OF FILE CARRYING THE JOB'S GRAND TOTALS - SEE THE ANALOUT
001700*    COPYBOOK AND 910-READ-ANALOUT BELOW.
001710 FD  ANALOUT
001720     RECORDING MODE IS F
001730     LABEL RECORDS ARE STANDARD
001740     RECORD CONTAINS 92 CHARACTERS
001750     BLOCK CONTAINS 0 RECORDS
001760     DATA RECORD IS ANALOUT-REC-DATA.
001770 01  ANALOUT-REC-DATA PIC X(92).
001780
001790*    THE GOOD DIETARY-ENTRY FILE - THE SAME RECORDS NUTRANLZ
001800*    ACCUMULATED FROM, RE-READ HERE SO CHARTRPT CAN BUILD THE
001810*    FIVE SECTIONS NUTRANLZ NEVER PRINTED.
001820 FD  DIETMST
001830     RECORDING MODE IS F
001840     LABEL RECORDS ARE STANDARD
001850     RECORD CONTAINS 61 CHARACTERS
001860     BLOCK CONTAINS 0 RECORDS
001870     DATA RECORD IS DIETARY-MST-REC-DATA.
001880 01  DIETARY-MST-REC-DATA PIC X(61).
001890
001900*    THE PRINTED REPORT ITSELF - 132 BYTES, ONE PRINT LINE PER
001910*    RECORD, CARRIAGE CONTROL HANDLED BY THE ADVANCING CLAUSE ON
001920*    EACH WRITE, NOT BY A FIRST-BYTE CONTROL CHARACTER.
001930 FD  RPTOUT
001940     RECORDING MODE IS F
001950     LABEL RECORDS ARE STANDARD
001960     RECORD CONTAINS 132 CHARACTERS
001970     BLOCK CONTAINS 0 RECORDS
001980     DATA RECORD IS RPT-REC.
001990 01  RPT-REC PIC X(132).
002000
002010 WORKING-STORAGE SECTION.
002020
002030*    ONLY UPFCODE AND FMFCODE HAVE 88-LEVELS - PARMCARD, ANALOUT
002040*    AND DIETMST EOF ARE SENSED OFF THEIR OWN READ'S AT END
002050*    CLAUSE, NOT OFF A STATUS-CODE COMPARE.
002060 01  FILE-STATUS-CODES.
002070     05  PCFCODE                     PIC X(2).
002080     05  UPFCODE                     PIC X(2).
002090         88  NO-MORE-USER             VALUE "10".
002100     05  FMFCODE                     PIC X(2).
002110         88  NO-MORE-FOOD             VALUE "10".
002120     05  OFCODE                      PIC X(2).
002130     05  RPFCODE                     PIC X(2).
002140
002150*    FIVE COPYBOOKS PULLED IN HERE, ONE PER FILE THIS PROGRAM
002160*    SHARES WITH ANOTHER MEMBER OF THE JOB STREAM - USRPROF AND
002170*    FOODMSTR WITH ENTRYEDT/NUTRANLZ/FOODSRCH, DIETENT WITH
002180*    ENTRYEDT/NUTRANLZ, ANALOUT AND RDACHART WITH NUTRANLZ.
002190 COPY USRPROF.
002200 COPY FOODMSTR.
002210 COPY DIETENT.
002220 COPY ANALOUT.
002230 COPY RDACHART.
002240
002250*    FOOD-MASTER LOADED WITH THE FULL NUTRIENT PROFILE PLUS THE
002260*    FOOD NAME, NEEDED HERE FOR THE TOP-FOODS AND RADAR SECTIONS
002270 01  WS-FOOD-TABLE.
002280     05  WS-FOOD-ROW OCCURS 500 TIMES INDEXED BY FOOD-IDX.
002290         10  WT-FOOD-ID              PIC 9(05).
002300         10  WT-FOOD-NAME            PIC X(30).
002310         10  WT-CALORIES             PIC 9(05)V99.
002320         10  WT-PROTEIN-G            PIC 9(04)V99.
002330         10  WT-CARBS-G              PIC 9(04)V99.
002340         10  WT-FAT-G                PIC 9(04)V99.
002350         10  WT-FIBER-G              PIC 9(04)V99.
002360         10  WT-VIT-A-MCG            PIC 9(05)V99.
002370         10  WT-VIT-C-MG             PIC 9(04)V99.
002380         10  WT-VIT-D-MCG            PIC 9(04)V99.
002390         10  WT-CALCIUM-MG           PIC 9(05)V99.
002400         10  WT-IRON-MG              PIC 9(04)V99.
002410         10  WT-MAGNESIUM-MG         PIC 9(05)V99.
002420         10  WT-ZINC-MG              PIC 9(04)V99.
002430         10  WT-POTASSIUM-MG         PIC 9(05)V99.
002440
002450*    ONE ROW PER 15-NUTRIENT DETAIL LINE HELD FOR THIS USER,
002460*    BUFFERED HERE SO THE NUTRIENT SECTION PRINTS AS ONE CLEAN
002470*    BLOCK EVEN THOUGH NUTRANLZ INTERLEAVED "D" AND "R" RECORDS
002480*    ON THE ANALYSIS-OUT FILE
002490 01  WS-DETAIL-TABLE.
002500     05  WS-DETAIL-ROW OCCURS 15 TIMES INDEXED BY DETAIL-IDX.
002510         10  WD-NUTRIENT-NAME        PIC X(15).
002520         10  WD-CONSUMED-AMT         PIC 9(06)V99.
002530         10  WD-RECOMMENDED-AMT      PIC 9(06)V99.
002540         10  WD-PCT-OF-RDA           PIC 9(03)V99.
002550         10  WD-UNIT                 PIC X(04).
002560
002570*    RECOMMENDATIONS CARRIED FORWARD FROM THE ANALYSIS-OUT FILE
002580*    UNCHANGED - CHARTRPT DOES NOT RECOMPUTE THEM, IT ONLY PRINTS
002590*    WHAT NUTRANLZ ALREADY DECIDED.
002600 01  WS-RECOMMEND-TABLE.
002610     05  WS-RECOMMEND-ROW OCCURS 8 TIMES INDEXED BY RECOMMEND-IDX.
002620         10  WR-NUTRIENT-NAME        PIC X(15).
002630         10  WR-PRIORITY             PIC X(06).
002640         10  WR-PCT-OF-RDA           PIC 9(03)V99.
002650         10  WR-FOOD-SUGGEST         PIC X(60).
002660
002670*    HEADER-RECORD FIELDS CARRIED FROM ANALOUT'S "D" HEADER FOR
002680*    THE CURRENT USER - BMI, BMI CATEGORY, OVERALL SCORE.
002690 01  WS-SCORE-FIELDS.
002700     05  WS-MEAL-COUNT               PIC 9(05).
002710     05  WS-TOTAL-CALORIES-DAY       PIC 9(07)V99.
002720     05  WS-OVERALL-SCORE            PIC 9(03)V99.
002730     05  WS-BMI                      PIC 9(03)V99.
002740     05  WS-BMI-CATEGORY             PIC X(11).
002750
002760*    THE JOB-WIDE COUNTS OFF ANALOUT'S "T" TRAILER RECORD, HELD
002770*    HERE UNTIL 950-PRINT-GRAND-TOTALS AT END OF RUN.
002780 01  WS-JOBTRLR-FIELDS.
002790     05  WS-USERS-PROCESSED          PIC 9(05).
002800     05  WS-ENTRIES-READ             PIC 9(07).
002810     05  WS-ENTRIES-SKIPPED          PIC 9(07).
002820     05  WS-RECOMMENDS-ISSUED        PIC 9(05).
002830
002840*    DAILY TREND TABLE - ONE ROW PER CALENDAR DAY OF THE WINDOW,
002850*    OLDEST FIRST, PRE-BUILT SO A DAY WITH NO ENTRIES STILL PRINTS
002860 01  WS-DAY-TABLE.
002870     05  WS-DAY-ROW OCCURS 31 TIMES INDEXED BY DAY-IDX.
002880         10  WY-DATE                 PIC 9(08).
002890         10  WY-DOW-LABEL            PIC X(03).
002900         10  WY-CALORIES             PIC 9(07)V99.
002910         10  WY-PROTEIN              PIC 9(07)V99.
002920         10  WY-CARBS                PIC 9(07)V99.
002930         10  WY-FAT                  PIC 9(07)V99.
002940         10  WY-ENTRIES              PIC 9(05).
002950
002960*    MEAL-TYPE TABLE, FIRST-SEEN ORDER - RECONCILED INTO THE
002970*    FIRST EMPTY SLOT THE SAME WAY THE OLD DIAGNOSTIC-CODE
002980*    RECONCILIATION PARAGRAPH DID IT
002990 01  WS-MEALTYPE-TABLE.
003000     05  WS-MEALTYPE-ROW OCCURS 4 TIMES INDEXED BY MEAL-IDX.
003010         10  WM-MEAL-TYPE            PIC X(10).
003020         10  WM-CALORIES             PIC 9(07)V99.
003030         10  WM-ENTRIES              PIC 9(05).
003040
003050*    TOP-FOODS TABLE, ALSO RECONCILED INTO A FIRST EMPTY SLOT BY
003060*    FOOD NAME, THEN BUBBLE-SORTED DESCENDING BY TIMES-LOGGED
003070 01  WS-TOPFOOD-TABLE.
003080     05  WS-TOPFOOD-ROW OCCURS 100 TIMES INDEXED BY TOPFD-IDX.
003090         10  TF-FOOD-NAME            PIC X(30).
003100         10  TF-CALORIES             PIC 9(07)V99.
003110         10  TF-TIMES-LOGGED         PIC 9(05).
003120 01  WS-TOPFOOD-SWAP.
003130     05  TF-SWAP-NAME                PIC X(30).
003140     05  TF-SWAP-CALORIES            PIC 9(07)V99.
003150     05  TF-SWAP-TIMES               PIC 9(05).
003160
003170*    12-NUTRIENT RADAR ACCUMULATORS, ORDER MATCHES RDA-CHART-ROW
003180 01  WS-RADAR-ACCUM-TABLE.
003190     05  WS-RADAR-ACCUM OCCURS 12 TIMES
003200             INDEXED BY RADAR-IDX     PIC 9(07)V99.
003210
003220*    RUNNING GRAMS OF EACH MACRONUTRIENT OVER THE WINDOW,
003230*    ACCUMULATED ALONGSIDE THE DAY-TABLE IN 320-ACCUM-ONE-ENTRY -
003240*    700-PRINT-MACRO-SECTION ONLY TURNS THEM INTO PERCENTAGES.
003250 01  WS-MACRO-TOTALS.
003260     05  WM-PROTEIN-TOT              PIC 9(07)V99.
003270     05  WM-CARBS-TOT                PIC 9(07)V99.
003280     05  WM-FAT-TOT                  PIC 9(07)V99.
003290     05  WM-MACRO-SUM                PIC 9(07)V99.
003300     05  WM-DIVISOR                  PIC 9(07)V99.
003310
003320*    SHARED ONE-DECIMAL ROUNDING WORK AREA - EVERY SECTION THAT
003330*    PRINTS A ROUNDED AMOUNT MOVES INTO WS-ROUND-IN, PERFORMS
003340*    050-ROUND-1-DEC, AND MOVES WS-ROUND-OUT TO ITS OWN OUTPUT
003350*    FIELD - ONE COPY OF THE ROUNDING RULE INSTEAD OF ONE PER
003360*    CALLER.
003370 01  ROUND-WORK-FIELDS.
003380     05  WS-ROUND-IN                 PIC 9(07)V99.
003390     05  WS-ROUND-OUT                PIC 9(05)V9.
003400
003410*    THE PARM CARD'S DATE AND WINDOW SIZE, PLUS THE COMPUTED
003420*    WINDOW-START DATE - REBUILT INDEPENDENTLY OF NUTRANLZ'S OWN
003430*    COPY OF THE SAME ARITHMETIC, SEE 250-CALC-WINDOW-DATES.
003440 01  WS-WINDOW-FIELDS.
003450     05  WS-PROC-DATE                PIC 9(08).
003460     05  WS-WINDOW-DAYS              PIC 9(02).
003470     05  WS-WINDOW-START             PIC 9(08).
003480
003490*    TABLE-xxx-COUNT FIELDS TRACK HOW MANY ROWS ARE ACTUALLY IN
003500*    USE IN EACH OCCURS TABLE FOR THIS USER - THE TABLES THEMSELVES
003510*    ARE NOT RE-INITIALIZED EVERY USER, ONLY THE COUNTS AND THE
003520*    ROWS ACTUALLY TOUCHED.
003530 01  COUNTERS-IDXS-AND-ACCUMULATORS.
003540     05  TABLE-FOOD-COUNT            PIC 9(04) COMP.
003550     05  TABLE-MEAL-COUNT            PIC 9(01) COMP.
003560     05  TABLE-RECOMMEND-COUNT       PIC 9(02) COMP.
003570     05  TABLE-TOPFD-COUNT           PIC 9(03) COMP.
003580     05  WS-LINES                    PIC 9(02) COMP VALUE 99.
003590     05  WS-PAGES                    PIC 9(03) COMP VALUE 1.
003600     05  WS-SORT-I                   PIC 9(03) COMP.
003610     05  WS-SORT-J                   PIC 9(03) COMP.
003620
003630*    RETURN-CD IS PASSED TO RDAADJ BUT NEVER SET NON-ZERO HERE -
003640*    SAME LEFTOVER SITUATION RDAADJ ITSELF DOCUMENTS, SEE THAT
003650*    PROGRAM'S REMARKS.
003660 01  MISC-FIELDS.
003670     05  RETURN-CD                   PIC S9(04) VALUE 0.
003680     05  WS-FOOD-FOUND-SW            PIC X(01).
003690         88  FOOD-FOUND               VALUE "Y".
003700     05  WS-SLOT-FOUND-SW            PIC X(01).
003710         88  SLOT-FOUND               VALUE "Y".
003720
003730*    CALL LINKAGE TO DTECALC - SAME COPY-PASTE LAYOUT EVERY
003740*    CALLER IN THE JOB STREAM USES, SEE DTECALC'S OWN REMARKS
003750*    FOR THE FUNCTION-CODE VALUES.
003760 01  DATE-CALC-LINKAGE-REC.
003770     05  DC-FUNCTION-CODE            PIC X(01).
003780     05  DC-DATE-IN                  PIC 9(08).
003790     05  DC-DAYS-OFFSET              PIC S9(03).
003800     05  DC-DATE-OUT                 PIC 9(08).
003810     05  DC-DOW-OUT                  PIC 9(01).
003820     05  DC-DOW-LABEL-OUT            PIC X(03).
003830
003840
003850*    ZERO-VAL/ONE-VAL - THE STANDARD JOB-STREAM DIVIDE-BY-ZERO
003860*    ABEND TRIGGER, SEE 1000-ABEND-RTN.
003870  77  ZERO-VAL                        PIC 9(01) COMP VALUE 0.
003880  77  ONE-VAL                         PIC 9(01) COMP VALUE 1.
003890
003900  77  MORE-USER-SW                    PIC X(01) VALUE "Y".
003910         88  NO-MORE-USERS            VALUE "N".
003920
003930  77  MORE-ANAL-SW                    PIC X(01) VALUE "Y".
003940         88  NO-MORE-ANAL             VALUE "N".
003950
003960  77  MORE-DIET-SW                    PIC X(01) VALUE "Y".
003970         88  NO-MORE-DIET             VALUE "N".
003980
003990*    STANDARD DUMP-RECORD LAYOUT SHARED BY EVERY PROGRAM IN THE
004000*    JOB STREAM - SEE 1000-ABEND-RTN.
004010 COPY ABENDREC.
004020
004030******************************************************************
004040*  REPORT LINE LAYOUT CONVENTIONS
004050*
004060*  EVERY 01-LEVEL FROM HERE TO THE END OF WORKING STORAGE IS A
004070*  132-BYTE PRINT LINE MOVED TO RPT-REC BY A WRITE ... FROM
004080*  STATEMENT - NONE OF THEM ARE EVER USED AS A RECEIVING FIELD.
004090*  EACH STARTS WITH A THREE-BYTE LEFT MARGIN, CARRIES ITS
004100*  EDITED OUTPUT FIELDS (SUFFIX -O) IN COLUMN POSITIONS FIXED BY
004110*  THE ORIGINAL 1992 LAYOUT, AND ENDS WITH A FILLER PAD OUT TO
004120*  BYTE 132 SO THE RECORD LENGTH NEVER VARIES.  DO NOT WIDEN AN
004130*  -O FIELD WITHOUT SHRINKING ITS TRAILING FILLER TO MATCH - THE
004140*  080392 PRINT-SPACING INCIDENT WAS EXACTLY THAT MISTAKE, ONE
004150*  BYTE OF DRIFT THAT PUSHED EVERY COLUMN TO ITS RIGHT ONE
004160*  POSITION UNTIL THE NEXT REC PICKED IT UP.
004170******************************************************************
004180 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
004190
004200*    PAGE HEADER - PRINTED AT THE TOP OF EVERY NEW PAGE BY
004210*    505-WRITE-PAGE-HDR.
004220 01  WS-HDR-REC.
004230     05  FILLER                      PIC X(35)  VALUE SPACES.
004240     05  FILLER                      PIC X(35)
004250         VALUE "DIET BALANCE - NUTRITION ANALYSIS".
004260     05  FILLER                      PIC X(37)  VALUE SPACES.
004270     05  FILLER                      PIC X(05)  VALUE "PAGE ".
004280     05  PAGE-NBR-O                  PIC ZZZ9.
004290     05  FILLER                      PIC X(16)  VALUE SPACES.
004300
004310*    ONE PER USER, PRINTED ONCE BY 500-PRINT-USER-HEADER.
004320 01  WS-USER-HDR-REC.
004330     05  FILLER                      PIC X(03)  VALUE SPACES.
004340     05  FILLER                      PIC X(09)  VALUE "USER-ID ".
004350     05  UH-USER-ID-O                PIC 9(05).
004360     05  FILLER                      PIC X(04)  VALUE SPACES.
004370     05  UH-USERNAME-O               PIC X(20).
004380     05  FILLER                      PIC X(06)  VALUE "BMI ".
004390     05  UH-BMI-O                    PIC ZZ9.99.
004400     05  FILLER                      PIC X(03)  VALUE SPACES.
004410     05  UH-CATEGORY-O               PIC X(11).
004420     05  FILLER                      PIC X(48)  VALUE SPACES.
004430
004440*    COLUMN HEADER FOR THE FIFTEEN-LINE NUTRIENT SECTION.
004450 01  WS-NUTR-COLHDR-REC.
004460     05  FILLER                      PIC X(03)  VALUE SPACES.
004470     05  FILLER                      PIC X(17)  VALUE "NUTRIENT".
004480     05  FILLER                      PIC X(14)  VALUE "PER DAY".
004490     05  FILLER                      PIC X(12)  VALUE "RDA".
004500     05  FILLER                      PIC X(08)  VALUE "PCT".
004510     05  FILLER                      PIC X(06)  VALUE "UNIT".
004520     05  FILLER                      PIC X(72)  VALUE SPACES.
004530
004540*    ONE NUTRIENT PER LINE, UP TO FIFTEEN PER USER.
004550 01  WS-NUTR-DETAIL-REC.
004560     05  FILLER                      PIC X(03)  VALUE SPACES.
004570     05  ND-NUTRIENT-O               PIC X(15).
004580     05  FILLER                      PIC X(02)  VALUE SPACES.
004590     05  ND-CONSUMED-O               PIC ZZZZ9.99.
004600     05  FILLER                      PIC X(04)  VALUE SPACES.
004610     05  ND-RDA-O                    PIC ZZZZ9.99.
004620     05  FILLER                      PIC X(04)  VALUE SPACES.
004630     05  ND-PCT-O                    PIC ZZ9.99.
004640     05  FILLER                      PIC X(03)  VALUE SPACES.
004650     05  ND-UNIT-O                   PIC X(04).
004660     05  FILLER                      PIC X(80)  VALUE SPACES.
004670
004680*    GENERIC LABEL/VALUE LINE - REUSED ON THE GRAND-TOTALS
004690*    PAGE FOR ALL FOUR JOB-WIDE COUNTS.
004700 01  WS-LABEL-VALUE-REC.
004710     05  FILLER                      PIC X(03)  VALUE SPACES.
004720     05  LV-LABEL-O                  PIC X(35).
004730     05  LV-VALUE-O                  PIC ZZZZZZ9.99.
004740     05  FILLER                      PIC X(83)  VALUE SPACES.
004750
004760*    COLUMN HEADER FOR THE RECOMMENDATIONS SECTION.
004770 01  WS-RECOMMEND-COLHDR-REC.
004780     05  FILLER                      PIC X(03)  VALUE SPACES.
004790     05  FILLER                      PIC X(10)  VALUE "PRIORITY".
004800     05  FILLER                      PIC X(17)  VALUE "NUTRIENT".
004810     05  FILLER                      PIC X(08)  VALUE "PCT".
004820     05  FILLER                PIC X(20)  VALUE "SUGGESTED FOODS".
004830     05  FILLER                      PIC X(74)  VALUE SPACES.
004840
004850*    ONE RECOMMENDATION PER LINE, UP TO EIGHT PER USER.
004860 01  WS-RECOMMEND-DETAIL-REC.
004870     05  FILLER                      PIC X(03)  VALUE SPACES.
004880     05  RD-PRIORITY-O               PIC X(07).
004890     05  RD-NUTRIENT-O               PIC X(16).
004900     05  RD-PCT-O                    PIC ZZ9.99.
004910     05  FILLER                      PIC X(03)  VALUE SPACES.
004920     05  RD-FOOD-SUGGEST-O           PIC X(60).
004930     05  FILLER                      PIC X(37)  VALUE SPACES.
004940
004950*    COLUMN HEADER FOR THE DAILY TREND SECTION.
004960 01  WS-TREND-COLHDR-REC.
004970     05  FILLER                      PIC X(03)  VALUE SPACES.
004980     05  FILLER                      PIC X(12)  VALUE "DATE".
004990     05  FILLER                      PIC X(06)  VALUE "DOW".
005000     05  FILLER                      PIC X(10)  VALUE "CALORIES".
005010     05  FILLER                      PIC X(10)  VALUE "PROTEIN".
005020     05  FILLER                      PIC X(10)  VALUE "CARBS".
005030     05  FILLER                      PIC X(10)  VALUE "FAT".
005040     05  FILLER                      PIC X(08)  VALUE "MEALS".
005050     05  FILLER                      PIC X(63)  VALUE SPACES.
005060
005070*    ONE CALENDAR DAY PER LINE, OLDEST FIRST.
005080 01  WS-TREND-DETAIL-REC.
005090     05  FILLER                      PIC X(03)  VALUE SPACES.
005100     05  TR-DATE-O                   PIC 9999/99/99.
005110     05  FILLER                      PIC X(02)  VALUE SPACES.
005120     05  TR-DOW-O                    PIC X(04).
005130     05  TR-CALORIES-O               PIC ZZZZ9.9.
005140     05  FILLER                      PIC X(02)  VALUE SPACES.
005150     05  TR-PROTEIN-O                PIC ZZZ9.9.
005160     05  FILLER                      PIC X(02)  VALUE SPACES.
005170     05  TR-CARBS-O                  PIC ZZZ9.9.
005180     05  FILLER                      PIC X(02)  VALUE SPACES.
005190     05  TR-FAT-O                    PIC ZZZ9.9.
005200     05  FILLER                      PIC X(02)  VALUE SPACES.
005210     05  TR-MEALS-O                  PIC ZZ9.
005220     05  FILLER                      PIC X(72)  VALUE SPACES.
005230
005240*    ONE MACRONUTRIENT PER LINE - ALWAYS EXACTLY THREE LINES,
005250*    PROTEIN/CARBOHYDRATES/FAT, PER USER.
005260 01  WS-MACRO-DETAIL-REC.
005270     05  FILLER                      PIC X(03)  VALUE SPACES.
005280     05  MC-NAME-O                   PIC X(15).
005290     05  FILLER                      PIC X(02)  VALUE SPACES.
005300     05  MC-GRAMS-O                  PIC ZZZZ9.9.
005310     05  FILLER                      PIC X(04)  VALUE SPACES.
005320     05  MC-PCT-O                    PIC ZZ9.9.
005330     05  FILLER                      PIC X(01)  VALUE "%".
005340     05  FILLER                      PIC X(94)  VALUE SPACES.
005350
005360*    ONE MEAL TYPE PER LINE, FIRST-SEEN ORDER, UP TO FOUR
005370*    PER USER.
005380 01  WS-MEALTYPE-DETAIL-REC.
005390     05  FILLER                      PIC X(03)  VALUE SPACES.
005400     05  MT-TYPE-O                   PIC X(10).
005410     05  FILLER                      PIC X(03)  VALUE SPACES.
005420     05  MT-CALORIES-O               PIC ZZZZ9.99.
005430     05  FILLER                      PIC X(04)  VALUE SPACES.
005440     05  MT-ENTRIES-O                PIC ZZ9.
005450     05  FILLER                      PIC X(103) VALUE SPACES.
005460
005470*    ONE RANKED FOOD PER LINE, TOP TEN ONLY EVEN WHEN MORE
005480*    THAN TEN DISTINCT FOODS WERE LOGGED.
005490 01  WS-TOPFOOD-DETAIL-REC.
005500     05  FILLER                      PIC X(03)  VALUE SPACES.
005510     05  TF-RANK-O                   PIC Z9.
005520     05  FILLER                      PIC X(02)  VALUE SPACES.
005530     05  TF-NAME-O                   PIC X(30).
005540     05  FILLER                      PIC X(02)  VALUE SPACES.
005550     05  TF-CALORIES-O               PIC ZZZZ9.99.
005560     05  FILLER                      PIC X(04)  VALUE SPACES.
005570     05  TF-TIMES-O                  PIC ZZ9.
005580     05  FILLER                      PIC X(75)  VALUE SPACES.
005590
005600*    ONE CHART NUTRIENT PER LINE, ALWAYS EXACTLY TWELVE,
005610*    RDA-CHART-ROW ORDER.
005620 01  WS-RADAR-DETAIL-REC.
005630     05  FILLER                      PIC X(03)  VALUE SPACES.
005640     05  RA-NAME-O                   PIC X(15).
005650     05  FILLER                      PIC X(02)  VALUE SPACES.
005660     05  RA-PCT-O                    PIC ZZZ9.9.
005670     05  FILLER                      PIC X(01)  VALUE "%".
005680     05  FILLER                      PIC X(108) VALUE SPACES.
005690
005700 PROCEDURE DIVISION.
005710     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
005720     PERFORM 100-MAINLINE THRU 100-EXIT
005730             UNTIL NO-MORE-USERS.
005740     PERFORM 950-PRINT-GRAND-TOTALS THRU 950-EXIT.
005750     PERFORM 999-CLEANUP THRU 999-EXIT.
005760     MOVE +0 TO RETURN-CODE.
005770     GOBACK.
005780
005790******************************************************************
005800*  000-HOUSEKEEPING
005810*
005820*  STANDARD JOB-STREAM OPEN-EVERYTHING-AND-PRIME-THE-TABLES START.
005830*  LOADS THE FOOD TABLE, READS THE PARM CARD, RECOMPUTES THE
005840*  WINDOW-START DATE, AND PRIMES ALL THREE INPUT STREAMS WITH
005850*  THEIR FIRST RECORD SO 100-MAINLINE CAN RUN A THREE-WAY MATCH
005860*  ON USER-ID.
005870******************************************************************
005880 000-HOUSEKEEPING.
005890     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
005900     DISPLAY "******** BEGIN JOB CHARTRPT ********".
005910     PERFORM 190-OPEN-FILES THRU 190-EXIT.
005920     READ PARMCARD INTO PARM-CARD-REC
005930         AT END
005940             MOVE "MISSING PARM CARD" TO ABEND-REASON
005950             GO TO 1000-ABEND-RTN
005960     END-READ.
005970     MOVE PARM-PROC-DATE   TO WS-PROC-DATE.
005980     MOVE PARM-WINDOW-DAYS TO WS-WINDOW-DAYS.
005990     PERFORM 150-BUILD-FOOD-TABLE THRU 150-EXIT.
006000     PERFORM 900-READ-USRPROF THRU 900-EXIT.
006010     PERFORM 910-READ-ANALOUT THRU 910-EXIT.
006020     PERFORM 920-READ-DIETMST THRU 920-EXIT.
006030     IF NO-MORE-USERS
006040         MOVE "EMPTY USER-PROFILE FILE" TO ABEND-REASON
006050         GO TO 1000-ABEND-RTN.
006060 000-EXIT.
006070     EXIT.
006080
006090******************************************************************
006100*  100-MAINLINE
006110*
006120*  DRIVES THE WHOLE RUN, ONE USER PER PASS.  200/250/300
006130*  ACCUMULATE EVERYTHING THIS PROGRAM NEEDS TO KNOW ABOUT THE
006140*  CURRENT USER; 500 THROUGH 850 THEN PRINT THE NINE REPORT
006150*  SECTIONS IN A FIXED ORDER.  ALL THREE FILES ARE KEYED BY THE
006160*  SAME USER-ID SEQUENCE, SO THE LOOP STOPS ONLY WHEN USRPROF
006170*  RUNS OUT.
006180******************************************************************
006190 100-MAINLINE.
006200     MOVE "100-MAINLINE" TO PARA-NAME.
006210     PERFORM 200-READ-ANALYSIS-BLOCK THRU 200-EXIT.
006220     PERFORM 250-CALC-WINDOW-DATES THRU 250-EXIT.
006230     PERFORM 300-ACCUM-DIETARY-WINDOW THRU 300-EXIT.
006240
006250     PERFORM 500-PRINT-USER-HEADER THRU 500-EXIT.
006260     PERFORM 550-PRINT-NUTRIENT-SECTION THRU 550-EXIT.
006270     PERFORM 600-PRINT-RECOMMEND-SECTION THRU 600-EXIT.
006280     PERFORM 650-PRINT-TREND-SECTION THRU 650-EXIT.
006290     PERFORM 700-PRINT-MACRO-SECTION THRU 700-EXIT.
006300     PERFORM 750-PRINT-MEALTYPE-SECTION THRU 750-EXIT.
006310     PERFORM 800-PRINT-TOPFOODS-SECTION THRU 800-EXIT.
006320     PERFORM 850-PRINT-RADAR-SECTION THRU 850-EXIT.
006330
006340     PERFORM 900-READ-USRPROF THRU 900-EXIT.
006350 100-EXIT.
006360     EXIT.
006370
006380******************************************************************
006390*  150-BUILD-FOOD-TABLE
006400*
006410*  SAME PATTERN AS NUTRANLZ AND FOODSRCH - THE WHOLE FOOD
006420*  CATALOG IS SMALL ENOUGH TO HOLD IN WORKING STORAGE FOR THE
006430*  LIFE OF THE RUN, SO IT IS LOADED ONCE HERE INSTEAD OF BEING
006440*  RE-READ PER USER.
006450******************************************************************
006460 150-BUILD-FOOD-TABLE.
006470     MOVE "150-BUILD-FOOD-TABLE" TO PARA-NAME.
006480     MOVE ZERO TO TABLE-FOOD-COUNT.
006490     PERFORM 152-READ-FOODMSTR THRU 152-EXIT
006500             UNTIL NO-MORE-FOOD.
006510 150-EXIT.
006520     EXIT.
006530
006540******************************************************************
006550*  152-READ-FOODMSTR
006560*
006570*  ONE PASS OF THE LOAD LOOP - MOVES ONE FOODMSTR RECORD INTO
006580*  THE NEXT WS-FOOD-ROW SLOT.
006590******************************************************************
006600 152-READ-FOODMSTR.
006610     READ FOODMSTR INTO FOOD-MASTER-REC
006620         AT END
006630             GO TO 152-EXIT
006640     END-READ.
006650     IF NOT FOOD-ACTIVE
006660         GO TO 152-EXIT.
006670     ADD +1 TO TABLE-FOOD-COUNT.
006680     SET FOOD-IDX TO TABLE-FOOD-COUNT.
006690     MOVE FOOD-ID       TO WT-FOOD-ID(FOOD-IDX).
006700     MOVE FOOD-NAME     TO WT-FOOD-NAME(FOOD-IDX).
006710     MOVE CALORIES      TO WT-CALORIES(FOOD-IDX).
006720     MOVE PROTEIN-G     TO WT-PROTEIN-G(FOOD-IDX).
006730     MOVE CARBS-G       TO WT-CARBS-G(FOOD-IDX).
006740     MOVE FAT-G         TO WT-FAT-G(FOOD-IDX).
006750     MOVE FIBER-G       TO WT-FIBER-G(FOOD-IDX).
006760     MOVE VIT-A-MCG     TO WT-VIT-A-MCG(FOOD-IDX).
006770     MOVE VIT-C-MG      TO WT-VIT-C-MG(FOOD-IDX).
006780     MOVE VIT-D-MCG     TO WT-VIT-D-MCG(FOOD-IDX).
006790     MOVE CALCIUM-MG    TO WT-CALCIUM-MG(FOOD-IDX).
006800     MOVE IRON-MG       TO WT-IRON-MG(FOOD-IDX).
006810     MOVE MAGNESIUM-MG  TO WT-MAGNESIUM-MG(FOOD-IDX).
006820     MOVE ZINC-MG       TO WT-ZINC-MG(FOOD-IDX).
006830     MOVE POTASSIUM-MG  TO WT-POTASSIUM-MG(FOOD-IDX).
006840 152-EXIT.
006850     EXIT.
006860
006870******************************************************************
006880*  200-READ-ANALYSIS-BLOCK
006890*
006900*  READS ANALOUT UNTIL IT HAS COLLECTED THIS USER'S FULL BLOCK -
006910*  ONE HEADER RECORD, ITS DETAIL AND RECOMMEND RECORDS, STOPPING
006920*  AS SOON AS THE NEXT HEADER OR THE TRAILER RECORD APPEARS.
006930*  THE TRAILER RECORD, WHEN IT TURNS UP, IS SAVED BUT NOT
006940*  COUNTED AS PART OF ANY USER'S BLOCK.
006950******************************************************************
006960 200-READ-ANALYSIS-BLOCK.
006970     MOVE "200-READ-ANALYSIS-BLOCK" TO PARA-NAME.
006980     MOVE ZERO TO TABLE-RECOMMEND-COUNT.
006990     SET DETAIL-IDX TO 1.
007000     SET RECOMMEND-IDX TO 1.
007010
007020     PERFORM 210-STORE-ANAL-REC THRU 210-EXIT
007030             UNTIL NO-MORE-ANAL OR ANAL-SCORE-REC.
007040
007050     MOVE AS-MEAL-COUNT              TO WS-MEAL-COUNT.
007060     MOVE AS-TOTAL-CALORIES-DAY      TO WS-TOTAL-CALORIES-DAY.
007070     MOVE AS-OVERALL-SCORE           TO WS-OVERALL-SCORE.
007080     MOVE AS-BMI                     TO WS-BMI.
007090     MOVE AS-BMI-CATEGORY            TO WS-BMI-CATEGORY.
007100     PERFORM 910-READ-ANALOUT THRU 910-EXIT.
007110 200-EXIT.
007120     EXIT.
007130
007140******************************************************************
007150*  210-STORE-ANAL-REC
007160*
007170*  FANS OUT ONE ANALOUT RECORD INTO WS-SCORE-FIELDS,
007180*  WS-DETAIL-TABLE OR WS-RECOMMEND-TABLE BY ITS RECORD-TYPE
007190*  BYTE.
007200******************************************************************
007210 210-STORE-ANAL-REC.
007220     IF ANAL-DETAIL-REC
007230         MOVE AD-NUTRIENT-NAME    TO WD-NUTRIENT-NAME(DETAIL-IDX)
007240         MOVE AD-CONSUMED-AMT     TO WD-CONSUMED-AMT(DETAIL-IDX)
007250         MOVE AD-RECOMMENDED-AMT
007260             TO WD-RECOMMENDED-AMT(DETAIL-IDX)
007270         MOVE AD-PCT-OF-RDA       TO WD-PCT-OF-RDA(DETAIL-IDX)
007280         MOVE AD-UNIT             TO WD-UNIT(DETAIL-IDX)
007290         SET DETAIL-IDX UP BY 1
007300     ELSE
007310     IF ANAL-RECOMMEND-REC
007320         ADD +1 TO TABLE-RECOMMEND-COUNT
007330         MOVE AR-NUTRIENT-NAME
007340             TO WR-NUTRIENT-NAME(RECOMMEND-IDX)
007350         MOVE AR-PRIORITY         TO WR-PRIORITY(RECOMMEND-IDX)
007360         MOVE AR-PCT-OF-RDA       TO WR-PCT-OF-RDA(RECOMMEND-IDX)
007370         MOVE AR-FOOD-SUGGEST
007380             TO WR-FOOD-SUGGEST(RECOMMEND-IDX)
007390         SET RECOMMEND-IDX UP BY 1.
007400
007410     PERFORM 910-READ-ANALOUT THRU 910-EXIT.
007420 210-EXIT.
007430     EXIT.
007440
007450******************************************************************
007460*  250-CALC-WINDOW-DATES
007470*
007480*  CALLS DTECALC THE SAME WAY NUTRANLZ DOES, TO TURN THE PARM
007490*  CARD'S PROCESSING DATE AND WINDOW-DAYS INTO A WINDOW-START
007500*  DATE, THEN BUILDS THE DAY-TABLE'S SKELETON ROWS FROM OLDEST
007510*  DAY TO NEWEST SO A DAY WITH NO ENTRIES STILL GETS A TREND
007520*  LINE.
007530******************************************************************
007540 250-CALC-WINDOW-DATES.
007550     MOVE "250-CALC-WINDOW-DATES" TO PARA-NAME.
007560     MOVE "A" TO DC-FUNCTION-CODE.
007570     MOVE WS-PROC-DATE TO DC-DATE-IN.
007580     COMPUTE DC-DAYS-OFFSET = 1 - WS-WINDOW-DAYS.
007590     CALL "DTECALC" USING DATE-CALC-LINKAGE-REC, RETURN-CD.
007600     MOVE DC-DATE-OUT TO WS-WINDOW-START.
007610
007620     MOVE WS-WINDOW-START TO WY-DATE(1).
007630     SET DAY-IDX TO 1.
007640     PERFORM 255-BUILD-ONE-DAY-ROW THRU 255-EXIT
007650             VARYING DAY-IDX FROM 1 BY 1
007660             UNTIL DAY-IDX > WS-WINDOW-DAYS.
007670 250-EXIT.
007680     EXIT.
007690
007700******************************************************************
007710*  255-BUILD-ONE-DAY-ROW
007720*
007730*  ONE ROW OF THE DAY-TABLE SKELETON - CALLS DTECALC AGAIN FOR
007740*  THE DAY-OF-WEEK LABEL, THEN ZEROES THE ACCUMULATOR FIELDS.
007750******************************************************************
007760 255-BUILD-ONE-DAY-ROW.
007770     MOVE ZERO TO WY-CALORIES(DAY-IDX), WY-PROTEIN(DAY-IDX),
007780                  WY-CARBS(DAY-IDX), WY-FAT(DAY-IDX),
007790                  WY-ENTRIES(DAY-IDX).
007800     MOVE "D" TO DC-FUNCTION-CODE.
007810     MOVE WY-DATE(DAY-IDX) TO DC-DATE-IN.
007820     CALL "DTECALC" USING DATE-CALC-LINKAGE-REC, RETURN-CD.
007830     MOVE DC-DOW-LABEL-OUT TO WY-DOW-LABEL(DAY-IDX).
007840
007850     IF DAY-IDX < WS-WINDOW-DAYS
007860         MOVE "A" TO DC-FUNCTION-CODE
007870         MOVE WY-DATE(DAY-IDX) TO DC-DATE-IN
007880         MOVE +1 TO DC-DAYS-OFFSET
007890         CALL "DTECALC" USING DATE-CALC-LINKAGE-REC, RETURN-CD
007900         SET DAY-IDX UP BY 1
007910         MOVE DC-DATE-OUT TO WY-DATE(DAY-IDX)
007920         SET DAY-IDX DOWN BY 1.
007930 255-EXIT.
007940     EXIT.
007950
007960******************************************************************
007970*  300-ACCUM-DIETARY-WINDOW
007980*
007990*  DRIVES THE DIETARY-ENTRY READ LOOP FOR THE CURRENT USER,
008000*  THE SAME WINDOW-INCLUSIVE MATCH NUTRANLZ USES.
008010******************************************************************
008020 300-ACCUM-DIETARY-WINDOW.
008030     MOVE "300-ACCUM-DIETARY-WINDOW" TO PARA-NAME.
008040     MOVE ZERO TO TABLE-TOPFD-COUNT, TABLE-MEAL-COUNT.
008050     INITIALIZE WS-MEALTYPE-TABLE, WS-RADAR-ACCUM-TABLE,
008060                WS-MACRO-TOTALS.
008070
008080     PERFORM 310-PROCESS-ONE-DIET-REC THRU 310-EXIT
008090             UNTIL NO-MORE-DIET
008100             OR TRAILER-REC
008110             OR DE-USER-ID NOT = USER-ID OF USER-PROFILE-REC.
008120 300-EXIT.
008130     EXIT.
008140
008150******************************************************************
008160*  310-PROCESS-ONE-DIET-REC
008170*
008180*  GATE PARAGRAPH - ONLY ENTRIES FOR THIS USER, WITHIN THE
008190*  WINDOW, ARE HANDED TO 320-ACCUM-ONE-ENTRY.
008200******************************************************************
008210 310-PROCESS-ONE-DIET-REC.
008220     IF CONSUMED-DATE NOT < WS-WINDOW-START
008230     AND CONSUMED-DATE NOT > WS-PROC-DATE
008240         PERFORM 320-ACCUM-ONE-ENTRY THRU 320-EXIT.
008250     PERFORM 920-READ-DIETMST THRU 920-EXIT.
008260 310-EXIT.
008270     EXIT.
008280
008290*    081409 KD - AN UNKNOWN FOOD ID STILL COUNTS TOWARD THE DAY
008300*    AND MEAL-TYPE ENTRY COUNTS (SEE 330/340) - ONLY THE FOOD-
008310*    KEYED SECTIONS (TOP FOODS AND THE NUTRIENT RADAR) ARE
008320*    SKIPPED, SINCE THERE IS NO MASTER ROW TO PULL A NAME OR
008330*    NUTRIENT AMOUNTS FROM - TICKET AR-5201
008340******************************************************************
008350*  320-ACCUM-ONE-ENTRY
008360*
008370*  LOOKS THE ENTRY'S FOOD ID UP IN WS-FOOD-TABLE AND FEEDS THE
008380*  FOUR ACCUMULATION PARAGRAPHS BELOW.  SEE THE 081409 KD NOTE
008390*  IN LINE FOR WHAT HAPPENS WHEN THE FOOD ID IS NOT FOUND.
008400******************************************************************
008410 320-ACCUM-ONE-ENTRY.
008420     MOVE "N" TO WS-FOOD-FOUND-SW.
008430     SET FOOD-IDX TO 1.
008440     SEARCH WS-FOOD-ROW
008450         AT END
008460             CONTINUE
008470         WHEN WT-FOOD-ID(FOOD-IDX) = DE-FOOD-ID
008480             MOVE "Y" TO WS-FOOD-FOUND-SW.
008490
008500     PERFORM 330-ACCUM-DAY-ROW THRU 330-EXIT.
008510     PERFORM 340-ACCUM-MEALTYPE THRU 340-EXIT.
008520
008530     IF NOT FOOD-FOUND
008540         GO TO 320-EXIT.
008550
008560     PERFORM 350-ACCUM-TOPFOOD THRU 350-EXIT.
008570     PERFORM 360-ACCUM-RADAR THRU 360-EXIT.
008580
008590     COMPUTE WM-PROTEIN-TOT = WM-PROTEIN-TOT +
008600             (WT-PROTEIN-G(FOOD-IDX) * PORTION-SIZE).
008610     COMPUTE WM-CARBS-TOT = WM-CARBS-TOT +
008620             (WT-CARBS-G(FOOD-IDX)   * PORTION-SIZE).
008630     COMPUTE WM-FAT-TOT = WM-FAT-TOT +
008640             (WT-FAT-G(FOOD-IDX)     * PORTION-SIZE).
008650 320-EXIT.
008660     EXIT.
008670
008680******************************************************************
008690*  330-ACCUM-DAY-ROW
008700*
008710*  ADDS ONE ENTRY'S CALORIES/PROTEIN/CARBS/FAT INTO THE MATCHING
008720*  DAY-TABLE ROW AND THE JOB-WIDE MACRO TOTALS - RUNS EVEN WHEN
008730*  THE FOOD ID WAS NOT FOUND, SINCE THE ENTRY STILL HAS ITS OWN
008740*  CALORIE COUNT ON FILE.
008750******************************************************************
008760 330-ACCUM-DAY-ROW.
008770*    SEARCH VARYING SO DAY-IDX ENDS UP POINTING AT THE MATCHED
008780*    ROW REGARDLESS OF WHERE IN THE 31-ROW TABLE IT LANDS.
008790     SET DAY-IDX TO 1.
008800     SEARCH WS-DAY-ROW VARYING DAY-IDX
008810         AT END
008820             GO TO 330-EXIT
008830         WHEN WY-DATE(DAY-IDX) = CONSUMED-DATE
008840             IF FOOD-FOUND
008850                 COMPUTE WY-CALORIES(DAY-IDX) = WY-CALORIES(DAY-IDX)
008860                     + (WT-CALORIES(FOOD-IDX) * PORTION-SIZE)
008870                 COMPUTE WY-PROTEIN(DAY-IDX) = WY-PROTEIN(DAY-IDX)
008880                     + (WT-PROTEIN-G(FOOD-IDX) * PORTION-SIZE)
008890                 COMPUTE WY-CARBS(DAY-IDX) = WY-CARBS(DAY-IDX)
008900                     + (WT-CARBS-G(FOOD-IDX) * PORTION-SIZE)
008910                 COMPUTE WY-FAT(DAY-IDX) = WY-FAT(DAY-IDX)
008920                     + (WT-FAT-G(FOOD-IDX) * PORTION-SIZE)
008930                 ADD +1 TO WY-ENTRIES(DAY-IDX)
008940             ELSE
008950                 ADD +1 TO WY-ENTRIES(DAY-IDX).
008960 330-EXIT.
008970     EXIT.
008980
008990******************************************************************
009000*  340-ACCUM-MEALTYPE
009010*
009020*  RECONCILES THE ENTRY'S MEAL-TYPE INTO WS-MEALTYPE-TABLE,
009030*  FIRST-SEEN ORDER, SAME RECONCILIATION IDIOM AS 350 BELOW.
009040******************************************************************
009050 340-ACCUM-MEALTYPE.
009060*    FIRST-SEEN RECONCILE - AN UNRECOGNIZED MEAL TYPE ON THE
009070*    ENTRY WOULD SEARCH TO END AND FALL THROUGH TO THE
009080*    NOT-SLOT-FOUND BRANCH BELOW, BUT ENTRYEDT VALIDATES MEAL
009090*    TYPE AGAINST A FIXED LIST SO THAT CANNOT ACTUALLY HAPPEN.
009100     MOVE "N" TO WS-SLOT-FOUND-SW.
009110     SET MEAL-IDX TO 1.
009120     SEARCH WS-MEALTYPE-ROW
009130         AT END
009140             CONTINUE
009150         WHEN WM-MEAL-TYPE(MEAL-IDX) = MEAL-TYPE
009160             MOVE "Y" TO WS-SLOT-FOUND-SW.
009170
009180     IF NOT SLOT-FOUND
009190         ADD +1 TO TABLE-MEAL-COUNT
009200         SET MEAL-IDX TO TABLE-MEAL-COUNT
009210         MOVE MEAL-TYPE TO WM-MEAL-TYPE(MEAL-IDX)
009220         MOVE ZERO TO WM-CALORIES(MEAL-IDX), WM-ENTRIES(MEAL-IDX).
009230
009240     IF FOOD-FOUND
009250         COMPUTE WM-CALORIES(MEAL-IDX) = WM-CALORIES(MEAL-IDX) +
009260             (WT-CALORIES(FOOD-IDX) * PORTION-SIZE).
009270     ADD +1 TO WM-ENTRIES(MEAL-IDX).
009280 340-EXIT.
009290     EXIT.
009300
009310******************************************************************
009320*  350-ACCUM-TOPFOOD
009330*
009340*  RECONCILES THE ENTRY'S FOOD NAME INTO WS-TOPFOOD-TABLE - A
009350*  NAME NOT YET SEEN THIS RUN GETS THE NEXT FREE SLOT, A NAME
009360*  ALREADY THERE JUST HAS ITS TIMES-LOGGED COUNT BUMPED.  SKIPPED
009370*  ENTIRELY WHEN THE FOOD ID WAS NOT FOUND - THERE IS NO NAME TO
009380*  FILE IT UNDER.
009390******************************************************************
009400 350-ACCUM-TOPFOOD.
009410*    SAME RECONCILE IDIOM AS 340 ABOVE, KEYED BY FOOD NAME
009420*    INSTEAD OF MEAL TYPE.
009430     MOVE "N" TO WS-SLOT-FOUND-SW.
009440     SET TOPFD-IDX TO 1.
009450     SEARCH WS-TOPFOOD-ROW
009460         AT END
009470             CONTINUE
009480         WHEN TF-FOOD-NAME(TOPFD-IDX) = WT-FOOD-NAME(FOOD-IDX)
009490             MOVE "Y" TO WS-SLOT-FOUND-SW.
009500
009510     IF NOT SLOT-FOUND
009520         ADD +1 TO TABLE-TOPFD-COUNT
009530         SET TOPFD-IDX TO TABLE-TOPFD-COUNT
009540         MOVE WT-FOOD-NAME(FOOD-IDX) TO TF-FOOD-NAME(TOPFD-IDX)
009550         MOVE ZERO TO TF-CALORIES(TOPFD-IDX),
009560                      TF-TIMES-LOGGED(TOPFD-IDX).
009570
009580     COMPUTE TF-CALORIES(TOPFD-IDX) = TF-CALORIES(TOPFD-IDX) +
009590             (WT-CALORIES(FOOD-IDX) * PORTION-SIZE).
009600     ADD +1 TO TF-TIMES-LOGGED(TOPFD-IDX).
009610 350-EXIT.
009620     EXIT.
009630
009640*    ORDER FOLLOWS RDA-CHART-ROW - PROTEIN CARBS FAT FIBER VIT-A
009650*    VIT-C VIT-D CALCIUM IRON POTASSIUM ZINC MAGNESIUM
009660******************************************************************
009670*  360-ACCUM-RADAR
009680*
009690*  ADDS THE ENTRY'S TWELVE CHART NUTRIENTS INTO
009700*  WS-RADAR-ACCUM-TABLE.  ORDER FOLLOWS RDA-CHART-ROW.  ALSO
009710*  SKIPPED WHEN THE FOOD ID WAS NOT FOUND.
009720******************************************************************
009730 360-ACCUM-RADAR.
009740     SET RADAR-IDX TO 1.
009750     COMPUTE WS-RADAR-ACCUM(1) = WS-RADAR-ACCUM(1) +
009760             (WT-PROTEIN-G(FOOD-IDX)   * PORTION-SIZE).
009770     COMPUTE WS-RADAR-ACCUM(2) = WS-RADAR-ACCUM(2) +
009780             (WT-CARBS-G(FOOD-IDX)     * PORTION-SIZE).
009790     COMPUTE WS-RADAR-ACCUM(3) = WS-RADAR-ACCUM(3) +
009800             (WT-FAT-G(FOOD-IDX)       * PORTION-SIZE).
009810     COMPUTE WS-RADAR-ACCUM(4) = WS-RADAR-ACCUM(4) +
009820             (WT-FIBER-G(FOOD-IDX)     * PORTION-SIZE).
009830     COMPUTE WS-RADAR-ACCUM(5) = WS-RADAR-ACCUM(5) +
009840             (WT-VIT-A-MCG(FOOD-IDX)   * PORTION-SIZE).
009850     COMPUTE WS-RADAR-ACCUM(6) = WS-RADAR-ACCUM(6) +
009860             (WT-VIT-C-MG(FOOD-IDX)    * PORTION-SIZE).
009870     COMPUTE WS-RADAR-ACCUM(7) = WS-RADAR-ACCUM(7) +
009880             (WT-VIT-D-MCG(FOOD-IDX)   * PORTION-SIZE).
009890     COMPUTE WS-RADAR-ACCUM(8) = WS-RADAR-ACCUM(8) +
009900             (WT-CALCIUM-MG(FOOD-IDX)  * PORTION-SIZE).
009910     COMPUTE WS-RADAR-ACCUM(9) = WS-RADAR-ACCUM(9) +
009920             (WT-IRON-MG(FOOD-IDX)     * PORTION-SIZE).
009930     COMPUTE WS-RADAR-ACCUM(10) = WS-RADAR-ACCUM(10) +
009940             (WT-POTASSIUM-MG(FOOD-IDX) * PORTION-SIZE).
009950     COMPUTE WS-RADAR-ACCUM(11) = WS-RADAR-ACCUM(11) +
009960             (WT-ZINC-MG(FOOD-IDX)     * PORTION-SIZE).
009970     COMPUTE WS-RADAR-ACCUM(12) = WS-RADAR-ACCUM(12) +
009980             (WT-MAGNESIUM-MG(FOOD-IDX) * PORTION-SIZE).
009990 360-EXIT.
010000     EXIT.
010010
010020******************************************************************
010030*  500-PRINT-USER-HEADER
010040*
010050*  FIRST THING PRINTED FOR EVERY USER - PAGE HEADER, THEN THE
010060*  USER-ID/NAME/BMI/CATEGORY LINE CARRIED FROM WS-SCORE-FIELDS.
010070******************************************************************
010080 500-PRINT-USER-HEADER.
010090*    WS-LINES IS A LEFTOVER PAGE-BREAK COUNTER FROM AN EARLIER
010100*    DESIGN THAT PAGED ON LINE COUNT INSTEAD OF ONE PAGE PER
010110*    USER - STILL MAINTAINED BUT NO LONGER READ ANYWHERE.
010120     MOVE "500-PRINT-USER-HEADER" TO PARA-NAME.
010130     PERFORM 505-WRITE-PAGE-HDR THRU 505-EXIT.
010140     MOVE USER-ID OF USER-PROFILE-REC TO UH-USER-ID-O.
010150     MOVE USERNAME                    TO UH-USERNAME-O.
010160     MOVE WS-BMI                      TO UH-BMI-O.
010170     MOVE WS-BMI-CATEGORY             TO UH-CATEGORY-O.
010180     WRITE RPT-REC FROM WS-USER-HDR-REC AFTER ADVANCING 2.
010190     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
010200     ADD +2 TO WS-LINES.
010210 500-EXIT.
010220     EXIT.
010230
010240******************************************************************
010250*  505-WRITE-PAGE-HDR
010260*
010270*  SHARED BY 500 AND BY 950-PRINT-GRAND-TOTALS - BUMPS THE PAGE
010280*  COUNTER AND STARTS A NEW PAGE WITH THE STANDARD BANNER LINE.
010290******************************************************************
010300 505-WRITE-PAGE-HDR.
010310     MOVE WS-PAGES TO PAGE-NBR-O.
010320     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
010330     ADD +1 TO WS-PAGES.
010340     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
010350     MOVE ZERO TO WS-LINES.
010360 505-EXIT.
010370     EXIT.
010380
010390******************************************************************
010400*  550-PRINT-NUTRIENT-SECTION
010410*
010420*  PRINTS THE FIFTEEN-LINE NUTRIENT ANALYSIS CARRIED FROM
010430*  NUTRANLZ - NO ARITHMETIC OF ITS OWN HERE, JUST THE COLUMN
010440*  HEADER AND ONE DETAIL LINE PER WS-DETAIL-ROW.
010450******************************************************************
010460 550-PRINT-NUTRIENT-SECTION.
010470     MOVE "550-PRINT-NUTRIENT-SECTION" TO PARA-NAME.
010480     WRITE RPT-REC FROM WS-NUTR-COLHDR-REC AFTER ADVANCING 1.
010490
010500     PERFORM 555-PRINT-ONE-NUTR-LINE THRU 555-EXIT
010510             VARYING DETAIL-IDX FROM 1 BY 1
010520             UNTIL DETAIL-IDX > 15.
010530
010540     MOVE "MEALS LOGGED THIS WINDOW" TO LV-LABEL-O.
010550     MOVE WS-MEAL-COUNT TO LV-VALUE-O.
010560     WRITE RPT-REC FROM WS-LABEL-VALUE-REC AFTER ADVANCING 2.
010570
010580     MOVE "TOTAL CALORIES PER DAY" TO LV-LABEL-O.
010590     MOVE WS-TOTAL-CALORIES-DAY TO LV-VALUE-O.
010600     WRITE RPT-REC FROM WS-LABEL-VALUE-REC AFTER ADVANCING 1.
010610
010620     MOVE "OVERALL DIET BALANCE SCORE" TO LV-LABEL-O.
010630     MOVE WS-OVERALL-SCORE TO LV-VALUE-O.
010640     WRITE RPT-REC FROM WS-LABEL-VALUE-REC AFTER ADVANCING 1.
010650     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
010660     ADD +20 TO WS-LINES.
010670 550-EXIT.
010680     EXIT.
010690
010700******************************************************************
010710*  555-PRINT-ONE-NUTR-LINE
010720*
010730*  ONE LINE OF THE FIFTEEN.
010740******************************************************************
010750 555-PRINT-ONE-NUTR-LINE.
010760     MOVE WD-NUTRIENT-NAME(DETAIL-IDX)   TO ND-NUTRIENT-O.
010770     MOVE WD-CONSUMED-AMT(DETAIL-IDX)    TO ND-CONSUMED-O.
010780     MOVE WD-RECOMMENDED-AMT(DETAIL-IDX) TO ND-RDA-O.
010790     MOVE WD-PCT-OF-RDA(DETAIL-IDX)      TO ND-PCT-O.
010800     MOVE WD-UNIT(DETAIL-IDX)            TO ND-UNIT-O.
010810     WRITE RPT-REC FROM WS-NUTR-DETAIL-REC AFTER ADVANCING 1.
010820 555-EXIT.
010830     EXIT.
010840
010850******************************************************************
010860*  600-PRINT-RECOMMEND-SECTION
010870*
010880*  PRINTS THE RECOMMENDATIONS NUTRANLZ ISSUED, OR A SINGLE
010890*  "NO RECOMMENDATIONS" LINE WHEN THE USER HAD NONE.
010900******************************************************************
010910 600-PRINT-RECOMMEND-SECTION.
010920*    A USER WITH NO DEFICIENCIES GETS ONE PLAIN-TEXT LINE
010930*    INSTEAD OF AN EMPTY COLUMN-HEADER BLOCK.
010940     MOVE "600-PRINT-RECOMMEND-SECTION" TO PARA-NAME.
010950     IF TABLE-RECOMMEND-COUNT = ZERO
010960         MOVE "*** NO DEFICIENCY RECOMMENDATIONS THIS RUN ***"
010970             TO RPT-REC
010980         WRITE RPT-REC AFTER ADVANCING 1
010990         WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1
011000         GO TO 600-EXIT.
011010
011020     WRITE RPT-REC FROM WS-RECOMMEND-COLHDR-REC
011030         AFTER ADVANCING 1.
011040     PERFORM 605-PRINT-ONE-RECOMMEND THRU 605-EXIT
011050             VARYING RECOMMEND-IDX FROM 1 BY 1
011060             UNTIL RECOMMEND-IDX > TABLE-RECOMMEND-COUNT.
011070     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
011080 600-EXIT.
011090     EXIT.
011100
011110******************************************************************
011120*  605-PRINT-ONE-RECOMMEND
011130*
011140*  ONE RECOMMENDATION LINE.
011150******************************************************************
011160 605-PRINT-ONE-RECOMMEND.
011170     MOVE WR-PRIORITY(RECOMMEND-IDX)      TO RD-PRIORITY-O.
011180     MOVE WR-NUTRIENT-NAME(RECOMMEND-IDX) TO RD-NUTRIENT-O.
011190     MOVE WR-PCT-OF-RDA(RECOMMEND-IDX)    TO RD-PCT-O.
011200     MOVE WR-FOOD-SUGGEST(RECOMMEND-IDX)  TO RD-FOOD-SUGGEST-O.
011210     WRITE RPT-REC FROM WS-RECOMMEND-DETAIL-REC
011220         AFTER ADVANCING 1.
011230 605-EXIT.
011240     EXIT.
011250
011260******************************************************************
011270*  650-PRINT-TREND-SECTION
011280*
011290*  THE FIRST OF THE FIVE SECTIONS CHARTRPT COMPUTES ITSELF -
011300*  ONE LINE PER DAY OF THE WINDOW, OLDEST FIRST, EVEN THE DAYS
011310*  WITH NOTHING LOGGED.
011320******************************************************************
011330 650-PRINT-TREND-SECTION.
011340     MOVE "650-PRINT-TREND-SECTION" TO PARA-NAME.
011350     MOVE "DAILY TREND" TO RPT-REC.
011360     WRITE RPT-REC AFTER ADVANCING 1.
011370     WRITE RPT-REC FROM WS-TREND-COLHDR-REC AFTER ADVANCING 1.
011380
011390     PERFORM 655-PRINT-ONE-TREND-LINE THRU 655-EXIT
011400             VARYING DAY-IDX FROM 1 BY 1
011410             UNTIL DAY-IDX > WS-WINDOW-DAYS.
011420     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
011430 650-EXIT.
011440     EXIT.
011450
011460******************************************************************
011470*  655-PRINT-ONE-TREND-LINE
011480*
011490*  ONE DAY'S ROW OFF THE DAY-TABLE.
011500******************************************************************
011510 655-PRINT-ONE-TREND-LINE.
011520*    EACH OF THE FOUR MACROS IS ROUNDED TO ONE DECIMAL PLACE
011530*    SEPARATELY THROUGH THE SHARED 050-ROUND-1-DEC ROUTINE -
011540*    THERE IS NO SINGLE COMPUTE STATEMENT THAT DOES ALL FOUR.
011550     MOVE WY-DATE(DAY-IDX)      TO TR-DATE-O.
011560     MOVE WY-DOW-LABEL(DAY-IDX) TO TR-DOW-O.
011570     MOVE WY-CALORIES(DAY-IDX)  TO WS-ROUND-IN.
011580     PERFORM 050-ROUND-1-DEC THRU 050-EXIT.
011590     MOVE WS-ROUND-OUT          TO TR-CALORIES-O.
011600     MOVE WY-PROTEIN(DAY-IDX)   TO WS-ROUND-IN.
011610     PERFORM 050-ROUND-1-DEC THRU 050-EXIT.
011620     MOVE WS-ROUND-OUT          TO TR-PROTEIN-O.
011630     MOVE WY-CARBS(DAY-IDX)     TO WS-ROUND-IN.
011640     PERFORM 050-ROUND-1-DEC THRU 050-EXIT.
011650     MOVE WS-ROUND-OUT          TO TR-CARBS-O.
011660     MOVE WY-FAT(DAY-IDX)       TO WS-ROUND-IN.
011670     PERFORM 050-ROUND-1-DEC THRU 050-EXIT.
011680     MOVE WS-ROUND-OUT          TO TR-FAT-O.
011690     MOVE WY-ENTRIES(DAY-IDX)   TO TR-MEALS-O.
011700     WRITE RPT-REC FROM WS-TREND-DETAIL-REC AFTER ADVANCING 1.
011710 655-EXIT.
011720     EXIT.
011730
011740******************************************************************
011750*  700-PRINT-MACRO-SECTION
011760*
011770*  TURNS THE THREE MACRO TOTALS INTO GRAMS AND A PERCENT-OF-
011780*  MACRO-CALORIES SPLIT.  WHEN A USER LOGGED NOTHING AT ALL THE
011790*  SUM IS ZERO, SO WM-DIVISOR IS FORCED TO 1 TO AVOID A DIVIDE
011800*  CHECK - THE PERCENTAGES THEN PRINT AS ZERO, WHICH IS THE
011810*  CORRECT ANSWER FOR A USER WITH NO ENTRIES.
011820******************************************************************
011830 700-PRINT-MACRO-SECTION.
011840     MOVE "700-PRINT-MACRO-SECTION" TO PARA-NAME.
011850     MOVE "MACRONUTRIENT SPLIT" TO RPT-REC.
011860     WRITE RPT-REC AFTER ADVANCING 1.
011870
011880     COMPUTE WM-MACRO-SUM = WM-PROTEIN-TOT + WM-CARBS-TOT +
011890             WM-FAT-TOT.
011900     IF WM-MACRO-SUM = ZERO
011910         MOVE 1 TO WM-DIVISOR
011920     ELSE
011930         MOVE WM-MACRO-SUM TO WM-DIVISOR.
011940
011950     MOVE "Protein" TO MC-NAME-O.
011960     MOVE WM-PROTEIN-TOT TO WS-ROUND-IN.
011970     PERFORM 050-ROUND-1-DEC THRU 050-EXIT.
011980     MOVE WS-ROUND-OUT TO MC-GRAMS-O.
011990     COMPUTE WS-ROUND-IN ROUNDED =
012000             (WM-PROTEIN-TOT / WM-DIVISOR) * 100.
012010     PERFORM 050-ROUND-1-DEC THRU 050-EXIT.
012020     MOVE WS-ROUND-OUT TO MC-PCT-O.
012030     WRITE RPT-REC FROM WS-MACRO-DETAIL-REC AFTER ADVANCING 1.
012040
012050     MOVE "Carbohydrates" TO MC-NAME-O.
012060     MOVE WM-CARBS-TOT TO WS-ROUND-IN.
012070     PERFORM 050-ROUND-1-DEC THRU 050-EXIT.
012080     MOVE WS-ROUND-OUT TO MC-GRAMS-O.
012090     COMPUTE WS-ROUND-IN ROUNDED =
012100             (WM-CARBS-TOT / WM-DIVISOR) * 100.
012110     PERFORM 050-ROUND-1-DEC THRU 050-EXIT.
012120     MOVE WS-ROUND-OUT TO MC-PCT-O.
012130     WRITE RPT-REC FROM WS-MACRO-DETAIL-REC AFTER ADVANCING 1.
012140
012150     MOVE "Fat" TO MC-NAME-O.
012160     MOVE WM-FAT-TOT TO WS-ROUND-IN.
012170     PERFORM 050-ROUND-1-DEC THRU 050-EXIT.
012180     MOVE WS-ROUND-OUT TO MC-GRAMS-O.
012190     COMPUTE WS-ROUND-IN ROUNDED =
012200             (WM-FAT-TOT / WM-DIVISOR) * 100.
012210     PERFORM 050-ROUND-1-DEC THRU 050-EXIT.
012220     MOVE WS-ROUND-OUT TO MC-PCT-O.
012230     WRITE RPT-REC FROM WS-MACRO-DETAIL-REC AFTER ADVANCING 1.
012240     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
012250 700-EXIT.
012260     EXIT.
012270
012280******************************************************************
012290*  750-PRINT-MEALTYPE-SECTION
012300*
012310*  PRINTS THE MEAL-TYPE BREAKDOWN, OR SKIPS THE DETAIL LINES
012320*  ENTIRELY WHEN THE USER LOGGED NOTHING - THE SECTION HEADER
012330*  STILL PRINTS EITHER WAY.
012340******************************************************************
012350 750-PRINT-MEALTYPE-SECTION.
012360     MOVE "750-PRINT-MEALTYPE-SECTION" TO PARA-NAME.
012370     MOVE "MEAL-TYPE BREAKDOWN" TO RPT-REC.
012380     WRITE RPT-REC AFTER ADVANCING 1.
012390
012400     IF TABLE-MEAL-COUNT = ZERO
012410         GO TO 750-EXIT.
012420
012430     PERFORM 755-PRINT-ONE-MEALTYPE THRU 755-EXIT
012440             VARYING MEAL-IDX FROM 1 BY 1
012450             UNTIL MEAL-IDX > TABLE-MEAL-COUNT.
012460     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
012470 750-EXIT.
012480     EXIT.
012490
012500******************************************************************
012510*  755-PRINT-ONE-MEALTYPE
012520*
012530*  ONE MEAL-TYPE ROW.
012540******************************************************************
012550 755-PRINT-ONE-MEALTYPE.
012560     MOVE WM-MEAL-TYPE(MEAL-IDX) TO MT-TYPE-O.
012570     MOVE WM-CALORIES(MEAL-IDX)  TO MT-CALORIES-O.
012580     MOVE WM-ENTRIES(MEAL-IDX)   TO MT-ENTRIES-O.
012590     WRITE RPT-REC FROM WS-MEALTYPE-DETAIL-REC
012600         AFTER ADVANCING 1.
012610 755-EXIT.
012620     EXIT.
012630
012640*    091205 RJ - SECTION ADDED FOR THE DIETITIAN DEPT REQUEST,    091205RJ
012650*    SEE THE CHANGE LOG
012660 800-PRINT-TOPFOODS-SECTION.
012670     MOVE "800-PRINT-TOPFOODS-SECTION" TO PARA-NAME.
012680     MOVE "TOP FOODS LOGGED" TO RPT-REC.
012690     WRITE RPT-REC AFTER ADVANCING 1.
012700
012710     IF TABLE-TOPFD-COUNT = ZERO
012720         GO TO 800-EXIT.
012730
012740     PERFORM 810-SORT-TOPFOOD-TABLE THRU 810-EXIT.
012750
012760     MOVE ZERO TO WS-SORT-I.
012770     PERFORM 820-PRINT-ONE-TOPFOOD THRU 820-EXIT
012780             VARYING TOPFD-IDX FROM 1 BY 1
012790             UNTIL TOPFD-IDX > TABLE-TOPFD-COUNT
012800             OR TOPFD-IDX > 10.
012810     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
012820 800-EXIT.
012830     EXIT.
012840
012850*    BUBBLE SORT DESCENDING BY TIMES-LOGGED - SAME EXCHANGE
012860*    IDIOM THE OLD RATE-SCHEDULE JOBS USED ON THE FEE TABLE
012870******************************************************************
012880*  810-SORT-TOPFOOD-TABLE
012890*
012900*  OUTER PASS OF THE BUBBLE SORT.
012910******************************************************************
012920 810-SORT-TOPFOOD-TABLE.
012930     PERFORM 812-OUTER-PASS THRU 812-EXIT
012940             VARYING WS-SORT-I FROM 1 BY 1
012950             UNTIL WS-SORT-I >= TABLE-TOPFD-COUNT.
012960 810-EXIT.
012970     EXIT.
012980
012990******************************************************************
013000*  812-OUTER-PASS
013010*
013020*  INNER PASS - COMPARES EACH ADJACENT PAIR NOT YET SETTLED BY
013030*  AN EARLIER OUTER PASS.
013040******************************************************************
013050 812-OUTER-PASS.
013060     PERFORM 814-INNER-COMPARE THRU 814-EXIT
013070             VARYING WS-SORT-J FROM 1 BY 1
013080             UNTIL WS-SORT-J > (TABLE-TOPFD-COUNT - WS-SORT-I).
013090 812-EXIT.
013100     EXIT.
013110
013120******************************************************************
013130*  814-INNER-COMPARE
013140*
013150*  ONE COMPARE-AND-POSSIBLY-SWAP.
013160******************************************************************
013170 814-INNER-COMPARE.
013180     SET TOPFD-IDX TO WS-SORT-J.
013190     IF TF-TIMES-LOGGED(TOPFD-IDX) <
013200        TF-TIMES-LOGGED(TOPFD-IDX + 1)
013210         MOVE TF-FOOD-NAME(TOPFD-IDX)    TO TF-SWAP-NAME
013220         MOVE TF-CALORIES(TOPFD-IDX)     TO TF-SWAP-CALORIES
013230         MOVE TF-TIMES-LOGGED(TOPFD-IDX) TO TF-SWAP-TIMES
013240         MOVE TF-FOOD-NAME(TOPFD-IDX + 1)
013250             TO TF-FOOD-NAME(TOPFD-IDX)
013260         MOVE TF-CALORIES(TOPFD-IDX + 1)
013270             TO TF-CALORIES(TOPFD-IDX)
013280         MOVE TF-TIMES-LOGGED(TOPFD-IDX + 1)
013290             TO TF-TIMES-LOGGED(TOPFD-IDX)
013300         MOVE TF-SWAP-NAME TO TF-FOOD-NAME(TOPFD-IDX + 1)
013310         MOVE TF-SWAP-CALORIES TO TF-CALORIES(TOPFD-IDX + 1)
013320         MOVE TF-SWAP-TIMES TO TF-TIMES-LOGGED(TOPFD-IDX + 1).
013330 814-EXIT.
013340     EXIT.
013350
013360******************************************************************
013370*  820-PRINT-ONE-TOPFOOD
013380*
013390*  PRINTS ONE RANKED ROW - WS-SORT-I DOES DOUBLE DUTY HERE AS
013400*  THE PRINTED RANK NUMBER, REUSED AFTER THE SORT IS DONE WITH
013410*  IT.
013420******************************************************************
013430 820-PRINT-ONE-TOPFOOD.
013440     ADD +1 TO WS-SORT-I.
013450     MOVE WS-SORT-I              TO TF-RANK-O.
013460     MOVE TF-FOOD-NAME(TOPFD-IDX)      TO TF-NAME-O.
013470     MOVE TF-CALORIES(TOPFD-IDX)       TO TF-CALORIES-O.
013480     MOVE TF-TIMES-LOGGED(TOPFD-IDX)   TO TF-TIMES-O.
013490     WRITE RPT-REC FROM WS-TOPFOOD-DETAIL-REC
013500         AFTER ADVANCING 1.
013510 820-EXIT.
013520     EXIT.
013530
013540******************************************************************
013550*  850-PRINT-RADAR-SECTION
013560*
013570*  TWELVE FIXED CHART NUTRIENTS, ALWAYS PRINTED IN
013580*  RDA-CHART-ROW ORDER REGARDLESS OF WHAT THE USER ACTUALLY
013590*  LOGGED.
013600******************************************************************
013610 850-PRINT-RADAR-SECTION.
013620     MOVE "850-PRINT-RADAR-SECTION" TO PARA-NAME.
013630     MOVE "NUTRIENT RADAR - PCT OF CHART RDA PER DAY" TO RPT-REC.
013640     WRITE RPT-REC AFTER ADVANCING 1.
013650
013660     PERFORM 855-PRINT-ONE-RADAR-LINE THRU 855-EXIT
013670             VARYING RDA-CHART-IDX FROM 1 BY 1
013680             UNTIL RDA-CHART-IDX > 12.
013690     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
013700 850-EXIT.
013710     EXIT.
013720
013730 855-PRINT-ONE-RADAR-LINE.
013740*    081409 KD - RADAR IS A PER-DAY-OF-WINDOW AVERAGE, NOT A
013750*    PER-DAY-LOGGED AVERAGE - DIVIDE BY THE PARM WINDOW SIZE,
013760*    NOT BY WS-DISTINCT-DAYS (THAT DIVISOR IS U1'S RULE, NOT
013770*    OURS) - TICKET AR-5201
013780     SET RADAR-IDX TO RDA-CHART-IDX.
013790     IF WS-WINDOW-DAYS = ZERO
013800         MOVE 1 TO WS-WINDOW-DAYS.
013810     COMPUTE WS-ROUND-IN ROUNDED =
013820             (WS-RADAR-ACCUM(RADAR-IDX) / WS-WINDOW-DAYS)
013830             / RDA-CHART-AMT(RDA-CHART-IDX) * 100.
013840     PERFORM 050-ROUND-1-DEC THRU 050-EXIT.
013850*    070308 KD - CAP APPLIED AFTER THE ROUND, NOT BEFORE - SEE    070308KD
013860*    THE CHANGE LOG, AR-5190 COMPANION FIX
013870     IF WS-ROUND-OUT > 150
013880         MOVE 150 TO WS-ROUND-OUT.
013890     MOVE RDA-CHART-NAME(RDA-CHART-IDX) TO RA-NAME-O.
013900     MOVE WS-ROUND-OUT                  TO RA-PCT-O.
013910     WRITE RPT-REC FROM WS-RADAR-DETAIL-REC AFTER ADVANCING 1.
013920 855-EXIT.
013930     EXIT.
013940
013950 050-ROUND-1-DEC.
013960     COMPUTE WS-ROUND-OUT ROUNDED = WS-ROUND-IN.
013970 050-EXIT.
013980     EXIT.
013990
014000******************************************************************
014010*  190-OPEN-FILES
014020*
014030*  OPENS ALL SEVEN FILES - FIVE INPUT, RPTOUT AND SYSOUT
014040*  OUTPUT.
014050******************************************************************
014060 190-OPEN-FILES.
014070     MOVE "190-OPEN-FILES" TO PARA-NAME.
014080     OPEN INPUT PARMCARD, USRPROF, FOODMSTR, ANALOUT, DIETMST.
014090     OPEN OUTPUT RPTOUT, SYSOUT.
014100 190-EXIT.
014110     EXIT.
014120
014130******************************************************************
014140*  195-CLOSE-FILES
014150*
014160*  CLOSES ALL SEVEN - SHARED BY 999-CLEANUP AND 1000-ABEND-RTN
014170*  SO AN ABEND STILL CLOSES THE REPORT FILE CLEANLY.
014180******************************************************************
014190 195-CLOSE-FILES.
014200     MOVE "195-CLOSE-FILES" TO PARA-NAME.
014210     CLOSE PARMCARD, USRPROF, FOODMSTR, ANALOUT, DIETMST,
014220           RPTOUT, SYSOUT.
014230 195-EXIT.
014240     EXIT.
014250
014260******************************************************************
014270*  900-READ-USRPROF
014280*
014290*  READS THE NEXT USER CATALOG ENTRY, DRIVES MORE-USER-SW.
014300******************************************************************
014310 900-READ-USRPROF.
014320     MOVE "900-READ-USRPROF" TO PARA-NAME.
014330     READ USRPROF INTO USER-PROFILE-REC
014340         AT END MOVE "N" TO MORE-USER-SW
014350         GO TO 900-EXIT
014360     END-READ.
014370 900-EXIT.
014380     EXIT.
014390
014400******************************************************************
014410*  910-READ-ANALOUT
014420*
014430*  READS THE NEXT ANALYSIS-OUT RECORD.  ALSO WHERE THE JOB
014440*  TRAILER RECORD IS RECOGNIZED AND STRIPPED OFF INTO
014450*  WS-JOBTRLR-FIELDS - SEE THE 022108 KD CHANGE-LOG ENTRY.
014460******************************************************************
014470 910-READ-ANALOUT.
014480     MOVE "910-READ-ANALOUT" TO PARA-NAME.
014490     READ ANALOUT INTO ANALYSIS-OUT-REC
014500         AT END
014510             MOVE "N" TO MORE-ANAL-SW
014520             GO TO 910-EXIT
014530     END-READ.
014540     IF ANAL-TRAILER-REC
014550         MOVE AT-USERS-PROCESSED   TO WS-USERS-PROCESSED
014560         MOVE AT-ENTRIES-READ      TO WS-ENTRIES-READ
014570         MOVE AT-ENTRIES-SKIPPED   TO WS-ENTRIES-SKIPPED
014580         MOVE AT-RECOMMENDS-ISSUED TO WS-RECOMMENDS-ISSUED
014590         MOVE "N" TO MORE-ANAL-SW.
014600 910-EXIT.
014610     EXIT.
014620
014630******************************************************************
014640*  920-READ-DIETMST
014650*
014660*  READS THE NEXT GOOD DIETARY-ENTRY RECORD, DRIVES
014670*  MORE-DIET-SW.
014680******************************************************************
014690 920-READ-DIETMST.
014700     MOVE "920-READ-DIETMST" TO PARA-NAME.
014710     READ DIETMST INTO DIETARY-TRANS-REC
014720         AT END MOVE "N" TO MORE-DIET-SW
014730         GO TO 920-EXIT
014740     END-READ.
014750 920-EXIT.
014760     EXIT.
014770
014780*    022108 KD - PARAGRAPH ADDED, SEE THE CHANGE LOG              022108KD
014790******************************************************************
014800*  950-PRINT-GRAND-TOTALS
014810*
014820*  LAST PAGE OF THE REPORT - THE FOUR JOB-WIDE COUNTS OFF THE
014830*  ANALOUT TRAILER RECORD.
014840******************************************************************
014850 950-PRINT-GRAND-TOTALS.
014860     MOVE "950-PRINT-GRAND-TOTALS" TO PARA-NAME.
014870     PERFORM 505-WRITE-PAGE-HDR THRU 505-EXIT.
014880     MOVE "JOB GRAND TOTALS" TO RPT-REC.
014890     WRITE RPT-REC AFTER ADVANCING 2.
014900     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
014910
014920     MOVE "USERS PROCESSED" TO LV-LABEL-O.
014930     MOVE WS-USERS-PROCESSED TO LV-VALUE-O.
014940     WRITE RPT-REC FROM WS-LABEL-VALUE-REC AFTER ADVANCING 1.
014950
014960     MOVE "DIETARY ENTRIES READ" TO LV-LABEL-O.
014970     MOVE WS-ENTRIES-READ TO LV-VALUE-O.
014980     WRITE RPT-REC FROM WS-LABEL-VALUE-REC AFTER ADVANCING 1.
014990
015000     MOVE "ENTRIES SKIPPED (UNKNOWN FOOD)" TO LV-LABEL-O.
015010     MOVE WS-ENTRIES-SKIPPED TO LV-VALUE-O.
015020     WRITE RPT-REC FROM WS-LABEL-VALUE-REC AFTER ADVANCING 1.
015030
015040     MOVE "RECOMMENDATIONS ISSUED" TO LV-LABEL-O.
015050     MOVE WS-RECOMMENDS-ISSUED TO LV-VALUE-O.
015060     WRITE RPT-REC FROM WS-LABEL-VALUE-REC AFTER ADVANCING 1.
015070 950-EXIT.
015080     EXIT.
015090
015100******************************************************************
015110*  999-CLEANUP
015120*
015130*  NORMAL END OF JOB - CLOSES FILES, DISPLAYS THE OPERATOR
015140*  MESSAGE.
015150******************************************************************
015160 999-CLEANUP.
015170     MOVE "999-CLEANUP" TO PARA-NAME.
015180     PERFORM 195-CLOSE-FILES THRU 195-EXIT.
015190     DISPLAY "** USERS PROCESSED **".
015200     DISPLAY WS-USERS-PROCESSED.
015210     DISPLAY "******** NORMAL END OF JOB CHARTRPT ********".
015220 999-EXIT.
015230     EXIT.
015240
015250******************************************************************
015260*  1000-ABEND-RTN
015270*
015280*  STANDARD JOB-STREAM ABEND TRIGGER, SAME PATTERN AS EVERY
015290*  OTHER PROGRAM - SEE THE ABENDREC COPYBOOK.
015300******************************************************************
015310 1000-ABEND-RTN.
015320     WRITE SYSOUT-REC FROM ABEND-REC.
015330     PERFORM 195-CLOSE-FILES THRU 195-EXIT.
015340     DISPLAY "*** ABNORMAL END OF JOB-CHARTRPT ***" UPON CONSOLE.
015350     DIVIDE ZERO-VAL INTO ONE-VAL.
015360
015370******************************************************************
015380*  AR-TICKET CROSS-REFERENCE
015390*
015400*  AR-5190 - RADAR PCT ROUNDED BEFORE THE 150 CAP, NOT AFTER,
015410*    WHICH LET A NUTRIENT LOGGED AT AN EXTREME MULTIPLE OF ITS
015420*    RDA SHOW A ROUNDING ARTIFACT ABOVE 150.0 - SEE THE 070308
015430*    ENTRY AND 855-PRINT-ONE-RADAR-LINE.  COMPANION FIX TO
015440*    RDAADJ'S RETURN-CD CHANGE THE SAME TICKET COVERED.
015450*  AR-5201 - AN UNKNOWN FOOD ID WAS SKIPPING THE DAY-ROW AND
015460*    MEAL-TYPE COUNTS ENTIRELY INSTEAD OF JUST THE NUTRIENT
015470*    AMOUNTS AND TOP-FOODS/RADAR SECTIONS - SEE THE 081409 ENTRY
015480*    AND 320/330-ACCUM PARAGRAPHS.  SAME TICKET ALSO FIXED THE
015490*    RADAR DIVISOR - PARM WINDOW SIZE, NOT DISTINCT DAYS LOGGED.
015500******************************************************************
015510
015520******************************************************************
015530*  OPERATIONS NOTES
015540*
015550*  CHARTRPT RUNS AFTER NUTRANLZ IN THE JOB STREAM AND EXPECTS
015560*  ANALOUT TO CARRY A COMPLETE HEADER/DETAIL/RECOMMEND BLOCK
015570*  PER USER PLUS THE SINGLE TRAILER RECORD AT END OF FILE - A
015580*  SHORT ANALOUT (NUTRANLZ ABENDED BEFORE WRITING ITS TRAILER)
015590*  WILL RUN CHARTRPT TO A NORMAL EOF WITHOUT EVER PRINTING THE
015600*  GRAND-TOTALS PAGE, WHICH IS THE USUAL FIRST SIGN SOMETHING
015610*  UPSTREAM WENT WRONG.  RESTART IS RERUN-FROM-SCRATCH, LIKE
015620*  EVERY OTHER PROGRAM IN THIS JOB STREAM - THERE IS NO
015630*  CHECKPOINT.
015640******************************************************************
015650
015660******************************************************************
015670*  DATA-NAME PREFIX GLOSSARY
015680*
015690*  WT- FOOD TABLE ROW (LOADED FROM FOODMSTR)
015700*  WD- DETAIL TABLE ROW (CARRIED FROM ANALOUT)
015710*  WR- RECOMMEND TABLE ROW (CARRIED FROM ANALOUT)
015720*  WY- DAY TABLE ROW (COMPUTED HERE)
015730*  WM- MEALTYPE TABLE ROW, ALSO THE MACRO-TOTALS GROUP
015740*  TF- TOPFOOD TABLE ROW
015750*  PAGE-NBR-O, UH-, ND-, LV-, RD-, TR-, MC-, MT-, TF-, RA- (WITH
015760*    -O SUFFIX) - EDITED OUTPUT FIELDS ON A REPORT LINE
015770*  DC- DTECALC LINKAGE
015780*  RA- (NO SUFFIX) - RDA-ADJ LINKAGE FIELDS SHARED WITH RDAADJ,
015790*    UNRELATED TO THE RA-NAME-O/RA-PCT-O RADAR OUTPUT FIELDS
015800*    ABOVE - THE OVERLAP IS COSMETIC, THE TWO GROUPS ARE NEVER
015810*    IN SCOPE AT THE SAME TIME SINCE RDAADJ IS NOT CALLED FROM
015820*    THIS PROGRAM.
015830******************************************************************
015840
015850******************************************************************
015860*  MAINTENANCE NOTES AND KNOWN LIMITATIONS
015870*
015880*  1. THE FOOD-TABLE NUTRIENT LIST HERE (WS-FOOD-ROW) DOES NOT
015890*     CARRY VITAMIN E, VITAMIN K OR B12 THE WAY NUTRANLZ'S COPY
015900*     OF THE SAME TABLE DOES - THIS PROGRAM NEVER NEEDED THOSE
015910*     THREE, THEY ARE NOT PART OF THE RADAR CHART'S TWELVE
015920*     NUTRIENTS AND THE TOP-FOODS SECTION ONLY PRINTS CALORIES.
015930*  2. THE TOP-FOODS BUBBLE SORT IS ADEQUATE FOR ITS ACTUAL SIZE
015940*     - AT MOST 100 DISTINCT FOOD NAMES PER USER - BUT WOULD BE
015950*     A POOR CHOICE ON A LARGER TABLE.  NOT WORTH RE-ENGINEERING
015960*     FOR TEN OUTPUT ROWS.
015970*  3. WS-SORT-I IS REUSED AS THE PRINTED RANK COUNTER IN
015980*     820-PRINT-ONE-TOPFOOD AFTER THE SORT IS FINISHED WITH IT -
015990*     HARMLESS TODAY BUT WOULD BREAK IF ANYONE EVER MADE THE
016000*     SORT AND THE PRINT LOOP RUN CONCURRENTLY.
016010*  4. THE GRAND-TOTALS PAGE ONLY PRINTS IF ANALOUT'S TRAILER
016020*     RECORD IS ACTUALLY REACHED - SEE OPERATIONS NOTES ABOVE.
016030******************************************************************
016040
016050******************************************************************
016060*  TESTING NOTES
016070*
016080*  REGRESSION CHECKLIST BEFORE PROMOTING A CHANGE TO THIS
016090*  PROGRAM:
016100*    - A USER WITH ZERO DIETARY ENTRIES IN THE WINDOW STILL GETS
016110*      ALL NINE SECTIONS, WITH ZERO VALUES WHERE APPROPRIATE, NOT
016120*      A BLANK PAGE.
016130*    - A USER WHOSE ENTRIES INCLUDE AT LEAST ONE UNKNOWN FOOD ID
016140*      STILL GETS CORRECT DAY-TABLE AND MEAL-TYPE COUNTS - THE
016150*      NUTRIENT/TOP-FOODS/RADAR SECTIONS SIMPLY OMIT THAT ENTRY.
016160*    - MORE THAN TEN DISTINCT FOODS LOGGED STILL PRINTS ONLY THE
016170*      TOP TEN, DESCENDING BY TIMES-LOGGED.
016180*    - A RADAR NUTRIENT LOGGED WAY OVER ITS RDA PRINTS EXACTLY
016190*      150.0, NEVER HIGHER, AND THE CAP APPLIES AFTER ROUNDING.
016200*    - THE LAST PAGE OF THE REPORT, AND ONLY THE LAST PAGE, IS
016210*      THE GRAND-TOTALS PAGE, AND ITS FOUR COUNTS MATCH WHAT
016220*      NUTRANLZ ACTUALLY WROTE TO THE TRAILER RECORD.
016230******************************************************************
016240
016250******************************************************************
016260*  RELATED PROGRAMS IN THIS JOB STREAM
016270*
016280*  ENTRYEDT - EDITS AND POSTS DIETARY ENTRIES, BUILDS DIETMST
016290*  DTECALC - DATE ARITHMETIC SUBPROGRAM, CALLED FOR WINDOW
016300*    START AND DAY-OF-WEEK LABELS
016310*  RDAADJ - BMI-ADJUSTED RDA SUBPROGRAM, CALLED BY NUTRANLZ,
016320*    NOT BY THIS PROGRAM
016330*  FOODSRCH - INTERACTIVE FOOD-NAME LOOKUP, SHARES THE FOODMSTR
016340*    AND STRLEN UTILITY
016350*  NUTRANLZ - BUILDS ANALOUT, THE FILE THIS PROGRAM'S NUTRIENT
016360*    AND RECOMMENDATION SECTIONS ARE CARRIED FROM
016370******************************************************************
016380
016390******************************************************************
016400*  ANALOUT RECORD-TYPE GLOSSARY
016410*
016420*  H - HEADER RECORD, ONE PER USER, CARRIES BMI/CATEGORY/SCORE
016430*  D - DETAIL RECORD, UP TO FIFTEEN PER USER, ONE NUTRIENT EACH
016440*  R - RECOMMEND RECORD, UP TO EIGHT PER USER
016450*  T - TRAILER RECORD, EXACTLY ONE, LAST RECORD IN THE FILE,
016460*    CARRIES THE JOB-WIDE COUNTS
016470*  SEE THE ANALOUT COPYBOOK FOR THE RECORD-TYPE BYTE ITSELF AND
016480*  NUTRANLZ'S REMARKS FOR HOW EACH TYPE IS BUILT.
016490******************************************************************
016500
016510******************************************************************
016520*  WORKED EXAMPLE
016530*
016540*  USER 00042 LOGGED FOUR DIETARY ENTRIES IN A SEVEN-DAY WINDOW,
016550*  TWO OF THEM CHICKEN BREAST (FOOD ID ON FILE) AND ONE AN
016560*  UNKNOWN FOOD ID THAT DROPPED OFF THE CATALOG.  THE TREND
016570*  SECTION PRINTS SEVEN ROWS, ONE PER CALENDAR DAY, THE TWO
016580*  ENTRY DAYS SHOWING NON-ZERO MEAL COUNTS AND CALORIES AND THE
016590*  OTHER FIVE PRINTING ZERO ACROSS THE BOARD.  THE TOP-FOODS
016600*  SECTION SHOWS CHICKEN BREAST AT RANK ONE WITH TWO TIMES
016610*  LOGGED; THE UNKNOWN-FOOD-ID ENTRY NEVER APPEARS THERE SINCE
016620*  IT HAS NO NAME TO FILE IT UNDER, EVEN THOUGH ITS CALORIES
016630*  STILL COUNT ON ITS DAY-TABLE ROW.
016640******************************************************************
016650
016660******************************************************************
016670*  WHY-NOT-SORT-INPUT NOTE
016680*
016690*  THE THREE INPUT FILES ARE ALREADY IN USER-ID SEQUENCE ON
016700*  DISK - USRPROF BECAUSE ENTRYEDT MAINTAINS IT THAT WAY,
016710*  ANALOUT AND DIETMST BECAUSE NUTRANLZ WROTE AND READ THEM IN
016720*  THAT ORDER.  A SORT STEP WOULD ONLY SLOW THE JOB DOWN FOR NO
016730*  BENEFIT.
016740******************************************************************
016750
016760******************************************************************
016770*  WHY-SEPARATE-RECONCILIATION-PARAGRAPHS NOTE
016780*
016790*  340-ACCUM-MEALTYPE AND 350-ACCUM-TOPFOOD BOTH DO A FIRST-SEEN
016800*  TABLE RECONCILE BUT AGAINST DIFFERENT TABLES AND DIFFERENT
016810*  KEYS - THEY ARE KEPT AS TWO PARAGRAPHS RATHER THAN ONE
016820*  GENERALIZED RECONCILE-A-TABLE ROUTINE BECAUSE THE TWO TABLES
016830*  HAVE DIFFERENT ROW LAYOUTS AND DIFFERENT OCCURS LIMITS - A
016840*  SHARED ROUTINE WOULD NEED A LINKAGE-STYLE INDIRECTION THIS
016850*  SHOP DOES NOT USE FOR IN-LINE PERFORMS.
016860******************************************************************
016870
016880******************************************************************
016890*  A NOTE ON PARA-NAME
016900*
016910*  THIS PROGRAM DOES NOT MAINTAIN A PARA-NAME FIELD THE WAY
016920*  NUTRANLZ AND ENTRYEDT DO - THE DUMP RECORD FROM ABENDREC
016930*  STILL FIRES ON A DIVIDE CHECK IN 1000-ABEND-RTN, BUT WITHOUT
016940*  A LAST-PARAGRAPH BREADCRUMB THE OPERATOR WILL NEED THE
016950*  COMPILE LISTING'S PROCEDURE MAP TO FIND WHERE THE ABEND
016960*  ACTUALLY HAPPENED.  LEFT AS IS RATHER THAN RETROFITTING EVERY
016970*  PARAGRAPH FOR A PROGRAM THAT HAS NEVER ACTUALLY ABENDED IN
016980*  PRODUCTION.
016990******************************************************************
017000
017010******************************************************************
017020*  END OF PROGRAM CHARTRPT
017030*
017040*  NOTHING FOLLOWS 1000-ABEND-RTN EXCEPT THIS PROGRAM'S OWN
017050*  REFERENCE COMMENTARY, BELOW.
017060******************************************************************
017070
017080******************************************************************
017090*  A CLOSING NOTE FROM THE ORIGINAL AUTHOR
017100*
017110*  I WROTE THE FIRST CUT OF THIS PROGRAM TO DO NOTHING BUT
017120*  REPRINT WHAT NUTRANLZ HAD ALREADY COMPUTED - THE TREND,
017130*  MACRO, MEAL-TYPE, TOP-FOODS AND RADAR SECTIONS ALL CAME LATER
017140*  AT THE DIETITIAN DEPARTMENT'S REQUEST, ONE AT A TIME, OVER
017150*  SEVERAL YEARS.  IF YOU ARE ADDING A SIXTH SELF-COMPUTED
017160*  SECTION, FOLLOW THE SAME SHAPE THE OTHER FIVE USE - A COLUMN
017170*  HEADER, A PERFORM VARYING OVER A DEDICATED WORKING-STORAGE
017180*  TABLE, AND A TRAILING BLANK LINE - RATHER THAN INVENTING A
017190*  NEW ONE.
017200*  - R JAMISON
017210******************************************************************
017220
017230******************************************************************
017240*  REPORT SECTION ORDER
017250*
017260*  PER USER, IN THE ORDER 100-MAINLINE PRINTS THEM:
017270*  1. USER HEADER (500)
017280*  2. NUTRIENT ANALYSIS, FIFTEEN LINES (550)
017290*  3. RECOMMENDATIONS, UP TO EIGHT LINES (600)
017300*  4. DAILY TREND, ONE LINE PER WINDOW DAY (650)
017310*  5. MACRONUTRIENT SPLIT, EXACTLY THREE LINES (700)
017320*  6. MEAL-TYPE BREAKDOWN, UP TO FOUR LINES (750)
017330*  7. TOP FOODS LOGGED, UP TO TEN LINES (800)
017340*  8. NUTRIENT RADAR, EXACTLY TWELVE LINES (850)
017350*  AFTER THE LAST USER, ONE MORE PAGE - THE JOB GRAND TOTALS
017360*  (950) - CARRIES THE FOUR COUNTS OFF THE ANALOUT TRAILER
017370*  RECORD.
017380******************************************************************
017390
017400******************************************************************
017410*  DTECALC FUNCTION CODES USED BY THIS PROGRAM
017420*
017430*  "A" - ADD DC-DAYS-OFFSET (SIGNED) TO DC-DATE-IN, RETURN THE
017440*    RESULT IN DC-DATE-OUT.  USED IN 250 TO WALK BACKWARD TO THE
017450*    WINDOW-START DATE, AND IN 255 TO WALK FORWARD ONE DAY AT A
017460*    TIME WHILE BUILDING THE DAY-TABLE SKELETON.
017470*  "D" - RETURN THE THREE-LETTER DAY-OF-WEEK LABEL FOR
017480*    DC-DATE-IN IN DC-DOW-LABEL-OUT.  USED IN 255 ONLY.
017490*  SEE DTECALC'S OWN REMARKS FOR THE FULL LIST OF CODES - THIS
017500*  PROGRAM DOES NOT USE THE VALIDATE OR DAY-COUNT FUNCTIONS THE
017510*  OTHER JOB-STREAM MEMBERS CALL.
017520******************************************************************
017530
017540******************************************************************
017550*  PRINT-SPACING HISTORY NOTE
017560*
017570*  080392 - THE ORIGINAL LAYOUT FOR WS-NUTR-DETAIL-REC LEFT ONE
017580*  BYTE TOO FEW BETWEEN ND-CONSUMED-O AND ND-RDA-O, WHICH LOOKED
017590*  FINE ON A NARROW TEST FILE BUT RAN THE TWO EDITED FIELDS
017600*  TOGETHER ONCE A CONSUMED AMOUNT REACHED FIVE WHOLE DIGITS.
017610*  FIXED THE SAME DAY, BEFORE THE FIRST PRODUCTION RUN - NOT
017620*  WORTH ITS OWN CHANGE-LOG LINE, BUT LEFT HERE AS A REMINDER TO
017630*  COUNT BYTES CAREFULLY BEFORE WIDENING ANY -O FIELD ON THESE
017640*  REPORT LINES.
017650******************************************************************
017660
017670******************************************************************
017680*  WHY WM-DIVISOR IS A SEPARATE FIELD
017690*
017700*  700-PRINT-MACRO-SECTION COULD HAVE GUARDED THE DIVIDE INLINE
017710*  ON EACH OF THE THREE COMPUTE STATEMENTS, BUT A SEPARATE
017720*  WM-DIVISOR FIELD SET ONCE AT THE TOP OF THE PARAGRAPH MEANS
017730*  THE ZERO-MACRO-SUM CHECK ONLY HAS TO BE WRITTEN ONCE, NOT
017740*  THREE TIMES.
017750******************************************************************
017760
017770******************************************************************
017780*  WHY THE RADAR TABLE IS NOT RE-INITIALIZED PER NUTRIENT
017790*
017800*  WS-RADAR-ACCUM-TABLE, WS-MACRO-TOTALS AND THE MEAL/TOPFOOD
017810*  COUNTS ARE ALL RESET ONCE PER USER IN 300-ACCUM-DIETARY-
017820*  WINDOW, NOT ONCE PER DIETARY ENTRY - THEY ARE RUNNING TOTALS
017830*  ACROSS THE WHOLE WINDOW FOR ONE USER, RESET WHEN THE NEXT
017840*  USER'S WINDOW BEGINS.
017850******************************************************************
017860
017870
017880******************************************************************
017890*  WHY A SEPARATE 050-ROUND-1-DEC EXISTS
017900*
017910*  EVERY SELF-COMPUTED SECTION (TREND, MACRO, RADAR) ROUNDS ITS
017920*  OWN AMOUNTS TO ONE DECIMAL PLACE FOR PRINTING - RATHER THAN
017930*  PUT THE ROUNDED CLAUSE ON EACH INDIVIDUAL COMPUTE STATEMENT,
017940*  THE SHOP CONVENTION HERE IS ONE TINY SHARED PARAGRAPH THAT
017950*  TAKES WS-ROUND-IN AND RETURNS WS-ROUND-OUT - THE SAME PATTERN
017960*  AS DTECALC'S FUNCTION-CODE DISPATCH, JUST FOR ARITHMETIC
017970*  INSTEAD OF DATES.
017980******************************************************************
017990
018000******************************************************************
018010*  WHY TOP-FOODS AND MEALTYPE USE DIFFERENT OCCURS LIMITS
018020*
018030*  WS-MEALTYPE-TABLE IS OCCURS 4 BECAUSE ENTRYEDT VALIDATES MEAL
018040*  TYPE AGAINST A FOUR-VALUE LIST (BREAKFAST, LUNCH, DINNER,
018050*  SNACK) - THERE CAN NEVER BE A FIFTH.  WS-TOPFOOD-TABLE IS
018060*  OCCURS 100 BECAUSE A USER COULD IN PRINCIPLE LOG A HUNDRED
018070*  DISTINCT FOODS IN ONE WINDOW, EVEN THOUGH ONLY THE TOP TEN
018080*  EVER PRINT.
018090******************************************************************
018100
018110******************************************************************
018120*  WHY THE GRAND TOTALS PAGE IS NOT PART OF 100-MAINLINE
018130*
018140*  950-PRINT-GRAND-TOTALS RUNS EXACTLY ONCE, AFTER THE LAST USER,
018150*  NOT ONCE PER USER LIKE EVERY OTHER PRINT PARAGRAPH - IT IS
018160*  CALLED DIRECTLY FROM THE MAIN PARAGRAPH AFTER THE
018170*  100-MAINLINE LOOP EXITS, NOT FROM WITHIN 100-MAINLINE ITSELF.
018180******************************************************************
018190
018200******************************************************************
018210*  HOW THE RECOMMENDATION LIST IS BUILT
018220*
018230*  WS-RECOMMEND-TABLE IS FILLED DURING 550-PRINT-NUTRIENT-SECTION,
018240*  ONE ROW PER NUTRIENT WHOSE ACTUAL INTAKE FALLS SHORT OF ITS
018250*  ADJUSTED RDA - THE TABLE IS NOT SORTED, IT SIMPLY FILLS IN
018260*  NUTRIENT ORDER, SO THE RECOMMENDATION SECTION PRINTS SHORTFALLS
018270*  IN THE SAME ORDER THE NUTRIENT SECTION LISTED THEM ABOVE IT.
018280******************************************************************
018290
018300******************************************************************
018310*  HOW THE SEVEN-DAY WINDOW IS COMPUTED
018320*
018330*  250-CALC-WINDOW-DATES CALLS DTECALC ONCE TO WALK BACK FROM THE
018340*  PARM CARD'S REPORT DATE TO THE FIRST DAY OF THE WINDOW, THEN
018350*  255-BUILD-ONE-DAY-ROW FILLS WS-WINDOW-TABLE ONE CALENDAR DAY AT
018360*  A TIME GOING FORWARD - THE TABLE INDEX AND THE CALENDAR DATE
018370*  ADVANCE TOGETHER SO WS-WINDOW-IDX ALWAYS LINES UP WITH A REAL
018380*  DAY, EVEN ACROSS A MONTH OR YEAR BOUNDARY.
018390******************************************************************
018400
018410******************************************************************
018420*  HOW A MISSING FOODMSTR ROW IS HANDLED AT PRINT TIME
018430*
018440*  150-BUILD-FOOD-TABLE LOADS THE ENTIRE FOOD MASTER INTO
018450*  WS-FOOD-TABLE BEFORE ANY DIETMST RECORD IS READ - IF A DIETMST
018460*  ENTRY REFERENCES A FOOD-ID THAT IS NOT IN THE TABLE (THE FOOD
018470*  WAS DELETED FROM FOODMSTR AFTER THE ENTRY WAS LOGGED), THE
018480*  ENTRY STILL ACCUMULATES INTO THE NUTRIENT TOTALS USING WHATEVER
018490*  VALUES WERE CARRIED ON THE DIETMST RECORD ITSELF - SEE THE
018500*  081409 KD CHANGE-LOG ENTRY.
018510******************************************************************
018520
018530******************************************************************
018540*  A NOTE ON WS-USER-COUNT AND WS-USER-TOTAL
018550*
018560*  WS-USER-COUNT IS INCREMENTED ONCE PER USER PROCESSED AND PRINTS
018570*  ON THE GRAND TOTALS PAGE - IT IS NOT THE SAME FIELD AS ANY
018580*  COUNT KEPT BY USRPROF ITSELF, IT IS PURELY A RUN-TIME TALLY
018590*  FOR THIS ONE EXECUTION OF CHARTRPT.
018600******************************************************************
018610
018620******************************************************************
018630*  A NOTE ON PAGE OVERFLOW HANDLING
018640*
018650*  505-WRITE-PAGE-HDR CHECKS WS-LINES-USED AGAINST WS-LINES-PER-PG
018660*  BEFORE EVERY DETAIL LINE, NOT JUST AT THE TOP OF A SECTION -
018670*  THIS IS DELIBERATE, SINCE A USER WITH A LONG RECOMMENDATION
018680*  LIST OR A FULL TEN-ROW TOP-FOODS TABLE CAN OVERFLOW A PAGE IN
018690*  THE MIDDLE OF A SECTION, NOT JUST BETWEEN SECTIONS.
018700******************************************************************
018710
018720******************************************************************
018730*  A NOTE ON THE ANALOUT INPUT FILE
018740*
018750*  ANALOUT IS WRITTEN BY NUTRANLZ AND READ HERE - THE TWO
018760*  PROGRAMS SHARE THE ANALOUT RECORD LAYOUT COPYBOOK SO A FIELD
018770*  ADDED TO ONE SIDE IS AUTOMATICALLY VISIBLE ON THE OTHER, BUT
018780*  THAT ALSO MEANS THE TWO PROGRAMS MUST ALWAYS BE RECOMPILED
018790*  TOGETHER WHENEVER THE COPYBOOK CHANGES - SEE THE RELATED
018800*  PROGRAMS NOTE ELSEWHERE IN THIS PROGRAM.
018810******************************************************************
018820
018830******************************************************************
018840*  A NOTE ON THE RADAR NUTRIENT LIST
018850*
018860*  THE RADAR SECTION DOES NOT PRINT ALL SIXTEEN NUTRIENTS - ONLY
018870*  THE SIX THAT NUTRANLZ FLAGS AS RADAR-ELIGIBLE ON THE ANALOUT
018880*  RECORD, SINCE A SIXTEEN-SPOKE RADAR CHART WOULD BE UNREADABLE
018890*  ON A PRINT-CHAIN LINE PRINTER - THIS MATCHES THE SAME SIX-
018900*  NUTRIENT LIMIT NUTRANLZ USES WHEN IT BUILDS THE ANALOUT RECORD.
018910******************************************************************
018920
018930******************************************************************
018940*  A NOTE ON WHY RETURN-CD IS NOT USED IN THIS PROGRAM
018950*
018960*  CHARTRPT IS THE LAST PROGRAM IN THE JOB STREAM - IT HAS NO
018970*  DOWNSTREAM STEP THAT WOULD CONSULT A CONDITION CODE THE WAY
018980*  ENTRYEDT'S RETURN-CD IS CONSULTED BY THE NEXT STEP IN ITS JOB.
018990*  FILE-STATUS CHECKS AND THE 1000-ABEND-RTN PARAGRAPH ARE THE
019000*  ONLY ERROR SIGNALING THIS PROGRAM NEEDS.
019010******************************************************************
019020
019030******************************************************************
019040*  A NOTE ON THE PARMCARD FILE
019050*
019060*  PARMCARD SUPPLIES EXACTLY ONE RECORD PER RUN - THE REPORT
019070*  DATE AND THE WINDOW LENGTH IN DAYS - READ ONCE IN
019080*  000-HOUSEKEEPING AND NEVER READ AGAIN.  A MISSING OR SHORT
019090*  PARM CARD ABENDS THE RUN RATHER THAN DEFAULTING, SINCE A
019100*  WRONG REPORT DATE WOULD SILENTLY PRODUCE A REPORT FOR THE
019110*  WRONG WEEK.
019120******************************************************************
019130
019140******************************************************************
019150*  A NOTE ON MULTI-USER PROCESSING
019160*
019170*  USRPROF IS READ SEQUENTIALLY, ONE PROFILE PER USER, AND EVERY
019180*  OTHER FILE (ANALOUT, DIETMST) IS FILTERED TO THAT ONE USER'S
019190*  RECORDS BEFORE THE NEXT PROFILE IS READ - THIS PROGRAM DOES
019200*  NOT ASSUME THE FILES ARE IN THE SAME USER ORDER, EACH ONE IS
019210*  RE-POSITIONED PER USER AS DESCRIBED IN THE WHY-NOT-SORT-INPUT
019220*  NOTE ELSEWHERE IN THIS PROGRAM.
019230******************************************************************
019240
019250******************************************************************
019260*  A NOTE ON THE MACRO SECTION PERCENTAGES
019270*
019280*  700-PRINT-MACRO-SECTION EXPRESSES PROTEIN, CARBOHYDRATE AND FAT
019290*  AS A PERCENT OF TOTAL CALORIES FOR THE WINDOW, NOT AS A PERCENT
019300*  OF RDA - THIS IS A DIFFERENT DENOMINATOR THAN THE NUTRIENT
019310*  SECTION USES, SO THE TWO SECTIONS' PERCENTAGES ARE NOT
019320*  COMPARABLE TO ONE ANOTHER, EVEN THOUGH BOTH ARE LABELED PCT
019330*  ON THE PRINTED REPORT.
019340******************************************************************
019350
019360******************************************************************
019370*  A NOTE ON MEALTYPE ORDER
019380*
019390*  755-PRINT-ONE-MEALTYPE PRINTS IN TABLE-BUILD ORDER, NOT
019400*  ALPHABETICAL AND NOT CALORIE ORDER - BREAKFAST, LUNCH, DINNER
019410*  AND SNACK PRINT IN WHICHEVER ORDER THEY WERE FIRST SEEN IN THE
019420*  WINDOW'S DIETMST RECORDS, SO TWO USERS CAN SEE THEIR MEALTYPE
019430*  ROWS IN A DIFFERENT ORDER FROM ONE ANOTHER.
019440******************************************************************
019450
019460******************************************************************
019470*  A NOTE ON ZERO-ENTRY DAYS
019480*
019490*  A DAY WITH NO DIETMST RECORDS AT ALL STILL OCCUPIES A ROW IN
019500*  WS-WINDOW-TABLE AND STILL PRINTS A TREND LINE, WITH EVERY
019510*  MACRO AND CALORIE FIELD AT ZERO - THE REPORT DOES NOT SKIP OR
019520*  COLLAPSE DAYS WHERE THE USER LOGGED NOTHING, SO A SEVEN-DAY
019530*  WINDOW ALWAYS PRINTS EXACTLY SEVEN TREND LINES.
019540******************************************************************
019550
019560******************************************************************
019570*  A NOTE ON HOW THIS PROGRAM DIFFERS FROM NUTRANLZ
019580*
019590*  NUTRANLZ COMPUTES THE NUTRIENT TOTALS, RDA COMPARISONS AND BMI
019600*  CATEGORY AND WRITES THEM TO ANALOUT - CHARTRPT DOES NOT
019610*  RECOMPUTE ANY OF THAT, IT ONLY FORMATS WHAT NUTRANLZ ALREADY
019620*  DECIDED.  THE ONE EXCEPTION IS THE TOP-FOODS AND MEALTYPE AND
019630*  TREND AND RADAR SECTIONS, WHICH CHARTRPT BUILDS ITSELF FROM
019640*  DIETMST SINCE NUTRANLZ HAS NO NEED OF THAT DETAIL FOR ITS OWN
019650*  PURPOSES.
019660******************************************************************
019670
019680******************************************************************
019690*  A NOTE ON THE BMI CATEGORY PRINTED IN THE USER HEADER
019700*
019710*  500-PRINT-USER-HEADER PRINTS WHATEVER BMI CATEGORY NUTRANLZ
019720*  WROTE TO ANALOUT FOR THIS USER - IT IS NOT RECOMPUTED HERE.
019730*  A USER WITH NO HEIGHT OR WEIGHT ON THE USRPROF RECORD SHOWS
019740*  UNKNOWN, THE SAME VALUE RDAADJ TREATS AS RA-BMI-UNKNOWN.
019750******************************************************************
019760
019770******************************************************************
019780*  A NOTE ON DECIMAL ALIGNMENT IN THE PRINT LINES
019790*
019800*  EVERY NUMERIC EDIT FIELD IN THE REPORT-LINE RECORDS USES A
019810*  FIXED PIC WITH AN EXPLICIT DECIMAL POINT (ZZ9.9, ZZZ9.99 AND
019820*  SO ON) RATHER THAN A FLOATING PICTURE - THIS KEEPS EVERY
019830*  COLUMN OF NUMBERS ALIGNED DOWN THE PAGE REGARDLESS OF HOW
019840*  MANY SIGNIFICANT DIGITS THE ACTUAL VALUE HAS.
019850******************************************************************
019860
019870******************************************************************
019880*  A NOTE ON WHY WS-DAY-IDX IS COMP
019890*
019900*  WS-DAY-IDX DRIVES THE SEARCH VARYING IN 330-ACCUM-DAY-ROW AND
019910*  IS INCREMENTED ONCE PER DIETMST RECORD IN THE WINDOW - AS A
019920*  SUBSCRIPT IT IS DECLARED COMP LIKE EVERY OTHER COUNTER AND
019930*  SUBSCRIPT IN THIS PROGRAM, PER SHOP STANDARDS.
019940******************************************************************
019950
019960******************************************************************
019970*  A NOTE ON THE WS-SCORE-FIELDS GROUP
019980*
019990*  WS-SCORE-FIELDS IS CARRIED FORWARD FROM AN EARLIER DESIGN
020000*  THAT WOULD HAVE PRINTED A SINGLE OVERALL DIET SCORE ON THE
020010*  USER HEADER - THAT FEATURE WAS DROPPED BEFORE THIS PROGRAM
020020*  WAS FIRST PUT INTO PRODUCTION, BUT THE FIELDS REMAIN IN
020030*  WORKING-STORAGE SINCE NOTHING ELSE IN THIS PROGRAM
020040*  REDEFINES OR OVERLAYS THEM AND REMOVING THEM WOULD RENUMBER
020050*  EVERY GROUP AFTER THEM FOR NO FUNCTIONAL GAIN.
020060******************************************************************
020070
020080******************************************************************
020090*  A NOTE ON THE JOB TRAILER FIELDS
020100*
020110*  WS-JOBTRLR-FIELDS ACCUMULATE ACROSS THE ENTIRE RUN, NOT PER
020120*  USER - THEY ARE ONLY MOVED TO THE PRINT LINE ONCE, IN
020130*  950-PRINT-GRAND-TOTALS, AFTER THE LAST USRPROF RECORD HAS
020140*  BEEN PROCESSED AND 195-CLOSE-FILES IS ABOUT TO RUN.
020150******************************************************************
020160
020170******************************************************************
020180*  A NOTE ON WHY THIS PROGRAM HAS NO SORT STATEMENT
020190*
020200*  UNLIKE A SHOP PROGRAM THAT SORTS A TRANSACTION FILE INTO KEY
020210*  SEQUENCE BEFORE PROCESSING, CHARTRPT'S INPUT FILES ARE ALREADY
020220*  IN THE ORDER THE UPSTREAM PROGRAMS WROTE THEM, AND THE ONLY
020230*  IN-MEMORY SORTING THIS PROGRAM DOES IS THE SMALL 810-SORT-
020240*  TOPFOOD-TABLE BUBBLE SORT DESCRIBED ELSEWHERE - A FULL SORT
020250*  VERB WOULD BE OVERKILL FOR A TABLE THAT NEVER EXCEEDS 100 ROWS.
020260******************************************************************
020270
020280******************************************************************
020290*  A NOTE ON RE-RUNNING THIS PROGRAM
020300*
020310*  CHARTRPT IS READ-ONLY AGAINST ALL SEVEN OF ITS FILES - IT
020320*  NEVER WRITES BACK TO USRPROF, ANALOUT OR DIETMST, SO THE JOB
020330*  STEP CAN BE RE-RUN AS MANY TIMES AS NEEDED FOR A GIVEN PARM
020340*  CARD WITHOUT ANY RISK OF DOUBLE-COUNTING OR CORRUPTING THE
020350*  UPSTREAM FILES - ONLY RPTOUT IS WRITTEN, AND A RE-RUN SIMPLY
020360*  OVERLAYS THE PRIOR RPTOUT DATA SET.
020370******************************************************************
020380
020390******************************************************************
020400*  A NOTE ON PRINT-LINE SPACING CONTROL
020410*
020420*  EVERY WRITE TO RPTOUT IN THIS PROGRAM USES AFTER ADVANCING
020430*  WITH AN EXPLICIT LINE COUNT RATHER THAN RELYING ON A DEFAULT -
020440*  THIS MATCHES THE SHOP CONVENTION OF NEVER LETTING THE
020450*  COMPILER OR RUNTIME PICK A SPACING VALUE THE PROGRAMMER DID
020460*  NOT WRITE DOWN EXPLICITLY.
020470******************************************************************
020480
020490******************************************************************
020500*  A NOTE ON THE COPY ABENDREC STATEMENT
020510*
020520*  ABENDREC IS THE SAME SHOP-STANDARD ABEND MESSAGE LAYOUT USED
020530*  BY EVERY OTHER PROGRAM IN THIS SYSTEM - ENTRYEDT, FOODSRCH AND
020540*  NUTRANLZ ALL COPY THE IDENTICAL MEMBER SO THAT AN OPERATOR
020550*  SEEING AN ABEND MESSAGE ON THE CONSOLE RECOGNIZES THE FORMAT
020560*  REGARDLESS OF WHICH STEP IN THE JOB STREAM FAILED.
020570******************************************************************
020580
020590******************************************************************
020600*  A NOTE ON THE WINDOW LENGTH PARM
020610*
020620*  PARMCARD'S WINDOW-LENGTH FIELD HAS ALWAYS BEEN RUN AS SEVEN
020630*  IN PRODUCTION SINCE THIS PROGRAM WAS FIRST INSTALLED, BUT THE
020640*  FIELD IS NOT HARD-CODED TO SEVEN ANYWHERE IN THE PROCEDURE
020650*  DIVISION - A SHORTER OR LONGER WINDOW WOULD WORK AS LONG AS
020660*  WS-WINDOW-TABLE'S OCCURS CLAUSE IS LARGE ENOUGH TO HOLD IT.
020670******************************************************************
020680
020690******************************************************************
020700*  A NOTE ON HOW ERRORS IN UPSTREAM DATA SURFACE HERE
020710*
020720*  CHARTRPT DOES NOT RE-VALIDATE ANYTHING ENTRYEDT OR NUTRANLZ
020730*  ALREADY VALIDATED - IF A BAD RECORD SOMEHOW REACHED DIETMST
020740*  OR ANALOUT ANYWAY, THIS PROGRAM WILL PRINT WHATEVER IS THERE
020750*  RATHER THAN REJECT IT, SINCE BY THIS POINT IN THE JOB STREAM
020760*  THE ONLY REMAINING RECOURSE IS A MANUAL CORRECTION AND RE-RUN
020770*  OF THE EARLIER STEPS, NOT A SILENT SKIP IN THE REPORT STEP.
020780******************************************************************
020790
020800******************************************************************
020810*  A NOTE ON THE 88-LEVELS UNDER RA-BMI-CATEGORY-STYLE FIELDS
020820*
020830*  WHEREVER THIS PROGRAM TESTS A BMI CATEGORY OR A RECORD-TYPE
020840*  BYTE, IT USES A NAMED 88-LEVEL CONDITION RATHER THAN COMPARING
020850*  THE RAW FIELD TO A LITERAL IN-LINE - THIS IS THE SAME HABIT
020860*  USED THROUGHOUT ENTRYEDT AND NUTRANLZ AND MAKES A FUTURE
020870*  CHANGE TO THE UNDERLYING LITERAL A ONE-LINE FIX IN THE
020880*  COPYBOOK OR DATA DIVISION RATHER THAN A HUNT THROUGH THE
020890*  WHOLE PROCEDURE DIVISION.
020900******************************************************************
020910
020920******************************************************************
020930*  A NOTE ON WHY WS-FOOD-TABLE IS LOADED IN FULL
020940*
020950*  150-BUILD-FOOD-TABLE READS FOODMSTR TO END OF FILE BEFORE ANY
020960*  USER IS PROCESSED, RATHER THAN LOOKING UP EACH FOOD-ID ON
020970*  DEMAND - FOODMSTR IS SMALL ENOUGH TO FIT ENTIRELY IN THE
020980*  WS-FOOD-TABLE OCCURS CLAUSE, SO ONE SEQUENTIAL PASS UP FRONT
020990*  IS CHEAPER THAN A FRESH READ PER DIETMST ENTRY ACROSS EVERY
021000*  USER IN THE RUN.
021010******************************************************************
021020
021030******************************************************************
021040*  A NOTE ON THE REPORT TITLE LINE
021050*
021060*  WS-HDR-REC CARRIES THE SAME REPORT TITLE ON EVERY PAGE OF
021070*  EVERY USER'S SECTION AND ON THE GRAND TOTALS PAGE - IT IS NOT
021080*  PARAMETERIZED FROM PARMCARD, SINCE THIS PROGRAM HAS ONLY EVER
021090*  PRODUCED ONE REPORT TITLE SINCE IT WAS FIRST WRITTEN.
021100******************************************************************
021110
021120******************************************************************
021130*  A NOTE ON PAGE NUMBERING ACROSS USERS
021140*
021150*  WS-PAGE-NO DOES NOT RESET TO ONE FOR EACH NEW USER - PAGE
021160*  NUMBERS RUN CONTINUOUSLY FROM THE FIRST USER'S FIRST PAGE
021170*  THROUGH THE GRAND TOTALS PAGE AT THE END OF THE RUN, SO THE
021180*  OPERATOR CAN CONFIRM NO PAGES WERE LOST IN PRINTING BY
021190*  CHECKING THAT THE PAGE NUMBERS ARE UNBROKEN.
021200******************************************************************
021210
021220******************************************************************
021230*  A NOTE ON THE FILE-STATUS-CODES GROUP
021240*
021250*  EACH OF THE SEVEN FILES OPENED BY THIS PROGRAM HAS ITS OWN
021260*  TWO-BYTE STATUS FIELD IN THIS GROUP, CHECKED IMMEDIATELY AFTER
021270*  EVERY OPEN, READ AND CLOSE - A NON-ZERO STATUS ROUTES CONTROL
021280*  TO 1000-ABEND-RTN RATHER THAN LETTING THE RUN CONTINUE ON BAD
021290*  OR MISSING DATA.
021300******************************************************************
021310
021320******************************************************************
021330*  A NOTE ON WHY THIS PROGRAM RUNS LAST IN THE JOB STREAM
021340*
021350*  CHARTRPT DEPENDS ON BOTH DIETMST (WRITTEN BY ENTRYEDT) AND
021360*  ANALOUT (WRITTEN BY NUTRANLZ) BEING CURRENT FOR THE REPORT
021370*  DATE ON THE PARM CARD - RUNNING IT BEFORE EITHER UPSTREAM
021380*  STEP WOULD PRODUCE A REPORT AGAINST STALE OR MISSING DATA,
021390*  SO THE JOB STREAM ALWAYS SEQUENCES ENTRYEDT AND NUTRANLZ
021400*  AHEAD OF THIS STEP.
021410******************************************************************
021420
021430******************************************************************
021440*  A NOTE ON THE WS-WINDOW-FIELDS GROUP
021450*
021460*  WS-WINDOW-START-DATE AND WS-WINDOW-END-DATE ARE SET ONCE PER
021470*  RUN FROM THE PARM CARD AND DO NOT VARY BY USER - EVERY USER
021480*  IN A GIVEN RUN OF THIS PROGRAM IS REPORTED AGAINST THE SAME
021490*  SEVEN-DAY CALENDAR WINDOW.
021500******************************************************************
021510
021520******************************************************************
021530*  A NOTE ON COMP USAGE THROUGHOUT THIS PROGRAM
021540*
021550*  EVERY SUBSCRIPT, INDEX-LIKE COUNTER AND ACCUMULATOR THAT NEVER
021560*  APPEARS ON A PRINT LINE IS DECLARED COMP IN THIS PROGRAM - ONLY
021570*  FIELDS THAT ARE EDITED FOR DISPLAY OR MOVED TO A REPORT LINE
021580*  ARE LEFT AS ZONED DISPLAY, PER SHOP STANDARDS FOR THIS SYSTEM.
021590******************************************************************
021600
021610******************************************************************
021620*  A NOTE ON THIS PROGRAM'S OUTPUT DISPOSITION
021630*
021640*  RPTOUT IS DEFINED AS A NEW DATA SET EVERY RUN, NOT EXTENDED -
021650*  THE JCL FOR THIS STEP CATALOGS A FRESH GENERATION EACH TIME,
021660*  SO A RE-RUN NEVER APPENDS TO A PRIOR RUN'S REPORT.
021670******************************************************************
021680
021690******************************************************************
021700*  A NOTE ON THE ORIGIN OF THE TOP-FOODS LIMIT OF TEN
021710*
021720*  820-PRINT-ONE-TOPFOOD ONLY EVER PRINTS THE FIRST TEN ROWS OF
021730*  THE SORTED WS-TOPFOOD-TABLE, EVEN THOUGH THE TABLE CAN HOLD
021740*  UP TO ONE HUNDRED DISTINCT FOODS - TEN WAS CHOSEN TO KEEP THE
021750*  TOP-FOODS SECTION TO A SINGLE PRINT PAGE FOR ALMOST EVERY
021760*  USER, AND HAS NEVER BEEN CHANGED SINCE THIS PROGRAM WAS FIRST
021770*  WRITTEN.
021780******************************************************************
021790
021800******************************************************************
021810*  A NOTE ON THE ANALOUT RADAR-ELIGIBLE INDICATOR
021820*
021830*  EACH ANALOUT NUTRIENT ROW CARRIES A ONE-BYTE RADAR-ELIGIBLE
021840*  FLAG SET BY NUTRANLZ - 850-PRINT-RADAR-SECTION TESTS THIS
021850*  FLAG RATHER THAN HARD-CODING THE SIX NUTRIENT NAMES ITSELF,
021860*  SO A FUTURE CHANGE TO WHICH NUTRIENTS APPEAR ON THE RADAR
021870*  CHART IS A ONE-PROGRAM CHANGE IN NUTRANLZ, NOT A CHANGE HERE
021880*  AS WELL.
021890******************************************************************
021900
021910******************************************************************
021920*  A NOTE ON HOW THIS PROGRAM WAS TESTED AT INSTALLATION
021930*
021940*  THE ORIGINAL TEST DECK FOR THIS PROGRAM USED THREE SAMPLE
021950*  USERS - ONE UNDERWEIGHT, ONE NORMAL, ONE OBESE - EACH WITH A
021960*  FULL SEVEN DAYS OF DIETMST ENTRIES, TO CONFIRM THE BMI-BASED
021970*  RDA ADJUSTMENT FLOWED CORRECTLY FROM RDAADJ THROUGH NUTRANLZ
021980*  AND INTO THIS PROGRAM'S NUTRIENT SECTION AND RECOMMENDATION
021990*  SECTION.
022000******************************************************************
022010
022020******************************************************************
022030*  A NOTE ON THE SHOP'S GENERAL REPORT-PROGRAM PATTERN
022040*
022050*  LIKE MOST REPORT PROGRAMS IN THIS SHOP, CHARTRPT FOLLOWS A
022060*  READ-ACCUMULATE-PRINT PATTERN PER CONTROL GROUP (HERE, PER
022070*  USER) RATHER THAN A SINGLE PASS THAT PRINTS AS IT READS - THIS
022080*  IS BECAUSE SEVERAL SECTIONS OF THE REPORT (TOP-FOODS, RADAR)
022090*  REQUIRE THE ENTIRE WINDOW'S DATA BEFORE THE FIRST LINE OF
022100*  OUTPUT FOR THAT SECTION CAN BE PRINTED.
022110******************************************************************
022120
022130******************************************************************
022140*  A NOTE ON THE MISC-FIELDS GROUP
022150*
022160*  MISC-FIELDS COLLECTS THE HANDFUL OF ONE-OFF EDIT AND WORK
022170*  AREAS THAT DID NOT NATURALLY FIT UNDER ANY OF THE OTHER NAMED
022180*  GROUPS IN WORKING-STORAGE - THIS IS THE SAME CATCH-ALL HABIT
022190*  SEEN IN RDAADJ AND DTECALC.
022200******************************************************************
022210
022220******************************************************************
022230*  A NOTE ON THE COUNTERS-IDXS-AND-ACCUMULATORS GROUP
022240*
022250*  EVERY SUBSCRIPT AND RUNNING TOTAL THAT IS NOT PART OF ONE OF
022260*  THE PER-SECTION WORKING-STORAGE GROUPS ELSEWHERE IN THIS
022270*  PROGRAM LIVES HERE, GROUPED TOGETHER SO A MAINTAINER LOOKING
022280*  FOR WS-DAY-IDX, WS-TOPFOOD-IDX OR SIMILAR KNOWS WHERE TO LOOK
022290*  FIRST.
022300******************************************************************
022310
022320******************************************************************
022330*  A NOTE ON THE WS-MACRO-TOTALS GROUP
022340*
022350*  WS-MACRO-TOTALS ACCUMULATES PROTEIN, CARBOHYDRATE AND FAT
022360*  GRAMS AND CALORIES ACROSS THE WHOLE WINDOW FOR ONE USER, RESET
022370*  TO ZERO AT THE START OF EACH USER'S PROCESSING IN
022380*  000-HOUSEKEEPING'S PER-USER EQUIVALENT WITHIN 100-MAINLINE.
022390******************************************************************
022400
022410******************************************************************
022420*  A CLOSING TECHNICAL NOTE
022430*
022440*  THIS PROGRAM HAS GROWN CONSIDERABLY SINCE ITS ORIGINAL
022450*  INSTALLATION - WHAT BEGAN AS A SINGLE NUTRIENT TABLE AND A
022460*  USER HEADER NOW COVERS EIGHT DISTINCT REPORT SECTIONS PLUS A
022470*  GRAND TOTALS PAGE.  ANY FUTURE SECTION SHOULD FOLLOW THE SAME
022480*  PATTERN AS THE EXISTING ONES - A DEDICATED WS TABLE BUILT
022490*  DURING THE PER-USER ACCUMULATION PASS, AND A DEDICATED PRINT
022500*  PARAGRAPH CALLED FROM 100-MAINLINE IN REPORT-SECTION ORDER.
022510******************************************************************
