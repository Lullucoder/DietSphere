000100******************************************************************
000110*    COPYBOOK    FOODSUG
000120*    USED BY      NUTRANLZ
000130*    PURPOSE      THE EIGHT NUTRIENTS WATCHED FOR DEFICIENCY
000140*                 RECOMMENDATIONS (U1) AND THEIR FIXED FOOD
000150*                 SUGGESTION LISTS.  A NUTRIENT NOT IN THIS TABLE
000160*                 NEVER GETS A RECOMMENDATION RECORD, NO MATTER
000170*                 HOW LOW ITS PCT-OF-RDA COMES OUT.
000180*
000190*    ROW LAYOUT (75 BYTES) -  NUTRIENT-NAME X(15)
000200*                             FOOD-SUGGEST  X(60)
000210*
000220*    CHANGE LOG
000230*    062296 MM   ORIGINAL COPY MEMBER PER THE DIETITIAN'S         062296MM
000240*                 DEFICIENCY WORKSHEET
000250*    081399 RT   FOOD-SUGGEST WIDENED FROM 40 TO 60 BYTES - THE   081399RT
000260*                 IRON AND PROTEIN LISTS WERE TRUNCATING
000270******************************************************************
000280 01  WS-FOOD-SUGGEST-TABLE-DATA.
000290     05  FILLER PIC X(75) VALUE
000300         "Protein        Chicken Breast, Eggs, Salmon, Almonds".
000310     05  FILLER PIC X(75) VALUE
000320         "Fiber          Broccoli, Brown Rice, Apple, Spinach".
000330     05  FILLER PIC X(75) VALUE
000340         "Vitamin C      Broccoli, Spinach, Banana".
000350     05  FILLER PIC X(75) VALUE
000360         "Vitamin D      Salmon, Egg, Milk".
000370     05  FILLER PIC X(75) VALUE
000380         "Calcium        Milk, Broccoli, Almonds".
000390     05  FILLER PIC X(75) VALUE
000400         "Iron           Spinach, Chicken Breast, Brown Rice".
000410     05  FILLER PIC X(75) VALUE
000420         "Potassium      Banana, Spinach, Milk".
000430     05  FILLER PIC X(75) VALUE
000440         "Vitamin B12    Salmon, Egg, Milk".
000450 01  WS-FOOD-SUGGEST-TABLE REDEFINES WS-FOOD-SUGGEST-TABLE-DATA.
000460     05  FOOD-SUGGEST-ROW OCCURS 8 TIMES INDEXED BY FOOD-SUG-IDX.
000470         10  FOOD-SUG-NUTRIENT       PIC X(15).
000480         10  FOOD-SUG-LIST           PIC X(60).
