000100******************************************************************
000110*    COPYBOOK    FOODMSTR
000120*    USED BY      ENTRYEDT, NUTRANLZ, CHARTRPT, FOODSRCH
000130*    PURPOSE      STRUCTURED VERSION OF THE FOOD-MASTER RECORD.
000140*                 THE FD FOR FOOD-MASTER-FILE IN EACH PROGRAM IS
000150*                 A FLAT PIC X RECORD - THIS COPYBOOK IS THE
000160*                 TARGET OF THE "READ ... INTO" AND IS ALSO
000170*                 HAND-DECLARED AS AN OCCURS TABLE ROW (SEE THE
000180*                 WS-FOOD-TABLE ENTRY IN EACH CALLING PROGRAM'S
000190*                 OWN WORKING-STORAGE) FOR THE KEYED LOOKUP.
000200*
000210*    THE DIETITIAN DEPT SUPPLIES THIS FILE ONCE A QUARTER.  TEN
000220*    SEED ITEMS SHIP WITH EVERY NEW ENVIRONMENT SO THE ANALYSIS
000230*    JOBS HAVE SOMETHING TO CHEW ON BEFORE THE REAL CATALOG LOAD -
000240*    APPLE, BANANA, CHICKEN BREAST, BROWN RICE, BROCCOLI, MILK,
000250*    EGG, SALMON, SPINACH AND ALMONDS, ALL AT A 100 GRAM SERVING
000260*    AND ALL FLAGGED ACTIVE.  SEE THE DIETITIAN'S NUTRIENT CHART
000270*    FOR THE PER-SERVING VALUES IF THIS FILE HAS TO BE REBUILT
000280*    BY HAND.
000290*
000300*    CHANGE LOG
000310*    031889 JS   ORIGINAL COPY MEMBER                             031889JS
000320*    091991 RT   ADDED THE FULL VITAMIN/MINERAL BLOCK - DIETITIAN 091991RT
000330*                 DEPT WANTED MORE THAN JUST CALORIES/PROTEIN
000340*    042696 MM   FOOD-CATEGORY WIDENED TO 12 BYTES FOR "NUT_SEED" 042696MM
000350*    070399 KD   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,      070399KD
000360*                 NO CHANGES REQUIRED
000370*    031503 RJ   ADDED FOOD-MASTER-COMMENTS GROWTH FIELD          031503RJ
000380******************************************************************
000390 01  FOOD-MASTER-REC.
000400     05  FOOD-ID                     PIC 9(05).
000410     05  FOOD-NAME                   PIC X(30).
000420     05  FOOD-DESC                   PIC X(40).
000430     05  FOOD-CATEGORY               PIC X(12).
000440         88  CAT-FRUIT                VALUE "FRUIT".
000450         88  CAT-VEGETABLE            VALUE "VEGETABLE".
000460         88  CAT-GRAIN                VALUE "GRAIN".
000470         88  CAT-PROTEIN              VALUE "PROTEIN".
000480         88  CAT-DAIRY                VALUE "DAIRY".
000490         88  CAT-LEGUME               VALUE "LEGUME".
000500         88  CAT-NUT-SEED             VALUE "NUT_SEED".
000510         88  CAT-BEVERAGE             VALUE "BEVERAGE".
000520         88  CAT-SNACK                VALUE "SNACK".
000530         88  CAT-DESSERT              VALUE "DESSERT".
000540         88  CAT-OTHER                VALUE "OTHER".
000550     05  ACTIVE-FLAG                 PIC X(01).
000560         88  FOOD-ACTIVE              VALUE "Y".
000570         88  FOOD-INACTIVE            VALUE "N".
000580     05  SERVING-SIZE                PIC 9(04)V99.
000590     05  CALORIES                    PIC 9(05)V99.
000600     05  PROTEIN-G                   PIC 9(04)V99.
000610     05  CARBS-G                     PIC 9(04)V99.
000620     05  FAT-G                       PIC 9(04)V99.
000630     05  FIBER-G                     PIC 9(04)V99.
000640     05  VIT-A-MCG                   PIC 9(05)V99.
000650     05  VIT-C-MG                    PIC 9(04)V99.
000660     05  VIT-D-MCG                   PIC 9(04)V99.
000670     05  VIT-E-MG                    PIC 9(04)V99.
000680     05  VIT-K-MCG                   PIC 9(05)V99.
000690     05  VIT-B12-MCG                 PIC 9(04)V99.
000700     05  CALCIUM-MG                  PIC 9(05)V99.
000710     05  IRON-MG                     PIC 9(04)V99.
000720     05  MAGNESIUM-MG                PIC 9(05)V99.
000730     05  ZINC-MG                     PIC 9(04)V99.
000740     05  POTASSIUM-MG                PIC 9(05)V99.
000750     05  FOOD-MASTER-COMMENTS        PIC X(40).
000760     05  FILLER                      PIC X(14).
