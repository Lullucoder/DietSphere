000100******************************************************************
000110*    COPYBOOK    RDACHART
000120*    USED BY      CHARTRPT
000130*    PURPOSE      THE TWELVE FIXED RDA VALUES USED BY THE
000140*                 NUTRIENT RADAR SECTION OF THE CHART/REPORT
000150*                 AGGREGATION ENGINE (U2).  THESE ARE NOT THE
000160*                 SAME FIGURES AS RDABASE AND ARE NEVER RUN
000170*                 THROUGH RDAADJ - THE RADAR IS A FLAT PERCENT-
000180*                 OF-FIXED-TARGET CHART, NOT A BMI-ADJUSTED ONE.
000190*
000200*    ROW LAYOUT (27 BYTES) -  NUTRIENT-NAME X(15)
000210*                             CHART-RDA     9(06)V99 (UNSIGNED)
000220*                             CHART-UNIT    X(04)
000230*
000240*    CHANGE LOG
000250*    042596 MM   ORIGINAL COPY MEMBER FOR THE FIRST CUT OF THE    042596MM
000260*                 CHART/REPORT AGGREGATION STEP
000270*    070399 KD   Y2K REVIEW - NO DATE FIELDS IN THIS TABLE,       070399KD
000280*                 NO CHANGES REQUIRED
000290******************************************************************
000300 01  WS-RDA-CHART-TABLE-DATA.
000310     05  FILLER PIC X(27) VALUE "Protein        00005000g   ".
000320     05  FILLER PIC X(27) VALUE "Carbohydrates  00030000g   ".
000330     05  FILLER PIC X(27) VALUE "Fat            00006500g   ".
000340     05  FILLER PIC X(27) VALUE "Fiber          00002500g   ".
000350     05  FILLER PIC X(27) VALUE "Vitamin A      00090000mcg ".
000360     05  FILLER PIC X(27) VALUE "Vitamin C      00009000mg  ".
000370     05  FILLER PIC X(27) VALUE "Vitamin D      00002000mcg ".
000380     05  FILLER PIC X(27) VALUE "Calcium        00100000mg  ".
000390     05  FILLER PIC X(27) VALUE "Iron           00001800mg  ".
000400     05  FILLER PIC X(27) VALUE "Potassium      00260000mg  ".
000410     05  FILLER PIC X(27) VALUE "Zinc           00001100mg  ".
000420     05  FILLER PIC X(27) VALUE "Magnesium      00042000mg  ".
000430 01  WS-RDA-CHART-TABLE REDEFINES WS-RDA-CHART-TABLE-DATA.
000440     05  RDA-CHART-ROW OCCURS 12 TIMES INDEXED BY RDA-CHART-IDX.
000450         10  RDA-CHART-NAME          PIC X(15).
000460         10  RDA-CHART-AMT           PIC 9(06)V99.
000470         10  RDA-CHART-UNIT          PIC X(04).
