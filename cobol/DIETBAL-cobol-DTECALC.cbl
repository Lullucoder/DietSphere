000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  DTECALC.
000130 AUTHOR. K DUFFY.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 06/12/89.
000160 DATE-COMPILED. 06/12/89.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          GENERAL PURPOSE DATE UTILITY, CALLED BY NUTRANLZ AND
000230*          CHARTRPT.  REPLACES THE OLD "CALL DTEVAL" STUB THAT
000240*          THE DAILY EDIT PROGRAMS USED TO REFERENCE BUT NEVER
000250*          SHIPPED - THIS SHOP NEVER DID GET AROUND TO WRITING IT
000260*          UNTIL THE ANALYSIS ENGINE NEEDED REAL DATE MATH.
000270*
000280*          FUNCTION "A" ADDS (OR, WITH A NEGATIVE OFFSET,
000290*          SUBTRACTS) DC-DAYS-OFFSET DAYS TO DC-DATE-IN, ROLLING
000300*          OVER MONTH/YEAR BOUNDARIES AND ACCOUNTING FOR LEAP
000310*          YEARS, GIVING DC-DATE-OUT.
000320*
000330*          FUNCTION "D" RETURNS THE DAY OF THE WEEK FOR
000340*          DC-DATE-IN (ZELLER'S CONGRUENCE, GREGORIAN CALENDAR)
000350*          AS BOTH A NUMBER (1=MONDAY ... 7=SUNDAY) AND A THREE
000360*          CHARACTER LABEL.
000370*
000380*          CHANGE LOG
000390*          061289 KD   ORIGINAL PROGRAM - FUNCTION "A" ONLY, FOR  061289KD
000400*                       THE WEEKLY ANALYSIS WINDOW
000410*          050903 KD   ADDED FUNCTION "D" FOR THE DAILY TREND     050903KD
000420*                       SECTION OF THE CHART/REPORT STEP
000430*          061104 RJ   FIXED A LEAP-YEAR BUG - CENTURY YEARS NOT  061104RJ
000440*                       DIVISIBLE BY 400 WERE BEING TREATED AS
000450*                       LEAP (E.G. 1900) - TICKET AR-4802
000460*          092698 KD   Y2K REVIEW - WS-CCYY IS ALREADY FULL FOUR  092698KD
000470*                       DIGIT, NO WINDOWING LOGIC ANYWHERE IN
000480*                       THE PROGRAM, NO CHANGES REQUIRED.  ADDED
000490*                       PARAGRAPH-LEVEL COMMENTS BELOW WHILE IN
000500*                       HERE, SINCE THE ZELLER ROUTINE KEEPS
000510*                       COMING UP IN Y2K WALKTHROUGHS AS "HARD
000520*                       TO FOLLOW"
000530******************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590*    C01/NEXT-PAGE IS CARRIED FORWARD FROM THE SHOP'S STANDARD
000600*    SPECIAL-NAMES BLOCK EVEN THOUGH THIS PROGRAM PRINTS NOTHING
000610*    OF ITS OWN - IT IS A CALLED SUBROUTINE, NOT A REPORT STEP.
000620 SPECIAL-NAMES.
000630     C01 IS NEXT-PAGE.
000640 INPUT-OUTPUT SECTION.
000650
000660 DATA DIVISION.
000670*    NO SELECT/FD ENTRIES - THIS PROGRAM DOES NO FILE I-O OF ITS
000680*    OWN.  IT IS CALLED WITH A DATE-CALC-REC AND HANDS BACK THE
000690*    ANSWER IN THE SAME AREA; NUTRANLZ AND CHARTRPT OWN THE FILES.
000700 FILE SECTION.
000710
000720 WORKING-STORAGE SECTION.
000730*    WS-WORK-DATE HOLDS THE DATE BEING WALKED IN 100-ADD-DAYS -
000740*    THE CCYYMMDD REDEFINES BELOW IS THE ONLY WAY THE WALK EVER
000750*    TOUCHES THE INDIVIDUAL YEAR/MONTH/DAY PIECES.
000760 01  WS-WORK-DATE                    PIC 9(08).
000770 01  WS-WORK-DATE-X REDEFINES WS-WORK-DATE.
000780     05  WS-CCYY                     PIC 9(04).
000790     05  WS-MM                       PIC 9(02).
000800     05  WS-DD                       PIC 9(02).
000810
000820*    ONE ROW PER MONTH, JAN THROUGH DEC, IN CALENDAR ORDER - THE
000830*    FEBRUARY ROW (VALUE 28) IS OVERRIDDEN AT RUN TIME BY
000840*    300-CALC-FEB-DAYS ON LEAP YEARS, NEVER CHANGED HERE.
000850 01  WS-DAYS-IN-MONTH-DATA.
000860     05  FILLER PIC 9(02) VALUE 31.
000870     05  FILLER PIC 9(02) VALUE 28.
000880     05  FILLER PIC 9(02) VALUE 31.
000890     05  FILLER PIC 9(02) VALUE 30.
000900     05  FILLER PIC 9(02) VALUE 31.
000910     05  FILLER PIC 9(02) VALUE 30.
000920     05  FILLER PIC 9(02) VALUE 31.
000930     05  FILLER PIC 9(02) VALUE 31.
000940     05  FILLER PIC 9(02) VALUE 30.
000950     05  FILLER PIC 9(02) VALUE 31.
000960     05  FILLER PIC 9(02) VALUE 30.
000970     05  FILLER PIC 9(02) VALUE 31.
000980 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-DATA.
000990     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES
001000             INDEXED BY MONTH-IDX     PIC 9(02).
001010
001020*    ROW = ZELLER-H (0-6) / DAY NUMBER (1=MON..7=SUN) / LABEL,
001030*    IN ZELLER-H ORDER SO THE ROW CAN BE INDEXED DIRECTLY
001040 01  WS-DOW-TABLE-DATA.
001050     05  FILLER PIC X(05) VALUE "06SAT".
001060     05  FILLER PIC X(05) VALUE "17SUN".
001070     05  FILLER PIC X(05) VALUE "21MON".
001080     05  FILLER PIC X(05) VALUE "32TUE".
001090     05  FILLER PIC X(05) VALUE "43WED".
001100     05  FILLER PIC X(05) VALUE "54THU".
001110     05  FILLER PIC X(05) VALUE "65FRI".
001120 01  WS-DOW-TABLE REDEFINES WS-DOW-TABLE-DATA.
001130     05  WS-DOW-ROW OCCURS 7 TIMES INDEXED BY DOW-IDX.
001140         10  WS-DOW-H                PIC 9(01).
001150*        WS-DOW-H ITSELF IS NEVER READ BY 200-CALC-DOW - THE
001160*        ZELLER-H VALUE IS USED DIRECTLY AS DOW-IDX INSTEAD OF
001170*        BEING SEARCHED FOR IN THIS COLUMN.  KEPT FOR THE NEXT
001180*        MAINTAINER WHO NEEDS TO EYEBALL THE TABLE.
001190         10  WS-DOW-NUM               PIC 9(01).
001200         10  WS-DOW-LABEL             PIC X(03).
001210
001220*    WS-DIRECTION-SW IS SET ONCE PER CALL TO 100-ADD-DAYS AND
001230*    READ BY EVERY 120-STEP-ONE-DAY ITERATION OF THE WALK -
001240*    IT DOES NOT CHANGE MID-WALK.
001250  77  WS-DIRECTION-SW                 PIC X(01).
001260         88  ADDING-DAYS              VALUE "+".
001270         88  SUBTRACTING-DAYS         VALUE "-".
001280
001290  77  WS-ABS-OFFSET                   PIC 9(03) COMP.
001300
001310*    SINGLE-LETTER FIELDS BELOW ARE ZELLER'S CONGRUENCE WORKING
001320*    VARIABLES, NAMED TO MATCH THE TEXTBOOK FORMULA THIS SHOP
001330*    CODED FROM RATHER THAN GIVEN DESCRIPTIVE NAMES - Q=DAY,
001340*    M=MONTH (ZELLER-ADJUSTED), Y=YEAR (ZELLER-ADJUSTED), K=YEAR
001350*    WITHIN CENTURY, J=CENTURY, H/H2=THE RAW AND REDUCED ZELLER
001360*    RESULT.  SEE THE 200-CALC-DOW BANNER FOR THE FORMULA ITSELF.
001370 01  MISC-FIELDS.
001380     05  WS-MAX-DAY                  PIC 9(02) COMP.
001390     05  WS-FEB-DAYS                 PIC 9(02) COMP.
001400     05  WS-LEAP-SW                  PIC X(01).
001410         88  LEAP-YEAR                VALUE "Y".
001420     05  WS-Q                        PIC 9(02) COMP.
001430     05  WS-M                        PIC 9(02) COMP.
001440     05  WS-Y                        PIC 9(04) COMP.
001450     05  WS-K                        PIC 9(02) COMP.
001460     05  WS-J                        PIC 9(02) COMP.
001470     05  WS-T1                       PIC 9(04) COMP.
001480     05  WS-T2                       PIC 9(04) COMP.
001490     05  WS-H                        PIC 9(04) COMP.
001500     05  WS-H2                       PIC 9(04) COMP.
001510
001520 LINKAGE SECTION.
001530*    ONE PARM RECORD SERVES BOTH FUNCTIONS - DC-DAYS-OFFSET AND
001540*    DC-DATE-OUT ARE ONLY MEANINGFUL WHEN DC-FUNCTION-CODE IS
001550*    "A"; DC-DOW-OUT AND DC-DOW-LABEL-OUT ARE ONLY MEANINGFUL
001560*    WHEN IT IS "D".  THE CALLER IS EXPECTED TO KNOW WHICH
001570*    FIELDS APPLY TO THE FUNCTION IT REQUESTED.
001580 01  DATE-CALC-REC.
001590     05  DC-FUNCTION-CODE            PIC X(01).
001600         88  DC-ADD-DAYS              VALUE "A".
001610         88  DC-DAY-OF-WEEK           VALUE "D".
001620     05  DC-DATE-IN                  PIC 9(08).
001630     05  DC-DAYS-OFFSET              PIC S9(03).
001640     05  DC-DATE-OUT                 PIC 9(08).
001650     05  DC-DOW-OUT                  PIC 9(01).
001660     05  DC-DOW-LABEL-OUT            PIC X(03).
001670
001680*    ZERO = OK, 4 = UNRECOGNIZED FUNCTION CODE - SEE 0000-EXIT.
001690 01  RETURN-CD                       PIC 9(04) COMP.
001700
001710 PROCEDURE DIVISION USING DATE-CALC-REC, RETURN-CD.
001720*****************************************************************
001730*  0000-MAINLINE
001740*
001750*  DISPATCHES ON DC-FUNCTION-CODE.  THIS IS THE ONLY PARAGRAPH
001760*  THAT KNOWS ABOUT BOTH FUNCTIONS - 100-ADD-DAYS AND ITS
001770*  SUBORDINATES NEVER TOUCH THE DAY-OF-WEEK FIELDS AND
001780*  200-CALC-DOW NEVER TOUCHES DC-DATE-OUT, SO THE TWO FUNCTIONS
001790*  CANNOT STEP ON EACH OTHER'S OUTPUT FIELDS EVEN THOUGH THEY
001800*  SHARE THE SAME LINKAGE RECORD.
001810*****************************************************************
001820 0000-MAINLINE.
001830     MOVE ZERO TO RETURN-CD.
001840     IF DC-ADD-DAYS
001850         PERFORM 100-ADD-DAYS THRU 100-EXIT
001860         GO TO 0000-EXIT.
001870     IF DC-DAY-OF-WEEK
001880         PERFORM 200-CALC-DOW THRU 200-EXIT
001890         GO TO 0000-EXIT.
001900*    NEITHER 88-LEVEL MATCHED - CALLER PASSED SOMETHING OTHER
001910*    THAN "A" OR "D" IN DC-FUNCTION-CODE.  RETURN-CD OF 4 TELLS
001920*    THE CALLER THE REQUEST WASN'T RECOGNIZED; NEITHER OUTPUT
001930*    FIELD IS TOUCHED IN THIS CASE.
001940     MOVE 4 TO RETURN-CD.
001950 0000-EXIT.
001960     GOBACK.
001970
001980*****************************************************************
001990*  100-ADD-DAYS
002000*
002010*  DC-DAYS-OFFSET ARRIVES SIGNED (PIC S9(03)) SO A NEGATIVE VALUE
002020*  MEANS "GO BACK THIS MANY DAYS" RATHER THAN A SEPARATE FUNCTION
002030*  CODE - WS-DIRECTION-SW REMEMBERS WHICH WAY WE'RE WALKING AND
002040*  WS-ABS-OFFSET HOLDS THE UNSIGNED DAY COUNT, SINCE THE PERFORM
002050*  TIMES CLAUSE BELOW CAN'T TAKE A SIGNED SUBSCRIPT.  THE WALK
002060*  ITSELF IS ONE CALENDAR DAY AT A TIME - THERE IS NO SHORTCUT
002070*  FOR LARGE OFFSETS, BUT THIS SHOP HAS NEVER PASSED MORE THAN
002080*  A FEW HUNDRED DAYS IN EITHER DIRECTION.
002090*****************************************************************
002100 100-ADD-DAYS.
002110*    LOAD THE STARTING DATE INTO WS-WORK-DATE-X SO THE CCYY/MM/DD
002120*    REDEFINES BECOME USABLE FOR THE REST OF THIS PARAGRAPH TREE.
002130     MOVE DC-DATE-IN TO WS-WORK-DATE.
002140     IF DC-DAYS-OFFSET < 0
002150         MOVE "-" TO WS-DIRECTION-SW
002160         COMPUTE WS-ABS-OFFSET = 0 - DC-DAYS-OFFSET
002170     ELSE
002180         MOVE "+" TO WS-DIRECTION-SW
002190         MOVE DC-DAYS-OFFSET TO WS-ABS-OFFSET.
002200
002210*    ONE PASS THROUGH 120-STEP-ONE-DAY PER DAY OF OFFSET - SEE
002220*    THE BANNER ABOVE FOR WHY THIS ISN'T DONE IN ONE COMPUTE.
002230     PERFORM 120-STEP-ONE-DAY THRU 120-EXIT
002240             WS-ABS-OFFSET TIMES.
002250
002260     MOVE WS-WORK-DATE TO DC-DATE-OUT.
002270 100-EXIT.
002280     EXIT.
002290
002300*    DISPATCHES ONE DAY OF THE WALK TO WHICHEVER DIRECTION
002310*    PARAGRAPH APPLIES - THE 88-LEVELS ON WS-DIRECTION-SW WERE
002320*    SET BACK IN 100-ADD-DAYS AND DON'T CHANGE DURING THE WALK.
002330 120-STEP-ONE-DAY.
002340     IF ADDING-DAYS
002350         PERFORM 140-BUMP-FORWARD THRU 140-EXIT
002360     ELSE
002370         PERFORM 160-BUMP-BACKWARD THRU 160-EXIT.
002380 120-EXIT.
002390     EXIT.
002400
002410*****************************************************************
002420*  140-BUMP-FORWARD
002430*
002440*  ADDS ONE DAY TO WS-WORK-DATE-X, ROLLING DD INTO MM AND MM INTO
002450*  CCYY AS NEEDED.  THE MAX-DAY FOR THE CURRENT MONTH IS RE-READ
002460*  FROM THE WS-DAYS-IN-MONTH-TABLE (AND RECOMPUTED FOR FEBRUARY)
002470*  EVERY SINGLE CALL RATHER THAN CACHED, BECAUSE A MULTI-DAY WALK
002480*  CAN CROSS A MONTH OR YEAR BOUNDARY MID-OFFSET AND THE OLD
002490*  MAX-DAY WOULD NO LONGER APPLY TO THE NEW MONTH.
002500*****************************************************************
002510 140-BUMP-FORWARD.
002520*    300-CALC-FEB-DAYS SETS WS-FEB-DAYS EVERY CALL REGARDLESS OF
002530*    THE CURRENT MONTH - CHEAP ENOUGH NOT TO BOTHER GUARDING IT
002540*    WITH AN "IF WS-MM = 2" CHECK FIRST.
002550     PERFORM 300-CALC-FEB-DAYS THRU 300-EXIT.
002560     SET MONTH-IDX TO WS-MM.
002570     MOVE WS-DAYS-IN-MONTH(MONTH-IDX) TO WS-MAX-DAY.
002580     IF WS-MM = 2
002590         MOVE WS-FEB-DAYS TO WS-MAX-DAY.
002600*    DAY STILL FITS IN THE CURRENT MONTH - NOTHING ELSE TO ROLL.
002610     ADD 1 TO WS-DD.
002620     IF WS-DD NOT > WS-MAX-DAY
002630         GO TO 140-EXIT.
002640*    DAY ROLLED PAST THE END OF THE MONTH - RESET TO THE 1ST AND
002650*    BUMP THE MONTH, THEN CHECK WHETHER THE MONTH ALSO ROLLED.
002660     MOVE 1 TO WS-DD.
002670     ADD 1 TO WS-MM.
002680     IF WS-MM NOT > 12
002690         GO TO 140-EXIT.
002700*    MONTH ROLLED PAST DECEMBER - RESET TO JANUARY AND BUMP CCYY.
002710     MOVE 1 TO WS-MM.
002720     ADD 1 TO WS-CCYY.
002730 140-EXIT.
002740     EXIT.
002750
002760*****************************************************************
002770*  160-BUMP-BACKWARD
002780*
002790*  MIRROR IMAGE OF 140-BUMP-FORWARD.  BECAUSE WE ARE SUBTRACTING,
002800*  THE MONTH WHOSE MAX-DAY WE NEED AFTER A ROLLOVER IS THE ONE WE
002810*  ARE ROLLING BACK INTO, NOT THE ONE WE STARTED IN - SO THE
002820*  MAX-DAY LOOKUP HAS TO HAPPEN AFTER WS-MM (AND POSSIBLY WS-CCYY)
002830*  HAS ALREADY BEEN ADJUSTED, WHICH IS WHY 165-SET-MAX-DAY IS A
002840*  SEPARATE FALL-THROUGH LABEL RATHER THAN PART OF 140'S PATTERN.
002850*****************************************************************
002860 160-BUMP-BACKWARD.
002870     SUBTRACT 1 FROM WS-DD.
002880     IF WS-DD NOT = 0
002890         GO TO 160-EXIT.
002900*    DD WENT TO ZERO - WE ROLLED OFF THE FRONT OF THE MONTH.
002910     SUBTRACT 1 FROM WS-MM.
002920     IF WS-MM NOT = 0
002930         GO TO 165-SET-MAX-DAY.
002940*    MM WENT TO ZERO - WE ROLLED OFF THE FRONT OF THE YEAR TOO.
002950     MOVE 12 TO WS-MM.
002960     SUBTRACT 1 FROM WS-CCYY.
002970 165-SET-MAX-DAY.
002980     PERFORM 300-CALC-FEB-DAYS THRU 300-EXIT.
002990     SET MONTH-IDX TO WS-MM.
003000     MOVE WS-DAYS-IN-MONTH(MONTH-IDX) TO WS-MAX-DAY.
003010     IF WS-MM = 2
003020         MOVE WS-FEB-DAYS TO WS-MAX-DAY.
003030*    THE NEW WS-DD IS THE LAST DAY OF THE MONTH WE ROLLED INTO.
003040     MOVE WS-MAX-DAY TO WS-DD.
003050 160-EXIT.
003060     EXIT.
003070
003080*****************************************************************
003090*  300-CALC-FEB-DAYS
003100*
003110*  STANDARD GREGORIAN LEAP-YEAR TEST, DONE AS THREE SEPARATE
003120*  DIVIDES RATHER THAN ONE COMPUTE SO EACH RULE READS AS ITS OWN
003130*  STATEMENT: DIVISIBLE BY 4 IS LEAP, UNLESS ALSO DIVISIBLE BY
003140*  100, UNLESS ALSO DIVISIBLE BY 400 (SEE THE AR-4802 CHANGE-LOG
003150*  ENTRY ABOVE - THE ORIGINAL VERSION OF THIS PARAGRAPH STOPPED
003160*  AFTER THE "BY 100" CHECK AND TREATED 1900 AS NON-LEAP AND 2000
003170*  AS NON-LEAP, WHICH IS WRONG FOR 2000).
003180*****************************************************************
003190 300-CALC-FEB-DAYS.
003200*    START AT NON-LEAP AND ONLY UPGRADE TO 29/LEAP AS EACH RULE
003210*    BELOW PASSES - MAKES AN EARLY EXIT AT ANY STEP SAFE.
003220     MOVE 28 TO WS-FEB-DAYS.
003230     MOVE "N" TO WS-LEAP-SW.
003240     DIVIDE WS-CCYY BY 4 GIVING WS-T1 REMAINDER WS-T2.
003250     IF WS-T2 NOT = 0
003260*        NOT DIVISIBLE BY 4 - DEFINITELY NOT A LEAP YEAR, DONE.
003270         GO TO 300-EXIT.
003280     MOVE "Y" TO WS-LEAP-SW.
003290     DIVIDE WS-CCYY BY 100 GIVING WS-T1 REMAINDER WS-T2.
003300     IF WS-T2 NOT = 0
003310*        DIVISIBLE BY 4 BUT NOT BY 100 - LEAP, DONE.
003320         GO TO 300-CHECK-DONE.
003330*    DIVISIBLE BY 100 - NOT LEAP UNLESS THE BY-400 CHECK BELOW
003340*    OVERRIDES IT.
003350     MOVE "N" TO WS-LEAP-SW.
003360     DIVIDE WS-CCYY BY 400 GIVING WS-T1 REMAINDER WS-T2.
003370     IF WS-T2 = 0
003380*        DIVISIBLE BY 400 TOO - LEAP AFTER ALL (E.G. 2000).
003390         MOVE "Y" TO WS-LEAP-SW.
003400 300-CHECK-DONE.
003410     IF LEAP-YEAR
003420         MOVE 29 TO WS-FEB-DAYS.
003430 300-EXIT.
003440     EXIT.
003450
003460*****************************************************************
003470*  200-CALC-DOW
003480*
003490*  ZELLER'S CONGRUENCE FOR THE GREGORIAN CALENDAR.  JANUARY AND
003500*  FEBRUARY ARE TREATED AS MONTHS 13 AND 14 OF THE PRECEDING YEAR
003510*  (THE ADD 12 / SUBTRACT 1 BELOW) BECAUSE ZELLER'S FORMULA IS
003520*  DEFINED THAT WAY - IT MAKES THE CENTURY/YEAR-WITHIN-CENTURY
003530*  SPLIT AT 210-CALC-KJ COME OUT RIGHT FOR JAN/FEB DATES.  WS-H2,
003540*  THE REMAINDER OF WS-H DIVIDED BY 7, IS ZELLER'S "H" VALUE
003550*  (0=SATURDAY .. 6=FRIDAY) AND IS USED DIRECTLY AS A ZERO-BASED
003560*  OFFSET INTO WS-DOW-TABLE, WHICH IS WHY THAT TABLE'S ROWS ARE
003570*  IN SAT/SUN/MON/... ORDER INSTEAD OF THE MORE ORDINARY MON-SUN
003580*  ORDER.  DC-DOW-OUT AND DC-DOW-LABEL-OUT ARE BOTH TAKEN FROM
003590*  THE SAME TABLE ROW SO THEY ALWAYS AGREE WITH EACH OTHER.
003600*****************************************************************
003610 200-CALC-DOW.
003620*    LOAD THE WORKING FIELDS FROM THE INCOMING DATE, THEN COPY
003630*    THEM INTO THE ZELLER Q/M/Y NAMES BELOW - Q/M/Y ARE ADJUSTED
003640*    IN PLACE FOR JAN/FEB DATES, WHICH IS WHY THIS PARAGRAPH
003650*    NEVER WRITES BACK TO WS-DD/WS-MM/WS-CCYY DIRECTLY.
003660     MOVE DC-DATE-IN TO WS-WORK-DATE.
003670     MOVE WS-DD TO WS-Q.
003680     MOVE WS-MM TO WS-M.
003690     MOVE WS-CCYY TO WS-Y.
003700     IF WS-M > 2
003710         GO TO 210-CALC-KJ.
003720*    JAN/FEB - SHIFT INTO "MONTH 13/14 OF LAST YEAR" PER ZELLER.
003730     ADD 12 TO WS-M.
003740     SUBTRACT 1 FROM WS-Y.
003750 210-CALC-KJ.
003760*    WS-K IS THE YEAR WITHIN THE CENTURY, WS-J IS THE CENTURY.
003770     DIVIDE WS-Y BY 100 GIVING WS-J REMAINDER WS-K.
003780*    INTEGER DIVISION THROUGHOUT - ZELLER'S FORMULA IS DEFINED
003790*    ON TRUNCATED (FLOOR) DIVISION, NOT ROUNDED.
003800     COMPUTE WS-T1 = (13 * (WS-M + 1)) / 5.
003810     COMPUTE WS-H = WS-Q + WS-T1 + WS-K + (WS-K / 4) +
003820                    (WS-J / 4) + (5 * WS-J).
003830*    REDUCE MOD 7 TO GET ZELLER'S H, THEN SHIFT TO A 1-BASED
003840*    SUBSCRIPT FOR THE OCCURS TABLE BELOW.
003850     DIVIDE WS-H BY 7 GIVING WS-T2 REMAINDER WS-H2.
003860*    WS-H2 IS ZERO-BASED (0=SAT..6=FRI); DOW-IDX ON THE TABLE IS
003870*    ONE-BASED, HENCE THE SET-UP-BY-1 BELOW.
003880     SET DOW-IDX TO WS-H2.
003890     SET DOW-IDX UP BY 1.
003900*    BOTH OUTPUT FIELDS COME FROM THE SAME ROW, SO THE NUMBER AND
003910*    THE LABEL ALWAYS AGREE.
003920     MOVE WS-DOW-NUM(DOW-IDX) TO DC-DOW-OUT.
003930     MOVE WS-DOW-LABEL(DOW-IDX) TO DC-DOW-LABEL-OUT.
003940 200-EXIT.
003950     EXIT.
003960*    END OF DTECALC - NO PARAGRAPHS FOLLOW 200-EXIT.
