000100******************************************************************
000110*    COPYBOOK    DIETENT
000120*    USED BY      ENTRYEDT, NUTRANLZ, CHARTRPT
000130*    PURPOSE      STRUCTURED VERSION OF THE DIETARY-ENTRY RECORD.
000140*                 CARRIES TWO RECORD FORMATS LIKE THE OLD PATDALY
000150*                 TRANSACTION FILE - A DETAIL ROW FOR EVERY MEAL
000160*                 LOGGED AND A SINGLE TRAILER ROW CARRYING THE
000170*                 RECORD COUNT FORWARD TO THE NEXT JOB STEP.
000180*
000190*    CHANGE LOG
000200*    040189 JS   ORIGINAL COPY MEMBER                             040189JS
000210*    111592 RT   MEAL-TYPE ADDED - DIETITIAN DEPT WANTED MEALS    111592RT
000220*                 SPLIT OUT FOR THE BREAKDOWN REPORT
000230*    070399 KD   Y2K REVIEW - CONSUMED-DATE IS ALREADY 8 BYTES    070399KD
000240*                 (CCYYMMDD), NO CHANGES REQUIRED
000250*    021504 RJ   PORTION-SIZE WIDENED FROM 9(1)V9 TO 9(2)V99 -    021504RJ
000260*                 DOUBLE/TRIPLE SERVINGS WERE TRUNCATING
000270******************************************************************
000280 01  DIETARY-TRANS-REC.
000290     05  DIETARY-RECORD-TYPE         PIC X(01).
000300         88  DETAIL-REC               VALUE "D".
000310         88  TRAILER-REC              VALUE "T".
000320     05  DIETARY-DETAIL-DATA.
000330         10  ENTRY-ID                PIC 9(07).
000340         10  DE-USER-ID              PIC 9(05).
000350         10  DE-FOOD-ID              PIC 9(05).
000360         10  PORTION-SIZE            PIC 9(02)V99.
000370         10  CONSUMED-DATE           PIC 9(08).
000380         10  CONSUMED-TIME           PIC 9(06).
000390         10  MEAL-TYPE               PIC X(10).
000400             88  BREAKFAST-MEAL       VALUE "BREAKFAST".
000410             88  LUNCH-MEAL           VALUE "LUNCH".
000420             88  DINNER-MEAL          VALUE "DINNER".
000430             88  SNACK-MEAL           VALUE "SNACK".
000440             88  VALID-MEAL-TYPE      VALUES "BREAKFAST",
000450                                              "LUNCH",
000460                                              "DINNER",
000470                                              "SNACK".
000480         10  FILLER                  PIC X(15).
000490     05  DIETARY-TRAILER-DATA REDEFINES DIETARY-DETAIL-DATA.
000500         10  IN-RECORD-COUNT         PIC 9(09).
000510         10  FILLER                  PIC X(51).
