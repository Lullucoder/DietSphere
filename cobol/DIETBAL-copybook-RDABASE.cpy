000100******************************************************************
000110*    COPYBOOK    RDABASE
000120*    USED BY      NUTRANLZ
000130*    PURPOSE      THE FIFTEEN ADULT-DEFAULT RDA VALUES USED BY
000140*                 THE NUTRIENT ANALYSIS ENGINE (U1) BEFORE THE
000150*                 BMI ADJUSTMENT IS APPLIED BY RDAADJ.  BUILT AS
000160*                 A LITERAL BLOCK REDEFINED AS A TABLE, THE SAME
000170*                 WAY THE OLD RATE SCHEDULES WERE CARRIED IN
000180*                 WORKING-STORAGE INSTEAD OF A LOOKUP FILE.
000190*
000200*    ROW LAYOUT (32 BYTES) -  NUTRIENT-NAME  X(15)
000210*                             NUTRIENT-CLASS X(05)
000220*                             BASE-RDA       9(06)V99 (UNSIGNED,
000230*                                            NO DECIMAL POINT IN
000240*                                            THE LITERAL)
000250*                             RDA-UNIT       X(04)
000260*
000270*    CHANGE LOG
000280*    060590 JS   ORIGINAL COPY MEMBER - MACRO NUTRIENTS ONLY      060590JS
000290*    021593 RT   ADDED THE ELEVEN MICRONUTRIENT ROWS PER THE      021593RT
000300*                 DIETITIAN'S ADULT RDA WORKSHEET
000310*    070399 KD   Y2K REVIEW - NO DATE FIELDS IN THIS TABLE,       070399KD
000320*                 NO CHANGES REQUIRED
000330******************************************************************
000340 01  WS-RDA-BASE-TABLE-DATA.
000350     05  FILLER PIC X(32) VALUE
000360         "Protein        MACRO00005000g   ".
000370     05  FILLER PIC X(32) VALUE
000380         "Carbohydrates  MACRO00027500g   ".
000390     05  FILLER PIC X(32) VALUE
000400         "Fat            MACRO00007800g   ".
000410     05  FILLER PIC X(32) VALUE
000420         "Fiber          MACRO00002800g   ".
000430     05  FILLER PIC X(32) VALUE
000440         "Vitamin A      MICRO00090000mcg ".
000450     05  FILLER PIC X(32) VALUE
000460         "Vitamin C      MICRO00009000mg  ".
000470     05  FILLER PIC X(32) VALUE
000480         "Vitamin D      MICRO00002000mcg ".
000490     05  FILLER PIC X(32) VALUE
000500         "Vitamin E      MICRO00001500mg  ".
000510     05  FILLER PIC X(32) VALUE
000520         "Vitamin K      MICRO00012000mcg ".
000530     05  FILLER PIC X(32) VALUE
000540         "Vitamin B12    MICRO00000240mcg ".
000550     05  FILLER PIC X(32) VALUE
000560         "Calcium        MICRO00100000mg  ".
000570     05  FILLER PIC X(32) VALUE
000580         "Iron           MICRO00001800mg  ".
000590     05  FILLER PIC X(32) VALUE
000600         "Magnesium      MICRO00040000mg  ".
000610     05  FILLER PIC X(32) VALUE
000620         "Zinc           MICRO00001100mg  ".
000630     05  FILLER PIC X(32) VALUE
000640         "Potassium      MICRO00260000mg  ".
000650 01  WS-RDA-BASE-TABLE REDEFINES WS-RDA-BASE-TABLE-DATA.
000660     05  RDA-BASE-ROW OCCURS 15 TIMES INDEXED BY RDA-BASE-IDX.
000670         10  RDA-BASE-NAME           PIC X(15).
000680         10  RDA-BASE-CLASS          PIC X(05).
000690         10  RDA-BASE-AMT            PIC 9(06)V99.
000700         10  RDA-BASE-UNIT           PIC X(04).
