000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  RDAADJ.
000130 AUTHOR. R JAMISON.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 08/03/90.
000160 DATE-COMPILED. 08/03/90.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          CALLED BY NUTRANLZ ONCE PER NUTRIENT PER USER.  GIVEN
000230*          THE USER'S BMI CATEGORY, A NUTRIENT NAME AND ITS BASE
000240*          RDA, RETURNS THE BMI-ADJUSTED RDA BY LOOKING THE PAIR
000250*          UP IN THE BMI-MULT TABLE.  A CATEGORY/NUTRIENT PAIR
000260*          WITH NO ROW IN THE TABLE (INCLUDING EVERY PAIR WHEN
000270*          THE CATEGORY IS "NORMAL" OR "UNKNOWN ") IS LEFT AT A
000280*          MULTIPLIER OF 1.00, I.E. NO ADJUSTMENT.
000290*
000300*          CHANGE LOG
000310*          080390 RJ   ORIGINAL PROGRAM                           080390RJ
000320*          091205 RJ   ADDED BMI-UNKNOWN-SW SWITCH SO A MISSING   091205RJ
000330*                       WEIGHT/HEIGHT SKIPS THE TABLE SEARCH
000340*                       ENTIRELY INSTEAD OF FALLING THROUGH
000350*          070308 KD   RETURN-CD NOW SET NON-ZERO WHEN THE        070308KD
000360*                       NUTRIENT NAME ISN'T ON THE BASE TABLE AT
000370*                       ALL - TICKET AR-5190
000380******************************************************************
000390
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-390.
000430 OBJECT-COMPUTER. IBM-390.
000440 SPECIAL-NAMES.
000450     C01 IS NEXT-PAGE.
000460 INPUT-OUTPUT SECTION.
000470
000480 DATA DIVISION.
000490 FILE SECTION.
000500
000510 WORKING-STORAGE SECTION.
000520 COPY BMIMULT.
000530
000540  77  WS-FOUND-SW                     PIC X(01) VALUE "N".
000550         88  MULT-FOUND               VALUE "Y".
000560
000570*    WS-MULTIPLIER DEFAULTS TO 1.00 (NO ADJUSTMENT) AND ONLY
000580*    CHANGES WHEN 200-FIND-MULT ACTUALLY LOCATES A ROW FOR THE
000590*    INCOMING CATEGORY/NUTRIENT PAIR - SEE 0000-MAINLINE BELOW.
000600 01  MISC-FIELDS.
000610     05  WS-MULTIPLIER               PIC 9V99  VALUE 1.00.
000620*    070308 KD - EDIT VIEW LEFT FROM A DUMP-THE-FACTOR SNIPPET,
000630*    NOT CURRENTLY REFERENCED - SEE AR-5190
000640     05  WS-MULTIPLIER-EDIT REDEFINES WS-MULTIPLIER
000650                                 PIC XXX.
000660
000670 LINKAGE SECTION.
000680 01  RDA-ADJ-REC.
000690     05  RA-BMI-CATEGORY             PIC X(11).
000700         88  RA-UNDERWEIGHT           VALUE "UNDERWEIGHT".
000710         88  RA-NORMAL                VALUE "NORMAL".
000720         88  RA-OVERWEIGHT            VALUE "OVERWEIGHT".
000730         88  RA-OBESE                 VALUE "OBESE".
000740         88  RA-BMI-UNKNOWN           VALUE "UNKNOWN".
000750     05  RA-NUTRIENT-NAME             PIC X(15).
000760     05  RA-BASE-RDA                  PIC 9(06)V99.
000770     05  RA-ADJUSTED-RDA              PIC 9(06)V99.
000780*    RAW BYTE VIEW OF THE PARM - KEPT AROUND FROM THE ORIGINAL
000790*    HAND-SCAN VALIDATION, BEFORE 200-FIND-MULT DID THE SEARCH.
000800 01  RDA-ADJ-REC-CHAR-TABLE REDEFINES RDA-ADJ-REC.
000810     05  RA-REC-CHAR                  PIC X(01) OCCURS 39 TIMES.
000820
000830 01  RETURN-CD                        PIC 9(04) COMP.
000840
000850 PROCEDURE DIVISION USING RDA-ADJ-REC, RETURN-CD.
000860*****************************************************************
000870*  0000-MAINLINE
000880*
000890*  DEFAULT ANSWER IS "NO ADJUSTMENT" - RA-ADJUSTED-RDA STARTS AS
000900*  A COPY OF RA-BASE-RDA AND ONLY CHANGES IF A MULTIPLIER ROW IS
000910*  ACTUALLY FOUND FOR THIS BMI-CATEGORY/NUTRIENT PAIR BELOW.
000920*  NORMAL-WEIGHT USERS AND USERS WITH NO WEIGHT/HEIGHT ON FILE
000930*  (BMI-UNKNOWN) NEVER EVEN LOOK AT THE TABLE - AR-4802 COMPANION
000940*  FIX, SEE THE CHANGE LOG.
000950*****************************************************************
000960 0000-MAINLINE.
000970*    RETURN-CD IS ZEROED HERE AND NEVER SET NON-ZERO ANYWHERE IN
000980*    THIS PROGRAM AS IT STANDS TODAY - THE PARM IS STILL PASSED
000990*    BECAUSE NUTRANLZ'S CALLING SEQUENCE EXPECTS IT, AND THE
001000*    070308 CHANGE-LOG ENTRY ABOVE WAS THE PLAN TO USE IT, BUT
001010*    THAT PART OF AR-5190 WAS NEVER FINISHED - LEAVE THE PARM IN
001020*    PLACE, DO NOT REMOVE IT.
001030     MOVE ZERO TO RETURN-CD.
001040     MOVE RA-BASE-RDA TO RA-ADJUSTED-RDA.
001050
001060*    UNDERWEIGHT, OVERWEIGHT AND OBESE ARE THE ONLY THREE
001070*    CATEGORIES THE BMI-MULT TABLE EVER CARRIES A ROW FOR - SEE
001080*    THE BMIMULT COPYBOOK.  SKIPPING THE SEARCH HERE FOR NORMAL
001090*    AND UNKNOWN SAVES A FULL TABLE SEARCH THAT WOULD NEVER FIND
001100*    ANYTHING ANYWAY.
001110     IF RA-NORMAL OR RA-BMI-UNKNOWN
001120         GO TO 0000-EXIT.
001130
001140     PERFORM 200-FIND-MULT THRU 200-EXIT.
001150
001160*    ONLY OVERRIDE THE BASE RDA WHEN 200-FIND-MULT ACTUALLY
001170*    LOCATED A ROW - AN UNDERWEIGHT/OVERWEIGHT/OBESE CATEGORY
001180*    WITH NO ROW FOR THIS PARTICULAR NUTRIENT STILL GETS THE
001190*    UNADJUSTED BASE RDA, NOT A ZERO.
001200     IF MULT-FOUND
001210         COMPUTE RA-ADJUSTED-RDA ROUNDED =
001220                 RA-BASE-RDA * WS-MULTIPLIER.
001230
001240 0000-EXIT.
001250     GOBACK.
001260
001270*****************************************************************
001280*  200-FIND-MULT
001290*
001300*  SEARCHES THE BMI-MULT TABLE (LOADED FROM THE BMIMULT COPYBOOK
001310*  AT COMPILE TIME - THIS IS A SMALL FIXED REFERENCE TABLE, NOT A
001320*  FILE, SO THERE IS NO RUN-TIME LOAD STEP THE WAY FOODMSTR AND
001330*  USRPROF HAVE) FOR A ROW WHOSE CATEGORY AND NUTRIENT NAME BOTH
001340*  MATCH THE INCOMING PARM.  A CATEGORY WITH NO OVERRIDE ROW FOR
001350*  THIS NUTRIENT IS NORMAL, NOT AN ERROR - MOST NUTRIENTS ARE
001360*  NEVER ADJUSTED FOR ANY CATEGORY - SO MULT-FOUND STAYING "N"
001370*  JUST LEAVES THE MULTIPLIER AT THE 1.00 DEFAULT SET BELOW.
001380*****************************************************************
001390 200-FIND-MULT.
001400*    RESET BOTH THE SWITCH AND THE MULTIPLIER ITSELF EVERY CALL -
001410*    THIS PARAGRAPH IS RE-ENTERED ONCE PER NUTRIENT PER USER, AND
001420*    A PRIOR CALL'S FOUND ROW MUST NOT LEAK INTO THIS ONE.
001430     MOVE "N" TO WS-FOUND-SW.
001440     MOVE 1.00 TO WS-MULTIPLIER.
001450
001460*    BMI-MULT-IDX AND BMI-MULT-ROW COME FROM THE BMIMULT COPYBOOK -
001470*    A SMALL SEQUENTIAL TABLE, SO A PLAIN SEARCH (NOT SEARCH ALL)
001480*    IS FINE HERE, THE TABLE IS NOWHERE NEAR LARGE ENOUGH TO NEED
001490*    A BINARY SEARCH AND KEEPING ITS ROWS UNSORTED BY HAND IS
001500*    EASIER FOR WHOEVER MAINTAINS THE COPYBOOK.
001510     SET BMI-MULT-IDX TO 1.
001520     SEARCH BMI-MULT-ROW
001530         AT END
001540*            NO ROW FOR THIS PAIR - LEAVE THE SWITCH "N" AND THE
001550*            MULTIPLIER AT THE 1.00 DEFAULT SET ABOVE, THEN LEAVE.
001560             GO TO 200-EXIT
001570         WHEN BMI-MULT-CATEGORY(BMI-MULT-IDX) = RA-BMI-CATEGORY
001580          AND BMI-MULT-NUTRIENT(BMI-MULT-IDX) = RA-NUTRIENT-NAME
001590             MOVE "Y" TO WS-FOUND-SW
001600             MOVE BMI-MULT-FACTOR(BMI-MULT-IDX) TO WS-MULTIPLIER.
001610
001620 200-EXIT.
001630     EXIT.
