000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  NUTRANLZ.
000120 AUTHOR. R JAMISON.
000130 INSTALLATION. COBOL DEV Center.
000140 DATE-WRITTEN. 11/20/91.
000150 DATE-COMPILED. 11/20/91.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM IS THE NUTRIENT ANALYSIS ENGINE FOR THE
000220*          DIET BALANCE TRACKER JOB STREAM.
000230*
000240*          IT MATCHES THE USER-PROFILE FILE AGAINST THE GOOD
000250*          DIETARY-ENTRY FILE PRODUCED BY ENTRYEDT (BOTH SORTED
000260*          BY USER-ID) THE SAME WAY THE OLD DAILY-CHARGES JOBS
000270*          MATCHED PATIENT-ID AGAINST THE TREATMENT SORT FILE.
000280*
000290*          FOR EVERY USER IT DERIVES THE BODY-MASS INDEX (U3),
000300*          ACCUMULATES SIXTEEN NUTRIENT FIELDS OVER THE TRAILING
000310*          SEVEN-DAY WINDOW, BUILDS FIFTEEN BMI-ADJUSTED-RDA
000320*          DETAIL LINES, SCORES THE USER'S OVERALL DIET BALANCE,
000330*          AND ISSUES DEFICIENCY RECOMMENDATIONS FOR THE EIGHT
000340*          WATCHED NUTRIENTS.  CHARTRPT READS THIS PROGRAM'S
000350*          ANALYSIS-OUT FILE TO PRODUCE THE PRINTED REPORT.
000360*
000370*          THE SEVEN-DAY WINDOW IS A PARMCARD VALUE, NOT A
000380*          HARD-CODED CONSTANT - PARM-WINDOW-DAYS CAN WIDEN OR
000390*          NARROW THE TRAILING PERIOD WITHOUT A RECOMPILE, THOUGH
000400*          NO OPERATOR HAS EVER RUN IT AS ANYTHING BUT 7.
000410*
000420*          A USER WITH NO ENTRIES IN THE WINDOW STILL GETS A FULL
000430*          SET OF DETAIL LINES AND A SCORE RECORD - EVERY
000440*          CONSUMED-PER-DAY FIGURE COMES OUT ZERO, WHICH SCORES AS
000450*          0% OF RDA ON EVERY WATCHED NUTRIENT.
000460*
000470******************************************************************
000480
000490         CONTROL CARD            -   DBS0001.PARMCARD
000500         FOOD CATALOG            -   DBS0001.FOODMSTR
000510         USER CATALOG            -   DBS0001.USRPROF
000520         GOOD DIETARY ENTRIES    -   DBS0001.DIETMST
000530
000540         OUTPUT FILE PRODUCED    -   DBS0001.ANALOUT
000550
000560         DUMP FILE               -   SYSOUT
000570
000580*          CHANGE LOG
000590*          112091 RJ   ORIGINAL PROGRAM                           112091RJ
000600*          061104 RJ   CALL TO DTECALC ADDED FOR THE TRAILING     061104RJ
000610*                       SEVEN-DAY WINDOW - REPLACES THE OLD
000620*                       "SUBTRACT 7 FROM CURR-DTE" SHORTCUT THAT
000630*                       BROKE AT MONTH-END - TICKET AR-4802
000640*          070308 KD   SCORE CAPPED AT 100 AFTER THE MEAN, NOT    070308KD
000650*                       BEFORE - DIETITIAN DEPT SIGNED OFF ON
000660*                       LETTING INDIVIDUAL PCTS RUN OVER 100 IN
000670*                       THE INTERMEDIATE MATH
000680*          091205 RJ   RECOMMENDATIONS NOW SUPPRESSED WHEN THE    091205RJ
000690*                       ADJUSTED RDA IS ZERO - AR-5190 COMPANION
000700*                       FIX TO THE ONE MADE IN RDAADJ
000710*          083012 KD   NO CODE CHANGE - REVIEWED 450-BUILD-      083012KD
000720*                       DETAILS AFTER A CLIENT ASKED WHY THE SCORE
000730*                       IS CAPPED AFTER THE MEAN INSTEAD OF PER-
000740*                       NUTRIENT - MATCHES THE 070308 KD ENTRY ABOVE,
000750*                       NO CHANGE NEEDED
000760*          051715 RJ   NO CODE CHANGE - CONFIRMED THE 435-        051715RJ
000770*                       PROCESS-ONE-ENTRY WINDOW TEST IS INCLUSIVE ON
000780*                       BOTH ENDS - A MEAL LOGGED EXACTLY ON
000790*                       WS-WINDOW-START OR WS-PROC-DATE COUNTS
000800*          091610 KD   NO CODE CHANGE - AR-5344 ASKED WHETHER     091610KD
000810*                       SCORE-SUM SHOULD EXCLUDE CALORIES FROM THE 15-WAY
000820*                       MEAN - CONFIRMED CALORIES WAS NEVER INCLUDED, NO
000830*                       CHANGE NEEDED
000840*          052919 RJ   NO CODE CHANGE - REVIEWED 440-             052919RJ
000850*                       ACCUMULATE-ONE'S LINEAR FOOD-TABLE SEARCH AFTER A
000860*                       PERFORMANCE QUESTION FROM OPERATIONS - 500 ROWS IS
000870*                       WELL WITHIN AN ACCEPTABLE SEARCH COST, NO CHANGE
000880*                       NEEDED
000890******************************************************************
000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SOURCE-COMPUTER. IBM-390.
000930 OBJECT-COMPUTER. IBM-390.
000940 SPECIAL-NAMES.
000950     C01 IS NEXT-PAGE.
000960 INPUT-OUTPUT SECTION.
000970*    FIVE SEQUENTIAL FILES - FOUR IN, ONE OUT (COUNTING SYSOUT AS
000980*    AN OUTPUT MAKES IT FIVE IN / TWO OUT) - EACH FILE-STATUS FIELD
000990*    IS DEFINED BUT NOT CURRENTLY TESTED AFTER OPEN OR CLOSE,
001000*    TRUSTING THE JCL TO HAVE THE RIGHT DATASETS ALLOCATED.
001010 FILE-CONTROL.
001020*    THE DUMP FILE - ONLY THE ABEND PATH WRITES TO IT.
001030     SELECT SYSOUT
001040     ASSIGN TO UT-S-SYSOUT
001050       ORGANIZATION IS SEQUENTIAL.
001060
001070*    ONE-CARD CONTROL FILE - PROCESS DATE AND WINDOW SIZE.
001080     SELECT PARMCARD
001090     ASSIGN TO UT-S-PARMCARD
001100       ACCESS MODE IS SEQUENTIAL
001110       FILE STATUS IS PCFCODE.
001120
001130*    FULL FOOD CATALOG - LOADED INTO WS-FOOD-TABLE AT HOUSEKEEPING.
001140     SELECT FOODMSTR
001150     ASSIGN TO UT-S-FOODMSTR
001160       ACCESS MODE IS SEQUENTIAL
001170       FILE STATUS IS FMFCODE.
001180
001190*    THE CLIENT ROSTER - DRIVES THE OUTER PASS, ONE USER AT A TIME.
001200     SELECT USRPROF
001210     ASSIGN TO UT-S-USRPROF
001220       ACCESS MODE IS SEQUENTIAL
001230       FILE STATUS IS UPFCODE.
001240
001250*    ENTRYEDT'S GOOD OUTPUT - SORTED BY USER-ID, READ SEQUENTIALLY
001260     SELECT DIETMST
001270     ASSIGN TO UT-S-DIETMST
001280       ACCESS MODE IS SEQUENTIAL
001290       FILE STATUS IS OFCODE.
001300
001310*    THIS PROGRAM'S OWN OUTPUT - CHARTRPT READS IT NEXT.
001320     SELECT ANALOUT
001330     ASSIGN TO UT-S-ANALOUT
001340       ACCESS MODE IS SEQUENTIAL
001350       FILE STATUS IS OFCODE.
001360
001370 DATA DIVISION.
001380 FILE SECTION.
001390 FD  SYSOUT
001400     RECORDING MODE IS F
001410     LABEL RECORDS ARE STANDARD
001420     RECORD CONTAINS 100 CHARACTERS
001430     BLOCK CONTAINS 0 RECORDS
001440     DATA RECORD IS SYSOUT-REC.
001450 01  SYSOUT-REC  PIC X(100).
001460
001470****** ONE CARD IMAGE - THE PROCESSING DATE AND THE ANALYSIS
001480****** WINDOW SIZE (7 = TRAILING WEEK).  NEVER THE SYSTEM CLOCK -
001490****** A RERUN OF AN OLD DAY'S WORK MUST GIVE THE SAME ANSWER.
001500 FD  PARMCARD
001510     RECORDING MODE IS F
001520     LABEL RECORDS ARE STANDARD
001530     RECORD CONTAINS 80 CHARACTERS
001540     BLOCK CONTAINS 0 RECORDS
001550     DATA RECORD IS PARM-CARD-REC.
001560 01  PARM-CARD-REC.
001570     05  PARM-PROC-DATE              PIC 9(08).
001580     05  PARM-WINDOW-DAYS            PIC 9(02).
001590     05  FILLER                      PIC X(70).
001600
001610*    250-BYTE FOOD-MASTER RECORD - READ ENTIRELY INTO WS-FOOD-TABLE
001620*    AT HOUSEKEEPING, NEVER RE-READ DURING THE RUN.
001630 FD  FOODMSTR
001640     RECORDING MODE IS F
001650     LABEL RECORDS ARE STANDARD
001660     RECORD CONTAINS 250 CHARACTERS
001670     BLOCK CONTAINS 0 RECORDS
001680     DATA RECORD IS FOODMSTR-REC-DATA.
001690 01  FOODMSTR-REC-DATA PIC X(250).
001700
001710*    50-BYTE USER-PROFILE RECORD - ONE READ PER OUTER-LOOP PASS,
001720*    DRIVES THE WHOLE ANALYSIS FOR THAT USER.
001730 FD  USRPROF
001740     RECORDING MODE IS F
001750     LABEL RECORDS ARE STANDARD
001760     RECORD CONTAINS 50 CHARACTERS
001770     BLOCK CONTAINS 0 RECORDS
001780     DATA RECORD IS USRPROF-REC-DATA.
001790 01  USRPROF-REC-DATA PIC X(50).
001800
001810****** THIS FILE IS THE "GOOD" OUTPUT OF ENTRYEDT - ONE DETAIL
001820****** RECORD PER MEAL LOGGED, SORTED BY USER-ID THEN DATE/TIME,
001830****** FOLLOWED BY A SINGLE TRAILER RECORD
001840 FD  DIETMST
001850     RECORDING MODE IS F
001860     LABEL RECORDS ARE STANDARD
001870     RECORD CONTAINS 61 CHARACTERS
001880     BLOCK CONTAINS 0 RECORDS
001890     DATA RECORD IS DIETARY-MST-REC-DATA.
001900 01  DIETARY-MST-REC-DATA PIC X(61).
001910
001920****** ONE DETAIL, ONE RECOMMENDATION, AND ONE SCORE RECORD PER
001930****** USER, PLUS A SINGLE JOB-TRAILER RECORD - CHARTRPT READS
001940****** THIS FILE BACK TO PRINT THE REPORT
001950 FD  ANALOUT
001960     RECORDING MODE IS F
001970     LABEL RECORDS ARE STANDARD
001980     RECORD CONTAINS 92 CHARACTERS
001990     BLOCK CONTAINS 0 RECORDS
002000     DATA RECORD IS ANALOUT-REC-DATA.
002010 01  ANALOUT-REC-DATA PIC X(92).
002020
002030 WORKING-STORAGE SECTION.
002040
002050*    FILE STATUS BYTES FOR EACH SEQUENTIAL FILE - ONLY THE FOODMSTR
002060*    AND USRPROF AT-END SWITCHES ARE ACTUALLY TESTED (SEE 752-READ-
002070*    FOODMSTR AND 900-READ-USRPROF); THE OTHERS ARE DECLARED FOR
002080*    SYMMETRY WITH THE HOUSE FILE-HANDLING CONVENTION.
002090 01  FILE-STATUS-CODES.
002100     05  PCFCODE                     PIC X(2).
002110     05  FMFCODE                     PIC X(2).
002120         88  NO-MORE-FOOD             VALUE "10".
002130     05  UPFCODE                     PIC X(2).
002140         88  NO-MORE-USER             VALUE "10".
002150     05  OFCODE                      PIC X(2).
002160
002170*    THE SIX COPYBOOKS BELOW SUPPLY THE RECORD LAYOUTS FOR EACH
002180*    INPUT AND OUTPUT FILE, PLUS THE RDA-BASE AND FOOD-SUGGESTION
002190*    REFERENCE TABLES USED BY 452-BUILD-ONE-DETAIL AND
002200*    455-CHECK-RECOMMEND.
002210 COPY FOODMSTR.
002220 COPY USRPROF.
002230 COPY DIETENT.
002240 COPY ANALOUT.
002250 COPY RDABASE.
002260 COPY FOODSUG.
002270
002280*    FOOD-MASTER LOADED INTO A SEARCHABLE TABLE HOLDING THE FULL
002290*    SIXTEEN-FIELD NUTRIENT PROFILE, KEYED BY FOOD-ID
002300 01  WS-FOOD-TABLE.
002310     05  WS-FOOD-ROW OCCURS 500 TIMES INDEXED BY FOOD-IDX.
002320         10  WT-FOOD-ID              PIC 9(05).
002330         10  WT-CALORIES             PIC 9(05)V99.
002340         10  WT-PROTEIN-G            PIC 9(04)V99.
002350         10  WT-CARBS-G              PIC 9(04)V99.
002360         10  WT-FAT-G                PIC 9(04)V99.
002370         10  WT-FIBER-G              PIC 9(04)V99.
002380         10  WT-VIT-A-MCG            PIC 9(05)V99.
002390         10  WT-VIT-C-MG             PIC 9(04)V99.
002400         10  WT-VIT-D-MCG            PIC 9(04)V99.
002410         10  WT-VIT-E-MG             PIC 9(04)V99.
002420         10  WT-VIT-K-MCG            PIC 9(05)V99.
002430         10  WT-VIT-B12-MCG          PIC 9(04)V99.
002440         10  WT-CALCIUM-MG           PIC 9(05)V99.
002450         10  WT-IRON-MG              PIC 9(04)V99.
002460         10  WT-MAGNESIUM-MG         PIC 9(05)V99.
002470         10  WT-ZINC-MG              PIC 9(04)V99.
002480         10  WT-POTASSIUM-MG         PIC 9(05)V99.
002490
002500*    PER-USER ACCUMULATORS, RESET AT THE TOP OF EACH USER'S PASS.
002510*    ORDER MATCHES RDA-BASE-ROW SO 450-BUILD-DETAILS CAN WALK
002520*    BOTH TABLES WITH THE SAME INDEX
002530 01  NUTRIENT-ACCUM.
002540     05  ACC-PROTEIN                 PIC 9(07)V99 COMP-3.
002550     05  ACC-CARBS                   PIC 9(07)V99 COMP-3.
002560     05  ACC-FAT                     PIC 9(07)V99 COMP-3.
002570     05  ACC-FIBER                   PIC 9(07)V99 COMP-3.
002580     05  ACC-VIT-A                   PIC 9(07)V99 COMP-3.
002590     05  ACC-VIT-C                   PIC 9(07)V99 COMP-3.
002600     05  ACC-VIT-D                   PIC 9(07)V99 COMP-3.
002610     05  ACC-VIT-E                   PIC 9(07)V99 COMP-3.
002620     05  ACC-VIT-K                   PIC 9(07)V99 COMP-3.
002630     05  ACC-VIT-B12                 PIC 9(07)V99 COMP-3.
002640     05  ACC-CALCIUM                 PIC 9(07)V99 COMP-3.
002650     05  ACC-IRON                    PIC 9(07)V99 COMP-3.
002660     05  ACC-MAGNESIUM               PIC 9(07)V99 COMP-3.
002670     05  ACC-ZINC                    PIC 9(07)V99 COMP-3.
002680     05  ACC-POTASSIUM               PIC 9(07)V99 COMP-3.
002690     05  ACC-CALORIES                PIC 9(07)V99 COMP-3.
002700
002710*    ONE ENTRY PER WATCHED NUTRIENT - THE ACCUMULATED TOTAL FROM
002720*    NUTRIENT-ACCUM DIVIDED BY THE NUMBER OF DISTINCT DAYS IN THE
002730*    WINDOW THAT ACTUALLY HAD AN ENTRY LOGGED.
002740 01  WS-CONSUMED-PER-DAY-TABLE.
002750     05  WS-CONSUMED-PER-DAY OCCURS 15 TIMES
002760             INDEXED BY CPD-IDX      PIC 9(06)V99.
002770
002780*    410-COMPUTE-BMI FILLS THESE IN FROM THE USER-PROFILE HEIGHT
002790*    AND WEIGHT.  WS-BMI-CATEGORY DRIVES BOTH THE RDAADJ TABLE
002800*    LOOKUP AND THE CATEGORY PRINTED ON THE ANALOUT SCORE RECORD.
002810 01  WS-BMI-FIELDS.
002820     05  WS-BMI                      PIC 9(03)V99.
002830     05  WS-HEIGHT-M                 PIC 9(01)V9999.
002840     05  WS-HEIGHT-M-SQ              PIC 9(01)V9999.
002850     05  WS-BMI-CATEGORY             PIC X(11).
002860         88  WS-UNDERWEIGHT           VALUE "UNDERWEIGHT".
002870         88  WS-NORMAL                VALUE "NORMAL".
002880         88  WS-OVERWEIGHT            VALUE "OVERWEIGHT".
002890         88  WS-OBESE                 VALUE "OBESE".
002900         88  WS-BMI-UNKNOWN           VALUE "UNKNOWN".
002910
002920*    WS-WINDOW-START IS SET ONCE PER USER BY 420-CALC-WINDOW-START
002930*    AND HOLDS FOR THE REST OF THAT USER'S PASS THROUGH
002940*    430-ACCUMULATE-ENTRIES.
002950 01  WS-WINDOW-FIELDS.
002960     05  WS-WINDOW-DAYS              PIC 9(02).
002970     05  WS-WINDOW-START             PIC 9(08).
002980     05  WS-DAY-OFFSET               PIC S9(03).
002990     05  HOLD-CONSUMED-DATE          PIC 9(08).
003000     05  WS-DISTINCT-DAYS            PIC 9(02) COMP.
003010
003020  77  WS-PROC-DATE                    PIC 9(08).
003030
003040*    THE AT- PREFIXED FIELDS BELOW ARE DISPLAY-ONLY RUN TOTALS,
003050*    SHOWN ON THE CONSOLE AT 999-CLEANUP - THEY HAVE NO EFFECT ON
003060*    THE ANALOUT OUTPUT ITSELF.
003070 01  COUNTERS-IDXS-AND-ACCUMULATORS.
003080     05  TABLE-FOOD-COUNT            PIC 9(04) COMP.
003090     05  AT-USERS-PROCESSED-WS       PIC 9(05) COMP.
003100     05  AT-ENTRIES-READ-WS          PIC 9(07) COMP.
003110     05  AT-ENTRIES-SKIPPED-WS       PIC 9(07) COMP.
003120     05  AT-RECOMMENDS-ISSUED-WS     PIC 9(05) COMP.
003130     05  WS-MEAL-COUNT               PIC 9(05) COMP.
003140     05  WS-SCORE-SUM                PIC 9(06)V99.
003150     05  WS-OVERALL-SCORE            PIC 9(03)V99.
003160     05  WS-PCT-OF-RDA               PIC 9(03)V99.
003170
003180*    ZERO-VAL AND ONE-VAL EXIST SOLELY TO FEED THE DIVIDE-BY-ZERO
003190*    IN 1000-ABEND-RTN - THE HOUSE CONVENTION FOR FORCING A DUMP.
003200 01  MISC-FIELDS.
003210     05  RETURN-CD                   PIC S9(04) VALUE 0.
003220     05  ZERO-VAL                    PIC 9(01) COMP VALUE 0.
003230     05  ONE-VAL                     PIC 9(01) COMP VALUE 1.
003240     05  WS-FOOD-FOUND-SW            PIC X(01).
003250         88  FOOD-FOUND               VALUE "Y".
003260     05  WS-SUGGEST-FOUND-SW         PIC X(01).
003270         88  SUGGEST-FOUND            VALUE "Y".
003280
003290*    LINKAGE RECORD FOR THE CALL TO DTECALC - DC-FUNCTION-CODE OF
003300*    "S" MEANS SUBTRACT DC-DAYS-OFFSET FROM DC-DATE-IN.  SEE
003310*    420-CALC-WINDOW-START.
003320 01  DATE-CALC-LINKAGE-REC.
003330     05  DC-FUNCTION-CODE            PIC X(01).
003340     05  DC-DATE-IN                  PIC 9(08).
003350     05  DC-DAYS-OFFSET              PIC S9(03).
003360     05  DC-DATE-OUT                 PIC 9(08).
003370     05  DC-DOW-OUT                  PIC 9(01).
003380     05  DC-DOW-LABEL-OUT            PIC X(03).
003390
003400*    LINKAGE RECORD FOR THE CALL TO RDAADJ - ONE CALL PER WATCHED
003410*    NUTRIENT PER USER, FROM 452-BUILD-ONE-DETAIL.
003420 01  RDA-ADJ-LINKAGE-REC.
003430     05  RA-BMI-CATEGORY             PIC X(11).
003440     05  RA-NUTRIENT-NAME            PIC X(15).
003450     05  RA-BASE-RDA                 PIC 9(06)V99.
003460     05  RA-ADJUSTED-RDA             PIC 9(06)V99.
003470
003480*    MATCH-SW IS SET BY 435-PROCESS-ONE-ENTRY TO SAY WHETHER THE
003490*    CURRENT DIETMST RECORD FELL INSIDE THE TRAILING WINDOW.
003500 01  FLAGS-AND-SWITCHES.
003510     05  MATCH-SW                    PIC X(01) VALUE "Y".
003520         88  IN-WINDOW-AND-MATCHED    VALUE "Y".
003530
003540  77  MORE-USER-SW                    PIC X(01) VALUE "Y".
003550         88  NO-MORE-USERS            VALUE "N".
003560
003570  77  MORE-DIET-SW                    PIC X(01) VALUE "Y".
003580         88  NO-MORE-DIET             VALUE "N".
003590
003600*    STANDARD HOUSE ABEND-DISPLAY LAYOUT - SAME COPYBOOK USED BY
003610*    EVERY PROGRAM IN THIS JOB STREAM.
003620 COPY ABENDREC.
003630
003640 PROCEDURE DIVISION.
003650     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003660     PERFORM 100-MAINLINE THRU 100-EXIT
003670             UNTIL NO-MORE-USERS.
003680     PERFORM 999-CLEANUP THRU 999-EXIT.
003690     MOVE +0 TO RETURN-CODE.
003700     GOBACK.
003710
003720*********************************************************************
003730*  000-HOUSEKEEPING
003740*
003750*  RUN-OPEN WORK.  READS THE PARMCARD, OPENS ALL FIVE FILES,
003760*  LOADS THE ENTIRE FOOD-MASTER FILE INTO WS-FOOD-TABLE, AND
003770*  PRIMES BOTH THE USER-PROFILE AND DIETMST READ-AHEAD SWITCHES
003780*  BEFORE 100-MAINLINE TAKES OVER.
003790*********************************************************************
003800 000-HOUSEKEEPING.
003810*    PARA-NAME (FROM THE ABENDREC COPYBOOK) IS UPDATED AT THE TOP
003820*    OF EVERY PARAGRAPH SO THE ABEND DISPLAY IN 1000-ABEND-RTN CAN
003830*    SHOW WHERE THE RUN WAS WHEN IT FAILED.
003840     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003850     DISPLAY "******** BEGIN JOB NUTRANLZ ********".
003860     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
003870     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003880     READ PARMCARD INTO PARM-CARD-REC
003890         AT END
003900*    NO PARMCARD AT ALL IS A JCL SETUP ERROR - ABEND RATHER THAN
003910*    GUESS AT A PROCESSING DATE.
003920             MOVE "MISSING PARM CARD" TO ABEND-REASON
003930             GO TO 1000-ABEND-RTN
003940     END-READ.
003950     MOVE PARM-PROC-DATE TO WS-PROC-DATE.
003960     MOVE PARM-WINDOW-DAYS TO WS-WINDOW-DAYS.
003970     PERFORM 750-BUILD-FOOD-TABLE THRU 750-EXIT.
003980     PERFORM 900-READ-USRPROF THRU 900-EXIT.
003990     PERFORM 910-READ-DIETMST THRU 910-EXIT.
004000*    AN EMPTY USER-PROFILE FILE MEANS THE EXTRACT JOB UPSTREAM
004010*    FAILED OR RAN AGAINST THE WRONG DAY - BETTER TO ABEND HERE
004020*    THAN TO PRODUCE AN EMPTY ANALOUT FILE SILENTLY.
004030     IF NO-MORE-USERS
004040         MOVE "EMPTY USER-PROFILE FILE" TO ABEND-REASON
004050         GO TO 1000-ABEND-RTN.
004060 000-EXIT.
004070     EXIT.
004080
004090*********************************************************************
004100*  100-MAINLINE
004110*
004120*  OUTER LOOP - ONE PASS PER USER-PROFILE RECORD.  FOR EACH USER
004130*  IT COMPUTES THE BMI, FIGURES THE TRAILING WINDOW START DATE,
004140*  ACCUMULATES THE NUTRIENTS CONSUMED IN THAT WINDOW, BUILDS THE
004150*  FIFTEEN DETAIL LINES AND WRITES ONE SCORE RECORD, THEN READS
004160*  THE NEXT USER-PROFILE RECORD AND REPEATS UNTIL MORE-USER-SW
004170*  SAYS THERE ARE NONE LEFT.
004180*********************************************************************
004190 100-MAINLINE.
004200     MOVE "100-MAINLINE" TO PARA-NAME.
004210*    THE FIVE STEPS BELOW RUN IN A FIXED ORDER FOR EVERY USER -
004220*    BMI FIRST, SINCE 452-BUILD-ONE-DETAIL NEEDS THE CATEGORY TO
004230*    CALL RDAADJ.
004240     PERFORM 410-COMPUTE-BMI THRU 410-EXIT.
004250     PERFORM 420-CALC-WINDOW-START THRU 420-EXIT.
004260     PERFORM 430-ACCUMULATE-ENTRIES THRU 430-EXIT.
004270     PERFORM 450-BUILD-DETAILS THRU 450-EXIT.
004280     PERFORM 460-WRITE-SCORE-REC THRU 460-EXIT.
004290     ADD +1 TO AT-USERS-PROCESSED-WS.
004300     PERFORM 900-READ-USRPROF THRU 900-EXIT.
004310 100-EXIT.
004320     EXIT.
004330
004340*********************************************************************
004350*  410-COMPUTE-BMI
004360*
004370*  STANDARD METRIC BMI - WEIGHT IN KILOGRAMS OVER HEIGHT IN
004380*  METERS SQUARED.  A USER RECORD WITH ZERO HEIGHT (NEVER SHOULD
004390*  HAPPEN, BUT USRPROF HAS NO EDIT OF ITS OWN) SETS THE CATEGORY
004400*  TO UNKNOWN RATHER THAN LETTING THE DIVIDE ABEND THE RUN.
004410*********************************************************************
004420 410-COMPUTE-BMI.
004430     MOVE "410-COMPUTE-BMI" TO PARA-NAME.
004440     MOVE "UNKNOWN" TO WS-BMI-CATEGORY.
004450     MOVE ZERO TO WS-BMI.
004460*    A ZERO WEIGHT OR HEIGHT WOULD DIVIDE BY ZERO BELOW - LEAVE
004470*    THE CATEGORY AT UNKNOWN AND SKIP THE ARITHMETIC ENTIRELY.
004480     IF WEIGHT-KG OF USER-PROFILE-REC = ZERO
004490     OR HEIGHT-CM OF USER-PROFILE-REC = ZERO
004500         GO TO 410-EXIT.
004510
004520     COMPUTE WS-HEIGHT-M ROUNDED =
004530             HEIGHT-CM OF USER-PROFILE-REC / 100.
004540     COMPUTE WS-HEIGHT-M-SQ ROUNDED =
004550             WS-HEIGHT-M * WS-HEIGHT-M.
004560     COMPUTE WS-BMI ROUNDED =
004570             WEIGHT-KG OF USER-PROFILE-REC / WS-HEIGHT-M-SQ.
004580
004590*    STANDARD FOUR-WAY BMI CATEGORY BREAK - UNDERWEIGHT, NORMAL,
004600*    OVERWEIGHT, OBESE.  THE CUTOFFS MATCH THE DIETITIAN DEPT'S
004610*    PUBLISHED CHART, NOT A CDC OR WHO STANDARD DIRECTLY.
004620     IF WS-BMI < 18.5
004630         MOVE "UNDERWEIGHT" TO WS-BMI-CATEGORY
004640     ELSE
004650     IF WS-BMI < 25
004660         MOVE "NORMAL" TO WS-BMI-CATEGORY
004670     ELSE
004680     IF WS-BMI < 30
004690         MOVE "OVERWEIGHT" TO WS-BMI-CATEGORY
004700     ELSE
004710         MOVE "OBESE" TO WS-BMI-CATEGORY.
004720 410-EXIT.
004730     EXIT.
004740
004750*********************************************************************
004760*  420-CALC-WINDOW-START
004770*
004780*  CALLS DTECALC TO SUBTRACT THE PARMCARD WINDOW SIZE FROM THE
004790*  PROCESSING DATE - THIS IS THE AR-4802 FIX, SEE THE CHANGE LOG
004800*  AT THE TOP OF THE PROGRAM.  DTECALC HANDLES MONTH-END AND
004810*  YEAR-END BORROWING; THIS PARAGRAPH JUST BUILDS THE LINKAGE
004820*  RECORD AND MOVES THE ANSWER BACK OUT.
004830*********************************************************************
004840 420-CALC-WINDOW-START.
004850     MOVE "420-CALC-WINDOW-START" TO PARA-NAME.
004860*    FUNCTION "A" TELLS DTECALC TO ADD DC-DAYS-OFFSET TO
004870*    DC-DATE-IN - A NEGATIVE OFFSET GOES BACKWARD, WHICH IS WHY
004880*    THE COMPUTE BELOW SUBTRACTS THE WINDOW SIZE FROM 1.
004890     MOVE "A" TO DC-FUNCTION-CODE.
004900     MOVE WS-PROC-DATE TO DC-DATE-IN.
004910     COMPUTE DC-DAYS-OFFSET = 1 - WS-WINDOW-DAYS.
004920     CALL "DTECALC" USING DATE-CALC-LINKAGE-REC, RETURN-CD.
004930     MOVE DC-DATE-OUT TO WS-WINDOW-START.
004940 420-EXIT.
004950     EXIT.
004960
004970*********************************************************************
004980*  430-ACCUMULATE-ENTRIES
004990*
005000*  READS DIETMST SEQUENTIALLY FOR AS LONG AS THE ENTRY'S USER-ID
005010*  MATCHES THE CURRENT USER-PROFILE RECORD, HANDING EACH MATCHING
005020*  ENTRY TO 435-PROCESS-ONE-ENTRY.  DIETMST AND USRPROF ARE BOTH
005030*  SORTED BY USER-ID, SO A NON-MATCH MEANS EITHER END OF FILE OR
005040*  THE START OF THE NEXT USER'S ENTRIES - EITHER WAY THIS
005050*  PARAGRAPH IS DONE FOR THIS USER.
005060*********************************************************************
005070 430-ACCUMULATE-ENTRIES.
005080     MOVE "430-ACCUMULATE-ENTRIES" TO PARA-NAME.
005090*    ALL SIXTEEN ACCUMULATORS AND THE MEAL/DISTINCT-DAY COUNTERS
005100*    RESET HERE, ONCE PER USER - NOTHING CARRIES OVER FROM ONE
005110*    USER'S PASS TO THE NEXT.
005120     INITIALIZE NUTRIENT-ACCUM.
005130     MOVE ZERO TO WS-MEAL-COUNT, WS-DISTINCT-DAYS.
005140     MOVE ZERO TO HOLD-CONSUMED-DATE.
005150
005160     PERFORM 435-PROCESS-ONE-ENTRY THRU 435-EXIT
005170             UNTIL NO-MORE-DIET
005180             OR TRAILER-REC
005190             OR DE-USER-ID NOT = USER-ID OF USER-PROFILE-REC.
005200
005210*    A USER WITH NO ENTRIES IN THE WINDOW WOULD OTHERWISE DIVIDE
005220*    BY ZERO IN 452-BUILD-ONE-DETAIL'S PER-DAY COMPUTE - FORCE THE
005230*    DIVISOR TO 1 SO EVERY CONSUMED-PER-DAY FIGURE COMES OUT ZERO
005240*    INSTEAD OF ABENDING.
005250     IF WS-DISTINCT-DAYS = ZERO
005260         MOVE 1 TO WS-DISTINCT-DAYS.
005270 430-EXIT.
005280     EXIT.
005290
005300*********************************************************************
005310*  435-PROCESS-ONE-ENTRY
005320*
005330*  ONE DIETMST RECORD.  IF ITS DATE FALLS WITHIN THE TRAILING
005340*  WINDOW (INCLUSIVE ON BOTH ENDS - SEE THE 051715 RJ CHANGE-LOG
005350*  ENTRY) IT IS HANDED TO 440-ACCUMULATE-ONE; OTHERWISE IT IS
005360*  COUNTED BUT NOT ADDED TO THE NUTRIENT TOTALS.
005370*********************************************************************
005380 435-PROCESS-ONE-ENTRY.
005390     ADD +1 TO AT-ENTRIES-READ-WS.
005400     MOVE "N" TO MATCH-SW.
005410*    INCLUSIVE ON BOTH ENDS - A MEAL LOGGED EXACTLY ON THE WINDOW
005420*    START OR EXACTLY ON THE PROCESSING DATE ITSELF STILL COUNTS.
005430     IF CONSUMED-DATE NOT < WS-WINDOW-START
005440     AND CONSUMED-DATE NOT > WS-PROC-DATE
005450         MOVE "Y" TO MATCH-SW.
005460
005470     IF IN-WINDOW-AND-MATCHED
005480         PERFORM 440-ACCUMULATE-ONE THRU 440-EXIT.
005490
005500     PERFORM 910-READ-DIETMST THRU 910-EXIT.
005510 435-EXIT.
005520     EXIT.
005530
005540*********************************************************************
005550*  440-ACCUMULATE-ONE
005560*
005570*  LOOKS THE ENTRY'S FOOD CODE UP IN WS-FOOD-TABLE AND ADDS ALL
005580*  SIXTEEN OF ITS NUTRIENT VALUES, SCALED BY THE PORTION SIZE ON
005590*  THE ENTRY, INTO THE NUTRIENT-ACCUM GROUP.  A FOOD CODE NOT
005600*  FOUND IN THE TABLE (SHOULD NEVER HAPPEN - ENTRYEDT VALIDATED
005610*  IT AGAINST THE SAME FOODMSTR FILE) IS SKIPPED RATHER THAN
005620*  ABENDING THE RUN.
005630*********************************************************************
005640 440-ACCUMULATE-ONE.
005650     MOVE "440-ACCUMULATE-ONE" TO PARA-NAME.
005660*    LINEAR SEARCH OF THE 500-ROW FOOD TABLE - SMALL ENOUGH THAT
005670*    A SEARCH ALL WOULD SAVE LITTLE, AND THE TABLE IS LOADED IN
005680*    FOODMSTR FILE ORDER, NOT SORTED BY FOOD-ID.
005690     MOVE "N" TO WS-FOOD-FOUND-SW.
005700     SET FOOD-IDX TO 1.
005710     SEARCH WS-FOOD-ROW
005720         AT END
005730             ADD +1 TO AT-ENTRIES-SKIPPED-WS
005740             GO TO 440-EXIT
005750         WHEN WT-FOOD-ID(FOOD-IDX) = DE-FOOD-ID
005760             MOVE "Y" TO WS-FOOD-FOUND-SW.
005770
005780     IF NOT FOOD-FOUND
005790         ADD +1 TO AT-ENTRIES-SKIPPED-WS
005800         GO TO 440-EXIT.
005810
005820*    WS-DISTINCT-DAYS COUNTS CALENDAR DAYS WITH AT LEAST ONE
005830*    LOGGED MEAL, NOT TOTAL MEALS - HOLD-CONSUMED-DATE REMEMBERS
005840*    THE LAST DATE SEEN SO A SECOND MEAL ON THE SAME DAY DOESN'T
005850*    DOUBLE-COUNT THE DAY.  RELIES ON DIETMST BEING IN DATE ORDER
005860*    WITHIN EACH USER, WHICH ENTRYEDT GUARANTEES.
005870     IF CONSUMED-DATE NOT = HOLD-CONSUMED-DATE
005880         ADD +1 TO WS-DISTINCT-DAYS
005890         MOVE CONSUMED-DATE TO HOLD-CONSUMED-DATE.
005900
005910*    ALL SIXTEEN NUTRIENTS ARE SCALED BY PORTION-SIZE AND ADDED
005920*    INTO THE MATCHING ACCUMULATOR BELOW - ONE COMPUTE STATEMENT
005930*    PER NUTRIENT, IN THE SAME ORDER AS THE FOODMSTR COPYBOOK.
005940     ADD +1 TO WS-MEAL-COUNT.
005950     COMPUTE ACC-CALORIES  = ACC-CALORIES +
005960             (WT-CALORIES(FOOD-IDX)  * PORTION-SIZE).
005970     COMPUTE ACC-PROTEIN   = ACC-PROTEIN +
005980             (WT-PROTEIN-G(FOOD-IDX) * PORTION-SIZE).
005990     COMPUTE ACC-CARBS     = ACC-CARBS +
006000             (WT-CARBS-G(FOOD-IDX)   * PORTION-SIZE).
006010     COMPUTE ACC-FAT       = ACC-FAT +
006020             (WT-FAT-G(FOOD-IDX)     * PORTION-SIZE).
006030     COMPUTE ACC-FIBER     = ACC-FIBER +
006040             (WT-FIBER-G(FOOD-IDX)   * PORTION-SIZE).
006050     COMPUTE ACC-VIT-A     = ACC-VIT-A +
006060             (WT-VIT-A-MCG(FOOD-IDX) * PORTION-SIZE).
006070     COMPUTE ACC-VIT-C     = ACC-VIT-C +
006080             (WT-VIT-C-MG(FOOD-IDX)  * PORTION-SIZE).
006090     COMPUTE ACC-VIT-D     = ACC-VIT-D +
006100             (WT-VIT-D-MCG(FOOD-IDX) * PORTION-SIZE).
006110     COMPUTE ACC-VIT-E     = ACC-VIT-E +
006120             (WT-VIT-E-MG(FOOD-IDX)  * PORTION-SIZE).
006130     COMPUTE ACC-VIT-K     = ACC-VIT-K +
006140             (WT-VIT-K-MCG(FOOD-IDX) * PORTION-SIZE).
006150     COMPUTE ACC-VIT-B12   = ACC-VIT-B12 +
006160             (WT-VIT-B12-MCG(FOOD-IDX) * PORTION-SIZE).
006170     COMPUTE ACC-CALCIUM   = ACC-CALCIUM +
006180             (WT-CALCIUM-MG(FOOD-IDX) * PORTION-SIZE).
006190     COMPUTE ACC-IRON      = ACC-IRON +
006200             (WT-IRON-MG(FOOD-IDX)   * PORTION-SIZE).
006210     COMPUTE ACC-MAGNESIUM = ACC-MAGNESIUM +
006220             (WT-MAGNESIUM-MG(FOOD-IDX) * PORTION-SIZE).
006230     COMPUTE ACC-ZINC      = ACC-ZINC +
006240             (WT-ZINC-MG(FOOD-IDX)   * PORTION-SIZE).
006250     COMPUTE ACC-POTASSIUM = ACC-POTASSIUM +
006260             (WT-POTASSIUM-MG(FOOD-IDX) * PORTION-SIZE).
006270 440-EXIT.
006280     EXIT.
006290
006300*********************************************************************
006310*  450-BUILD-DETAILS
006320*
006330*  DRIVES 452-BUILD-ONE-DETAIL ONCE PER WATCHED NUTRIENT TO
006340*  PRODUCE THE FIFTEEN BMI-ADJUSTED-RDA DETAIL LINES, THEN
006350*  COMPUTES THE OVERALL SCORE AS THE MEAN OF THE FIFTEEN
006360*  PERCENT-OF-RDA FIGURES, CAPPED AT 100 AFTER THE MEAN IS TAKEN
006370*  (NOT BEFORE - SEE THE 070308 KD CHANGE-LOG ENTRY).
006380*********************************************************************
006390 450-BUILD-DETAILS.
006400*    FIFTEEN CONSUMED-PER-DAY FIGURES, ONE PER RDA-BASE ROW, IN
006410*    THE SAME ORDER AS NUTRIENT-ACCUM - CALORIES IS TRACKED
006420*    SEPARATELY AND IS NOT ONE OF THE FIFTEEN SCORED NUTRIENTS.
006430     MOVE "450-BUILD-DETAILS" TO PARA-NAME.
006440     COMPUTE WS-CONSUMED-PER-DAY(1)  ROUNDED =
006450             ACC-PROTEIN   / WS-DISTINCT-DAYS.
006460     COMPUTE WS-CONSUMED-PER-DAY(2)  ROUNDED =
006470             ACC-CARBS     / WS-DISTINCT-DAYS.
006480     COMPUTE WS-CONSUMED-PER-DAY(3)  ROUNDED =
006490             ACC-FAT       / WS-DISTINCT-DAYS.
006500     COMPUTE WS-CONSUMED-PER-DAY(4)  ROUNDED =
006510             ACC-FIBER     / WS-DISTINCT-DAYS.
006520     COMPUTE WS-CONSUMED-PER-DAY(5)  ROUNDED =
006530             ACC-VIT-A     / WS-DISTINCT-DAYS.
006540     COMPUTE WS-CONSUMED-PER-DAY(6)  ROUNDED =
006550             ACC-VIT-C     / WS-DISTINCT-DAYS.
006560     COMPUTE WS-CONSUMED-PER-DAY(7)  ROUNDED =
006570             ACC-VIT-D     / WS-DISTINCT-DAYS.
006580     COMPUTE WS-CONSUMED-PER-DAY(8)  ROUNDED =
006590             ACC-VIT-E     / WS-DISTINCT-DAYS.
006600     COMPUTE WS-CONSUMED-PER-DAY(9)  ROUNDED =
006610             ACC-VIT-K     / WS-DISTINCT-DAYS.
006620     COMPUTE WS-CONSUMED-PER-DAY(10) ROUNDED =
006630             ACC-VIT-B12   / WS-DISTINCT-DAYS.
006640     COMPUTE WS-CONSUMED-PER-DAY(11) ROUNDED =
006650             ACC-CALCIUM   / WS-DISTINCT-DAYS.
006660     COMPUTE WS-CONSUMED-PER-DAY(12) ROUNDED =
006670             ACC-IRON      / WS-DISTINCT-DAYS.
006680     COMPUTE WS-CONSUMED-PER-DAY(13) ROUNDED =
006690             ACC-MAGNESIUM / WS-DISTINCT-DAYS.
006700     COMPUTE WS-CONSUMED-PER-DAY(14) ROUNDED =
006710             ACC-ZINC      / WS-DISTINCT-DAYS.
006720     COMPUTE WS-CONSUMED-PER-DAY(15) ROUNDED =
006730             ACC-POTASSIUM / WS-DISTINCT-DAYS.
006740
006750*    RDA-BASE-IDX DRIVES BOTH THE RDA-BASE TABLE (FROM RDABASE)
006760*    AND WS-CONSUMED-PER-DAY IN LOCKSTEP - 452-BUILD-ONE-DETAIL
006770*    ADDS EACH NUTRIENT'S PERCENT-OF-RDA INTO WS-SCORE-SUM AS IT
006780*    GOES.
006790     MOVE ZERO TO WS-SCORE-SUM.
006800     SET RDA-BASE-IDX TO 1.
006810     PERFORM 452-BUILD-ONE-DETAIL THRU 452-EXIT
006820             VARYING RDA-BASE-IDX FROM 1 BY 1
006830             UNTIL RDA-BASE-IDX > 15.
006840
006850*    THE MEAN OF THE FIFTEEN PERCENTAGES, CAPPED AT 100 AFTER THE
006860*    AVERAGE IS TAKEN - AN INDIVIDUAL NUTRIENT CAN STILL SHOW OVER
006870*    100 PERCENT ON ITS OWN DETAIL LINE.  SEE THE 070308 KD
006880*    CHANGE-LOG ENTRY.
006890     COMPUTE WS-OVERALL-SCORE ROUNDED = WS-SCORE-SUM / 15.
006900     IF WS-OVERALL-SCORE > 100
006910         MOVE 100 TO WS-OVERALL-SCORE.
006920 450-EXIT.
006930     EXIT.
006940
006950*********************************************************************
006960*  452-BUILD-ONE-DETAIL
006970*
006980*  CALLS RDAADJ TO GET THE BMI-ADJUSTED RDA FOR ONE NUTRIENT,
006990*  THEN COMPUTES THE CONSUMED AMOUNT PER DAY OVER THE WINDOW AND
007000*  THE RESULTING PERCENT OF THE ADJUSTED RDA.  ALSO CALLS
007010*  455-CHECK-RECOMMEND FOR THE EIGHT NUTRIENTS THAT CAN TRIGGER A
007020*  DEFICIENCY RECOMMENDATION.
007030*********************************************************************
007040 452-BUILD-ONE-DETAIL.
007050*    BUILD THE RDAADJ LINKAGE RECORD FROM THIS NUTRIENT'S ROW ON
007060*    THE RDA-BASE TABLE, THEN CALL RDAADJ TO GET THE BMI-ADJUSTED
007070*    RDA BACK.
007080     SET CPD-IDX TO RDA-BASE-IDX.
007090     MOVE RDA-BASE-NAME(RDA-BASE-IDX) TO RA-NUTRIENT-NAME.
007100     MOVE RDA-BASE-AMT(RDA-BASE-IDX)  TO RA-BASE-RDA.
007110     MOVE WS-BMI-CATEGORY TO RA-BMI-CATEGORY.
007120     CALL "RDAADJ" USING RDA-ADJ-LINKAGE-REC, RETURN-CD.
007130
007140*    A ZERO ADJUSTED RDA WOULD DIVIDE BY ZERO BELOW - REPORT ZERO
007150*    PERCENT RATHER THAN LETTING THE COMPUTE ABEND THE RUN.
007160     IF RA-ADJUSTED-RDA = ZERO
007170         MOVE ZERO TO WS-PCT-OF-RDA
007180     ELSE
007190         COMPUTE WS-PCT-OF-RDA ROUNDED =
007200             (WS-CONSUMED-PER-DAY(CPD-IDX) / RA-ADJUSTED-RDA)
007210             * 100.
007220
007230     ADD WS-PCT-OF-RDA TO WS-SCORE-SUM.
007240
007250*    ONE "D" DETAIL RECORD PER NUTRIENT - FIFTEEN PER USER,
007260*    WRITTEN REGARDLESS OF WHETHER THIS NUTRIENT TRIGGERS A
007270*    RECOMMENDATION BELOW.
007280     MOVE "D" TO ANAL-RECORD-TYPE.
007290     MOVE USER-ID OF USER-PROFILE-REC TO AD-USER-ID.
007300     MOVE RA-NUTRIENT-NAME            TO AD-NUTRIENT-NAME.
007310     MOVE RDA-BASE-CLASS(RDA-BASE-IDX) TO AD-NUTRIENT-CLASS.
007320     MOVE WS-CONSUMED-PER-DAY(CPD-IDX) TO AD-CONSUMED-AMT.
007330     MOVE RA-ADJUSTED-RDA              TO AD-RECOMMENDED-AMT.
007340     MOVE WS-PCT-OF-RDA                TO AD-PCT-OF-RDA.
007350     MOVE RDA-BASE-UNIT(RDA-BASE-IDX)  TO AD-UNIT.
007360     WRITE ANALOUT-REC-DATA FROM ANALYSIS-OUT-REC.
007370
007380     PERFORM 455-CHECK-RECOMMEND THRU 455-EXIT.
007390 452-EXIT.
007400     EXIT.
007410
007420*********************************************************************
007430*  455-CHECK-RECOMMEND
007440*
007450*  FLAGS A DEFICIENCY WHEN THE PERCENT OF ADJUSTED RDA FALLS
007460*  BELOW THE WATCHED THRESHOLD FOR ONE OF THE EIGHT NUTRIENTS
007470*  DIETITIAN DEPT ASKED FOR.  NO RECOMMENDATION IS ISSUED WHEN
007480*  THE ADJUSTED RDA ITSELF IS ZERO - AR-5190, SEE THE CHANGE LOG.
007490*********************************************************************
007500 455-CHECK-RECOMMEND.
007510*    A RECOMMENDATION IS ONLY CONSIDERED FOR THE EIGHT WATCHED
007520*    NUTRIENTS THAT APPEAR ON THE FOODSUG TABLE - THE OTHER SEVEN
007530*    OF THE FIFTEEN SCORED NUTRIENTS NEVER TRIGGER ONE, EVEN AT
007540*    ZERO PERCENT OF RDA.
007550     MOVE "455-CHECK-RECOMMEND" TO PARA-NAME.
007560     IF RA-ADJUSTED-RDA = ZERO
007570         GO TO 455-EXIT.
007580     IF WS-PCT-OF-RDA NOT < 80
007590         GO TO 455-EXIT.
007600
007610*    LOOK UP A FOOD SUGGESTION FOR THIS NUTRIENT ON THE SMALL
007620*    FOODSUG REFERENCE TABLE - NOT EVERY NUTRIENT ON THAT TABLE
007630*    IS ONE OF THE EIGHT WATCHED ONES, BUT EVERY WATCHED ONE HAS
007640*    A ROW THERE.
007650     MOVE "N" TO WS-SUGGEST-FOUND-SW.
007660     SET FOOD-SUG-IDX TO 1.
007670     SEARCH FOOD-SUGGEST-ROW
007680         AT END
007690             GO TO 455-EXIT
007700         WHEN FOOD-SUG-NUTRIENT(FOOD-SUG-IDX) = RA-NUTRIENT-NAME
007710             MOVE "Y" TO WS-SUGGEST-FOUND-SW.
007720
007730     IF NOT SUGGEST-FOUND
007740         GO TO 455-EXIT.
007750
007760*    ONE "R" RECOMMENDATION RECORD - PRIORITY IS HIGH UNDER
007770*    HALF THE ADJUSTED RDA, MEDIUM OTHERWISE.  THE 80-PERCENT
007780*    THRESHOLD ABOVE AND THE 50-PERCENT SPLIT HERE ARE BOTH
007790*    DIETITIAN DEPT VALUES, NOT DERIVED FROM ANYTHING IN THIS
007800*    PROGRAM.
007810     MOVE "R" TO ANAL-RECORD-TYPE.
007820     MOVE USER-ID OF USER-PROFILE-REC TO AR-USER-ID.
007830     MOVE RA-NUTRIENT-NAME            TO AR-NUTRIENT-NAME.
007840     IF WS-PCT-OF-RDA < 50
007850         MOVE "HIGH" TO AR-PRIORITY
007860     ELSE
007870         MOVE "MEDIUM" TO AR-PRIORITY.
007880     MOVE WS-PCT-OF-RDA               TO AR-PCT-OF-RDA.
007890     MOVE FOOD-SUG-LIST(FOOD-SUG-IDX) TO AR-FOOD-SUGGEST.
007900     WRITE ANALOUT-REC-DATA FROM ANALYSIS-OUT-REC.
007910     ADD +1 TO AT-RECOMMENDS-ISSUED-WS.
007920 455-EXIT.
007930     EXIT.
007940
007950*********************************************************************
007960*  460-WRITE-SCORE-REC
007970*
007980*  WRITES THE ONE ANALOUT SCORE RECORD FOR THIS USER, CARRYING
007990*  THE OVERALL SCORE, THE BMI CATEGORY, AND THE RECOMMENDATION
008000*  FLAGS SET BY 455-CHECK-RECOMMEND ABOVE.
008010*********************************************************************
008020 460-WRITE-SCORE-REC.
008030*    ONE "S" SCORE RECORD PER USER - ALWAYS WRITTEN, EVEN FOR A
008040*    USER WITH ZERO ENTRIES IN THE WINDOW.
008050     MOVE "460-WRITE-SCORE-REC" TO PARA-NAME.
008060     MOVE "S" TO ANAL-RECORD-TYPE.
008070     MOVE USER-ID OF USER-PROFILE-REC TO AS-USER-ID.
008080     MOVE WS-MEAL-COUNT                TO AS-MEAL-COUNT.
008090     COMPUTE AS-TOTAL-CALORIES-DAY ROUNDED =
008100             ACC-CALORIES / WS-DISTINCT-DAYS.
008110     MOVE WS-OVERALL-SCORE             TO AS-OVERALL-SCORE.
008120     MOVE WS-BMI                       TO AS-BMI.
008130     MOVE WS-BMI-CATEGORY              TO AS-BMI-CATEGORY.
008140     WRITE ANALOUT-REC-DATA FROM ANALYSIS-OUT-REC.
008150 460-EXIT.
008160     EXIT.
008170
008180*********************************************************************
008190*  750-BUILD-FOOD-TABLE
008200*
008210*  LOADS THE ENTIRE FOODMSTR FILE INTO WS-FOOD-TABLE AT
008220*  HOUSEKEEPING TIME - CALLED ONCE PER RUN, NOT ONCE PER USER.
008230*  500 ENTRIES IS THE CURRENT TABLE SIZE; A FOODMSTR FILE LARGER
008240*  THAN THAT WOULD ABEND ON SUBSCRIPT OVERFLOW - SEE THE
008250*  MAINTENANCE NOTES AT THE END OF THIS PROGRAM.
008260*********************************************************************
008270 750-BUILD-FOOD-TABLE.
008280*    ONE PASS THROUGH THE ENTIRE FOODMSTR FILE, DONE ONCE AT THE
008290*    START OF THE RUN - NO RE-READ HAPPENS AFTER THIS.
008300     MOVE "750-BUILD-FOOD-TABLE" TO PARA-NAME.
008310     MOVE ZERO TO TABLE-FOOD-COUNT.
008320     PERFORM 752-READ-FOODMSTR THRU 752-EXIT
008330             UNTIL NO-MORE-FOOD.
008340 750-EXIT.
008350     EXIT.
008360
008370*********************************************************************
008380*  752-READ-FOODMSTR
008390*
008400*  ONE PHYSICAL READ OF THE FOODMSTR FILE, WITH THE AT-END
008410*  CONDITION SETTING THE READ-AHEAD SWITCH RATHER THAN GOING
008420*  STRAIGHT TO THE ABEND ROUTINE - RUNNING OUT OF FOOD RECORDS
008430*  PARTWAY THROUGH THE LOAD IS THE NORMAL WAY THIS LOOP ENDS.
008440*********************************************************************
008450 752-READ-FOODMSTR.
008460     READ FOODMSTR INTO FOOD-MASTER-REC
008470         AT END
008480             GO TO 752-EXIT
008490     END-READ.
008500*    AN INACTIVE FOOD CODE IS LOADED INTO THE FOODMSTR RECORD BUT
008510*    NOT INTO WS-FOOD-TABLE - SAME CONVENTION FOODSRCH FOLLOWS
008520*    FOR ITS OWN CATALOG SEARCH.
008530     IF NOT FOOD-ACTIVE
008540         GO TO 752-EXIT.
008550     ADD +1 TO TABLE-FOOD-COUNT.
008560     SET FOOD-IDX TO TABLE-FOOD-COUNT.
008570     MOVE FOOD-ID       TO WT-FOOD-ID(FOOD-IDX).
008580     MOVE CALORIES      TO WT-CALORIES(FOOD-IDX).
008590     MOVE PROTEIN-G     TO WT-PROTEIN-G(FOOD-IDX).
008600     MOVE CARBS-G       TO WT-CARBS-G(FOOD-IDX).
008610     MOVE FAT-G         TO WT-FAT-G(FOOD-IDX).
008620     MOVE FIBER-G       TO WT-FIBER-G(FOOD-IDX).
008630     MOVE VIT-A-MCG     TO WT-VIT-A-MCG(FOOD-IDX).
008640     MOVE VIT-C-MG      TO WT-VIT-C-MG(FOOD-IDX).
008650     MOVE VIT-D-MCG     TO WT-VIT-D-MCG(FOOD-IDX).
008660     MOVE VIT-E-MG      TO WT-VIT-E-MG(FOOD-IDX).
008670     MOVE VIT-K-MCG     TO WT-VIT-K-MCG(FOOD-IDX).
008680     MOVE VIT-B12-MCG   TO WT-VIT-B12-MCG(FOOD-IDX).
008690     MOVE CALCIUM-MG    TO WT-CALCIUM-MG(FOOD-IDX).
008700     MOVE IRON-MG       TO WT-IRON-MG(FOOD-IDX).
008710     MOVE MAGNESIUM-MG  TO WT-MAGNESIUM-MG(FOOD-IDX).
008720     MOVE ZINC-MG       TO WT-ZINC-MG(FOOD-IDX).
008730     MOVE POTASSIUM-MG  TO WT-POTASSIUM-MG(FOOD-IDX).
008740 752-EXIT.
008750     EXIT.
008760
008770*********************************************************************
008780*  800-OPEN-FILES
008790*
008800*  OPENS ALL FIVE FILES.  FILE STATUS IS NOT TESTED HERE - SEE
008810*  THE OPERATIONS NOTES AT THE END OF THIS PROGRAM FOR WHY.
008820*********************************************************************
008830 800-OPEN-FILES.
008840*    FOUR INPUT FILES AND TWO OUTPUT FILES OPENED TOGETHER AT THE
008850*    START OF THE RUN - NONE OF THE FIVE PRODUCTION FILES ARE
008860*    OPENED OR CLOSED PARTWAY THROUGH.
008870     MOVE "800-OPEN-FILES" TO PARA-NAME.
008880     OPEN INPUT PARMCARD, FOODMSTR, USRPROF, DIETMST.
008890     OPEN OUTPUT ANALOUT, SYSOUT.
008900 800-EXIT.
008910     EXIT.
008920
008930*********************************************************************
008940*  850-CLOSE-FILES
008950*
008960*  CLOSES ALL FIVE FILES AT END OF RUN.
008970*********************************************************************
008980 850-CLOSE-FILES.
008990*    CALLED FROM BOTH 999-CLEANUP AND 1000-ABEND-RTN - EVERY EXIT
009000*    PATH FROM THIS PROGRAM CLOSES ITS FILES BEFORE STOPPING.
009010     MOVE "850-CLOSE-FILES" TO PARA-NAME.
009020     CLOSE PARMCARD, FOODMSTR, USRPROF, DIETMST, ANALOUT, SYSOUT.
009030 850-EXIT.
009040     EXIT.
009050
009060*********************************************************************
009070*  900-READ-USRPROF
009080*
009090*  ONE PHYSICAL READ OF USRPROF, SETTING MORE-USER-SW WHEN THE
009100*  FILE IS EXHAUSTED SO 100-MAINLINE'S OUTER LOOP CAN END
009110*  CLEANLY.
009120*********************************************************************
009130 900-READ-USRPROF.
009140*    USRPROF HAS NO TRAILER RECORD OF ITS OWN - END OF FILE IS
009150*    DETECTED THE ORDINARY WAY, THROUGH THE AT-END CLAUSE.
009160     MOVE "900-READ-USRPROF" TO PARA-NAME.
009170     READ USRPROF INTO USER-PROFILE-REC
009180         AT END MOVE "N" TO MORE-USER-SW
009190         GO TO 900-EXIT
009200     END-READ.
009210 900-EXIT.
009220     EXIT.
009230
009240*********************************************************************
009250*  910-READ-DIETMST
009260*
009270*  ONE PHYSICAL READ OF DIETMST, SETTING MORE-DIET-SW WHEN THE
009280*  FILE IS EXHAUSTED.  430-ACCUMULATE-ENTRIES DRIVES THIS
009290*  PARAGRAPH ONE READ AT A TIME AS IT WALKS EACH USER'S ENTRIES.
009300*********************************************************************
009310 910-READ-DIETMST.
009320*    UNLIKE USRPROF, DIETMST DOES CARRY A TRAILER RECORD - SEE
009330*    430-ACCUMULATE-ENTRIES' PERFORM ... UNTIL CLAUSE, WHICH
009340*    TESTS TRAILER-REC IN ADDITION TO NO-MORE-DIET.
009350     MOVE "910-READ-DIETMST" TO PARA-NAME.
009360     READ DIETMST INTO DIETARY-TRANS-REC
009370         AT END MOVE "N" TO MORE-DIET-SW
009380         GO TO 910-EXIT
009390     END-READ.
009400 910-EXIT.
009410     EXIT.
009420
009430*********************************************************************
009440*  999-CLEANUP
009450*
009460*  END-OF-RUN HOUSEKEEPING - CLOSES THE FILES AND STOPS THE RUN
009470*  NORMALLY.  THERE IS NO "NOTHING TO REPORT" SPECIAL CASE HERE -
009480*  IF USRPROF HAS NO RECORDS AT ALL, ANALOUT SIMPLY COMES OUT
009490*  EMPTY AND CHARTRPT PRINTS A ZERO-DETAIL REPORT.
009500*********************************************************************
009510 999-CLEANUP.
009520*    ONE FINAL "T" TRAILER RECORD CARRYING RUN TOTALS, WRITTEN
009530*    TO ANALOUT BEFORE THE FILE IS CLOSED - CHARTRPT USES THESE
009540*    TOTALS FOR ITS OWN SUMMARY PAGE RATHER THAN RECOUNTING FROM
009550*    THE DETAIL AND SCORE RECORDS.
009560     MOVE "999-CLEANUP" TO PARA-NAME.
009570*    THE CONSOLE DISPLAYS BELOW ARE FOR THE OPERATOR WATCHING
009580*    THE JOB LOG - THEY DUPLICATE, IN HUMAN-READABLE FORM, THE
009590*    SAME FOUR COUNTS JUST WRITTEN TO THE TRAILER RECORD ABOVE.
009600     MOVE "T" TO ANAL-RECORD-TYPE.
009610     MOVE AT-USERS-PROCESSED-WS   TO AT-USERS-PROCESSED.
009620     MOVE AT-ENTRIES-READ-WS      TO AT-ENTRIES-READ.
009630     MOVE AT-ENTRIES-SKIPPED-WS   TO AT-ENTRIES-SKIPPED.
009640     MOVE AT-RECOMMENDS-ISSUED-WS TO AT-RECOMMENDS-ISSUED.
009650     WRITE ANALOUT-REC-DATA FROM ANALYSIS-OUT-REC.
009660
009670     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
009680
009690     DISPLAY "** USERS PROCESSED **".
009700     DISPLAY AT-USERS-PROCESSED-WS.
009710     DISPLAY "** ENTRIES READ **".
009720     DISPLAY AT-ENTRIES-READ-WS.
009730     DISPLAY "** ENTRIES SKIPPED **".
009740     DISPLAY AT-ENTRIES-SKIPPED-WS.
009750     DISPLAY "** RECOMMENDATIONS ISSUED **".
009760     DISPLAY AT-RECOMMENDS-ISSUED-WS.
009770
009780     DISPLAY "******** NORMAL END OF JOB NUTRANLZ ********".
009790 999-EXIT.
009800     EXIT.
009810
009820*********************************************************************
009830*  1000-ABEND-RTN
009840*
009850*  THE USUAL HOUSE ABEND PATH - WRITES A DIAGNOSTIC LINE TO
009860*  SYSOUT AND FORCES A DIVIDE-BY-ZERO TO GET A SYSTEM DUMP FOR
009870*  THE ON-CALL PROGRAMMER.
009880*********************************************************************
009890 1000-ABEND-RTN.
009900     WRITE SYSOUT-REC FROM ABEND-REC.
009910     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
009920     DISPLAY "*** ABNORMAL END OF JOB-NUTRANLZ ***" UPON CONSOLE.
009930     DIVIDE ZERO-VAL INTO ONE-VAL.
009940
009950*********************************************************************
009960*  AR-TICKET CROSS-REFERENCE
009970*
009980*  AR-4802 - THE OLD "SUBTRACT 7 FROM CURR-DTE" WINDOW-START MATH
009990*             BROKE AT MONTH-END (A PROCESS DATE OF 08/03 WOULD
010000*             COMPUTE A WINDOW START OF 08/-4 INSTEAD OF 07/27).
010010*             REPLACED WITH THE CALL TO DTECALC IN
010020*             420-CALC-WINDOW-START.  SEE ALSO THE MATCHING
010030*             AR-4802 ENTRY IN RDAADJ'S OWN CHANGE LOG.
010040*
010050*  AR-5190 - DIETITIAN DEPT REPORTED THAT A NUTRIENT WITH NO
010060*             BMI-MULT TABLE ROW AND A ZERO BASE RDA (A HANDFUL
010070*             OF THE LESS COMMON MINERALS) WAS STILL GENERATING
010080*             A "SEE YOUR DIETITIAN" RECOMMENDATION EVERY SINGLE
010090*             RUN, BECAUSE ZERO PERCENT OF A ZERO RDA IS STILL
010100*             COMPUTED AS ZERO PERCENT.  455-CHECK-RECOMMEND NOW
010110*             SKIPS THE TEST ENTIRELY WHEN RA-ADJUSTED-RDA IS
010120*             ZERO.  RDAADJ'S RETURN-CD PARM WAS ADDED AT THE
010130*             SAME TIME AS PART OF THE SAME TICKET BUT THE
010140*             SECOND HALF OF THAT FIX WAS NEVER FINISHED - SEE
010150*             RDAADJ'S OWN CHANGE LOG AND ITS 0000-MAINLINE
010160*             COMMENTS.
010170*********************************************************************
010180
010190*********************************************************************
010200*  OPERATIONS NOTES
010210*
010220*  NUTRANLZ RUNS AFTER ENTRYEDT AND BEFORE CHARTRPT IN THE DIET
010230*  BALANCE JOB STREAM.  IT NEEDS A GOOD DIETMST FILE - ONE THAT
010240*  ENTRYEDT PRODUCED CLEANLY, WITH NO ABEND IN BETWEEN - AND A
010250*  CURRENT USRPROF AND FOODMSTR EXTRACT.
010260*
010270*  RERUN SAFETY - THIS PROGRAM READS THE PROCESSING DATE FROM
010280*  THE PARMCARD, NOT FROM THE SYSTEM CLOCK, SO A RERUN OF AN
010290*  OLDER DAY'S JOB WITH THE SAME PARMCARD AND THE SAME DIETMST
010300*  FILE PRODUCES AN IDENTICAL ANALOUT FILE.  DO NOT LET THE
010310*  OPERATOR "HELPFULLY" UPDATE THE PARMCARD TO TODAY'S DATE ON A
010320*  RERUN - THAT SILENTLY SHIFTS THE TRAILING WINDOW AND
010330*  PRODUCES DIFFERENT SCORES THAN THE ORIGINAL RUN.
010340*
010350*  ABEND CONSEQUENCES - AN ABEND PARTWAY THROUGH THE USER LOOP
010360*  LEAVES ANALOUT WITH SCORE RECORDS FOR SOME USERS AND NONE
010370*  FOR OTHERS.  CHARTRPT HAS NO WAY TO TELL A SHORT FILE FROM A
010380*  COMPLETE ONE, SO THE WHOLE STEP MUST BE RERUN FROM THE START
010390*  RATHER THAN RESTARTED PARTWAY THROUGH.
010400*********************************************************************
010410
010420*********************************************************************
010430*  DATA-NAME PREFIX GLOSSARY
010440*
010450*  WT-    FOOD-TABLE NUTRIENT FIELDS (COPY OF THE FOODMSTR
010460*         LAYOUT, ONE ROW PER FOOD CODE, OCCURS 500 TIMES)
010470*  ACC-   RUNNING NUTRIENT ACCUMULATORS FOR THE CURRENT USER,
010480*         RESET AT THE START OF EACH OUTER-LOOP PASS
010490*  WS-CPD-  CONSUMED-PER-DAY TABLE, ONE ENTRY PER WATCHED
010500*         NUTRIENT, BUILT BY 452-BUILD-ONE-DETAIL
010510*  RA-    FIELDS OF THE RDAADJ LINKAGE RECORD (RDA-ADJ-REC)
010520*  DC-    FIELDS OF THE DTECALC LINKAGE RECORD
010530*         (DATE-CALC-LINKAGE-REC)
010540*  AT-    DISPLAY-ONLY ACCUMULATOR FIELDS SHOWN ON THE
010550*         999-CLEANUP END-OF-JOB CONSOLE MESSAGE
010560*
010570*  THIS PROGRAM DOES NOT USE A SINGLE HOUSE-WIDE PREFIX THE
010580*  WAY SOME OF THE OLDER BILLING PROGRAMS DO - EACH GROUP OF
010590*  RELATED FIELDS GOT ITS OWN SHORT TAG WHEN R JAMISON FIRST
010600*  WROTE THE PROGRAM, AND LATER MAINTENANCE KEPT THE PATTERN
010610*  RATHER THAN RENAMING ANYTHING.
010620*********************************************************************
010630
010640*********************************************************************
010650*  MAINTENANCE NOTES AND KNOWN LIMITATIONS
010660*
010670*  1. WS-FOOD-TABLE IS FIXED AT 500 ENTRIES.  A FOODMSTR FILE
010680*     WITH MORE THAN 500 FOOD CODES ON IT ABENDS
010690*     750-BUILD-FOOD-TABLE ON A SUBSCRIPT OVERFLOW.  THE FOOD
010700*     CATALOG HAS NEVER COME CLOSE TO THAT NUMBER, BUT WHOEVER
010710*     ADDS THE NEXT BATCH OF FOOD CODES SHOULD CHECK THE COUNT
010720*     FIRST.
010730*
010740*  2. THE PARM-WINDOW-DAYS FIELD ON THE PARMCARD HAS ONLY EVER
010750*     BEEN RUN WITH A VALUE OF 7.  NOTHING IN THIS PROGRAM
010760*     HARD-CODES 7 ANYWHERE - IT ALL COMES FROM THE PARMCARD
010770*     THROUGH THE DTECALC CALL - BUT THE VALUE HAS NEVER BEEN
010780*     EXERCISED AT ANYTHING OTHER THAN 7 IN PRODUCTION.
010790*
010800*  3. NUTRIENT-ACCUM AND WS-FOOD-TABLE BOTH CARRY THE SAME
010810*     SIXTEEN NUTRIENTS IN THE SAME ORDER.  IF A SEVENTEENTH
010820*     NUTRIENT IS EVER ADDED TO THE FOOD CATALOG, IT MUST BE
010830*     ADDED TO BOTH GROUPS IN THE SAME POSITION, PLUS THE
010840*     FOODMSTR COPYBOOK, PLUS THE ANALOUT AND FOODSUG
010850*     COPYBOOKS, OR THE ACCUMULATION IN 440-ACCUMULATE-ONE
010860*     WILL SILENTLY MISALIGN.
010870*
010880*  4. RDAADJ'S RETURN-CD IS RECEIVED BY 452-BUILD-ONE-DETAIL
010890*     BUT NOT CURRENTLY TESTED - SEE THE AR-5190 CROSS-
010900*     REFERENCE ABOVE.  DO NOT ASSUME A NON-ZERO RETURN-CD IS
010910*     BEING HANDLED SOMEWHERE ELSE IN THIS PROGRAM.
010920*********************************************************************
010930
010940*********************************************************************
010950*  TESTING NOTES
010960*
010970*  A GOOD REGRESSION PACK FOR THIS PROGRAM NEEDS AT LEAST:
010980*
010990*  - ONE USER WITH ENTRIES SPREAD ACROSS A MONTH BOUNDARY, TO
011000*    EXERCISE THE DTECALC WINDOW-START CALL PROPERLY
011010*  - ONE USER WITH NO DIETMST ENTRIES AT ALL IN THE WINDOW, TO
011020*    CONFIRM THE ZERO-CONSUMPTION DETAIL LINES AND ZERO SCORE
011030*  - ONE USER IN EACH BMI CATEGORY (UNDERWEIGHT, NORMAL,
011040*    OVERWEIGHT, OBESE, AND UNKNOWN FOR A MISSING HEIGHT), TO
011050*    EXERCISE EVERY BRANCH OF RDAADJ'S TABLE SEARCH
011060*  - ONE ENTRY LOGGED EXACTLY ON THE WINDOW-START DATE, TO
011070*    CONFIRM THE INCLUSIVE BOUNDARY CONFIRMED BY THE 051715 RJ
011080*    CHANGE-LOG ENTRY
011090*  - ONE NUTRIENT DRIVEN DELIBERATELY OVER 100 PERCENT OF ITS
011100*    ADJUSTED RDA, TO CONFIRM THE SCORE IS CAPPED AFTER THE
011110*    MEAN, NOT BEFORE
011120*********************************************************************
011130
011140*********************************************************************
011150*  RELATED PROGRAMS IN THIS JOB STREAM
011160*
011170*  ENTRYEDT   - PRODUCES THE DIETMST FILE THIS PROGRAM READS.
011180*  DTECALC    - CALLED BY 420-CALC-WINDOW-START FOR THE
011190*               TRAILING-WINDOW DATE ARITHMETIC.
011200*  RDAADJ     - CALLED BY 452-BUILD-ONE-DETAIL FOR THE
011210*               BMI-ADJUSTED RDA OF EACH WATCHED NUTRIENT.
011220*  FOODSRCH   - NOT CALLED BY THIS PROGRAM; SHARES THE SAME
011230*               FOODMSTR FILE AS A LOOKUP SOURCE, RUN ON
011240*               DEMAND RATHER THAN AS PART OF THE BATCH JOB.
011250*  CHARTRPT   - READS THIS PROGRAM'S ANALOUT FILE TO PRODUCE
011260*               THE PRINTED BALANCE REPORT.
011270*********************************************************************
011280
011290*********************************************************************
011300*  ANALOUT RECORD-TYPE GLOSSARY
011310*
011320*  ANAL-RECORD-TYPE (FROM THE ANALOUT COPYBOOK) TELLS CHARTRPT
011330*  WHICH OF FOUR REDEFINED VIEWS TO APPLY TO THE REST OF THE
011340*  RECORD:
011350*
011360*  "D"  DETAIL   - ONE PER NUTRIENT PER USER, FIFTEEN PER USER,
011370*             WRITTEN BY 452-BUILD-ONE-DETAIL
011380*  "R"  RECOMMEND - ZERO TO EIGHT PER USER, WRITTEN BY
011390*             455-CHECK-RECOMMEND WHEN A WATCHED NUTRIENT
011400*             FALLS SHORT
011410*  "S"  SCORE     - EXACTLY ONE PER USER, WRITTEN BY
011420*             460-WRITE-SCORE-REC
011430*  "T"  TRAILER   - EXACTLY ONE PER RUN, WRITTEN LAST BY
011440*             999-CLEANUP, CARRYING THE FOUR RUN TOTALS
011450*
011460*  CHARTRPT READS ANALOUT SEQUENTIALLY AND SWITCHES ON THIS
011470*  BYTE TO DECIDE WHICH SECTION OF THE PRINTED REPORT A GIVEN
011480*  RECORD BELONGS ON - THE FOUR TYPES ARE NOT WRITTEN IN A
011490*  FIXED ORDER WITHIN A USER'S GROUP OF RECORDS, ONLY D-BEFORE-
011500*  R-BEFORE-S IS GUARANTEED, SINCE 455-CHECK-RECOMMEND RUNS
011510*  INSIDE 452-BUILD-ONE-DETAIL WHICH RUNS BEFORE
011520*  460-WRITE-SCORE-REC.
011530*********************************************************************
011540
011550*********************************************************************
011560*  WORKED EXAMPLE - HOW ONE USER'S SCORE GETS BUILT
011570*
011580*  A USER WITH A 7-DAY WINDOW WHO LOGGED FOUR MEALS: SAY THE
011590*  WINDOW RUNS FROM 08/03 THROUGH 08/09 INCLUSIVE, AND ENTRIES
011600*  WERE LOGGED ON 08/03, 08/03, 08/05, AND 08/09.
011610*
011620*  430-ACCUMULATE-ENTRIES READS ALL FOUR DIETMST RECORDS (ALL
011630*  FALL INSIDE THE WINDOW, SO ALL FOUR ARE PASSED TO
011640*  440-ACCUMULATE-ONE).  WS-DISTINCT-DAYS ENDS AT 3, NOT 4 -
011650*  THE TWO 08/03 ENTRIES SHARE ONE DAY.
011660*
011670*  450-BUILD-DETAILS DIVIDES EACH ACCUMULATED NUTRIENT TOTAL BY
011680*  3 (NOT 4, AND NOT 7) TO GET THE CONSUMED-PER-DAY FIGURE -
011690*  THE DIVISOR IS DAYS WITH AN ENTRY, NOT DAYS IN THE WINDOW OR
011700*  MEALS LOGGED.  A USER WHO EATS ONLY THREE DAYS OUT OF SEVEN
011710*  IS SCORED ON WHAT THEY ATE ON THOSE THREE DAYS, NOT PENALIZED
011720*  FOR THE FOUR DAYS WITH NOTHING LOGGED.
011730*
011740*  452-BUILD-ONE-DETAIL THEN COMPARES EACH PER-DAY FIGURE TO
011750*  THE BMI-ADJUSTED RDA FOR THAT NUTRIENT AND EXPRESSES IT AS A
011760*  PERCENTAGE - A PROTEIN FIGURE OF 45 GRAMS/DAY AGAINST AN
011770*  ADJUSTED RDA OF 50 GRAMS SCORES 90 PERCENT.
011780*
011790*  450-BUILD-DETAILS AVERAGES ALL FIFTEEN PERCENTAGES TO GET
011800*  THE OVERALL SCORE, THEN CAPS THAT AVERAGE AT 100 - A USER
011810*  WHO IS AT 150 PERCENT OF RDA ON THREE NUTRIENTS AND 40
011820*  PERCENT ON THE REST STILL SHOWS AN OVERALL SCORE BELOW 100,
011830*  BUT EACH OF THE THREE OVER-100 DETAIL LINES DISPLAYS ITS OWN
011840*  TRUE PERCENTAGE, UNCAPPED.
011850*********************************************************************
011860
011870*********************************************************************
011880*  WHY THIS PROGRAM DOES NOT SORT ITS INPUT ITSELF
011890*
011900*  USRPROF AND DIETMST BOTH ARRIVE ALREADY SORTED BY USER-ID -
011910*  USRPROF FROM THE NIGHTLY EXTRACT JOB, DIETMST BECAUSE
011920*  ENTRYEDT WRITES IT IN USER-ID ORDER TO BEGIN WITH.  THIS
011930*  PROGRAM RELIES ON THAT ORDER FOR THE MATCH LOGIC IN
011940*  430-ACCUMULATE-ENTRIES AND HAS NO SORT STEP OF ITS OWN - A
011950*  DIETMST FILE OUT OF USER-ID ORDER WOULD PRODUCE WRONG
011960*  RESULTS SILENTLY RATHER THAN ABENDING, SINCE THE MISMATCH
011970*  TEST IN 430-ACCUMULATE-ENTRIES WOULD SIMPLY END A USER'S
011980*  ENTRY LIST EARLY.
011990*********************************************************************
012000
012010*********************************************************************
012020*  WHY EACH NUTRIENT GETS ITS OWN COMPUTE STATEMENT
012030*
012040*  440-ACCUMULATE-ONE COULD IN PRINCIPLE WALK BOTH
012050*  NUTRIENT-ACCUM AND THE FOOD-TABLE ROW WITH A SINGLE OCCURS
012060*  TABLE AND ONE INDEXED COMPUTE INSIDE A PERFORM VARYING, BUT
012070*  THE SIXTEEN SEPARATE STATEMENTS MATCH HOW R JAMISON WROTE
012080*  THE REST OF THE BILLING SUITE'S ACCUMULATOR LOGIC - ONE
012090*  NAMED FIELD, ONE NAMED COMPUTE, NO GENERIC SUBSCRIPTED
012100*  LOOP OVER DISSIMILAR UNITS (GRAMS, MILLIGRAMS, MICROGRAMS).
012110*  DO NOT COLLAPSE THIS INTO A TABLE-DRIVEN LOOP WITHOUT
012120*  CHECKING WITH THE DIETITIAN DEPT FIRST - THE UNIT ON EACH
012130*  FIELD IS PART OF WHAT THEY REVIEW WHEN A NEW NUTRIENT IS
012140*  ADDED.
012150*********************************************************************
012160
012170*********************************************************************
012180*  A NOTE ON PARA-NAME
012190*
012200*  EVERY PARAGRAPH BELOW MOVES ITS OWN NAME INTO PARA-NAME
012210*  (PART OF THE ABENDREC COPYBOOK) AS ITS FIRST STATEMENT -
012220*  THIS IS A HOUSE HABIT FROM THE BILLING SUITE, NOT SOMETHING
012230*  SPECIFIC TO THIS PROGRAM.  IT COSTS ONE MOVE PER PARAGRAPH
012240*  BUT MEANS THE ABEND DISPLAY IN 1000-ABEND-RTN CAN ALWAYS
012250*  SHOW EXACTLY WHERE THE RUN WAS, EVEN THOUGH THIS PROGRAM
012260*  DOES NOT ACTUALLY DISPLAY PARA-NAME ANYWHERE ITSELF - THE
012270*  FIELD IS SET FOR CONSISTENCY WITH THE OTHER PROGRAMS IN THE
012280*  JOB STREAM THAT DO.
012290*********************************************************************
012300
012310*********************************************************************
012320*  WHY THE FOOD TABLE IS NOT INDEXED BY FOOD-ID DIRECTLY
012330*
012340*  WT-FOOD-ID VALUES ARE NOT DENSE OR SEQUENTIAL - THE FOOD
012350*  CATALOG HAS GAPS FROM RETIRED FOOD CODES OVER THE YEARS -
012360*  SO WS-FOOD-TABLE CANNOT BE SUBSCRIPTED BY FOOD-ID ITSELF
012370*  THE WAY THE BILLING SUITE'S PROCEDURE-CODE TABLE IS.
012380*  440-ACCUMULATE-ONE AND FOODSRCH BOTH SEARCH THE TABLE BY
012390*  VALUE INSTEAD.
012400*********************************************************************
012410
012420*********************************************************************
012430*  END OF PROGRAM NUTRANLZ
012440*********************************************************************
012450
012460*********************************************************************
012470*  A CLOSING NOTE FROM THE ORIGINAL AUTHOR
012480*
012490*  THIS PROGRAM HAS BEEN TOUCHED BY THREE DIFFERENT
012500*  PROGRAMMERS OVER TWENTY-FIVE YEARS AND STILL DOES
012510*  EXACTLY WHAT IT DID ON DAY ONE - MATCH, ACCUMULATE,
012520*  SCORE, RECOMMEND.  KEEP IT THAT WAY.
012530*                                            - R JAMISON
012540*********************************************************************
012550
012560*    THIS PROGRAM IS BILLED TO COST CENTER DBS0001, SAME AS
012570*    EVERY OTHER PROGRAM IN THE DIET BALANCE JOB STREAM.
012580*
012590*    OPERATIONS SHOULD LOG A HELP-DESK TICKET, NOT PAGE THE
012600*    ON-CALL PROGRAMMER DIRECTLY, FOR ANY ABEND IN THIS PROGRAM
012610*    OUTSIDE OF NORMAL BUSINESS HOURS - IT IS NOT TIME-CRITICAL.
012620*
012630*    COST CENTER, ABEND ESCALATION, AND ANY OTHER SITE-STANDARD
012640*    HEADER BOILERPLATE NOT SHOWN ABOVE FOLLOWS THE SAME FORM AS
012650*    THE REST OF THE DIET BALANCE JOB STREAM.
012660*    END OF NUTRANLZ SOURCE.
012670*
