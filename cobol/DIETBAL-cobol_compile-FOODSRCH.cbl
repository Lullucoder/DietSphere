000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  FOODSRCH.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV Center.
000140 DATE-WRITTEN. 09/15/91.
000150 DATE-COMPILED. 09/15/91.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM LISTS THE FOOD CATALOG.  PARMCARD CARRIES
000220*          A SEARCH QUERY - IF IT IS BLANK EVERY ACTIVE FOOD IS
000230*          LISTED, OTHERWISE ONLY ACTIVE FOODS WHOSE NAME
000240*          CONTAINS THE QUERY AS A CASE-INSENSITIVE SUBSTRING ARE
000250*          LISTED, EACH WITH ITS FULL NUTRIENT PROFILE.
000260*
000270*          THE MATCH ITSELF IS A BRUTE-FORCE SLIDING COMPARE -
000280*          THIS SHOP HAS NO SUBSTRING INTRINSIC ON THE 390, SO WE
000290*          FOLD BOTH SIDES TO UPPER CASE AND WALK THE FOOD NAME
000300*          ONE STARTING POSITION AT A TIME, THE SAME WAY THE OLD
000310*          COMMENT-FIELD SCAN ON THE BILLING SUITE DID IT.
000320*
000330*          THE FOOD CATALOG ITSELF IS SMALL ENOUGH (WELL UNDER
000340*          THE 500-ROW WS-FOOD-TABLE LIMIT) TO LOAD ENTIRELY INTO
000350*          WORKING STORAGE ONCE AT THE START OF THE RUN, SO THE
000360*          SEARCH LOOP NEVER RE-READS FOODMSTR - SEE
000370*          200-LOAD-FOOD-TABLE BELOW.
000380******************************************************************
000390*          FILES USED
000400*
000410*          THE FOUR LOGICAL NAMES BELOW ARE THE SAME ONES CARRIED
000420*          ON THE SELECT/ASSIGN CLAUSES FURTHER DOWN AND ON THE
000430*          JCL DD STATEMENTS FOR THIS STEP - LISTED HERE, SHOP
000440*          STYLE, SO THE NEXT READER DOESN'T HAVE TO HUNT THROUGH
000450*          THE WHOLE PROGRAM JUST TO SEE WHAT IT TOUCHES.
000460         CONTROL CARD            -   DBS0001.PARMCARD
000470         FOOD CATALOG            -   DBS0001.FOODMSTR
000480
000490         PRINTED REPORT          -   DBS0001.RPTOUT
000500
000510         DUMP FILE               -   SYSOUT
000520
000530*          CHANGE LOG
000540*          091591 JS   ORIGINAL PROGRAM - EXACT-NAME LOOKUP ONLY, 091591JS
000550*                       NO SUBSTRING SEARCH
000560*          042703 RJ   REWORKED FOR A SLIDING SUBSTRING COMPARE,  042703RJ
000570*                       NOW CALLS STRLEN TO TRIM THE QUERY AND
000580*                       EACH FOOD NAME BEFORE THE WALK - AR-4990
000590*          050903 KD   BLANK QUERY NOW LISTS ALL ACTIVE FOODS     050903KD
000600*                       INSTEAD OF ABENDING - AR-5001
000610*          070308 KD   NUTRIENT COLUMNS WIDENED, SOME FIVE-DIGIT  070308KD
000620*                       VITAMIN A/K/CALCIUM/MAGNESIUM/POTASSIUM
000630*                       VALUES WERE TRUNCATING ON THE PRINT LINE
000640*          091708 RJ   WIDENED THE UPPER-CASE WORK FIELDS TO      091708RJ
000650*                       MATCH STRLEN'S 60-BYTE LINKAGE PARM -
000660*                       THE OLD 30-BYTE FIELDS LET STRLEN WALK
000670*                       OFF THE END OF THE ARGUMENT - AR-5188
000680*          022710 KD   400-LIST-MATCH-RTN WAS ONLY PRINTING       022710KD
000690*                       FOOD-ID/NAME/CATEGORY/CAL/PROT/CARB/FAT -
000700*                       ADDED TWO CONTINUATION LINES PER MATCH SO
000710*                       THE FIBER, VITAMIN, MINERAL AND FOOD-DESC
000720*                       COLUMNS PRINT TOO - THE REMARKS ABOVE HAVE
000730*                       PROMISED "FULL NUTRIENT PROFILE" SINCE THE
000740*                       ORIGINAL PROGRAM - AR-5240
000750*          031511 KD   Y2K/DOCUMENTATION REVIEW - NO DATE FIELDS  031511KD
000760*                       ANYWHERE IN THIS PROGRAM, NO WINDOWING
000770*                       LOGIC TO WORRY ABOUT, NO CHANGES REQUIRED
000780*                       FOR CENTURY ROLLOVER.  ADDED THE PARAGRAPH
000790*                       AND FIELD-GROUP COMMENTS BELOW WHILE IN
000800*                       HERE, SINCE THE AR-5240 CONTINUATION-LINE
000810*                       WORK LEFT THE DATA DIVISION HARDER TO
000820*                       FOLLOW THAN IT USED TO BE.
000830*          091512 RJ   NO CODE CHANGE - WALKED THIS PROGRAM       091512RJ
000840*                       WITH THE AUDITORS DURING THE FOOD-CATALOG
000850*                       RECONCILIATION AND CONFIRMED WS-FOOD-TABLE'S
000860*                       500-ROW LIMIT STILL HAS HEADROOM AGAINST
000870*                       THE ACTUAL CATALOG COUNT - NO ACTION NEEDED,
000880*                       NOTED HERE FOR THE NEXT PERSON WHO WONDERS.
000890*          042917 KD   NO CODE CHANGE - REVIEWED AFTER A          042917KD
000900*                       HELP-DESK TICKET CLAIMED THIS PROGRAM WAS
000910*                       SKIPPING FOODS.  TURNED OUT TO BE AN INACTIVE
000920*                       ROW ON FOODMSTR, WORKING AS DESIGNED - SEE
000930*                       THE 200-LOAD-FOOD-TABLE HEADER BELOW.
000940******************************************************************
000950 ENVIRONMENT DIVISION.
000960 CONFIGURATION SECTION.
000970 SOURCE-COMPUTER. IBM-390.
000980 OBJECT-COMPUTER. IBM-390.
000990 SPECIAL-NAMES.
001000*    C01/NEXT-PAGE IS THE SHOP'S STANDARD CHANNEL-1 SKIP-TO-TOP
001010*    CARD, CARRIED HERE THE SAME AS EVERY OTHER PRINTING PROGRAM
001020*    IN THE JOB STREAM SO RPTOUT PAGE-EJECTS THE SAME WAY.
001030     C01 IS NEXT-PAGE.
001040 INPUT-OUTPUT SECTION.
001050 FILE-CONTROL.
001060*    SYSOUT CARRIES ONLY THE ONE ABEND RECORD WRITTEN BY
001070*    1000-ABEND-RTN BELOW - IT IS NOT THE PRINTED REPORT.
001080     SELECT SYSOUT
001090     ASSIGN TO UT-S-SYSOUT
001100       ORGANIZATION IS SEQUENTIAL.
001110
001120*    ONE-CARD CONTROL FILE - THE SEARCH QUERY, LEFT-JUSTIFIED IN
001130*    THE FIRST 30 BYTES.  FILE STATUS IS CHECKED ONLY TO CATCH A
001140*    MISSING CARD, SEE 000-HOUSEKEEPING BELOW.
001150     SELECT PARMCARD
001160     ASSIGN TO UT-S-PARMCARD
001170       ACCESS MODE IS SEQUENTIAL
001180       FILE STATUS IS PCFCODE.
001190
001200*    THE FOOD CATALOG MASTER - READ IN FULL, ONCE, INTO
001210*    WS-FOOD-TABLE BY 200-LOAD-FOOD-TABLE BELOW.  FMFCODE'S "10"
001220*    88-LEVEL DRIVES THE LOAD LOOP'S UNTIL CLAUSE.
001230     SELECT FOODMSTR
001240     ASSIGN TO UT-S-FOODMSTR
001250       ACCESS MODE IS SEQUENTIAL
001260       FILE STATUS IS FMFCODE.
001270
001280*    THE PRINTED FOOD-CATALOG LISTING ITSELF.
001290     SELECT RPTOUT
001300     ASSIGN TO UT-S-RPTOUT
001310       ACCESS MODE IS SEQUENTIAL
001320       FILE STATUS IS RPFCODE.
001330
001340 DATA DIVISION.
001350 FILE SECTION.
001360*    100-BYTE DUMP RECORD - ONLY EVER USED TO CARRY THE ABEND
001370*    MESSAGE OUT TO SYSOUT WHEN THE PARM CARD IS MISSING.
001380 FD  SYSOUT
001390     RECORDING MODE IS F
001400     LABEL RECORDS ARE STANDARD
001410     RECORD CONTAINS 100 CHARACTERS
001420     BLOCK CONTAINS 0 RECORDS
001430     DATA RECORD IS SYSOUT-REC.
001440 01  SYSOUT-REC  PIC X(100).
001450
001460*    80-BYTE CARD IMAGE - ONLY THE FIRST 30 BYTES ARE MEANINGFUL,
001470*    SEE PARM-SEARCH-QUERY BELOW.
001480 FD  PARMCARD
001490     RECORDING MODE IS F
001500     LABEL RECORDS ARE STANDARD
001510     RECORD CONTAINS 80 CHARACTERS
001520     BLOCK CONTAINS 0 RECORDS
001530     DATA RECORD IS PARM-CARD-REC.
001540 01  PARM-CARD-REC.
001550     05  PARM-SEARCH-QUERY           PIC X(30).
001560     05  FILLER                      PIC X(50).
001570*    RAW BYTE VIEW OF THE CARD - KEPT AROUND FROM THE ORIGINAL
001580*    STRLTH-STYLE HAND SCAN, BEFORE THE SHOP HAD A LENGTH UTILITY
001590 01  PARM-CARD-CHAR-TABLE REDEFINES PARM-CARD-REC.
001600     05  PC-CARD-CHAR                PIC X(01) OCCURS 80 TIMES.
001610
001620*    250-BYTE FOOD-MASTER RECORD, MOVED INTO THE COPYBOOK'S
001630*    FOOD-MASTER-REC LAYOUT BY 200-LOAD-FOOD-TABLE BELOW - THIS FD
001640*    ITSELF NEVER REFERENCES AN INDIVIDUAL FIELD.
001650 FD  FOODMSTR
001660     RECORDING MODE IS F
001670     LABEL RECORDS ARE STANDARD
001680     RECORD CONTAINS 250 CHARACTERS
001690     BLOCK CONTAINS 0 RECORDS
001700     DATA RECORD IS FOODMSTR-REC-DATA.
001710 01  FOODMSTR-REC-DATA PIC X(250).
001720
001730*    132-BYTE PRINT LINE - EVERY WRITE TO RPTOUT MOVES ONE OF THE
001740*    WS-xxx-REC LAYOUTS FURTHER DOWN IN WORKING-STORAGE INTO
001750*    RPT-REC, NEVER BUILDS THE LINE DIRECTLY HERE.
001760 FD  RPTOUT
001770     RECORDING MODE IS F
001780     LABEL RECORDS ARE STANDARD
001790     RECORD CONTAINS 132 CHARACTERS
001800     BLOCK CONTAINS 0 RECORDS
001810     DATA RECORD IS RPT-REC.
001820 01  RPT-REC PIC X(132).
001830
001840 WORKING-STORAGE SECTION.
001850
001860*    PCFCODE IS CHECKED ONLY FOR THE MISSING-CARD ABEND PATH.
001870*    FMFCODE'S "10" 88-LEVEL IS THE LOAD-LOOP END-OF-FILE TEST.
001880*    RPFCODE IS CARRIED BY SHOP CONVENTION BUT NEVER TESTED - THE
001890*    REPORT FILE HAS NO ERROR PATH OF ITS OWN IN THIS PROGRAM.
001900 01  FILE-STATUS-CODES.
001910     05  PCFCODE                     PIC X(2).
001920     05  FMFCODE                     PIC X(2).
001930         88  NO-MORE-FOOD             VALUE "10".
001940     05  RPFCODE                     PIC X(2).
001950
001960*    FOOD-MASTER-REC, FOOD-ACTIVE AND THE INDIVIDUAL NUTRIENT
001970*    FIELDS ALL COME FROM THIS COPYBOOK, SHARED WITH ENTRYEDT AND
001980*    NUTRANLZ ELSEWHERE IN THE JOB STREAM.
001990 COPY FOODMSTR.
002000
002010*    FULL NUTRIENT PROFILE, LOADED FROM ACTIVE FOOD-MASTER RECS.
002020*    ONE ROW PER ACTIVE FOOD, IN FOODMSTR READ ORDER - THE TABLE
002030*    IS NOT SORTED, WHICH IS WHY 300-SEARCH-RTN BELOW HAS TO WALK
002040*    IT ENTRY BY ENTRY RATHER THAN SEARCH ALL.
002050 01  WS-FOOD-TABLE.
002060     05  WS-FOOD-ROW OCCURS 500 TIMES INDEXED BY FOOD-IDX.
002070*            FOOD-IDX IS THE ONE SUBSCRIPT SHARED BY EVERY WT-xxx
002080*            FIELD BELOW AND BY THE FD-xxx-O/FV-xxx-O/FM-xxx-O
002090*            MOVES IN 400-LIST-MATCH-RTN FURTHER DOWN.
002100*            WT-FOOD-ID/WT-FOOD-NAME/WT-FOOD-DESC/WT-FOOD-CATEGORY
002110*            ARE COPIED STRAIGHT ACROSS FROM THE MATCHING
002120*            FOOD-MASTER-REC FIELDS AT LOAD TIME, NO EDITING.
002130         10  WT-FOOD-ID              PIC 9(05).
002140         10  WT-FOOD-NAME            PIC X(30).
002150*            STRLEN'S LINKAGE PARM IS X(60) - THIS FIELD IS
002160*            PADDED OUT TO 60 SO THE CALL DOESN'T SCAN PAST
002170*            THE END OF A 30-BYTE ARGUMENT (AR-5188)
002180         10  WT-FOOD-NAME-UPR        PIC X(60).
002190         10  WT-FOOD-DESC            PIC X(40).
002200         10  WT-FOOD-CATEGORY        PIC X(12).
002210*            WT-CALORIES THROUGH WT-FIBER-G ARE THE FOUR
002220*            MACRONUTRIENTS PRINTED ON THE MAIN DETAIL LINE BY
002230*            400-LIST-MATCH-RTN, PLUS FIBER WHICH PRINTS ON THE
002240*            FIRST CONTINUATION LINE.
002250         10  WT-CALORIES             PIC 9(05)V99.
002260         10  WT-PROTEIN-G            PIC 9(04)V99.
002270         10  WT-CARBS-G              PIC 9(04)V99.
002280         10  WT-FAT-G                PIC 9(04)V99.
002290         10  WT-FIBER-G              PIC 9(04)V99.
002300*            070308 KD - VIT-A/VIT-K/CALCIUM/MAGNESIUM/POTASSIUM
002310*            ARE ALL FIVE-DIGIT INTEGER PARTS - EVERY OTHER
002320*            NUTRIENT BELOW STAYED AT FOUR, SEE THE CHANGE LOG.
002330         10  WT-VIT-A-MCG            PIC 9(05)V99.
002340         10  WT-VIT-C-MG             PIC 9(04)V99.
002350         10  WT-VIT-D-MCG            PIC 9(04)V99.
002360         10  WT-VIT-E-MG             PIC 9(04)V99.
002370         10  WT-VIT-K-MCG            PIC 9(05)V99.
002380         10  WT-VIT-B12-MCG          PIC 9(04)V99.
002390*            CALCIUM/MAGNESIUM/POTASSIUM ARE THE THREE FIVE-DIGIT
002400*            MINERALS; IRON AND ZINC STAYED AT FOUR DIGITS.
002410         10  WT-CALCIUM-MG           PIC 9(05)V99.
002420         10  WT-IRON-MG              PIC 9(04)V99.
002430         10  WT-MAGNESIUM-MG         PIC 9(05)V99.
002440         10  WT-ZINC-MG              PIC 9(04)V99.
002450         10  WT-POTASSIUM-MG         PIC 9(05)V99.
002460
002470*    THE INCOMING QUERY, PLAIN AND UPPER-CASED/PADDED FOR STRLEN
002480*    AND FOR THE SLIDING COMPARE IN 320-TRY-ONE-POSITION.
002490 01  QUERY-FIELDS.
002500     05  WS-QUERY                    PIC X(30).
002510*    PADDED TO 60 TO MATCH STRLEN'S LINKAGE PARM WIDTH - SEE
002520*    AR-5188, THE SAME FIX APPLIED TO WT-FOOD-NAME-UPR ABOVE
002530     05  WS-QUERY-UPR                PIC X(60).
002540*    CHARACTER-AT-A-TIME VIEW OF THE UPPER-CASED QUERY - NOT
002550*    CURRENTLY REFERENCED BY ANY PARAGRAPH, KEPT FOR SYMMETRY
002560*    WITH PARM-CARD-CHAR-TABLE AND RDA-ADJ-REC-CHAR-TABLE
002570*    ELSEWHERE IN THE JOB STREAM.
002580 01  WS-QUERY-CHAR-TABLE REDEFINES WS-QUERY-UPR.
002590     05  WS-QUERY-CHAR               PIC X(01) OCCURS 60 TIMES.
002600*    RETURNED BY STRLEN - SIGNIFICANT-BYTE COUNTS FOR THE QUERY
002610*    AND FOR WHICHEVER FOOD NAME IS CURRENTLY BEING TESTED.
002620 01  WS-QUERY-LEN-LINKAGE            PIC S9(4).
002630 01  WS-NAME-LEN-LINKAGE             PIC S9(4).
002640*    BOTH LENGTH FIELDS ARE SIGNED EVEN THOUGH A NEGATIVE LENGTH
002650*    CAN NEVER ACTUALLY OCCUR - THIS MATCHES STRLEN'S OWN
002660*    RETURN-LTH PICTURE, WHICH THIS SHOP DECLARED SIGNED FOR
002670*    SYMMETRY WITH ITS OTHER LINKAGE UTILITIES.
002680
002690*    WS-SCAN-START/WS-SCAN-LIMIT DRIVE THE PERFORM VARYING IN
002700*    300-SEARCH-RTN THAT SLIDES THE QUERY ACROSS THE FOOD NAME.
002710 01  MATCH-WORK-FIELDS.
002720     05  WS-SCAN-START               PIC 9(02) COMP.
002730     05  WS-SCAN-LIMIT               PIC 9(02) COMP.
002740*    TWO DIGITS IS ENOUGH FOR BOTH FIELDS - THE LONGEST FOOD NAME
002750*    IS 30 BYTES AND THE SHORTEST QUERY IS ONE BYTE, SO THE
002760*    WIDEST POSSIBLE SCAN LIMIT IS 30, WELL UNDER 99.
002770
002780*    TABLE-FOOD-COUNT IS THE HIGH-WATER MARK OF WS-FOOD-TABLE
002790*    AFTER THE LOAD LOOP.  WS-MATCH-COUNT IS THE FOOTING TOTAL.
002800*    WS-LINES/WS-PAGES DRIVE THE PAGE-BREAK TEST IN
002810*    400-LIST-MATCH-RTN, STARTING PRIMED SO THE FIRST MATCH
002820*    FORCES A HEADING (WS-LINES STARTS ABOVE THE 50-LINE TEST).
002830 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002840     05  TABLE-FOOD-COUNT            PIC 9(04) COMP.
002850     05  WS-MATCH-COUNT              PIC 9(04) COMP.
002860     05  WS-LINES                    PIC 9(02) COMP VALUE 99.
002870     05  WS-PAGES                    PIC 9(03) COMP VALUE 1.
002880
002890*    RETURN-CD IS SET INTO RETURN-CODE AT NORMAL END OF JOB ONLY -
002900*    THIS PROGRAM HAS NO ERROR PATH THAT SETS IT NON-ZERO, THE
002910*    ONLY FAILURE MODE (MISSING PARM CARD) GOES OUT THROUGH
002920*    1000-ABEND-RTN'S DIVIDE-BY-ZERO INSTEAD.
002930 01  MISC-FIELDS.
002940     05  RETURN-CD                   PIC S9(04) VALUE 0.
002950*    THIS PARAGRAPH'S RETURN-CD IS A LOCAL WORKING-STORAGE ITEM,
002960*    NOT A CALLED-PROGRAM LINKAGE PARM LIKE RDAADJ'S FIELD OF THE
002970*    SAME NAME - DO NOT CONFUSE THE TWO WHEN CROSS-REFERENCING
002980*    THE JOB STREAM.
002990
003000*    OPERANDS FOR THE DIVIDE-BY-ZERO ABEND TRICK IN
003010*    1000-ABEND-RTN - THIS SHOP'S STANDARD WAY OF FORCING A
003020*    NON-ZERO CONDITION CODE WITHOUT A SYSTEM MACRO.
003030  77  ZERO-VAL                        PIC 9(01) COMP VALUE 0.
003040  77  ONE-VAL                         PIC 9(01) COMP VALUE 1.
003050
003060*    SET "Y" BY EITHER THE BLANK-QUERY SHORT-CIRCUIT OR A
003070*    SUCCESSFUL SLIDE IN 320-TRY-ONE-POSITION; TESTED BY
003080*    300-SEARCH-RTN TO DECIDE WHETHER TO LIST THE FOOD.
003090  77  WS-MATCH-SW                     PIC X(01).
003100         88  NAME-MATCHES             VALUE "Y".
003110
003120*    STANDARD SHOP ABEND-MESSAGE LAYOUT, COMMON TO EVERY PROGRAM
003130*    IN THE JOB STREAM - SEE THE ABENDREC COPYBOOK FOR ITS FIELDS.
003140*    ABEND-REASON CARRIES A SHORT TEXT DESCRIPTION AND ABEND-REC
003150*    IS THE 100-BYTE RECORD WRITTEN TO SYSOUT - THIS PROGRAM ONLY
003160*    EVER FILLS IN ABEND-REASON, THE REST OF THE LAYOUT IS THE
003170*    COPYBOOK'S OWN STANDARD BOILERPLATE.
003180 COPY ABENDREC.
003190
003200*    ONE BLANK PRINT LINE, USED BOTH BETWEEN THE TITLE BLOCK AND
003210*    THE COLUMN HEADINGS IN 380-WRITE-PAGE-HDR AND AHEAD OF THE
003220*    FOOTING COUNT IN 999-CLEANUP - NO SENSE DECLARING TWO
003230*    IDENTICAL SPACE-FILLED RECORDS FOR THE SAME PURPOSE.
003240 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
003250
003260*    REPORT TITLE LINE - PAGE-NBR-O IS MOVED FROM WS-PAGES BY
003270*    380-WRITE-PAGE-HDR EACH TIME A NEW PAGE STARTS.
003280 01  WS-HDR-REC.
003290     05  FILLER                      PIC X(38)  VALUE SPACES.
003300     05  FILLER                      PIC X(30)
003310         VALUE "DIET BALANCE - FOOD CATALOG".
003320     05  FILLER                      PIC X(39)  VALUE SPACES.
003330     05  FILLER                      PIC X(05)  VALUE "PAGE ".
003340     05  PAGE-NBR-O                  PIC ZZZ9.
003350     05  FILLER                      PIC X(16)  VALUE SPACES.
003360*    PAGE-NBR-O IS THE ONLY VARIABLE FIELD ON THE TITLE LINE -
003370*    EVERYTHING ELSE IS FILLER TEXT SET ONCE AT COMPILE TIME.
003380
003390*    ECHOES THE PARM-SEARCH-QUERY BACK ONTO EVERY PAGE SO THE
003400*    READER CAN TELL A BLANK-QUERY "LIST EVERYTHING" RUN FROM A
003410*    NARROW ONE WITHOUT DIGGING UP THE JCL.
003420 01  WS-QUERY-HDR-REC.
003430     05  FILLER                      PIC X(03)  VALUE SPACES.
003440     05  FILLER                      PIC X(10)  VALUE "QUERY: ".
003450     05  QH-QUERY-O                  PIC X(30).
003460     05  FILLER                      PIC X(89)  VALUE SPACES.
003470
003480*    QH-QUERY-O IS MOVED FROM PARM-SEARCH-QUERY, NOT FROM
003490*    WS-QUERY-UPR - THE ECHO LINE SHOWS THE QUERY EXACTLY AS THE
003500*    PARM CARD SPELLED IT, LOWER CASE AND ALL, EVEN THOUGH THE
003510*    ACTUAL COMPARE IN 320-TRY-ONE-POSITION IS CASE-INSENSITIVE.
003520*    COLUMN HEADINGS FOR THE MAIN DETAIL LINE ONLY - THE TWO
003530*    NUTRIENT CONTINUATION LINES BELOW PRINT THEIR OWN LABELS
003540*    INLINE AS FILLER, THEY HAVE NO SEPARATE HEADING ROW.
003550 01  WS-COLM-HDR-REC.
003560     05  FILLER                      PIC X(03)  VALUE SPACES.
003570     05  FILLER                      PIC X(08)  VALUE "FOOD-ID".
003580     05  FILLER                      PIC X(22)  VALUE "NAME".
003590     05  FILLER                      PIC X(14)  VALUE "CATEGORY".
003600     05  FILLER                      PIC X(09)  VALUE "CAL".
003610     05  FILLER                      PIC X(08)  VALUE "PROT".
003620     05  FILLER                      PIC X(08)  VALUE "CARB".
003630     05  FILLER                      PIC X(08)  VALUE "FAT".
003640     05  FILLER                      PIC X(52)  VALUE SPACES.
003650*    EVERY HEADING LABEL ABOVE IS FILLER VALUE, NOT AN EDIT
003660*    PICTURE - THIS RECORD PRINTS ONE TIME PER PAGE AND NEVER
003670*    HAS A VARIABLE FIELD MOVED INTO IT.
003680
003690*    070308 KD - CALORIES/PROTEIN/CARB/FAT FIELDS WIDENED, SEE    070308KD
003700*    THE CHANGE LOG
003710*    MAIN DETAIL LINE - FOOD-ID, NAME, CATEGORY AND THE FOUR
003720*    MACRONUTRIENTS.  FIBER, THE SIX VITAMINS, THE FIVE MINERALS
003730*    AND THE FOOD DESCRIPTION DID NOT FIT AND MOVED TO THE TWO
003740*    CONTINUATION LAYOUTS FURTHER DOWN - SEE AR-5240.
003750 01  WS-FOOD-DETAIL-REC.
003760     05  FD-FOOD-ID-O                PIC 9(05).
003770     05  FILLER                      PIC X(03)  VALUE SPACES.
003780*    FD-NAME-O IS THE ONLY VARIABLE-LENGTH-LOOKING FIELD ON THIS
003790*    LINE - IN FACT IT IS FIXED AT 30 BYTES, TRAILING-SPACE
003800*    PADDED, THE SAME AS EVERY OTHER NAME FIELD IN THE JOB STREAM.
003810     05  FD-NAME-O                   PIC X(30).
003820     05  FD-CATEGORY-O               PIC X(12).
003830     05  FD-CALORIES-O               PIC ZZZZ9.99.
003840     05  FILLER                      PIC X(02)  VALUE SPACES.
003850     05  FD-PROTEIN-O                PIC ZZZ9.99.
003860     05  FILLER                      PIC X(02)  VALUE SPACES.
003870     05  FD-CARBS-O                  PIC ZZZ9.99.
003880     05  FILLER                      PIC X(02)  VALUE SPACES.
003890     05  FD-FAT-O                    PIC ZZZ9.99.
003900     05  FILLER                      PIC X(47)  VALUE SPACES.
003910*    NAME-ONLY VIEW OF THE SAME LINE - RESERVED FOR A "SHORT
003920*    LISTING" SYSOUT DUMP THIS SHOP HAS TALKED ABOUT ADDING BUT
003930*    HAS NEVER ACTUALLY REQUESTED
003940 01  WS-FOOD-DETAIL-SHORT REDEFINES WS-FOOD-DETAIL-REC.
003950     05  FDS-FOOD-ID-O               PIC 9(05).
003960     05  FILLER                      PIC X(03).
003970     05  FDS-NAME-O                  PIC X(30).
003980     05  FILLER                      PIC X(94).
003990*    NO PARAGRAPH IN THIS PROGRAM MOVES INTO
004000*    WS-FOOD-DETAIL-SHORT TODAY - IT REDEFINES THE SAME STORAGE
004010*    AS WS-FOOD-DETAIL-REC PURELY SO IT IS READY THE DAY THE
004020*    SHORT-LISTING REQUEST FINALLY COMES IN.
004030
004040*    022710 KD - FIRST CONTINUATION LINE, INDENTED UNDER THE NAME
004050*    COLUMN, CARRYING THE FIBER AND SIX-VITAMIN COLUMNS THE
004060*    MAIN DETAIL LINE HAS NO ROOM FOR - AR-5240
004070*    EACH FILLER "LABEL" BELOW (FIBER/VIT-A/VIT-C/...) IS PADDED
004080*    TO LINE UP UNDER ITS OWN VALUE FIELD - CHANGING ONE LABEL'S
004090*    WIDTH WITHOUT ADJUSTING THE FILLER AFTER IT WILL SHIFT EVERY
004100*    COLUMN TO ITS RIGHT.
004110 01  WS-FOOD-VITAMIN-REC.
004120     05  FILLER                      PIC X(08)  VALUE SPACES.
004130     05  FILLER                      PIC X(07)  VALUE "FIBER  ".
004140     05  FV-FIBER-O                  PIC ZZZ9.99.
004150     05  FILLER                      PIC X(02)  VALUE SPACES.
004160     05  FILLER                      PIC X(07)  VALUE "VIT-A  ".
004170     05  FV-VITA-O                   PIC ZZZZ9.99.
004180     05  FILLER                      PIC X(02)  VALUE SPACES.
004190     05  FILLER                      PIC X(07)  VALUE "VIT-C  ".
004200     05  FV-VITC-O                   PIC ZZZ9.99.
004210     05  FILLER                      PIC X(02)  VALUE SPACES.
004220     05  FILLER                      PIC X(07)  VALUE "VIT-D  ".
004230     05  FV-VITD-O                   PIC ZZZ9.99.
004240     05  FILLER                      PIC X(02)  VALUE SPACES.
004250     05  FILLER                      PIC X(07)  VALUE "VIT-E  ".
004260     05  FV-VITE-O                   PIC ZZZ9.99.
004270     05  FILLER                      PIC X(02)  VALUE SPACES.
004280     05  FILLER                      PIC X(07)  VALUE "VIT-K  ".
004290     05  FV-VITK-O                   PIC ZZZZ9.99.
004300     05  FILLER                      PIC X(02)  VALUE SPACES.
004310     05  FILLER                      PIC X(08)  VALUE "VIT-B12 ".
004320     05  FV-VITB12-O                 PIC ZZZ9.99.
004330     05  FILLER                      PIC X(11)  VALUE SPACES.
004340
004350*    022710 KD - SECOND CONTINUATION LINE, SAME INDENT, CARRYING
004360*    THE FIVE MINERAL COLUMNS AND THE FOOD DESCRIPTION - AR-5240
004370*    FM-DESC-O IS THE ONLY FREE-FORM TEXT FIELD ON ANY OF THE
004380*    THREE DETAIL LINES - EVERYTHING ELSE ON THIS REPORT IS A
004390*    CODE, A NUMBER, OR A FIXED LABEL.
004400 01  WS-FOOD-MINERAL-REC.
004410     05  FILLER                      PIC X(08)  VALUE SPACES.
004420     05  FILLER                      PIC X(07)  VALUE "CALCIUM".
004430     05  FM-CALCIUM-O                PIC ZZZZ9.99.
004440     05  FILLER                      PIC X(02)  VALUE SPACES.
004450     05  FILLER                      PIC X(07)  VALUE "IRON   ".
004460     05  FM-IRON-O                   PIC ZZZ9.99.
004470     05  FILLER                      PIC X(02)  VALUE SPACES.
004480     05  FILLER                      PIC X(07)  VALUE "MAGNES ".
004490     05  FM-MAGNESIUM-O              PIC ZZZZ9.99.
004500     05  FILLER                      PIC X(02)  VALUE SPACES.
004510     05  FILLER                      PIC X(07)  VALUE "ZINC   ".
004520     05  FM-ZINC-O                   PIC ZZZ9.99.
004530     05  FILLER                      PIC X(02)  VALUE SPACES.
004540     05  FILLER                      PIC X(07)  VALUE "POTASSM".
004550     05  FM-POTASSIUM-O              PIC ZZZZ9.99.
004560     05  FILLER                      PIC X(02)  VALUE SPACES.
004570     05  FM-DESC-O                   PIC X(40).
004580     05  FILLER                      PIC X(01)  VALUE SPACES.
004590*    THIS LINE, LIKE THE OTHER TWO DETAIL LINES, USES EVERY ONE
004600*    OF THE 132 BYTES RPTOUT WAS DEFINED WITH - THE ONE-BYTE
004610*    FILLER ABOVE IS THE LAST BYTE OF THE LINE, NOT PADDING TO A
004620*    ROUNDER NUMBER.
004630*    FOOTING LINE - TOTAL COUNT OF FOODS THAT MATCHED THE QUERY,
004640*    WRITTEN ONCE BY 999-CLEANUP AFTER THE SEARCH LOOP ENDS.
004650 01  WS-COUNT-REC.
004660     05  FILLER                      PIC X(03)  VALUE SPACES.
004670     05  FILLER                      PIC X(30)
004680         VALUE "TOTAL FOODS MATCHED".
004690     05  CT-COUNT-O                  PIC ZZZ9.
004700     05  FILLER                      PIC X(95)  VALUE SPACES.
004710*    CT-COUNT-O IS A FOUR-DIGIT EDITED FIELD BECAUSE THE 500-ROW
004720*    WS-FOOD-TABLE LIMIT MEANS THE MATCH COUNT CAN NEVER REACH
004730*    FIVE DIGITS - IF THAT TABLE LIMIT IS EVER RAISED, THIS
004740*    PICTURE HAS TO WIDEN WITH IT.
004750
004760******************************************************************
004770*  MAINLINE (UNNAMED) - LOAD, SEARCH, TOTAL, DONE.  NO PARAGRAPH
004780*  NAME OF ITS OWN SINCE THIS SHOP NEVER LABELS THE TOP OF
004790*  PROCEDURE DIVISION WHEN THERE IS NO GO TO TARGETING IT.
004800*
004810*  THIS IS A ONE-SHOT REPORT PROGRAM, NOT A LOOKUP - THERE IS NO
004820*  ONLINE COMPONENT AND NO RANDOM ACCESS TO FOODMSTR ANYWHERE.
004830*  EVERY RUN LOADS THE WHOLE ACTIVE CATALOG, WALKS IT ONCE AGAINST
004840*  ONE PARM-CARD QUERY, AND ENDS - A NEW QUERY MEANS A NEW JOB
004850*  SUBMISSION, NOT A NEW TRANSACTION AGAINST A RUNNING PROGRAM.
004860******************************************************************
004870 PROCEDURE DIVISION.
004880*    STEP 1 - OPEN FILES, READ THE PARM CARD, PRIME THE FIRST
004890*    PAGE HEADING.
004900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004910*    STEP 2 - LOAD EVERY ACTIVE FOOD INTO WS-FOOD-TABLE.
004920     PERFORM 200-LOAD-FOOD-TABLE THRU 200-EXIT
004930             UNTIL NO-MORE-FOOD.
004940*    STEP 3 - TEST EVERY LOADED FOOD AGAINST THE QUERY, IN
004950*    TABLE ORDER, LISTING EACH ONE THAT MATCHES.
004960     PERFORM 300-SEARCH-RTN THRU 300-EXIT
004970             VARYING FOOD-IDX FROM 1 BY 1
004980             UNTIL FOOD-IDX > TABLE-FOOD-COUNT.
004990*    STEP 4 - FOOTING LINE, CLOSE FILES, NORMAL END OF JOB.
005000     PERFORM 999-CLEANUP THRU 999-EXIT.
005010     MOVE +0 TO RETURN-CODE.
005020     GOBACK.
005030
005040******************************************************************
005050*  000-HOUSEKEEPING
005060*
005070*  OPENS ALL FOUR FILES, READS THE ONE PARM CARD, AND BUILDS THE
005080*  UPPER-CASED SEARCH QUERY (WS-QUERY-UPR) AND ITS SIGNIFICANT
005090*  LENGTH (WS-QUERY-LEN-LINKAGE) THAT 300-SEARCH-RTN NEEDS FOR
005100*  EVERY FOOD IT TESTS.  A MISSING PARM CARD IS THE ONLY THING
005110*  THAT SENDS THIS PROGRAM TO THE ABEND PATH.
005120******************************************************************
005130 000-HOUSEKEEPING.
005140     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
005150*    THE BEGIN/END DISPLAYS BRACKETING THIS PROGRAM'S RUN ARE THE
005160*    SAME WORDING THIS SHOP USES ON EVERY JOB STREAM PROGRAM'S
005170*    CONSOLE LOG - AN OPERATOR SCANNING A LONG JOB LOG CAN FIND
005180*    WHERE FOODSRCH STARTED AND STOPPED WITHOUT READING THE JCL.
005190     DISPLAY "******** BEGIN JOB FOODSRCH ********".
005200*    PARMCARD AND FOODMSTR ARE READ-ONLY THIS RUN; RPTOUT AND
005210*    SYSOUT ARE THE ONLY TWO FILES THIS PROGRAM EVER WRITES TO.
005220     OPEN INPUT PARMCARD, FOODMSTR.
005230     OPEN OUTPUT RPTOUT, SYSOUT.
005240
005250*    NO PARM CARD MEANS NO QUERY TO RUN - THERE IS NOTHING
005260*    SENSIBLE TO DEFAULT TO, SO THIS IS TREATED AS AN ABEND
005270*    RATHER THAN A "LIST EVERYTHING" RUN.
005280     READ PARMCARD INTO PARM-CARD-REC
005290         AT END
005300             MOVE "MISSING PARM CARD" TO ABEND-REASON
005310             GO TO 1000-ABEND-RTN
005320     END-READ.
005330     MOVE PARM-SEARCH-QUERY TO WS-QUERY.
005340     MOVE WS-QUERY TO WS-QUERY-UPR.
005350*    FOLD THE QUERY TO UPPER CASE ONCE, HERE, SO EVERY COMPARE IN
005360*    320-TRY-ONE-POSITION LATER IS CASE-INSENSITIVE WITHOUT
005370*    REPEATING THE INSPECT FOR EACH OF THE (UP TO 500) FOOD NAMES.
005380     INSPECT WS-QUERY-UPR CONVERTING
005390         "abcdefghijklmnopqrstuvwxyz"
005400         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005410     CALL "STRLEN" USING WS-QUERY-UPR, WS-QUERY-LEN-LINKAGE.
005420
005430*    A ZERO-LENGTH QUERY (BLANK PARM CARD) IS THE SIGNAL
005440*    300-SEARCH-RTN USES BELOW TO SKIP THE SLIDE ENTIRELY AND
005450*    MATCH EVERY FOOD - AR-5001, SEE THE CHANGE LOG.
005460     MOVE ZERO TO TABLE-FOOD-COUNT, WS-MATCH-COUNT.
005470     MOVE PARM-SEARCH-QUERY TO QH-QUERY-O.
005480     PERFORM 380-WRITE-PAGE-HDR THRU 380-EXIT.
005490*    THE FIRST PAGE HEADING IS WRITTEN HERE, BEFORE
005500*    200-LOAD-FOOD-TABLE EVEN RUNS - A RUN THAT MATCHES NOTHING
005510*    STILL PRODUCES A REPORT PAGE WITH THE QUERY ECHOED AND A
005520*    ZERO FOOTING COUNT.
005530 000-EXIT.
005540     EXIT.
005550
005560******************************************************************
005570*  200-LOAD-FOOD-TABLE
005580*
005590*  ONE PASS OVER FOODMSTR, ONE ITERATION PER CALL.  INACTIVE
005600*  FOODS ARE SKIPPED HERE, BEFORE THEY EVER REACH WS-FOOD-TABLE -
005610*  300-SEARCH-RTN BELOW NEVER HAS TO CHECK FOOD-ACTIVE AGAIN.
005620******************************************************************
005630 200-LOAD-FOOD-TABLE.
005640     MOVE "200-LOAD-FOOD-TABLE" TO PARA-NAME.
005650*    PARA-NAME IS MOVED AT THE TOP OF EVERY PARAGRAPH IN THIS
005660*    PROGRAM SOLELY TO GIVE THE OPERATOR SOMETHING TO POINT AT IF
005670*    A DUMP EVER HAS TO BE READ - IT PLAYS NO PART IN THE ACTUAL
005680*    LOAD/SEARCH LOGIC.
005690     READ FOODMSTR INTO FOOD-MASTER-REC
005700         AT END
005710             GO TO 200-EXIT
005720     END-READ.
005730*    SKIP THE ROW ENTIRELY RATHER THAN LOADING IT WITH A "DO NOT
005740*    LIST" FLAG - AN INACTIVE FOOD IS TREATED AS IF IT WERE NOT
005750*    IN THE CATALOG AT ALL FOR THIS REPORT.
005760     IF NOT FOOD-ACTIVE
005770         GO TO 200-EXIT.
005780
005790*    TABLE-FOOD-COUNT DOUBLES AS BOTH THE ROW COUNT AND, VIA
005800*    SET FOOD-IDX, THE SUBSCRIPT OF THE NEW ROW BEING BUILT.
005810     ADD +1 TO TABLE-FOOD-COUNT.
005820     SET FOOD-IDX TO TABLE-FOOD-COUNT.
005830     MOVE FOOD-ID        TO WT-FOOD-ID(FOOD-IDX).
005840     MOVE FOOD-NAME      TO WT-FOOD-NAME(FOOD-IDX).
005850     MOVE FOOD-NAME      TO WT-FOOD-NAME-UPR(FOOD-IDX).
005860*    UPPER-CASE THIS ROW'S NAME ONCE, AT LOAD TIME, SO
005870*    300-SEARCH-RTN NEVER HAS TO INSPECT/CONVERT THE SAME FOOD
005880*    NAME TWICE ACROSS MULTIPLE RUNS OF THIS PROGRAM'S TABLE.
005890     INSPECT WT-FOOD-NAME-UPR(FOOD-IDX) CONVERTING
005900         "abcdefghijklmnopqrstuvwxyz"
005910         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005920     MOVE FOOD-DESC      TO WT-FOOD-DESC(FOOD-IDX).
005930     MOVE FOOD-CATEGORY  TO WT-FOOD-CATEGORY(FOOD-IDX).
005940*    THE FOUR MACRONUTRIENTS AND FIBER, STRAIGHT ACROSS FROM THE
005950*    FOOD-MASTER-REC COPYBOOK, NO EDITING AT LOAD TIME.
005960     MOVE CALORIES       TO WT-CALORIES(FOOD-IDX).
005970     MOVE PROTEIN-G      TO WT-PROTEIN-G(FOOD-IDX).
005980     MOVE CARBS-G        TO WT-CARBS-G(FOOD-IDX).
005990     MOVE FAT-G          TO WT-FAT-G(FOOD-IDX).
006000     MOVE FIBER-G        TO WT-FIBER-G(FOOD-IDX).
006010*    070308 KD - THE FIVE-DIGIT NUTRIENTS (VIT-A, VIT-K, CALCIUM,
006020*    MAGNESIUM, POTASSIUM) MOVE THE SAME AS EVERY OTHER FIELD
006030*    HERE - ONLY THE PRINT-LINE EDIT PICTURES CHANGED, SEE THE
006040*    CHANGE LOG AND WS-FOOD-VITAMIN-REC/WS-FOOD-MINERAL-REC ABOVE.
006050     MOVE VIT-A-MCG      TO WT-VIT-A-MCG(FOOD-IDX).
006060     MOVE VIT-C-MG       TO WT-VIT-C-MG(FOOD-IDX).
006070     MOVE VIT-D-MCG      TO WT-VIT-D-MCG(FOOD-IDX).
006080     MOVE VIT-E-MG       TO WT-VIT-E-MG(FOOD-IDX).
006090     MOVE VIT-K-MCG      TO WT-VIT-K-MCG(FOOD-IDX).
006100     MOVE VIT-B12-MCG    TO WT-VIT-B12-MCG(FOOD-IDX).
006110     MOVE CALCIUM-MG     TO WT-CALCIUM-MG(FOOD-IDX).
006120     MOVE IRON-MG        TO WT-IRON-MG(FOOD-IDX).
006130     MOVE MAGNESIUM-MG   TO WT-MAGNESIUM-MG(FOOD-IDX).
006140     MOVE ZINC-MG        TO WT-ZINC-MG(FOOD-IDX).
006150     MOVE POTASSIUM-MG   TO WT-POTASSIUM-MG(FOOD-IDX).
006160 200-EXIT.
006170     EXIT.
006180
006190******************************************************************
006200*  300-SEARCH-RTN
006210*
006220*  A BLANK QUERY MATCHES EVERYTHING - AR-5001, SEE THE CHANGE LOG,
006230*  THE ORIGINAL PROGRAM ABENDED ON A BLANK QUERY INSTEAD.
006240*  OTHERWISE STRLEN GIVES US THIS FOOD NAME'S SIGNIFICANT LENGTH,
006250*  WS-SCAN-LIMIT IS THE LAST STARTING POSITION WHERE THE QUERY
006260*  COULD STILL FIT, AND 320-TRY-ONE-POSITION IS PERFORMED ONCE
006270*  PER STARTING POSITION UNTIL IT MATCHES OR RUNS OUT OF ROOM.  A
006280*  NEGATIVE OR ZERO WS-SCAN-LIMIT MEANS THE QUERY IS LONGER THAN
006290*  THE FOOD NAME - NO POSITION CAN POSSIBLY MATCH, SO THE PERFORM
006300*  VARYING IS SKIPPED ENTIRELY RATHER THAN LET IT RUN BACKWARD.
006310******************************************************************
006320 300-SEARCH-RTN.
006330     MOVE "300-SEARCH-RTN" TO PARA-NAME.
006340*    BLANK-QUERY SHORT CIRCUIT - AR-5001.
006350     IF WS-QUERY-LEN-LINKAGE = ZERO
006360         MOVE "Y" TO WS-MATCH-SW
006370     ELSE
006380*        NON-BLANK QUERY - LENGTH THIS FOOD NAME, THEN SLIDE.
006390         CALL "STRLEN" USING WT-FOOD-NAME-UPR(FOOD-IDX),
006400                             WS-NAME-LEN-LINKAGE
006410         MOVE "N" TO WS-MATCH-SW
006420         COMPUTE WS-SCAN-LIMIT =
006430                 WS-NAME-LEN-LINKAGE - WS-QUERY-LEN-LINKAGE + 1
006440*        A ZERO OR NEGATIVE LIMIT MEANS THE QUERY CANNOT FIT
006450*        ANYWHERE IN THIS NAME - LEAVE WS-MATCH-SW AT "N".
006460         IF WS-SCAN-LIMIT > ZERO
006470             PERFORM 320-TRY-ONE-POSITION THRU 320-EXIT
006480                     VARYING WS-SCAN-START FROM 1 BY 1
006490                     UNTIL WS-SCAN-START > WS-SCAN-LIMIT
006500                     OR NAME-MATCHES.
006510
006520*    LIST THE FOOD ONLY IF ONE OF THE ABOVE PATHS SET THE SWITCH.
006530     IF NAME-MATCHES
006540         PERFORM 400-LIST-MATCH-RTN THRU 400-EXIT.
006550*    NOTHING TO CLEAN UP ON THE WAY OUT OF THIS PARAGRAPH - THE
006560*    ONLY WORK FIELDS IT TOUCHES (WS-MATCH-SW, WS-SCAN-LIMIT) ARE
006570*    RESET AT THE TOP OF THE NEXT ITERATION, NOT HERE.
006580 300-EXIT.
006590     EXIT.
006600
006610******************************************************************
006620*  320-TRY-ONE-POSITION
006630*
006640*  ONE STARTING POSITION OF THE SLIDE.  REFERENCE MODIFICATION
006650*  (THE (START:LENGTH) NOTATION BELOW) CARVES OUT A SUBSTRING OF
006660*  THE UPPER-CASED FOOD NAME STARTING AT WS-SCAN-START, THE SAME
006670*  LENGTH AS THE QUERY, AND COMPARES IT DIRECTLY - NO SEPARATE
006680*  WORK FIELD IS NEEDED FOR THE CANDIDATE SUBSTRING.
006690******************************************************************
006700 320-TRY-ONE-POSITION.
006710*    IF THIS POSITION MATCHES, SET THE SWITCH; THE CALLING
006720*    PERFORM'S UNTIL CLAUSE STOPS ADVANCING AS SOON AS IT DOES.
006730     IF WT-FOOD-NAME-UPR(FOOD-IDX)
006740             (WS-SCAN-START : WS-QUERY-LEN-LINKAGE)
006750             = WS-QUERY-UPR(1 : WS-QUERY-LEN-LINKAGE)
006760         MOVE "Y" TO WS-MATCH-SW.
006770*    NO ELSE - A NON-MATCH AT THIS POSITION LEAVES WS-MATCH-SW
006780*    UNCHANGED AND THE CALLING PERFORM SIMPLY ADVANCES TO THE
006790*    NEXT STARTING POSITION.
006800 320-EXIT.
006810     EXIT.
006820
006830******************************************************************
006840*  400-LIST-MATCH-RTN
006850*
006860*  WRITES ONE MATCHED FOOD AS THREE PRINT LINES - THE MAIN DETAIL
006870*  LINE (ID/NAME/CATEGORY/CALORIES/PROTEIN/CARBS/FAT), THEN THE
006880*  FIBER-AND-VITAMINS CONTINUATION LINE, THEN THE MINERALS-AND-
006890*  DESCRIPTION CONTINUATION LINE - AR-5240, SEE THE CHANGE LOG.
006900*  ALL THREE MOVE OUT OF THE SAME WS-FOOD-ROW ENTRY BUT ARE BUILT
006910*  IN THREE SEPARATE 01-LEVEL RECORDS SINCE A SINGLE 132-BYTE
006920*  PRINT LINE HAS NO ROOM FOR THE FULL NUTRIENT PROFILE AT ONCE.
006930******************************************************************
006940 400-LIST-MATCH-RTN.
006950     MOVE "400-LIST-MATCH-RTN" TO PARA-NAME.
006960*    HEADING BREAK CHECKED ONCE PER MATCH, NOT ONCE PER LINE -
006970*    ALL THREE LINES OF A MATCH ALWAYS STAY TOGETHER ON ONE PAGE.
006980     IF WS-LINES > 50
006990         PERFORM 380-WRITE-PAGE-HDR THRU 380-EXIT.
007000
007010*    MAIN DETAIL LINE - ID, NAME, CATEGORY, THE FOUR
007020*    MACRONUTRIENTS.
007030     ADD +1 TO WS-MATCH-COUNT.
007040     MOVE WT-FOOD-ID(FOOD-IDX)       TO FD-FOOD-ID-O.
007050     MOVE WT-FOOD-NAME(FOOD-IDX)     TO FD-NAME-O.
007060     MOVE WT-FOOD-CATEGORY(FOOD-IDX) TO FD-CATEGORY-O.
007070     MOVE WT-CALORIES(FOOD-IDX)      TO FD-CALORIES-O.
007080     MOVE WT-PROTEIN-G(FOOD-IDX)     TO FD-PROTEIN-O.
007090     MOVE WT-CARBS-G(FOOD-IDX)       TO FD-CARBS-O.
007100     MOVE WT-FAT-G(FOOD-IDX)         TO FD-FAT-O.
007110     WRITE RPT-REC FROM WS-FOOD-DETAIL-REC AFTER ADVANCING 1.
007120
007130*    022710 KD - FIBER AND THE SIX VITAMINS, SEE AR-5240
007140     MOVE WT-FIBER-G(FOOD-IDX)       TO FV-FIBER-O.
007150     MOVE WT-VIT-A-MCG(FOOD-IDX)     TO FV-VITA-O.
007160     MOVE WT-VIT-C-MG(FOOD-IDX)      TO FV-VITC-O.
007170     MOVE WT-VIT-D-MCG(FOOD-IDX)     TO FV-VITD-O.
007180     MOVE WT-VIT-E-MG(FOOD-IDX)      TO FV-VITE-O.
007190     MOVE WT-VIT-K-MCG(FOOD-IDX)     TO FV-VITK-O.
007200     MOVE WT-VIT-B12-MCG(FOOD-IDX)   TO FV-VITB12-O.
007210     WRITE RPT-REC FROM WS-FOOD-VITAMIN-REC AFTER ADVANCING 1.
007220
007230*    022710 KD - THE FIVE MINERALS AND THE FOOD DESCRIPTION,
007240*    SEE AR-5240
007250     MOVE WT-CALCIUM-MG(FOOD-IDX)    TO FM-CALCIUM-O.
007260     MOVE WT-IRON-MG(FOOD-IDX)       TO FM-IRON-O.
007270     MOVE WT-MAGNESIUM-MG(FOOD-IDX)  TO FM-MAGNESIUM-O.
007280     MOVE WT-ZINC-MG(FOOD-IDX)       TO FM-ZINC-O.
007290     MOVE WT-POTASSIUM-MG(FOOD-IDX)  TO FM-POTASSIUM-O.
007300     MOVE WT-FOOD-DESC(FOOD-IDX)     TO FM-DESC-O.
007310     WRITE RPT-REC FROM WS-FOOD-MINERAL-REC AFTER ADVANCING 1.
007320
007330*    THREE LINES WRITTEN FOR THIS MATCH - CHARGE ALL THREE
007340*    AGAINST THE PAGE-BREAK COUNTER TOGETHER.
007350     ADD +3 TO WS-LINES.
007360*    CONTROL RETURNS TO 300-SEARCH-RTN, WHICH GOES BACK TO THE
007370*    MAINLINE'S PERFORM VARYING TO PICK UP THE NEXT FOOD-IDX.
007380 400-EXIT.
007390     EXIT.
007400
007410******************************************************************
007420*  380-WRITE-PAGE-HDR
007430*
007440*  TITLE LINE, QUERY-ECHO LINE, ONE BLANK LINE, THEN THE COLUMN
007450*  HEADINGS.  THE TITLE LINE ADVANCES ON NEXT-PAGE (CHANNEL 1) SO
007460*  A NEW REPORT PAGE ALWAYS STARTS AT THE TOP OF THE FORM, NOT
007470*  MID-PAGE.  WS-LINES IS RESET TO ZERO SO 400-LIST-MATCH-RTN'S
007480*  50-LINE TEST STARTS COUNTING FRESH FOR THE NEW PAGE.
007490******************************************************************
007500 380-WRITE-PAGE-HDR.
007510*    PAGE-NBR-O IS STAMPED BEFORE THE PAGE COUNTER IS BUMPED, SO
007520*    THE FIRST PAGE PRINTS AS "PAGE 1", NOT "PAGE 0".
007530     MOVE WS-PAGES TO PAGE-NBR-O.
007540     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
007550     ADD +1 TO WS-PAGES.
007560     WRITE RPT-REC FROM WS-QUERY-HDR-REC AFTER ADVANCING 1.
007570     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
007580     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 1.
007590     MOVE ZERO TO WS-LINES.
007600*    CALLED FROM BOTH 000-HOUSEKEEPING (FIRST PAGE) AND
007610*    400-LIST-MATCH-RTN (EVERY PAGE BREAK AFTER THAT) - THE
007620*    HEADING LAYOUT ITSELF NEVER CHANGES BETWEEN THE TWO CALLERS.
007630 380-EXIT.
007640     EXIT.
007650
007660******************************************************************
007670*  999-CLEANUP
007680*
007690*  FOOTING LINE AND NORMAL END-OF-JOB.  RUNS REGARDLESS OF
007700*  WHETHER ANY FOOD ACTUALLY MATCHED - A ZERO-MATCH RUN STILL
007710*  PRINTS A PAGE WITH JUST THE HEADINGS AND A "0" FOOTING COUNT,
007720*  IT IS NOT TREATED AS AN ERROR.
007730******************************************************************
007740 999-CLEANUP.
007750     MOVE "999-CLEANUP" TO PARA-NAME.
007760*    ONE FOOTING LINE, BLANK-LINE SEPARATED FROM THE LAST DETAIL
007770*    LINE ON THE REPORT.
007780     MOVE WS-MATCH-COUNT TO CT-COUNT-O.
007790     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
007800     WRITE RPT-REC FROM WS-COUNT-REC AFTER ADVANCING 1.
007810     CLOSE PARMCARD, FOODMSTR, RPTOUT, SYSOUT.
007820     DISPLAY "** FOODS MATCHED **".
007830     DISPLAY WS-MATCH-COUNT.
007840     DISPLAY "******** NORMAL END OF JOB FOODSRCH ********".
007850*    THE TWO DISPLAY STATEMENTS ABOVE GO TO THE JOB LOG, NOT TO
007860*    RPTOUT - THEY ARE FOR THE OPERATOR WATCHING THE JOB RUN, NOT
007870*    FOR THE PRINTED REPORT.
007880 999-EXIT.
007890     EXIT.
007900
007910******************************************************************
007920*  1000-ABEND-RTN
007930*
007940*  THE ONLY WAY OUT OF THIS PROGRAM OTHER THAN NORMAL END OF JOB -
007950*  REACHED SOLELY FROM 000-HOUSEKEEPING'S MISSING-PARM-CARD TEST.
007960*  WRITES THE ABEND-REC TO SYSOUT, CLOSES EVERYTHING THAT MIGHT BE
007970*  OPEN, THEN FORCES A NON-ZERO CONDITION CODE BY DIVIDING BY
007980*  ZERO - THIS SHOP'S STANDARD ABEND TRICK, THE SAME ONE USED IN
007990*  THE OTHER PROGRAMS IN THE JOB STREAM.
008000******************************************************************
008010 1000-ABEND-RTN.
008020*    ABEND-REASON WAS ALREADY MOVED IN BY THE CALLER BEFORE THE
008030*    GO TO LANDED HERE - THIS PARAGRAPH ONLY WRITES IT OUT.
008040     WRITE SYSOUT-REC FROM ABEND-REC.
008050*    CLOSE EVERYTHING REGARDLESS OF WHICH FILES WERE ACTUALLY
008060*    OPENED YET - RPTOUT AND SYSOUT ARE ALREADY OPEN BY THE TIME
008070*    THIS PATH CAN BE REACHED, SO THIS IS SAFE.
008080     CLOSE PARMCARD, FOODMSTR, RPTOUT, SYSOUT.
008090     DISPLAY "*** ABNORMAL END OF JOB-FOODSRCH ***" UPON CONSOLE.
008100*    DIVIDING A NON-ZERO INTO A CONSTANT ZERO FORCES A SIZE
008110*    ERROR/ABEND WITH A NON-ZERO CONDITION CODE - NO SYSTEM ABEND
008120*    MACRO NEEDED, SEE ZERO-VAL/ONE-VAL ABOVE.
008130     DIVIDE ZERO-VAL INTO ONE-VAL.
008140*    THIS PROGRAM HAS NO PARAGRAPH BELOW 1000-ABEND-RTN - THE
008150*    DIVIDE ABOVE NEVER RETURNS CONTROL, SO THERE IS NOTHING
008160*    LEFT TO EXECUTE AFTER IT AND NO EXIT PARAGRAPH IS CODED.
