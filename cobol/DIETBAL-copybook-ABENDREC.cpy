000100******************************************************************
000110*    COPYBOOK    ABENDREC
000120*    USED BY      ALL DIETBAL BATCH PROGRAMS
000130*    PURPOSE      COMMON SYSOUT DUMP RECORD WRITTEN BY THE
000140*                 1000-ABEND-RTN PARAGRAPH OF EVERY PROGRAM IN
000150*                 THIS JOB STREAM.  PARA-NAME IS SET AT THE TOP
000160*                 OF EVERY PARAGRAPH SO THE DUMP SHOWS WHERE THE
000170*                 PROGRAM WAS WHEN THE ABEND CONDITION WAS HIT.
000180*
000190*    CHANGE LOG
000200*    100387 JS   ORIGINAL COPY MEMBER FOR THE BILLING SUITE       100387JS
000210*    061594 RT   WIDENED ABEND-REASON TO 50 BYTES - "* PROBLEM"   061594RT
000220*                 MESSAGES WERE TRUNCATING ON THE PRTMSTR JOBS
000230*    022201 KD   RECORD RESIZED TO 100 BYTES TO MATCH SYSOUT-REC  022201KD
000240*                 ACROSS THE WHOLE JOB STREAM - TICKET AR-4471
000250******************************************************************
000260 01  ABEND-REC.
000270     05  PARA-NAME                   PIC X(32).
000280     05  ABEND-REASON                PIC X(50).
000290     05  EXPECTED-VAL                PIC X(08).
000300     05  ACTUAL-VAL                  PIC X(08).
000310     05  FILLER                      PIC X(02).
