000100******************************************************************
000110*    COPYBOOK    USRPROF
000120*    USED BY      NUTRANLZ, CHARTRPT, ENTRYEDT
000130*    PURPOSE      STRUCTURED VERSION OF THE USER-PROFILE RECORD -
000140*                 TARGET OF "READ USER-PROFILE-FILE INTO
000150*                 USER-PROFILE-REC" AND, WHERE A PROGRAM NEEDS A
000160*                 KEYED LOOKUP RATHER THAN A SEQUENTIAL MATCH, THE
000170*                 SHAPE OF ONE ROW OF THAT PROGRAM'S OWN
000180*                 WS-USER-TABLE.
000190*
000200*    CHANGE LOG
000210*    031889 JS   ORIGINAL COPY MEMBER                             031889JS
000220*    091991 RT   HEIGHT-CM / WEIGHT-KG ADDED FOR THE DIETITIAN'S  091991RT
000230*                 BODY-MASS WORKSHEET
000240*    070399 KD   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,      070399KD
000250*                 NO CHANGES REQUIRED
000260******************************************************************
000270 01  USER-PROFILE-REC.
000280     05  USER-ID                     PIC 9(05).
000290     05  USERNAME                    PIC X(20).
000300     05  AGE                         PIC 9(03).
000310     05  WEIGHT-KG                   PIC 9(03)V99.
000320     05  HEIGHT-CM                   PIC 9(03)V99.
000330     05  FILLER                      PIC X(12).
