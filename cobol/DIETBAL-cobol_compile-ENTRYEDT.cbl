000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  ENTRYEDT.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV Center.
000140 DATE-WRITTEN. 04/01/89.
000150 DATE-COMPILED. 04/01/89.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM EDITS A DAILY DIETARY-ENTRY TRANSACTION
000220*          FILE KEYED FROM THE DIET-LOGGING SCREENS.
000230*
000240*          IT CONTAINS ONE DETAIL RECORD FOR EVERY MEAL LOGGED BY
000250*          EVERY USER, FOLLOWED BY A SINGLE TRAILER RECORD.
000260*
000270*          THE PROGRAM EDITS EACH DETAIL RECORD AGAINST THE
000280*          FOOD-MASTER AND USER-PROFILE CATALOGS (LOADED INTO
000290*          TABLES AND KEY-SEARCHED, THE SAME WAY THE OLD PATIENT
000300*          SEARCH JOBS DID IT), BALANCES FINAL RECORDS-READ
000310*          AGAINST THE TRAILER REC, WRITES A "GOOD" DIETARY-ENTRY
000320*          OUTPUT FILE FOR THE ANALYSIS STEP, AND PRINTS A LISTING
000330*          OF EVERY GOOD ENTRY LOGGED ON THE RUN'S PROCESS DATE.
000340*
000350*          A SECOND LISTING, KEYED BY USER RATHER THAN BY DATE, IS
000360*          PRINTED THE FIRST TIME EACH USER GOES GOOD ON THE RUN -
000370*          SEE 770-HISTORY-LISTING-RTN AND THE 081409 KD CHANGE-LOG
000380*          ENTRY BELOW FOR WHY THIS WAS ADDED.
000390*
000400*          BOTH LISTINGS SHARE THIS SHOP'S USUAL 132-BYTE REPORT
000410*          WIDTH, A TITLE/PAGE-NUMBER HEADER, A SUBHEADER NAMING
000420*          THE LISTING, ONE BLANK LINE, THEN COLUMN CAPTIONS BEFORE
000430*          THE FIRST DETAIL LINE - SEE THE WS-HDR-REC FAMILY OF
000440*          PRINT-LINE LAYOUTS IN WORKING-STORAGE.
000450*
000460*          NEITHER REPORT IS SORTED - TODAY'S LISTING PRINTS IN
000470*          THE ORDER DIETIN DELIVERS GOOD ENTRIES, AND THE HISTORY
000480*          LISTING PRINTS EACH USER'S ROWS IN THE ORDER
000490*          765-BUILD-HISTORY-TABLE LOADED THEM FROM DIETMST,
000500*          WALKED BACKWARD BY 774-PRINT-ONE-HIST-LINE.
000510*
000520******************************************************************
000530
000540*          DIETMST DESERVES A WORD SINCE IT LOOKS LIKE AN OUTPUT FILE
000550*          BUT IS OPENED INPUT: IT IS THE ACCUMULATED HISTORY OF
000560*          EVERY GOOD ENTRY THIS JOB STREAM HAS EVER WRITTEN, AND
000570*          THIS PROGRAM ONLY READS IT ONCE, AT HOUSEKEEPING, TO SEED
000580*          WS-HISTORY-TABLE - IT NEVER WRITES TO DIETMST ITSELF.
000590*          THAT APPEND HAPPENS DOWNSTREAM, OUTSIDE THIS PROGRAM'S
000600*          FILE SET, AFTER DIETOUT HAS BEEN THROUGH NUTRANLZ.
000610         INPUT FILE              -   DBS0001.DIETIN
000620         FOOD CATALOG            -   DBS0001.FOODMSTR
000630         USER CATALOG            -   DBS0001.USRPROF
000640         CONTROL CARD            -   DBS0001.PARMCARD
000650         DIETARY MASTER(HISTORY) -   DBS0001.DIETMST
000660
000670         OUTPUT FILE PRODUCED    -   DBS0001.DIETOUT
000680         INPUT ERROR FILE        -   DBS0001.DIETERR
000690         TODAY'S LISTING         -   DBS0001.TODYRPT
000700         PER-USER HISTORY LISTING-   DBS0001.HISTRPT
000710
000720         DUMP FILE               -   SYSOUT
000730
000740*          CHANGE LOG
000750*          040189 JS   ORIGINAL PROGRAM - ADAPTED FROM THE DAILY  040189JS
000760*                       PATIENT-CHARGES EDIT FOR THE NEW DIET
000770*                       BALANCE TRACKER JOB STREAM
000780*          111592 RT   ADDED THE MEAL-TYPE EDIT WHEN THE DETAIL   111592RT
000790*                       RECORD PICKED UP THE MEAL-TYPE FIELD
000800*          070399 KD   Y2K REVIEW - CONSUMED-DATE RANGE EDIT NOW  070399KD
000810*                       CHECKS FOR A 4-DIGIT CENTURY (WAS 2-DIGIT)
000820*          021504 RJ   PORTION-SIZE ZERO/NEGATIVE NOW REJECTED -  021504RJ
000830*                       WAS SLIPPING PAST AS "NUMERIC" - AR-4960
000840*          050903 KD   ADDED THE 760-TODAY-LISTING-RTN PRINT STEP 050903KD
000850*                       SO THE DIETITIAN DEPT CAN SEE THE SAME-DAY
000860*                       ENTRIES WITHOUT WAITING FOR THE ANALYSIS
000870*                       STEP TO RUN
000880*          081409 KD   ADDED DIETMST AS AN INPUT AND THE 764/765/ 081409KD
000890*                       767/770/772 PARAGRAPHS - A USER'S FULL
000900*                       LOGGING HISTORY, NEWEST ENTRY FIRST, IS
000910*                       NOW PRINTED THE FIRST TIME THAT USER GOES
000920*                       GOOD ON THE RUN - AR-5201
000930*          022710 KD   260-VALIDATE-FOOD NO LONGER REJECTS AN     022710KD
000940*                       ENTRY FOR A FOOD MARKED INACTIVE - ONLY
000950*                       FOODSRCH'S CATALOG LISTING CARES ABOUT
000960*                       THE ACTIVE FLAG NOW - AR-5233
000970*          060504 RJ   NO CODE CHANGE - WALKED THE 999-CLEANUP    060504RJ
000980*                       BALANCE CHECK AGAINST A SHORT TEST FILE AFTER
000990*                       A HELP-DESK CALL, CONFIRMED IT STILL ABENDS
001000*                       CORRECTLY WHEN THE TRAILER COUNT IS WRONG
001010*          111607 KD   NO CODE CHANGE - WALKED 250-VALIDATE       111607KD
001020*                       -USER AND 260-VALIDATE-FOOD WITH THE AUDIT
001030*                       DURING THE AR-5233 REVIEW - LOGIC MATCHES THE
001040*                       INTENT OF THE TICKET, NOTHING TO FIX
001050*          032612 KD   NO CODE CHANGE - CONFIRMED WS-HIST         032612KD
001060*                       TABLE'S 3000-ROW OCCURS LIMIT STILL HAS HEADROOM
001070*                       AGAINST THE ACTUAL DIETMST ROW COUNT FOR THE
001080*                       LARGEST CLIENT ON THE SYSTEM
001090*          090114 RJ   NO CODE CHANGE - REVIEWED 300-FIELD-EDITS  090114RJ
001100*                       AFTER A CLIENT ASKED WHY A MISTYPED MEAL-TYPE
001110*                       DOESN'T ALSO REPORT THE BAD VALUE IN ERR-MSG -
001120*                       DECIDED NOT TO CHANGE THE MESSAGE FORMAT, THE
001130*                       REJECTED RECORD ON DIETERR ALREADY SHOWS IT
001140*          051216 KD   NO CODE CHANGE - CONFIRMED 250-VALIDATE    051216KD
001150*                       -USER AND 260-VALIDATE-FOOD BOTH USE A PLAIN
001160*                       SEARCH RATHER THAN SEARCH ALL - NEITHER TABLE
001170*                       IS KEPT IN KEY ORDER BY ITS BUILD PARAGRAPH, SO
001180*                       BINARY SEARCH WOULD REQUIRE A SORT STEP FIRST
001190*          092018 RJ   NO CODE CHANGE - REVIEWED THE OCCURS       092018RJ
001200*                       LIMITS IN THE "TABLE SIZE LIMITS" BANNER BELOW
001210*                       AGAINST THIS YEAR'S CLIENT ROSTER - STILL
001220*                       COMFORTABLE HEADROOM ON ALL THREE TABLES
001230*          040521 KD   NO CODE CHANGE - CONFIRMED WITH THE        040521KD
001240*                       DIET-LOGGING SHOP THAT CONSUMED-TIME IS STILL
001250*                       PRINT-ONLY, NOT USED FOR ANY SORT OR COMPARE -
001260*                       NO EDIT NEEDED BEYOND THE NUMERIC CHECK ABOVE
001270******************************************************************
001280 ENVIRONMENT DIVISION.
001290 CONFIGURATION SECTION.
001300 SOURCE-COMPUTER. IBM-390.
001310 OBJECT-COMPUTER. IBM-390.
001320 SPECIAL-NAMES.
001330     C01 IS NEXT-PAGE.
001340 INPUT-OUTPUT SECTION.
001350*    NINE SEQUENTIAL FILES - FIVE IN, FOUR OUT (COUNTING SYSOUT AS
001360*    AN OUTPUT) - EACH WITH ITS OWN FILE-STATUS FIELD SO
001370*    800-OPEN-FILES CAN BE FOLLOWED, IF NEEDED, BY AN OPEN-STATUS
001380*    CHECK - THIS PROGRAM DOES NOT CURRENTLY CHECK THEM, TRUSTING
001390*    THE JCL TO HAVE THE RIGHT DATASETS ALLOCATED.
001400 FILE-CONTROL.
001410*    THE DUMP FILE - SEE THE FD SYSOUT REMARK BELOW.
001420     SELECT SYSOUT
001430     ASSIGN TO UT-S-SYSOUT
001440       ORGANIZATION IS SEQUENTIAL.
001450
001460*    ONE-CARD CONTROL FILE, READ ONCE AT HOUSEKEEPING FOR THE
001470*    RUN'S PROCESS DATE.
001480     SELECT PARMCARD
001490     ASSIGN TO UT-S-PARMCARD
001500       ACCESS MODE IS SEQUENTIAL
001510       FILE STATUS IS PCFCODE.
001520
001530     SELECT FOODMSTR
001540     ASSIGN TO UT-S-FOODMSTR
001550       ACCESS MODE IS SEQUENTIAL
001560       FILE STATUS IS FMFCODE.
001570
001580     SELECT USRPROF
001590     ASSIGN TO UT-S-USRPROF
001600       ACCESS MODE IS SEQUENTIAL
001610       FILE STATUS IS UPFCODE.
001620
001630*    THE DAY'S RAW DIETARY-ENTRY TRANSACTIONS OFF THE
001640*    DIET-LOGGING SCREENS.
001650     SELECT DIETIN
001660     ASSIGN TO UT-S-DIETIN
001670       ACCESS MODE IS SEQUENTIAL
001680       FILE STATUS IS OFCODE.
001690
001700*    THE ACCUMULATED HISTORY FILE - OPENED INPUT ONLY, SEE THE
001710*    REMARKS ABOVE.
001720     SELECT DIETMST
001730     ASSIGN TO UT-S-DIETMST
001740       ACCESS MODE IS SEQUENTIAL
001750       FILE STATUS IS HMFCODE.
001760
001770*    THIS RUN'S GOOD ENTRIES, PICKED UP NEXT BY NUTRANLZ.
001780     SELECT DIETOUT
001790     ASSIGN TO UT-S-DIETOUT
001800       ACCESS MODE IS SEQUENTIAL
001810       FILE STATUS IS OFCODE.
001820
001830*    THIS RUN'S REJECTED ENTRIES, ONE ERR-MSG-PREFIXED LINE EACH.
001840     SELECT DIETERR
001850     ASSIGN TO UT-S-DIETERR
001860       ACCESS MODE IS SEQUENTIAL
001870       FILE STATUS IS OFCODE.
001880
001890*    THE SAME-DAY LISTING FOR THE DIETITIAN DEPT - AR-4802.
001900     SELECT TODYRPT
001910     ASSIGN TO UT-S-TODYRPT
001920       ACCESS MODE IS SEQUENTIAL
001930       FILE STATUS IS RPFCODE.
001940
001950*    THE PER-USER LOGGING-HISTORY LISTING - AR-5201.
001960     SELECT HISTRPT
001970     ASSIGN TO UT-S-HISTRPT
001980       ACCESS MODE IS SEQUENTIAL
001990       FILE STATUS IS HRFCODE.
002000
002010 DATA DIVISION.
002020 FILE SECTION.
002030*    A DUMP-STYLE DIAGNOSTIC FILE, NOT A PRINTED REPORT - ONLY THE
002040*    ABEND PATH WRITES TO IT, VIA THE SHARED ABENDREC COPYBOOK.
002050 FD  SYSOUT
002060     RECORDING MODE IS F
002070     LABEL RECORDS ARE STANDARD
002080     RECORD CONTAINS 100 CHARACTERS
002090     BLOCK CONTAINS 0 RECORDS
002100     DATA RECORD IS SYSOUT-REC.
002110 01  SYSOUT-REC  PIC X(100).
002120
002130****** ONE CARD IMAGE - THE PROCESSING DATE FOR THIS RUN.  THE
002140****** JOB STREAM NEVER TRUSTS THE SYSTEM CLOCK FOR THIS - A
002150****** RERUN OF AN OLD DAY'S WORK MUST PRODUCE THE SAME RESULTS.
002160 FD  PARMCARD
002170     RECORDING MODE IS F
002180     LABEL RECORDS ARE STANDARD
002190     RECORD CONTAINS 80 CHARACTERS
002200     BLOCK CONTAINS 0 RECORDS
002210     DATA RECORD IS PARM-CARD-REC.
002220 01  PARM-CARD-REC.
002230     05  PARM-PROC-DATE              PIC 9(08).
002240     05  FILLER                      PIC X(72).
002250
002260*    250-BYTE FOOD-MASTER RECORD, SHARED LAYOUT WITH FOODSRCH AND
002270*    NUTRANLZ VIA THE FOODMSTR COPYBOOK - READ ENTIRELY INTO
002280*    WS-FOOD-TABLE AT HOUSEKEEPING, NEVER RE-READ DURING THE RUN.
002290 FD  FOODMSTR
002300     RECORDING MODE IS F
002310     LABEL RECORDS ARE STANDARD
002320     RECORD CONTAINS 250 CHARACTERS
002330     BLOCK CONTAINS 0 RECORDS
002340     DATA RECORD IS FOODMSTR-REC-DATA.
002350 01  FOODMSTR-REC-DATA PIC X(250).
002360
002370*    50-BYTE USER-PROFILE RECORD FROM THE USRPROF COPYBOOK - LOADED
002380*    INTO WS-USER-TABLE AT HOUSEKEEPING THE SAME WAY AS FOODMSTR.
002390 FD  USRPROF
002400     RECORDING MODE IS F
002410     LABEL RECORDS ARE STANDARD
002420     RECORD CONTAINS 50 CHARACTERS
002430     BLOCK CONTAINS 0 RECORDS
002440     DATA RECORD IS USRPROF-REC-DATA.
002450 01  USRPROF-REC-DATA PIC X(50).
002460
002470****** THIS FILE IS PASSED IN FROM THE DIET-LOGGING SYSTEM
002480****** IT CONSISTS OF ALL DIETARY-ENTRY RECORDS KEYED THAT DAY
002490****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
002500****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
002510 FD  DIETIN
002520     RECORDING MODE IS F
002530     LABEL RECORDS ARE STANDARD
002540     RECORD CONTAINS 61 CHARACTERS
002550     BLOCK CONTAINS 0 RECORDS
002560     DATA RECORD IS DIETARY-IN-REC-DATA.
002570 01  DIETARY-IN-REC-DATA PIC X(61).
002580
002590****** THE ACCUMULATED DIETARY-MASTER, ONE RECORD PER GOOD ENTRY
002600****** EVER WRITTEN BY THIS JOB STREAM - OLDEST FIRST, SINCE THE
002610****** ANALYSIS STEP JUST APPENDS TO IT.  765-BUILD-HISTORY-
002620****** TABLE READS IT ONCE AT HOUSEKEEPING TO SEED HISTORY.
002630 FD  DIETMST
002640     RECORDING MODE IS F
002650     LABEL RECORDS ARE STANDARD
002660     RECORD CONTAINS 61 CHARACTERS
002670     BLOCK CONTAINS 0 RECORDS
002680     DATA RECORD IS DIETARY-MST-REC-DATA.
002690 01  DIETARY-MST-REC-DATA PIC X(61).
002700
002710****** THIS FILE IS WRITTEN FOR ALL DIETARY-ENTRY RECORDS THAT
002720****** PASS THE PROGRAM'S EDIT ROUTINES - NUTRANLZ READS IT NEXT
002730 FD  DIETOUT
002740     RECORDING MODE IS F
002750     LABEL RECORDS ARE STANDARD
002760     RECORD CONTAINS 61 CHARACTERS
002770     BLOCK CONTAINS 0 RECORDS
002780     DATA RECORD IS DIETARY-OUT-REC-DATA.
002790 01  DIETARY-OUT-REC-DATA PIC X(61).
002800
002810*    THE 40-BYTE ERR-MSG PREFIX PLUS THE FULL 61-BYTE OFFENDING
002820*    DIETARY-TRANS-REC, SO THE DIET-LOGGING SHOP CAN SEE BOTH WHAT
002830*    WAS WRONG AND WHAT WAS ACTUALLY KEYED.
002840 FD  DIETERR
002850     RECORDING MODE IS F
002860     LABEL RECORDS ARE STANDARD
002870     RECORD CONTAINS 101 CHARACTERS
002880     BLOCK CONTAINS 0 RECORDS
002890     DATA RECORD IS DIETARY-ERR-REC.
002900 01  DIETARY-ERR-REC.
002910     05  ERR-MSG                     PIC X(40).
002920     05  REST-OF-REC                 PIC X(61).
002930
002940*    050903 KD - AR-4802 COMPANION.  132-BYTE PRINT LINE, SAME WIDTH
002950*    AS EVERY OTHER REPORT IN THIS JOB STREAM.
002960 FD  TODYRPT
002970     RECORDING MODE IS F
002980     LABEL RECORDS ARE STANDARD
002990     RECORD CONTAINS 132 CHARACTERS
003000     BLOCK CONTAINS 0 RECORDS
003010     DATA RECORD IS RPT-REC.
003020 01  RPT-REC PIC X(132).
003030
003040*    081409 KD - AR-5201.  132-BYTE PRINT LINE FOR THE PER-USER
003050*    LOGGING-HISTORY LISTING, WRITTEN AT MOST ONCE PER USER PER RUN.
003060 FD  HISTRPT
003070     RECORDING MODE IS F
003080     LABEL RECORDS ARE STANDARD
003090     RECORD CONTAINS 132 CHARACTERS
003100     BLOCK CONTAINS 0 RECORDS
003110     DATA RECORD IS HIST-RPT-REC.
003120 01  HIST-RPT-REC PIC X(132).
003130
003140*****************************************************************
003150*  WORKING-STORAGE LAYOUT
003160*
003170*  FILE-STATUS FIELDS FIRST, THEN THE THREE COPYBOOK RECORD AREAS
003180*  (DIETENT, FOODMSTR, USRPROF), THEN THE THREE IN-MEMORY SEARCH
003190*  TABLES, THEN COUNTERS, THEN THE MISCELLANEOUS SCALAR FIELDS AND
003200*  SWITCHES, THEN THE PRINT-LINE LAYOUTS FOR BOTH REPORTS LAST -
003210*  SAME ORDERING CONVENTION THIS SHOP USES ACROSS THE JOB STREAM.
003220*****************************************************************
003230 WORKING-STORAGE SECTION.
003240
003250*****************************************************************
003260*  DATA-NAME PREFIX GLOSSARY
003270*
003280*      DE-      DIETARY-TRANS-REC FIELD - ONE INCOMING DETAIL OR
003290*               TRAILER RECORD, SEE THE DIETENT COPYBOOK.
003300*      FM-      A FIELD FROM THE FOODMSTR COPYBOOK LAYOUT.
003310*      UP-      A FIELD FROM THE USRPROF COPYBOOK LAYOUT.
003320*      WT-      ONE ROW OF AN IN-MEMORY SEARCH TABLE (WS-FOOD-
003330*               TABLE, WS-USER-TABLE OR WS-HISTORY-TABLE).
003340*      WS-      A SCALAR WORKING-STORAGE FIELD, NOT PART OF ANY
003350*               TABLE ROW OR PRINT LINE.
003360*      TD-      A FIELD ON THE TODAY'S-LISTING DETAIL LINE.
003370*      HD-      A FIELD ON THE HISTORY-LISTING DETAIL LINE.
003380*      HS-      A FIELD ON THE HISTORY-LISTING SUBHEADER LINE.
003390*  THIS GLOSSARY COVERS THE PREFIXES IN THIS PROGRAM ONLY - THE
003400*  COPYBOOKS SHARED WITH FOODSRCH AND NUTRANLZ KEEP THEIR OWN.
003410*****************************************************************
003420*    ONE 2-BYTE STATUS FIELD PER SEQUENTIAL FILE - OFCODE IS SHARED
003430*    BY EVERY OUTPUT FILE SINCE NONE OF THEM ARE EVER TESTED FOR
003440*    ANYTHING BUT A SUCCESSFUL WRITE.
003450*****************************************************************
003460*  TABLE SIZE LIMITS IN THIS PROGRAM
003470*
003480*      WS-FOOD-TABLE      500 ROWS  (SEE 750-BUILD-FOOD-TABLE)
003490*      WS-USER-TABLE      200 ROWS  (SEE 755-BUILD-USER-TABLE)
003500*      WS-HISTORY-TABLE  3000 ROWS  (SEE 765-BUILD-HISTORY-TABLE)
003510*
003520*  NONE OF THE THREE BUILD PARAGRAPHS CHECK FOR OVERFLOW - A
003530*  CATALOG OR HISTORY FILE THAT OUTGROWS ITS OCCURS CLAUSE WOULD
003540*  SUBSCRIPT OUT OF BOUNDS RATHER THAN ABEND CLEANLY.  SEE THE
003550*  CHANGE-LOG ENTRIES ABOVE WHERE THESE LIMITS WERE LAST REVIEWED.
003560*****************************************************************
003570 01  FILE-STATUS-CODES.
003580     05  PCFCODE                     PIC X(2).
003590         88  NO-MORE-PARM             VALUE "10".
003600     05  FMFCODE                     PIC X(2).
003610         88  NO-MORE-FOOD             VALUE "10".
003620     05  UPFCODE                     PIC X(2).
003630         88  NO-MORE-USER             VALUE "10".
003640     05  OFCODE                      PIC X(2).
003650     05  RPFCODE                     PIC X(2).
003660     05  HMFCODE                     PIC X(2).
003670         88  NO-MORE-HIST             VALUE "10".
003680     05  HRFCODE                     PIC X(2).
003690
003700*    THE DETAIL/TRAILER RECORD LAYOUT FOR DIETIN, DIETOUT AND
003710*    DIETMST ALIKE - SHARED WITH NUTRANLZ SO THE TWO PROGRAMS NEVER
003720*    DISAGREE ABOUT WHERE A FIELD LIVES.
003730 COPY DIETENT.
003740*    SHARED WITH FOODSRCH AND NUTRANLZ - SEE THAT COPYBOOK FOR THE
003750*    FULL 16-FIELD NUTRIENT LAYOUT, OF WHICH THIS PROGRAM ONLY EVER
003760*    TOUCHES FOOD-ID AND ACTIVE-FLAG.
003770 COPY FOODMSTR.
003780*    SHARED WITH NUTRANLZ AND RDAADJ - THIS PROGRAM ONLY EVER TOUCHES
003790*    USER-ID, THE BMI-RELATED FIELDS ARE NUTRANLZ'S CONCERN.
003800 COPY USRPROF.
003810
003820*    FOOD-MASTER LOADED INTO A SEARCHABLE TABLE - SAME IDIOM AS
003830*    THE OLD TREATMENT AND LAB-TEST SEARCH JOBS
003840 01  WS-FOOD-TABLE.
003850     05  WS-FOOD-ROW OCCURS 500 TIMES INDEXED BY FOOD-IDX.
003860*        500 IS THIS SHOP'S CURRENT HEADROOM ABOVE THE ACTUAL
003870*        FOOD-CATALOG ROW COUNT - SEE THE 091512 RJ CHANGE-LOG
003880*        ENTRY IN FOODSRCH, WHICH CARRIES THE SAME LIMIT.
003890         10  WT-FOOD-ID              PIC 9(05).
003900         10  WT-ACTIVE-FLAG          PIC X(01).
003910*        022710 KD - LOADED FOR EVERY ROW BUT NO LONGER TESTED BY
003920*        260-VALIDATE-FOOD - AR-5233 - ONLY FOODSRCH'S CATALOG
003930*        LISTING STILL CARES WHETHER A FOOD IS ACTIVE.
003940
003950*    LOADED ONCE FROM USRPROF - SEE 755-BUILD-USER-TABLE.  200 ROWS
003960*    IS CURRENT HEADROOM ABOVE THE CLIENT COUNT.
003970 01  WS-USER-TABLE.
003980     05  WS-USER-ROW OCCURS 200 TIMES INDEXED BY USER-IDX.
003990         10  WT-USER-ID              PIC 9(05).
004000*        081409 KD - SET THE FIRST TIME A USER'S HISTORY LISTING
004010*        PRINTS ON THIS RUN SO A CLIENT LOGGING SEVERAL MEALS IN
004020*        ONE RUN ONLY GETS THE LISTING ONCE - AR-5201
004030         10  WT-HIST-PRINTED-SW     PIC X(01) VALUE "N".
004040             88  HIST-PRINTED       VALUE "Y".
004050
004060*    081409 KD - EVERY GOOD ENTRY EVER WRITTEN FOR EVERY USER,
004070*    LOADED FROM DIETMST AT HOUSEKEEPING (OLDEST FIRST, SINCE
004080*    THAT IS HOW THE MASTER GROWS) AND APPENDED TO AS THIS RUN
004090*    WRITES ITS OWN GOOD ENTRIES - 770-HISTORY-LISTING-RTN WALKS
004100*    A USER'S ROWS BACKWARD TO GET NEWEST-ENTRY-FIRST WITHOUT A
004110*    SORT STEP - AR-5201
004120 01  WS-HISTORY-TABLE.
004130     05  WS-HIST-ROW OCCURS 3000 TIMES INDEXED BY HIST-IDX.
004140         10  WT-HIST-USER-ID         PIC 9(05).
004150*        OWNS THE ROW - THE KEY 774-PRINT-ONE-HIST-LINE
004160         10  WT-HIST-ENTRY-ID        PIC 9(07).
004170*        TRACES BACK TO THE ORIGINAL SCREEN ENTRY.
004180         10  WT-HIST-FOOD-ID         PIC 9(05).
004190*        MATCHES A ROW ON WS-FOOD-TABLE, NOT RE-CHECKED HERE.
004200         10  WT-HIST-PORTION         PIC 9(02)V99.
004210*        SAME 9(02)V99 SHAPE AS PORTION-SIZE ON DIETENT.
004220         10  WT-HIST-CONSUMED-DATE   PIC 9(08).
004230*        FULL 4-DIGIT-CENTURY DATE, SEE THE Y2K ENTRY.
004240         10  WT-HIST-CONSUMED-TIME   PIC 9(06).
004250*        PRINT-ONLY FIELD, NEVER COMPARED OR SORTED ON.
004260         10  WT-HIST-MEAL-TYPE       PIC X(10).
004270*        ONE OF THE FOUR VALID-MEAL-TYPE VALUES.
004280
004290*    THE ONE TRAILER RECORD DIETIN CARRIES, READ INTO
004300*    DIETARY-TRANS-REC LIKE ANY OTHER RECORD AND THEN RESHAPED HERE
004310*    JUST LONG ENOUGH TO PULL OFF IN-RECORD-COUNT FOR THE BALANCE
004320*    CHECK IN 999-CLEANUP - SAME 61-BYTE WIDTH AS A DETAIL RECORD.
004330 01  WS-TRAILER-REC.
004340     05  FILLER                      PIC X(01).
004350     05  IN-RECORD-COUNT-O           PIC 9(09).
004360     05  FILLER                      PIC X(51).
004370
004380*    EVERY COUNTER IN THIS GROUP IS COMP - NONE OF THEM ARE EVER
004390*    PRINTED DIRECTLY, THEY ONLY DRIVE ARITHMETIC AND OVERFLOW
004400*    TESTS, SO THERE IS NO REASON TO CARRY THEM AS DISPLAY.
004410 01  COUNTERS-IDXS-AND-ACCUMULATORS.
004420     05  RECORDS-WRITTEN             PIC 9(07) COMP.
004430     05  RECORDS-IN-ERROR            PIC 9(07) COMP.
004440     05  RECORDS-READ                PIC 9(09) COMP.
004450     05  TABLE-FOOD-COUNT            PIC 9(04) COMP.
004460     05  TABLE-USER-COUNT            PIC 9(04) COMP.
004470     05  TABLE-HIST-COUNT            PIC 9(04) COMP.
004480*    WS-LINES AND WS-HIST-LINES START AT 99 SO THE VERY FIRST
004490*    DETAIL LINE PRINTED ON EACH REPORT FORCES A HEADER - NEITHER
004500*    762-WRITE-TODAY-HDR NOR 772-WRITE-HIST-HDR IS EVER CALLED
004510*    EXPLICITLY BEFORE THE FIRST DETAIL LINE OTHER THAN THIS TRICK.
004520     05  WS-LINES                    PIC 9(02) COMP VALUE 99.
004530     05  WS-HIST-LINES               PIC 9(02) COMP VALUE 99.
004540     05  WS-PAGES                    PIC 9(03) COMP VALUE 1.
004550     05  WS-HIST-PAGES               PIC 9(03) COMP VALUE 1.
004560     05  WS-TODAY-COUNT              PIC 9(05) COMP VALUE ZERO.
004570     05  WS-HIST-COUNT               PIC 9(05) COMP VALUE ZERO.
004580
004590*    RETURN-CD IS SET AND NEVER TESTED IN THIS PROGRAM AS IT STANDS
004600*    TODAY - LEFT IN PLACE FROM AN EARLIER DRAFT OF THIS COPYBOOK
004610*    GROUP, NOT CURRENTLY WIRED TO ANYTHING.
004620 01  MISC-FIELDS.
004630     05  RETURN-CD                   PIC S9(04) VALUE 0.
004640     05  WS-PROC-DATE                PIC 9(08).
004650*    070399 KD - Y2K REVIEW.  BOTH DATE REDEFINES BELOW CARRY A
004660*    FULL 4-DIGIT YEAR - THE ORIGINAL 2-DIGIT WT-PROC-YR FIELD WAS
004670*    RETIRED WITH THIS CHANGE, NOT KEPT AS A REDEFINES VIEW.
004680     05  WS-PROC-DATE-X REDEFINES WS-PROC-DATE.
004690         10  WS-PROC-YEAR            PIC 9(04).
004700         10  WS-PROC-MONTH           PIC 9(02).
004710         10  WS-PROC-DAY             PIC 9(02).
004720     05  WS-CONSUMED-DATE            PIC 9(08).
004730     05  WS-CONSUMED-DATE-X REDEFINES WS-CONSUMED-DATE.
004740         10  WS-CONS-YEAR            PIC 9(04).
004750         10  WS-CONS-MONTH           PIC 9(02).
004760         10  WS-CONS-DAY             PIC 9(02).
004770
004780  77  MORE-DATA-SW                    PIC X(01) VALUE "Y".
004790         88  NO-MORE-DATA             VALUE "N".
004800
004810  77  ZERO-VAL                        PIC 9(01) COMP VALUE 0.
004820  77  ONE-VAL                         PIC 9(01) COMP VALUE 1.
004830
004840*    ERROR-FOUND-SW DEFAULTS TO "Y" - EVERY DETAIL RECORD IS
004850*    PRESUMED BAD UNTIL IT SURVIVES THE FULL 300-FIELD-EDITS CHAIN,
004860*    RATHER THAN PRESUMED GOOD UNTIL SOMETHING FAILS IT.
004870 01  FLAGS-AND-SWITCHES.
004880     05  ERROR-FOUND-SW              PIC X(01) VALUE "Y".
004890         88  RECORD-ERROR-FOUND       VALUE "Y".
004900         88  VALID-RECORD             VALUE "N".
004910     05  HEADER-PRINTED-SW           PIC X(01) VALUE "N".
004920         88  TODAY-HEADER-PRINTED     VALUE "Y".
004930     05  HIST-HDR-PRINTED-SW         PIC X(01) VALUE "N".
004940         88  HIST-HEADER-PRINTED      VALUE "Y".
004950
004960*    SHOP-STANDARD ABEND LAYOUT - CARRIES ABEND-REASON PLUS THE
004970*    ACTUAL-VAL/EXPECTED-VAL PAIR 999-CLEANUP FILLS IN FOR THE
004980*    RECORD-COUNT-OUT-OF-BALANCE CASE.
004990 COPY ABENDREC.
005000
005010*    ONE SPACER LINE, WRITTEN BETWEEN THE SUBHEADER AND THE COLUMN
005020*    HEADING ON BOTH REPORTS - SEE 762-WRITE-TODAY-HDR AND
005030*    772-WRITE-HIST-HDR.
005040 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
005050
005060*    TODYRPT'S PAGE HEADING - TITLE LINE PLUS A RIGHT-JUSTIFIED
005070*    PAGE NUMBER, SAME LAYOUT CONVENTION AS EVERY OTHER REPORT IN
005080*    THIS JOB STREAM.
005090 01  WS-HDR-REC.
005100     05  FILLER                      PIC X(40)  VALUE SPACES.
005110     05  FILLER                      PIC X(30)
005120         VALUE "DIET BALANCE TRACKER SYSTEM".
005130     05  FILLER                      PIC X(37)  VALUE SPACES.
005140     05  FILLER                      PIC X(05)  VALUE "PAGE ".
005150     05  PAGE-NBR-O                  PIC ZZZ9.
005160     05  FILLER                      PIC X(16)  VALUE SPACES.
005170
005180*    THE SECOND HEADING LINE - IDENTIFIES THE LISTING AND STAMPS
005190*    THE RUN'S PROCESS DATE, NOT TODAY'S ACTUAL CALENDAR DATE, SO A
005200*    RERUN OF AN OLD DAY STILL LABELS THE REPORT CORRECTLY.
005210 01  WS-SUBHDR-REC.
005220     05  FILLER                      PIC X(40)  VALUE SPACES.
005230     05  FILLER                      PIC X(35)
005240         VALUE "TODAY'S DIETARY ENTRY LISTING".
005250     05  FILLER                      PIC X(10)  VALUE "RUN DATE ".
005260     05  SUBHDR-DATE-O               PIC 9999/99/99.
005270     05  FILLER                      PIC X(37)  VALUE SPACES.
005280
005290*    COLUMN CAPTIONS FOR WS-TODAY-DETAIL-REC BELOW - EVERY FILLER
005300*    VALUE HERE IS A LABEL, NOT AN EDITED PICTURE, AND THE SPACING
005310*    MATCHES THE DETAIL LINE'S FIELD POSITIONS FIELD FOR FIELD.
005320 01  WS-COLM-HDR-REC.
005330     05  FILLER                      PIC X(03)  VALUE SPACES.
005340     05  FILLER                      PIC X(09)  VALUE "USER-ID".
005350     05  FILLER                      PIC X(11)  VALUE "ENTRY-ID".
005360     05  FILLER                      PIC X(09)  VALUE "FOOD-ID".
005370     05  FILLER                      PIC X(12)  VALUE "MEAL-TYPE".
005380     05  FILLER                      PIC X(10)  VALUE "PORTION".
005390     05  FILLER                      PIC X(10)  VALUE "TIME".
005400     05  FILLER                      PIC X(68)  VALUE SPACES.
005410
005420*    ONE PRINTED LINE PER GOOD ENTRY DATED THE RUN'S PROCESS DATE -
005430*    SEE 760-TODAY-LISTING-RTN.  TD-PORTION-O EDITS OUT THE LEADING
005440*    ZERO SUPPRESSION OF ZZ9.99 SO A HALF-CUP PORTION READS " .50"
005450*    RATHER THAN "0.50".
005460 01  WS-TODAY-DETAIL-REC.
005470     05  FILLER                      PIC X(03)  VALUE SPACES.
005480     05  TD-USER-ID-O                PIC 9(05).
005490     05  FILLER                      PIC X(04)  VALUE SPACES.
005500     05  TD-ENTRY-ID-O               PIC 9(07).
005510     05  FILLER                      PIC X(04)  VALUE SPACES.
005520     05  TD-FOOD-ID-O                PIC 9(05).
005530     05  FILLER                      PIC X(04)  VALUE SPACES.
005540     05  TD-MEAL-TYPE-O              PIC X(10).
005550     05  FILLER                      PIC X(02)  VALUE SPACES.
005560     05  TD-PORTION-O                PIC ZZ9.99.
005570     05  FILLER                      PIC X(03)  VALUE SPACES.
005580     05  TD-TIME-O                   PIC 9(06).
005590     05  FILLER                      PIC X(69)  VALUE SPACES.
005600
005610*    081409 KD - AR-5201.  HISTRPT'S PAGE HEADING, SAME SHAPE AS
005620*    WS-HDR-REC ABOVE - KEPT AS ITS OWN 01-LEVEL SINCE THE TWO
005630*    REPORTS RUN OFF SEPARATE PAGE COUNTERS.
005640 01  WS-HIST-HDR-REC.
005650     05  FILLER                      PIC X(40)  VALUE SPACES.
005660     05  FILLER                      PIC X(30)
005670         VALUE "DIET BALANCE TRACKER SYSTEM".
005680     05  FILLER                      PIC X(37)  VALUE SPACES.
005690     05  FILLER                      PIC X(05)  VALUE "PAGE ".
005700     05  HIST-PAGE-NBR-O             PIC ZZZ9.
005710     05  FILLER                      PIC X(16)  VALUE SPACES.
005720
005730*    IDENTIFIES WHICH USER'S HISTORY FOLLOWS - ONE OF THESE PRINTS
005740*    PER USER, NOT PER PAGE, SINCE A LONG HISTORY CAN OVERFLOW
005750*    MULTIPLE PAGES UNDER ONE SUBHEADER.
005760 01  WS-HIST-SUBHDR-REC.
005770     05  FILLER                      PIC X(40)  VALUE SPACES.
005780     05  FILLER                      PIC X(11)  VALUE "USER-ID ".
005790     05  HS-USER-ID-O                PIC 9(05).
005800     05  FILLER                      PIC X(09)  VALUE SPACES.
005810     05  FILLER                      PIC X(30)
005820         VALUE "LOGGING HISTORY (NEWEST FIRST)".
005830     05  FILLER                      PIC X(37)  VALUE SPACES.
005840
005850*    COLUMN CAPTIONS FOR WS-HIST-DETAIL-REC - NOTE THIS LISTING
005860*    CARRIES CONSUM-DATE BUT NOT USER-ID PER LINE, SINCE THE
005870*    SUBHEADER ABOVE ALREADY IDENTIFIES THE USER FOR THE WHOLE
005880*    BLOCK OF DETAIL LINES THAT FOLLOWS.
005890 01  WS-HIST-COLM-HDR-REC.
005900     05  FILLER                      PIC X(03)  VALUE SPACES.
005910     05  FILLER                      PIC X(11)  VALUE "ENTRY-ID".
005920     05  FILLER                      PIC X(09)  VALUE "FOOD-ID".
005930     05  FILLER                      PIC X(12)  VALUE "MEAL-TYPE".
005940     05  FILLER                      PIC X(10)  VALUE "PORTION".
005950     05  FILLER                      PIC X(12)  VALUE "CONSUM-DATE".
005960     05  FILLER                      PIC X(10)  VALUE "TIME".
005970     05  FILLER                      PIC X(65)  VALUE SPACES.
005980
005990*    081409 KD - AR-5201.  ONE LINE PER HISTORY ROW, NEWEST ENTRY
006000*    FIRST - SEE 774-PRINT-ONE-HIST-LINE, WHICH WALKS
006010*    WS-HISTORY-TABLE BACKWARD TO BUILD THIS ORDER WITHOUT A SORT.
006020 01  WS-HIST-DETAIL-REC.
006030     05  FILLER                      PIC X(03)  VALUE SPACES.
006040     05  HD-ENTRY-ID-O               PIC 9(07).
006050     05  FILLER                      PIC X(04)  VALUE SPACES.
006060     05  HD-FOOD-ID-O                PIC 9(05).
006070     05  FILLER                      PIC X(04)  VALUE SPACES.
006080     05  HD-MEAL-TYPE-O              PIC X(10).
006090     05  FILLER                      PIC X(02)  VALUE SPACES.
006100     05  HD-PORTION-O                PIC ZZ9.99.
006110     05  FILLER                      PIC X(03)  VALUE SPACES.
006120     05  HD-CONSUMED-DATE-O          PIC 9999/99/99.
006130     05  FILLER                      PIC X(02)  VALUE SPACES.
006140     05  HD-TIME-O                   PIC 9(06).
006150     05  FILLER                      PIC X(70)  VALUE SPACES.
006160
006170*****************************************************************
006180*  FILE FLOW FOR THIS PROGRAM
006190*
006200*      PARMCARD ---> (READ ONCE FOR THE RUN'S PROCESS DATE)
006210*      FOODMSTR ---> WS-FOOD-TABLE     (LOADED ONCE AT HOUSEKEEPING)
006220*      USRPROF  ---> WS-USER-TABLE     (LOADED ONCE AT HOUSEKEEPING)
006230*      DIETMST  ---> WS-HISTORY-TABLE  (LOADED ONCE, SEEDS HISTORY)
006240*
006250*      DIETIN ---> 300-FIELD-EDITS ---+--- GOOD ---> DIETOUT
006260*                                      |              (ON TO NUTRANLZ)
006270*                                      |
006280*                                      +--- BAD ----> DIETERR
006290*
006300*      EVERY GOOD ENTRY ALSO APPENDS TO WS-HISTORY-TABLE AND MAY
006310*      DRIVE A LINE ON TODYRPT AND/OR A BLOCK ON HISTRPT - SEE
006320*      100-MAINLINE FOR THE EXACT CONDITIONS.
006330*****************************************************************
006340 PROCEDURE DIVISION.
006350*****************************************************************
006360*  MAINLINE CONTROL
006370*
006380*  THE USUAL SHAPE FOR THIS JOB STREAM'S EDIT PROGRAMS - ONE-TIME
006390*  HOUSEKEEPING, THEN A PERFORM/UNTIL LOOP THAT PROCESSES ONE
006400*  DIETARY-ENTRY RECORD PER PASS UNTIL THE TRAILER REC COMES BACK
006410*  FROM 900-READ-DIETIN, THEN ONE-TIME CLEANUP.  000-HOUSEKEEPING
006420*  ALREADY PRIMES THE FIRST RECORD BEFORE THIS LOOP IS ENTERED, SO
006430*  THE UNTIL TEST CAN SEE TRAILER-REC ON THE VERY FIRST PASS FOR AN
006440*  INPUT FILE THAT IS NOTHING BUT A TRAILER.
006450*****************************************************************
006460     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
006470     PERFORM 100-MAINLINE THRU 100-EXIT
006480             UNTIL NO-MORE-DATA OR TRAILER-REC.
006490     PERFORM 999-CLEANUP THRU 999-EXIT.
006500*    A ZERO RETURN-CODE HERE MEANS ONLY THAT THE PROGRAM REACHED
006510*    NORMAL END OF JOB - IT SAYS NOTHING ABOUT HOW MANY DETAIL
006520*    RECORDS WERE REJECTED, THAT COUNT IS ON THE JOB LOG ONLY.
006530     MOVE +0 TO RETURN-CODE.
006540     GOBACK.
006550
006560*****************************************************************
006570*  000-HOUSEKEEPING
006580*
006590*  RUNS ONCE.  OPENS THE FILE SET, PULLS THE RUN'S PROCESS DATE OFF
006600*  PARMCARD (THE JOB STREAM NEVER TRUSTS THE SYSTEM CLOCK FOR THIS -
006610*  A RERUN OF AN OLD DAY MUST PRODUCE THE SAME RESULTS), LOADS THE
006620*  FOOD, USER AND HISTORY TABLES, THEN PRIMES THE FIRST DIETIN
006630*  RECORD SO THE MAINLINE LOOP'S UNTIL TEST HAS SOMETHING TO LOOK AT
006640*  ON ITS FIRST PASS.  AN EMPTY INPUT FILE (NOTHING BUT EOF BEFORE
006650*  EVEN A TRAILER SHOWS UP) IS TREATED AS AN ABEND, NOT A NO-OP RUN.
006660*****************************************************************
006670 000-HOUSEKEEPING.
006680     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
006690     DISPLAY "******** BEGIN JOB ENTRYEDT ********".
006700*    INITIALIZE ZEROES EVERY COUNTER AND CLEARS WS-TRAILER-REC -
006710*    NEITHER GROUP CARRIES A VALUE CLAUSE OF ITS OWN, SO THIS IS
006720*    THE ONLY PLACE THEY START AT A KNOWN STATE.
006730     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
006740*    FILES MUST BE OPEN BEFORE THE PARMCARD READ BELOW.
006750     PERFORM 800-OPEN-FILES THRU 800-EXIT.
006760     READ PARMCARD INTO PARM-CARD-REC
006770         AT END
006780             MOVE "MISSING PARM CARD" TO ABEND-REASON
006790             GO TO 1000-ABEND-RTN
006800     END-READ.
006810*    WS-PROC-DATE DRIVES THE TODYRPT SELECTION TEST IN 100-MAINLINE
006820*    AND THE PAGE-HEADING DATE IN 762-WRITE-TODAY-HDR - EVERYTHING
006830*    ELSE IN THIS PROGRAM TREATS IT AS TODAY.
006840     MOVE PARM-PROC-DATE TO WS-PROC-DATE.
006850*    THE THREE TABLE LOADS BELOW RUN IN A FIXED ORDER - FOOD, THEN
006860*    USER, THEN HISTORY - NONE OF THE THREE DEPEND ON EACH OTHER,
006870*    THE ORDER JUST MATCHES THE FD SEQUENCE ABOVE.
006880     PERFORM 750-BUILD-FOOD-TABLE THRU 750-EXIT.
006890     PERFORM 755-BUILD-USER-TABLE THRU 755-EXIT.
006900     PERFORM 765-BUILD-HISTORY-TABLE THRU 765-EXIT.
006910*    PRIMES THE FIRST DETAIL OR TRAILER RECORD SO THE MAINLINE
006920*    LOOP'S UNTIL TEST HAS SOMETHING TO EVALUATE ON ITS FIRST PASS.
006930     PERFORM 900-READ-DIETIN THRU 900-EXIT.
006940*    A FILE WITH NOTHING ON IT AT ALL - NOT EVEN A TRAILER - IS
006950*    TREATED AS A SETUP ERROR, NOT A ZERO-VOLUME NORMAL RUN.
006960     IF NO-MORE-DATA
006970         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
006980         GO TO 1000-ABEND-RTN.
006990 000-EXIT.
007000*    NOTHING TO RELEASE HERE - THE ABEND PATH ABOVE ALREADY LEFT VIA
007010*    1000-ABEND-RTN, WHICH CLOSES ITS OWN FILES.
007020     EXIT.
007030
007040*****************************************************************
007050*  100-MAINLINE
007060*
007070*  ONE PASS PER DIETARY-ENTRY DETAIL RECORD.  A RECORD THAT FAILS
007080*  ANY EDIT IN 300-FIELD-EDITS GOES TO DIETERR AND IS NEVER COUNTED
007090*  AS WRITTEN; A RECORD THAT PASSES IS WRITTEN TO DIETOUT FOR
007100*  NUTRANLZ, APPENDED TO THE IN-MEMORY HISTORY TABLE, AND MAY DRIVE
007110*  ONE OR BOTH OF THE TWO LISTINGS BELOW - THE PER-USER HISTORY
007120*  LISTING (FIRST GOOD ENTRY OF THE RUN FOR THAT USER ONLY) AND
007130*  TODAY'S LISTING (EVERY GOOD ENTRY DATED THE RUN'S PROCESS DATE).
007140*****************************************************************
007150 100-MAINLINE.
007160     MOVE "100-MAINLINE" TO PARA-NAME.
007170     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
007180
007190*    A REJECTED RECORD ONLY EVER GOES TO DIETERR - IT NEVER TOUCHES
007200*    DIETOUT, WS-HISTORY-TABLE, OR EITHER LISTING BELOW.
007210     IF RECORD-ERROR-FOUND
007220         PERFORM 710-WRITE-DIETERR THRU 710-EXIT
007230     ELSE
007240         ADD +1 TO RECORDS-WRITTEN
007250         PERFORM 700-WRITE-DIETOUT THRU 700-EXIT
007260         PERFORM 764-APPEND-HISTORY THRU 764-EXIT
007270*    ONLY THE FIRST GOOD ENTRY OF THE RUN FOR THIS USER TRIGGERS
007280*    THE HISTORY LISTING - SEE WT-HIST-PRINTED-SW.
007290         IF NOT HIST-PRINTED(USER-IDX)
007300             PERFORM 770-HISTORY-LISTING-RTN THRU 770-EXIT
007310*    EVERY GOOD ENTRY DATED THE RUN'S PROCESS DATE GETS A LINE ON
007320*    TODYRPT, REGARDLESS OF WHETHER THE HISTORY LISTING ALSO FIRED
007330*    ABOVE FOR THIS SAME RECORD - THE TWO LISTINGS ARE INDEPENDENT.
007340         IF CONSUMED-DATE = WS-PROC-DATE
007350             PERFORM 760-TODAY-LISTING-RTN THRU 760-EXIT.
007360
007370     PERFORM 900-READ-DIETIN THRU 900-EXIT.
007380 100-EXIT.
007390     EXIT.
007400
007410*****************************************************************
007420*  300-FIELD-EDITS
007430*
007440*  THE FULL EDIT CHAIN FOR ONE DETAIL RECORD, WORST-FIRST: NUMERIC
007450*  PICTURE CHECKS ON EVERY NUMERIC FIELD, THEN THE PORTION-SIZE
007460*  ZERO/NEGATIVE CHECK (AR-4960), THEN THE MEAL-TYPE 88-LEVEL, THEN
007470*  THE CONSUMED-DATE RANGE EDIT, THEN THE TWO TABLE LOOKUPS.  EACH
007480*  FAILING CHECK SETS ERROR-FOUND-SW AND EXITS IMMEDIATELY - THE
007490*  ERR-MSG ON DIETERR IS ALWAYS THE FIRST THING WRONG WITH THE
007500*  RECORD, NOT A LIST OF EVERYTHING WRONG WITH IT.
007510*****************************************************************
007520 300-FIELD-EDITS.
007530     MOVE "N" TO ERROR-FOUND-SW.
007540     MOVE "300-FIELD-EDITS" TO PARA-NAME.
007550******** Numeric fields
007560*    THESE SIX NOT-NUMERIC CHECKS PROTECT EVERY SUBSEQUENT MOVE AND
007570*    COMPUTE IN THIS PROGRAM - AN ALPHA CHARACTER IN A NUMERIC
007580*    PICTURE WOULD OTHERWISE SURVIVE THE MOVE AND SHOW UP AS
007590*    GARBAGE ON THE PRINTED LISTINGS INSTEAD OF FAILING CLEANLY.
007600*    ENTRY-ID IS THE DIET-LOGGING SCREEN'S OWN SEQUENCE NUMBER FOR
007610*    THE MEAL, UNIQUE PER USER - CARRIED THROUGH TO DIETOUT AND
007620*    WS-HISTORY-TABLE SO A GIVEN MEAL CAN BE TRACED BACK TO THE
007630*    ORIGINAL SCREEN ENTRY IF A CLIENT DISPUTES THE LISTING.
007640     IF ENTRY-ID NOT NUMERIC
007650         MOVE "*** NON-NUMERIC ENTRY-ID" TO ERR-MSG
007660         MOVE "Y" TO ERROR-FOUND-SW
007670         GO TO 300-EXIT.
007680
007690*    A NON-NUMERIC USER-ID CANNOT BE SEARCHED AGAINST WT-USER-ID
007700*    (A PIC 9(05) TABLE FIELD) IN 250-VALIDATE-USER BELOW, SO IT IS
007710*    CAUGHT HERE BEFORE THE SEARCH EVER RUNS.
007720     IF DE-USER-ID NOT NUMERIC
007730         MOVE "*** NON-NUMERIC USER-ID" TO ERR-MSG
007740         MOVE "Y" TO ERROR-FOUND-SW
007750         GO TO 300-EXIT.
007760
007770*    SAME REASONING AS THE USER-ID CHECK ABOVE, THIS TIME PROTECTING
007780*    THE WT-FOOD-ID SEARCH IN 260-VALIDATE-FOOD.
007790     IF DE-FOOD-ID NOT NUMERIC
007800         MOVE "*** NON-NUMERIC FOOD-ID" TO ERR-MSG
007810         MOVE "Y" TO ERROR-FOUND-SW
007820         GO TO 300-EXIT.
007830
007840     IF PORTION-SIZE NOT NUMERIC
007850         MOVE "*** NON-NUMERIC PORTION-SIZE" TO ERR-MSG
007860         MOVE "Y" TO ERROR-FOUND-SW
007870         GO TO 300-EXIT.
007880
007890*    021504 RJ - AR-4960.  A ZERO PORTION-SIZE IS NUMERIC, SO IT WAS
007900*    SAILING PAST THE CHECK ABOVE AND SHOWING UP ON THE ANALYSIS
007910*    STEP AS A MEAL THE USER SUPPOSEDLY ATE NONE OF.
007920     IF PORTION-SIZE = ZERO
007930         MOVE "*** PORTION-SIZE MUST BE GREATER THAN ZERO" TO
007940         ERR-MSG
007950         MOVE "Y" TO ERROR-FOUND-SW
007960         GO TO 300-EXIT.
007970
007980*    A NON-NUMERIC CONSUMED-DATE WOULD OTHERWISE REACH
007990*    400-VALIDATE-DATE'S RANGE COMPARES BELOW, WHICH ASSUME A VALID
008000*    9(08) PICTURE TO MOVE INTO THE YEAR/MONTH/DAY REDEFINES.
008010     IF CONSUMED-DATE NOT NUMERIC
008020         MOVE "*** NON-NUMERIC CONSUMED-DATE" TO ERR-MSG
008030         MOVE "Y" TO ERROR-FOUND-SW
008040         GO TO 300-EXIT.
008050
008060*    CONSUMED-TIME HAS NO RANGE EDIT OF ITS OWN BELOW - THIS NUMERIC
008070*    CHECK IS THE ONLY GUARD ON IT, SINCE IT ONLY EVER APPEARS ON
008080*    THE PRINTED LISTINGS AND IS NEVER USED IN A COMPARE.
008090     IF CONSUMED-TIME NOT NUMERIC
008100         MOVE "*** NON-NUMERIC CONSUMED-TIME" TO ERR-MSG
008110         MOVE "Y" TO ERROR-FOUND-SW
008120         GO TO 300-EXIT.
008130
008140*    VALID-MEAL-TYPE IS AN 88-LEVEL ON DE-MEAL-TYPE IN THE DIETENT
008150*    COPYBOOK - BREAKFAST, LUNCH, DINNER OR SNACK, NOTHING ELSE.
008160     IF NOT VALID-MEAL-TYPE
008170         MOVE "*** INVALID MEAL-TYPE" TO ERR-MSG
008180         MOVE "Y" TO ERROR-FOUND-SW
008190         GO TO 300-EXIT.
008200
008210     PERFORM 400-VALIDATE-DATE THRU 400-EXIT.
008220     IF RECORD-ERROR-FOUND
008230         GO TO 300-EXIT.
008240
008250     PERFORM 250-VALIDATE-USER THRU 250-EXIT.
008260     IF RECORD-ERROR-FOUND
008270         GO TO 300-EXIT.
008280
008290     PERFORM 260-VALIDATE-FOOD THRU 260-EXIT.
008300
008310 300-EXIT.
008320     EXIT.
008330
008340*****************************************************************
008350*  400-VALIDATE-DATE
008360*
008370*  070399 KD - Y2K REVIEW.  THE YEAR CHECK BELOW USED TO ACCEPT A
008380*  2-DIGIT WINDOWED YEAR; CONSUMED-DATE NOW CARRIES A FULL 4-DIGIT
008390*  CENTURY (SEE THE DIETENT COPYBOOK) SO THE ONLY SANITY CHECK
008400*  NEEDED HERE IS THAT THE YEAR ISN'T SOMETHING LIKE 0000 OR 1800 -
008410*  A DIETARY-ENTRY SYSTEM HAS NO BUSINESS WITH LOGGED MEALS OLDER
008420*  THAN THE SYSTEM ITSELF.
008430*****************************************************************
008440 400-VALIDATE-DATE.
008450     MOVE "400-VALIDATE-DATE" TO PARA-NAME.
008460     MOVE CONSUMED-DATE TO WS-CONSUMED-DATE.
008470
008480*    A YEAR BEFORE 1900 CANNOT BE A REAL CONSUMED-DATE ON THIS
008490*    SYSTEM - CATCHES A BLANK OR GARBLED DATE FIELD THAT STILL
008500*    HAPPENED TO PASS THE NUMERIC TEST ABOVE.
008510     IF WS-CONS-YEAR < 1900
008520         MOVE "*** INVALID CONSUMED-DATE YEAR" TO ERR-MSG
008530         MOVE "Y" TO ERROR-FOUND-SW
008540         GO TO 400-EXIT.
008550
008560*    A SIMPLE RANGE CHECK - MONTH 00 OR 13+ IS NOT A CALENDAR
008570*    MONTH, REGARDLESS OF WHAT THE SCREEN OPERATOR TYPED.
008580     IF WS-CONS-MONTH < 1
008590     OR WS-CONS-MONTH > 12
008600         MOVE "*** INVALID CONSUMED-DATE MONTH" TO ERR-MSG
008610         MOVE "Y" TO ERROR-FOUND-SW
008620         GO TO 400-EXIT.
008630
008640*    31 IS THE UPPER BOUND FOR EVERY MONTH - THIS PROGRAM DOES NOT
008650*    ATTEMPT A MONTH-SPECIFIC DAY-COUNT OR LEAP-YEAR CHECK, A
008660*    FEBRUARY 30TH WOULD STILL PASS THIS EDIT.
008670     IF WS-CONS-DAY < 1
008680     OR WS-CONS-DAY > 31
008690         MOVE "*** INVALID CONSUMED-DATE DAY" TO ERR-MSG
008700         MOVE "Y" TO ERROR-FOUND-SW
008710         GO TO 400-EXIT.
008720
008730 400-EXIT.
008740     EXIT.
008750
008760*****************************************************************
008770*  250-VALIDATE-USER
008780*
008790*  DE-USER-ID MUST MATCH A ROW ON WS-USER-TABLE, LOADED FROM
008800*  USRPROF AT HOUSEKEEPING BY 755-BUILD-USER-TABLE.  A DIETARY
008810*  ENTRY FOR A USER NOT ON THE PROFILE FILE CANNOT BE BMI-ADJUSTED
008820*  BY NUTRANLZ/RDAADJ LATER, SO IT IS REJECTED HERE RATHER THAN
008830*  LET IT THROUGH WITH NO WAY TO ANALYZE IT.
008840*****************************************************************
008850 250-VALIDATE-USER.
008860     MOVE "250-VALIDATE-USER" TO PARA-NAME.
008870     SET USER-IDX TO 1.
008880     SEARCH WS-USER-ROW
008890         AT END
008900             MOVE "*** USER-ID NOT FOUND ON USER-PROFILE" TO
008910                 ERR-MSG
008920             MOVE "Y" TO ERROR-FOUND-SW
008930         WHEN WT-USER-ID(USER-IDX) = DE-USER-ID
008940             CONTINUE.
008950 250-EXIT.
008960     EXIT.
008970
008980 260-VALIDATE-FOOD.
008990     MOVE "260-VALIDATE-FOOD" TO PARA-NAME.
009000*    022710 KD - ACTIVE-FLAG CHECK REMOVED FROM THIS PARAGRAPH.
009010*    A DIETARY ENTRY IS ACCEPTED FOR ANY FOOD-ID STILL ON THE
009020*    MASTER, ACTIVE OR NOT - THE FLAG ONLY GATES THE CATALOG
009030*    LISTING IN FOODSRCH.  A LOGGED MEAL DOESN'T STOP HAVING
009040*    HAPPENED JUST BECAUSE THE ITEM WAS PULLED FROM THE MENU
009050*    LATER - AR-5233
009060     SET FOOD-IDX TO 1.
009070     SEARCH WS-FOOD-ROW
009080         AT END
009090             MOVE "*** FOOD-ID NOT FOUND ON FOOD-MASTER" TO
009100                 ERR-MSG
009110             MOVE "Y" TO ERROR-FOUND-SW
009120         WHEN WT-FOOD-ID(FOOD-IDX) = DE-FOOD-ID
009130             CONTINUE.
009140 260-EXIT.
009150     EXIT.
009160
009170*****************************************************************
009180*  700-WRITE-DIETOUT
009190*
009200*  A GOOD RECORD, VERBATIM OFF THE DIETENT LAYOUT, ONTO DIETOUT FOR
009210*  NUTRANLZ.  NO FIELDS ARE REFORMATTED HERE - DIETARY-TRANS-REC AND
009220*  DIETARY-OUT-REC-DATA ARE THE SAME 61-BYTE SHAPE.
009230*****************************************************************
009240 700-WRITE-DIETOUT.
009250     MOVE "700-WRITE-DIETOUT" TO PARA-NAME.
009260     WRITE DIETARY-OUT-REC-DATA FROM DIETARY-TRANS-REC.
009270*    NOTHING ELSE TO DO - CONTROL RETURNS TO 100-MAINLINE, WHICH
009280*    STILL HAS THE HISTORY-TABLE APPEND AND BOTH LISTING CALLS
009290*    LEFT TO PERFORM FOR THIS RECORD.
009300 700-EXIT.
009310     EXIT.
009320
009330*****************************************************************
009340*  710-WRITE-DIETERR
009350*
009360*  ERR-MSG WAS ALREADY SET BY WHICHEVER CHECK IN 300-FIELD-EDITS
009370*  FAILED; THIS PARAGRAPH JUST PREFIXES THE OFFENDING RECORD WITH
009380*  THAT MESSAGE AND WRITES IT TO DIETERR SO THE DIET-LOGGING SHOP
009390*  CAN SEE WHAT WAS WRONG WITHOUT RE-KEYING THE WHOLE BATCH.
009400*****************************************************************
009410 710-WRITE-DIETERR.
009420     MOVE "710-WRITE-DIETERR" TO PARA-NAME.
009430     MOVE DIETARY-TRANS-REC TO REST-OF-REC.
009440     WRITE DIETARY-ERR-REC.
009450     ADD +1 TO RECORDS-IN-ERROR.
009460*    CONTROL RETURNS TO 100-MAINLINE, WHICH SKIPS THE
009470*    HISTORY-TABLE APPEND AND BOTH LISTINGS FOR A REJECTED
009480*    RECORD - ONLY GOOD RECORDS EVER REACH THOSE STEPS.
009490 710-EXIT.
009500     EXIT.
009510
009520*****************************************************************
009530*  750-BUILD-FOOD-TABLE
009540*
009550*  LOADS THE ENTIRE FOODMSTR CATALOG INTO WS-FOOD-TABLE ONE TIME AT
009560*  HOUSEKEEPING - SAME IDIOM THE OLD PATIENT/LAB-TEST SEARCH JOBS
009570*  USED FOR THEIR REFERENCE FILES.  260-VALIDATE-FOOD THEN SEARCHES
009580*  THE TABLE INSTEAD OF RE-READING FOODMSTR ONCE PER DETAIL RECORD.
009590*****************************************************************
009600 750-BUILD-FOOD-TABLE.
009610     MOVE "750-BUILD-FOOD-TABLE" TO PARA-NAME.
009620     MOVE ZERO TO TABLE-FOOD-COUNT.
009630     PERFORM 752-READ-FOODMSTR THRU 752-EXIT
009640             UNTIL NO-MORE-FOOD.
009650*    WS-FOOD-TABLE IS FULLY LOADED WHEN THIS RETURNS - CONTROL
009660*    GOES BACK TO 000-HOUSEKEEPING FOR THE USER-TABLE LOAD.
009670 750-EXIT.
009680     EXIT.
009690
009700*    ONE PHYSICAL READ, ONE TABLE ROW - NO EDITING OF FOODMSTR
009710*    ITSELF HAPPENS HERE, THE CATALOG IS TRUSTED AS LOADED.
009720 752-READ-FOODMSTR.
009730     READ FOODMSTR INTO FOOD-MASTER-REC
009740         AT END
009750             GO TO 752-EXIT
009760     END-READ.
009770     ADD +1 TO TABLE-FOOD-COUNT.
009780     SET FOOD-IDX TO TABLE-FOOD-COUNT.
009790     MOVE FOOD-ID TO WT-FOOD-ID(FOOD-IDX).
009800     MOVE ACTIVE-FLAG TO WT-ACTIVE-FLAG(FOOD-IDX).
009810*    REACHED EITHER BY THE AT END GO TO OR BY FALLING OFF THE
009820*    BOTTOM OF THE PARAGRAPH AFTER A SUCCESSFUL LOAD.
009830 752-EXIT.
009840     EXIT.
009850
009860*****************************************************************
009870*  755-BUILD-USER-TABLE
009880*
009890*  SAME IDIOM AS 750-BUILD-FOOD-TABLE, ONE ROW PER USRPROF RECORD.
009900*  200 OCCURS IS THIS SHOP'S CURRENT HEADROOM ABOVE THE ACTUAL
009910*  CLIENT COUNT - SEE THE WS-USER-TABLE DECLARATION IF THIS EVER
009920*  NEEDS TO GROW.
009930*****************************************************************
009940 755-BUILD-USER-TABLE.
009950     MOVE "755-BUILD-USER-TABLE" TO PARA-NAME.
009960     MOVE ZERO TO TABLE-USER-COUNT.
009970     PERFORM 757-READ-USRPROF THRU 757-EXIT
009980             UNTIL NO-MORE-USER.
009990*    WS-USER-TABLE IS FULLY LOADED WHEN THIS RETURNS - CONTROL
010000*    GOES BACK TO 000-HOUSEKEEPING FOR THE HISTORY-TABLE LOAD.
010010 755-EXIT.
010020     EXIT.
010030
010040*    WT-HIST-PRINTED-SW DEFAULTS TO "N" ON EVERY ROW LOADED HERE -
010050*    SEE THE WS-USER-TABLE DECLARATION.
010060 757-READ-USRPROF.
010070     READ USRPROF INTO USER-PROFILE-REC
010080         AT END
010090             GO TO 757-EXIT
010100     END-READ.
010110     ADD +1 TO TABLE-USER-COUNT.
010120     SET USER-IDX TO TABLE-USER-COUNT.
010130     MOVE USER-ID TO WT-USER-ID(USER-IDX).
010140*    REACHED EITHER BY THE AT END GO TO OR BY FALLING OFF THE
010150*    BOTTOM OF THE PARAGRAPH AFTER A SUCCESSFUL LOAD.
010160 757-EXIT.
010170     EXIT.
010180
010190*****************************************************************
010200*  760-TODAY-LISTING-RTN
010210*
010220*  050903 KD - PRINTS ONE LINE ON TODYRPT FOR A GOOD ENTRY DATED THE
010230*  RUN'S OWN PROCESS DATE, SO THE DIETITIAN DEPT CAN SEE SAME-DAY
010240*  ACTIVITY WITHOUT WAITING FOR NUTRANLZ TO RUN.  ENTRIES LOGGED
010250*  TODAY FOR AN EARLIER CONSUMED-DATE (A LATE ENTRY) DO NOT PRINT
010260*  HERE - THIS LISTING IS KEYED OFF CONSUMED-DATE, NOT LOG TIME.
010270*****************************************************************
010280 760-TODAY-LISTING-RTN.
010290     MOVE "760-TODAY-LISTING-RTN" TO PARA-NAME.
010300     IF NOT TODAY-HEADER-PRINTED
010310         PERFORM 762-WRITE-TODAY-HDR THRU 762-EXIT
010320         MOVE "Y" TO HEADER-PRINTED-SW.
010330
010340     IF WS-LINES > 50
010350         PERFORM 762-WRITE-TODAY-HDR THRU 762-EXIT.
010360
010370     MOVE DE-USER-ID       TO TD-USER-ID-O.
010380     MOVE ENTRY-ID         TO TD-ENTRY-ID-O.
010390     MOVE DE-FOOD-ID       TO TD-FOOD-ID-O.
010400     MOVE MEAL-TYPE        TO TD-MEAL-TYPE-O.
010410     MOVE PORTION-SIZE     TO TD-PORTION-O.
010420     MOVE CONSUMED-TIME    TO TD-TIME-O.
010430     WRITE RPT-REC FROM WS-TODAY-DETAIL-REC
010440         AFTER ADVANCING 1.
010450     ADD +1 TO WS-LINES.
010460     ADD +1 TO WS-TODAY-COUNT.
010470*    CONTROL RETURNS TO 100-MAINLINE - THIS IS THE LAST STEP
010480*    TAKEN FOR A GOOD RECORD BEFORE THE NEXT DIETIN READ.
010490 760-EXIT.
010500     EXIT.
010510
010520*    CALLED BOTH FOR THE FIRST PAGE AND FOR EVERY 50-LINE OVERFLOW -
010530*    NEXT-PAGE IS THE SPECIAL-NAMES C01 MNEMONIC FOR THE TOP-OF-FORM
010540*    CHANNEL, SO EVERY CALL STARTS A FRESH PRINTER PAGE.
010550 762-WRITE-TODAY-HDR.
010560*    PAGE-NBR-O IS A ZZZ9 EDIT FIELD - LEADING ZEROES SUPPRESS SO
010570*    PAGE 1 PRINTS AS "1", NOT "0001".
010580     MOVE WS-PAGES TO PAGE-NBR-O.
010590     WRITE RPT-REC FROM WS-HDR-REC
010600         AFTER ADVANCING NEXT-PAGE.
010610     ADD +1 TO WS-PAGES.
010620     MOVE WS-PROC-DATE TO SUBHDR-DATE-O.
010630     WRITE RPT-REC FROM WS-SUBHDR-REC
010640         AFTER ADVANCING 1.
010650     WRITE RPT-REC FROM WS-BLANK-LINE
010660         AFTER ADVANCING 1.
010670     WRITE RPT-REC FROM WS-COLM-HDR-REC
010680         AFTER ADVANCING 1.
010690     MOVE ZERO TO WS-LINES.
010700*    CONTROL RETURNS TO WHICHEVER CALLER NEEDED A FRESH PAGE -
010710*    EITHER THE FIRST-TIME HEADER CALL OR THE 50-LINE OVERFLOW.
010720 762-EXIT.
010730     EXIT.
010740
010750*****************************************************************
010760*  764-APPEND-HISTORY
010770*
010780*  081409 KD - AR-5201.  ADDS THIS RUN'S GOOD ENTRY TO THE IN-MEMORY
010790*  WS-HISTORY-TABLE, WHICH ALREADY HOLDS EVERY PRIOR ENTRY LOADED BY
010800*  765-BUILD-HISTORY-TABLE AT HOUSEKEEPING - SO A USER'S HISTORY
010810*  LISTING BELOW SEES BOTH OLD AND BRAND-NEW ENTRIES TOGETHER.
010820*****************************************************************
010830 764-APPEND-HISTORY.
010840     MOVE "764-APPEND-HISTORY" TO PARA-NAME.
010850     ADD +1 TO TABLE-HIST-COUNT.
010860     SET HIST-IDX TO TABLE-HIST-COUNT.
010870     MOVE DE-USER-ID      TO WT-HIST-USER-ID(HIST-IDX).
010880     MOVE ENTRY-ID        TO WT-HIST-ENTRY-ID(HIST-IDX).
010890     MOVE DE-FOOD-ID      TO WT-HIST-FOOD-ID(HIST-IDX).
010900     MOVE PORTION-SIZE    TO WT-HIST-PORTION(HIST-IDX).
010910     MOVE CONSUMED-DATE   TO WT-HIST-CONSUMED-DATE(HIST-IDX).
010920     MOVE CONSUMED-TIME   TO WT-HIST-CONSUMED-TIME(HIST-IDX).
010930     MOVE MEAL-TYPE       TO WT-HIST-MEAL-TYPE(HIST-IDX).
010940*    CONTROL RETURNS TO 100-MAINLINE FOR THE HISTORY-LISTING
010950*    AND TODAY-LISTING CALLS, IF EITHER APPLIES TO THIS RECORD.
010960 764-EXIT.
010970     EXIT.
010980
010990*    081409 KD - SEEDS WS-HISTORY-TABLE FROM THE ACCUMULATED
011000*    DIETARY-MASTER SO A USER'S PRIOR-DAY ENTRIES SHOW UP ON THE
011010*    HISTORY LISTING ALONGSIDE WHATEVER THIS RUN ADDS - AR-5201
011020 765-BUILD-HISTORY-TABLE.
011030     MOVE "765-BUILD-HISTORY-TABLE" TO PARA-NAME.
011040     MOVE ZERO TO TABLE-HIST-COUNT.
011050     PERFORM 767-READ-DIETMST THRU 767-EXIT
011060             UNTIL NO-MORE-HIST.
011070 765-EXIT.
011080     EXIT.
011090
011100*    DIETMST CARRIES BOTH DETAIL AND TRAILER RECORD TYPES LIKE
011110*    DIETIN DOES - DIETARY-RECORD-TYPE (SEE DIETENT) TELLS THEM
011120*    APART.  ONLY DETAIL RECS GO INTO THE HISTORY TABLE.
011130 767-READ-DIETMST.
011140     READ DIETMST INTO DIETARY-TRANS-REC
011150         AT END
011160             GO TO 767-EXIT
011170     END-READ.
011180*    DETAIL-REC AND TRAILER-REC ARE 88-LEVELS ON
011190*    DIETARY-RECORD-TYPE IN THE DIETENT COPYBOOK - "D" AND "T"
011200*    RESPECTIVELY.  DIETMST NEVER CARRIES ANYTHING BUT DETAIL
011210*    RECORDS TODAY, BUT THE TEST IS KEPT HERE IN CASE THAT CHANGES.
011220     IF DETAIL-REC
011230         ADD +1 TO TABLE-HIST-COUNT
011240         SET HIST-IDX TO TABLE-HIST-COUNT
011250         MOVE DE-USER-ID      TO WT-HIST-USER-ID(HIST-IDX)
011260         MOVE ENTRY-ID        TO WT-HIST-ENTRY-ID(HIST-IDX)
011270         MOVE DE-FOOD-ID      TO WT-HIST-FOOD-ID(HIST-IDX)
011280         MOVE PORTION-SIZE    TO WT-HIST-PORTION(HIST-IDX)
011290         MOVE CONSUMED-DATE   TO WT-HIST-CONSUMED-DATE(HIST-IDX)
011300         MOVE CONSUMED-TIME   TO WT-HIST-CONSUMED-TIME(HIST-IDX)
011310         MOVE MEAL-TYPE       TO WT-HIST-MEAL-TYPE(HIST-IDX).
011320*    REACHED EITHER BY THE AT END GO TO OR AFTER APPENDING ONE
011330*    DETAIL ROW TO WS-HISTORY-TABLE.
011340 767-EXIT.
011350     EXIT.
011360
011370*    081409 KD - DIETMST GROWS OLDEST ENTRY FIRST, SO WALKING THE
011380*    LOADED TABLE BACKWARD (HIGH INDEX TO LOW) GIVES NEWEST-FIRST
011390*    ORDER WITHOUT A SORT STEP - PRINTED ONCE PER USER PER RUN,
011400*    THE FIRST TIME THAT USER GOES GOOD (SEE WT-HIST-PRINTED-SW) -
011410*    AR-5201
011420 770-HISTORY-LISTING-RTN.
011430     MOVE "770-HISTORY-LISTING-RTN" TO PARA-NAME.
011440     MOVE DE-USER-ID TO HS-USER-ID-O.
011450
011460     IF NOT HIST-HEADER-PRINTED
011470         PERFORM 772-WRITE-HIST-HDR THRU 772-EXIT
011480         MOVE "Y" TO HIST-HDR-PRINTED-SW.
011490
011500     IF WS-HIST-LINES > 50
011510         PERFORM 772-WRITE-HIST-HDR THRU 772-EXIT.
011520
011530     PERFORM 774-PRINT-ONE-HIST-LINE THRU 774-EXIT
011540             VARYING HIST-IDX FROM TABLE-HIST-COUNT BY -1
011550             UNTIL HIST-IDX < 1.
011560
011570     MOVE "Y" TO WT-HIST-PRINTED-SW(USER-IDX).
011580 770-EXIT.
011590     EXIT.
011600
011610*    SAME SHAPE AS 762-WRITE-TODAY-HDR, JUST WRITING TO HISTRPT
011620*    INSTEAD OF TODYRPT - KEPT AS ITS OWN PARAGRAPH BECAUSE THE TWO
011630*    REPORTS HAVE DIFFERENT COLUMN LAYOUTS AND PAGE COUNTERS.
011640 772-WRITE-HIST-HDR.
011650*    SAME ZZZ9 EDIT CONVENTION AS PAGE-NBR-O ON THE OTHER REPORT.
011660     MOVE WS-HIST-PAGES TO HIST-PAGE-NBR-O.
011670     WRITE HIST-RPT-REC FROM WS-HIST-HDR-REC
011680         AFTER ADVANCING NEXT-PAGE.
011690     ADD +1 TO WS-HIST-PAGES.
011700     WRITE HIST-RPT-REC FROM WS-HIST-SUBHDR-REC
011710         AFTER ADVANCING 1.
011720     WRITE HIST-RPT-REC FROM WS-BLANK-LINE
011730         AFTER ADVANCING 1.
011740     WRITE HIST-RPT-REC FROM WS-HIST-COLM-HDR-REC
011750         AFTER ADVANCING 1.
011760     MOVE ZERO TO WS-HIST-LINES.
011770*    CONTROL RETURNS TO WHICHEVER CALLER NEEDED A FRESH HISTORY
011780*    PAGE - EITHER THE FIRST-TIME HEADER CALL, THE 50-LINE
011790*    OVERFLOW IN 770-HISTORY-LISTING-RTN, OR THE OVERFLOW TEST
011800*    INSIDE 774-PRINT-ONE-HIST-LINE ITSELF.
011810 772-EXIT.
011820     EXIT.
011830
011840*****************************************************************
011850*  774-PRINT-ONE-HIST-LINE
011860*
011870*  ONE ITERATION OF THE VARYING/UNTIL WALK IN 770-HISTORY-LISTING-
011880*  RTN.  ROWS THAT BELONG TO A DIFFERENT USER THAN DE-USER-ID ARE
011890*  SKIPPED WITHOUT PRINTING - WS-HISTORY-TABLE HOLDS EVERY USER'S
011900*  ENTRIES TOGETHER, NOT JUST THE CURRENT USER'S.
011910*****************************************************************
011920 774-PRINT-ONE-HIST-LINE.
011930     IF WT-HIST-USER-ID(HIST-IDX) = DE-USER-ID
011940         MOVE WT-HIST-ENTRY-ID(HIST-IDX)      TO HD-ENTRY-ID-O
011950         MOVE WT-HIST-FOOD-ID(HIST-IDX)       TO HD-FOOD-ID-O
011960         MOVE WT-HIST-MEAL-TYPE(HIST-IDX)     TO HD-MEAL-TYPE-O
011970         MOVE WT-HIST-PORTION(HIST-IDX)       TO HD-PORTION-O
011980         MOVE WT-HIST-CONSUMED-DATE(HIST-IDX) TO HD-CONSUMED-DATE-O
011990         MOVE WT-HIST-CONSUMED-TIME(HIST-IDX) TO HD-TIME-O
012000         WRITE HIST-RPT-REC FROM WS-HIST-DETAIL-REC
012010             AFTER ADVANCING 1
012020         ADD +1 TO WS-HIST-LINES
012030         ADD +1 TO WS-HIST-COUNT
012040*    OVERFLOW CAN HAPPEN MID-USER, SINCE ONE CLIENT'S HISTORY MAY
012050*    RUN LONGER THAN A SINGLE PAGE - THE SUBHEADER IS NOT REPEATED
012060*    ON THE CONTINUATION PAGE, ONLY THE COLUMN HEADINGS ARE.
012070         IF WS-HIST-LINES > 50
012080             PERFORM 772-WRITE-HIST-HDR THRU 772-EXIT.
012090*    CONTROL RETURNS TO THE VARYING/UNTIL LOOP IN
012100*    770-HISTORY-LISTING-RTN FOR THE NEXT TABLE ROW.
012110 774-EXIT.
012120     EXIT.
012130
012140*    ALL FIVE INPUT FILES OPEN TOGETHER AT HOUSEKEEPING - PARMCARD,
012150*    FOODMSTR AND USRPROF ARE FULLY CONSUMED BEFORE THE MAINLINE
012160*    LOOP EVER STARTS READING DIETIN.
012170 800-OPEN-FILES.
012180     MOVE "800-OPEN-FILES" TO PARA-NAME.
012190     OPEN INPUT PARMCARD, FOODMSTR, USRPROF, DIETIN, DIETMST.
012200     OPEN OUTPUT DIETOUT, DIETERR, TODYRPT, HISTRPT, SYSOUT.
012210*    ALL FILES ARE OPEN WHEN THIS RETURNS - CONTROL GOES BACK
012220*    TO 000-HOUSEKEEPING FOR THE PARMCARD READ.
012230 800-EXIT.
012240     EXIT.
012250
012260*    CALLED FROM BOTH THE NORMAL 999-CLEANUP PATH AND THE
012270*    1000-ABEND-RTN PATH - EVERY FILE OPENED IN 800-OPEN-FILES GETS
012280*    CLOSED NO MATTER HOW THE RUN ENDS.
012290 850-CLOSE-FILES.
012300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
012310     CLOSE PARMCARD, FOODMSTR, USRPROF, DIETIN, DIETMST,
012320           DIETOUT, DIETERR, TODYRPT, HISTRPT, SYSOUT.
012330*    CONTROL RETURNS TO WHICHEVER CLEANUP PATH CALLED IT -
012340*    NORMAL END OF JOB OR THE ABEND ROUTINE.
012350 850-EXIT.
012360     EXIT.
012370
012380*****************************************************************
012390*  900-READ-DIETIN
012400*
012410*  PRIMES AND RE-PRIMES THE WORKING RECORD FOR THE MAINLINE LOOP.
012420*  ERROR-FOUND-SW IS RESET TO "N" HERE, NOT IN 300-FIELD-EDITS, SO
012430*  A RECORD THAT NEVER REACHES ANY EDIT (THE TRAILER REC, WHICH
012440*  100-MAINLINE'S UNTIL TEST STOPS ON BEFORE EDITING IT) DOESN'T
012450*  CARRY THE PRIOR DETAIL RECORD'S ERROR STATE FORWARD.
012460*****************************************************************
012470 900-READ-DIETIN.
012480     MOVE "900-READ-DIETIN" TO PARA-NAME.
012490     READ DIETIN INTO DIETARY-TRANS-REC
012500         AT END MOVE "N" TO MORE-DATA-SW
012510         GO TO 900-EXIT
012520     END-READ.
012530     MOVE "N" TO ERROR-FOUND-SW.
012540     ADD +1 TO RECORDS-READ.
012550*    REACHED EITHER BY THE AT END GO TO (MORE-DATA-SW SET TO
012560*    "N") OR AFTER A SUCCESSFUL READ - EITHER WAY CONTROL
012570*    RETURNS TO WHICHEVER MAINLINE STEP CALLED IT.
012580 900-EXIT.
012590     EXIT.
012600
012610*****************************************************************
012620*  999-CLEANUP
012630*
012640*  RUNS ONCE, AFTER THE MAINLINE LOOP STOPS ON THE TRAILER REC (OR
012650*  ON END OF FILE, WHICH SHOULD NEVER HAPPEN ON A WELL-FORMED
012660*  INPUT FILE - SEE THE NOT-TRAILER-REC CHECK BELOW).  BALANCES THE
012670*  TRAILER'S RECORD COUNT AGAINST RECORDS-READ, WRITES THE TRAILER
012680*  ONTO DIETOUT FOR NUTRANLZ, PRINTS A "NOTHING LOGGED" LINE WHEN
012690*  TODAY'S LISTING NEVER GOT A DETAIL LINE, AND CLOSES EVERYTHING.
012700*****************************************************************
012710 999-CLEANUP.
012720     MOVE "999-CLEANUP" TO PARA-NAME.
012730     IF NOT TRAILER-REC
012740         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
012750         GO TO 1000-ABEND-RTN.
012760
012770*    THE TRAILER REC ITSELF COUNTS AS A WRITTEN RECORD FOR BALANCE
012780*    PURPOSES - IT IS PART OF THE OUTPUT FILE NUTRANLZ WILL READ.
012790     ADD +1 TO RECORDS-WRITTEN.
012800     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
012810         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
012820             ABEND-REASON
012830         MOVE RECORDS-READ    TO ACTUAL-VAL
012840         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
012850         WRITE SYSOUT-REC FROM ABEND-REC
012860         DISPLAY "** RECORDS READ **"
012870         DISPLAY RECORDS-READ
012880         DISPLAY "** RECORD-IN EXPECTED **"
012890         DISPLAY IN-RECORD-COUNT
012900         GO TO 1000-ABEND-RTN.
012910
012920*    THE TRAILER WRITTEN TO DIETOUT CARRIES THIS RUN'S OWN
012930*    RECORDS-WRITTEN COUNT, NOT A COPY OF THE INBOUND TRAILER FROM
012940*    DIETIN - A RUN THAT REJECTS EVEN ONE RECORD WRITES A SMALLER
012950*    COUNT THAN IT READ.
012960     MOVE "T" TO DIETARY-RECORD-TYPE.
012970     MOVE RECORDS-WRITTEN TO IN-RECORD-COUNT-O.
012980     WRITE DIETARY-OUT-REC-DATA FROM WS-TRAILER-REC.
012990
013000*    A RUN WITH NOTHING LOGGED FOR THE PROCESS DATE STILL GETS A
013010*    ONE-LINE TODYRPT PAGE - THE DIETITIAN DEPT WANTED A "NOTHING
013020*    TO REPORT" PAGE RATHER THAN A ZERO-DETAIL REPORT THAT LOOKS
013030*    LIKE A FAILED STEP.
013040     IF WS-TODAY-COUNT = ZERO
013050         PERFORM 762-WRITE-TODAY-HDR THRU 762-EXIT
013060         WRITE RPT-REC FROM WS-BLANK-LINE
013070             AFTER ADVANCING 1
013080         MOVE "*** NO ENTRIES LOGGED THIS PROCESS DATE ***"
013090              TO RPT-REC
013100         WRITE RPT-REC AFTER ADVANCING 1.
013110
013120     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
013130
013140*    THE FIVE DISPLAY PAIRS BELOW GO TO THE JOB LOG ONLY, NOT TO
013150*    ANY REPORT - THIS IS THE SAME OPERATOR-FACING SUMMARY EVERY
013160*    PROGRAM IN THIS JOB STREAM PRINTS AT NORMAL END OF JOB.
013170     DISPLAY "** RECORDS READ **".
013180     DISPLAY RECORDS-READ.
013190     DISPLAY "** RECORDS WRITTEN **".
013200     DISPLAY RECORDS-WRITTEN.
013210     DISPLAY "** ERROR RECORDS FOUND **".
013220     DISPLAY RECORDS-IN-ERROR.
013230     DISPLAY "** TODAY'S ENTRIES LISTED **".
013240     DISPLAY WS-TODAY-COUNT.
013250     DISPLAY "** HISTORY LINES LISTED **".
013260     DISPLAY WS-HIST-COUNT.
013270
013280     DISPLAY "******** NORMAL END OF JOB ENTRYEDT ********".
013290 999-EXIT.
013300     EXIT.
013310
013320*****************************************************************
013330*  1000-ABEND-RTN
013340*
013350*  COMMON ABEND EXIT FOR THIS PROGRAM - REACHED BY GO TO FROM
013360*  000-HOUSEKEEPING (MISSING PARM OR EMPTY FILE) AND FROM
013370*  999-CLEANUP (MISSING OR OUT-OF-BALANCE TRAILER).  ABEND-REASON
013380*  IS ALREADY SET BY WHICHEVER CALLER GOT HERE - THIS PARAGRAPH
013390*  JUST DUMPS IT, CLOSES THE FILES AND FORCES A DIVIDE-BY-ZERO SO
013400*  THE JOB STEP CONDITION CODE SHOWS THE FAILURE ON THE JOB LOG.
013410*****************************************************************
013420 1000-ABEND-RTN.
013430     WRITE SYSOUT-REC FROM ABEND-REC.
013440     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
013450     DISPLAY "*** ABNORMAL END OF JOB-ENTRYEDT ***" UPON CONSOLE.
013460     DIVIDE ZERO-VAL INTO ONE-VAL.
013470*
013480*    NO PARAGRAPH FOLLOWS 1000-ABEND-RTN - THE DIVIDE ABOVE NEVER
013490*    RETURNS, IT FORCES A SIZE-ERROR ABEND SO THE JOB STEP'S
013500*    CONDITION CODE REFLECTS THE FAILURE ON THE JOB LOG.
013510*
013520*****************************************************************
013530*  AR-TICKET CROSS-REFERENCE FOR THIS PROGRAM
013540*
013550*      AR-4802 - ORIGINAL SAME-DAY LISTING REQUEST FROM THE
013560*                DIETITIAN DEPT - SEE 050903 KD ABOVE AND
013570*                760-TODAY-LISTING-RTN / 762-WRITE-TODAY-HDR.
013580*
013590*      AR-4960 - PORTION-SIZE ZERO/NEGATIVE REJECTION - SEE
013600*                021504 RJ ABOVE AND THE PORTION-SIZE = ZERO
013610*                CHECK IN 300-FIELD-EDITS.
013620*
013630*      AR-5201 - PER-USER LOGGING-HISTORY LISTING, NEWEST ENTRY
013640*                FIRST - SEE 081409 KD ABOVE, WS-HISTORY-TABLE,
013650*                AND PARAGRAPHS 764/765/767/770/772/774.
013660*
013670*      AR-5233 - ACTIVE-FLAG NO LONGER GATES A DIETARY ENTRY -
013680*                SEE 022710 KD ABOVE AND 260-VALIDATE-FOOD.  THE
013690*                FLAG STILL GATES FOODSRCH'S CATALOG LISTING,
013700*                JUST NOT ACCEPTANCE OF A LOGGED MEAL HERE.
013710*
013720*  THIS LIST IS MAINTAINED BY HAND - IF A FUTURE TICKET TOUCHES
013730*  THIS PROGRAM, ADD IT HERE AS WELL AS IN THE CHANGE LOG ABOVE
013740*  SO THE TWO STAY IN AGREEMENT.
013750*****************************************************************
013760*
013770*****************************************************************
013780*  OPERATIONS NOTES
013790*
013800*      THIS STEP MUST RUN AFTER THE DIET-LOGGING SCREENS' DAILY
013810*      EXTRACT HAS BEEN FTP'D IN AS DIETIN AND BEFORE NUTRANLZ IS
013820*      SUBMITTED - NUTRANLZ READS DIETOUT AND WILL ABEND ON A
013830*      MISSING OR EMPTY FILE RATHER THAN WAIT FOR IT.
013840*
013850*      A RERUN OF A PRIOR PROCESS DATE IS SUPPORTED - PARMCARD
013860*      CARRIES WHATEVER DATE THE OPERATOR PUNCHES, NOT TODAY'S
013870*      CALENDAR DATE, SO A RERUN PRODUCES THE SAME TODYRPT PAGE
013880*      AND THE SAME DIETOUT CONTENT AS THE ORIGINAL RUN, PROVIDED
013890*      DIETIN, FOODMSTR, USRPROF AND DIETMST ARE ALSO RESTORED TO
013900*      THEIR AS-OF-THAT-DAY STATE FIRST.
013910*
013920*      AN ABEND ON THIS STEP (SEE 1000-ABEND-RTN) MEANS NOTHING
013930*      WAS WRITTEN TO DIETOUT FOR THIS RUN - DO NOT SUBMIT NUTRANLZ
013940*      UNTIL ENTRYEDT HAS COMPLETED WITH A ZERO CONDITION CODE.
013950*****************************************************************
013960*
013970*****************************************************************
013980*  MAINTENANCE NOTES AND KNOWN LIMITATIONS
013990*
014000*      THIS SECTION COLLECTS THE CAVEATS SCATTERED THROUGH THE
014010*      PARAGRAPH BANNERS ABOVE IN ONE PLACE, SO A MAINTAINER CAN
014020*      SKIM THEM WITHOUT HUNTING THROUGH THE WHOLE PROCEDURE
014030*      DIVISION.  NONE OF THESE ARE NEW FINDINGS - EACH ONE IS
014040*      ALSO NOTED AT THE PARAGRAPH IT APPLIES TO.
014050*
014060*      300-FIELD-EDITS
014070*          REPORTS ONLY THE FIRST FAILING CHECK PER RECORD - A
014080*          RECORD WITH BOTH A NON-NUMERIC FOOD-ID AND AN INVALID
014090*          MEAL-TYPE ONLY EVER SHOWS THE FOOD-ID MESSAGE ON
014100*          DIETERR.  THIS IS BY DESIGN, NOT AN OVERSIGHT - SEE
014110*          THE 090114 RJ CHANGE-LOG ENTRY ABOVE.
014120*
014130*      400-VALIDATE-DATE
014140*          NO MONTH-SPECIFIC DAY-COUNT OR LEAP-YEAR CHECK - A
014150*          CONSUMED-DATE OF FEBRUARY 30TH PASSES THIS EDIT.  NO
014160*          TICKET HAS EVER ASKED FOR THIS TO BE TIGHTENED.
014170*
014180*      250-VALIDATE-USER / 260-VALIDATE-FOOD
014190*          BOTH USE A PLAIN SEARCH, NOT SEARCH ALL - NEITHER
014200*          WS-USER-TABLE NOR WS-FOOD-TABLE IS KEPT IN KEY ORDER
014210*          BY ITS BUILD PARAGRAPH.  FINE AT TODAY'S CATALOG AND
014220*          CLIENT-ROSTER SIZES - SEE THE 051216 KD ENTRY ABOVE.
014230*
014240*      750-BUILD-FOOD-TABLE / 755-BUILD-USER-TABLE /
014250*      765-BUILD-HISTORY-TABLE
014260*          NONE OF THE THREE CHECK FOR OVERFLOW AGAINST THEIR
014270*          OCCURS LIMIT - SEE THE "TABLE SIZE LIMITS" BANNER
014280*          NEAR THE TOP OF WORKING-STORAGE FOR THE CURRENT
014290*          HEADROOM ON EACH OF THE THREE TABLES.
014300*
014310*      760-TODAY-LISTING-RTN / 770-HISTORY-LISTING-RTN
014320*          THE 50-LINE-PER-PAGE OVERFLOW TEST ON BOTH LISTINGS
014330*          IS A FIXED CONSTANT, NOT A PARMCARD-DRIVEN VALUE -
014340*          CHANGING PAGE LENGTH FOR EITHER REPORT MEANS A
014350*          RECOMPILE, NOT A CONTROL-CARD CHANGE.
014360*
014370*      999-CLEANUP
014380*          THE RECORDS-READ VS. IN-RECORD-COUNT BALANCE CHECK IS
014390*          AN ALL-OR-NOTHING ABEND - THERE IS NO PARTIAL-RUN OR
014400*          WARNING-ONLY PATH.  A SHORT OR TRUNCATED DIETIN FILE
014410*          STOPS THE WHOLE JOB STEP RATHER THAN PROCESS WHAT IT
014420*          CAN AND FLAG THE REST.
014430*
014440*      GENERAL
014450*          THIS PROGRAM DOES NOT CHECK FILE-STATUS AFTER OPEN OR
014460*          CLOSE - SEE THE INPUT-OUTPUT SECTION REMARK ABOVE.  A
014470*          MISALLOCATED DATASET WILL SURFACE AS A READ OR WRITE
014480*          FAILURE, NOT A CLEAN OPEN-TIME ABEND WITH A CLEAR
014490*          MESSAGE.
014500*****************************************************************
014510*
014520*****************************************************************
014530*  TESTING NOTES
014540*
014550*      THIS SHOP DOES NOT KEEP AN AUTOMATED TEST HARNESS FOR THE
014560*      DIET BALANCE JOB STREAM - EACH CHANGE IS VERIFIED BY HAND
014570*      AGAINST A SMALL SAMPLE DIETIN FILE BEFORE BEING PROMOTED.
014580*      THE SAMPLE FILE COVERS, AT MINIMUM:
014590*
014600*          ONE DETAIL RECORD OF EACH VALID MEAL-TYPE
014610*          ONE DETAIL RECORD PER 300-FIELD-EDITS REJECTION REASON
014620*          ONE DETAIL RECORD DATED THE RUN'S PROCESS DATE, TO
014630*              EXERCISE 760-TODAY-LISTING-RTN
014640*          ONE DETAIL RECORD DATED A PRIOR DAY, TO CONFIRM IT
014650*              DOES NOT APPEAR ON TODYRPT
014660*          ONE USER WITH A PRIOR DIETMST HISTORY, TO EXERCISE
014670*              765-BUILD-HISTORY-TABLE AND THE NEWEST-FIRST WALK
014680*          ONE USER WITH NO PRIOR DIETMST HISTORY, TO CONFIRM
014690*              770-HISTORY-LISTING-RTN STILL PRINTS CLEANLY
014700*          A DELIBERATELY MISMATCHED TRAILER COUNT, TO CONFIRM
014710*              999-CLEANUP STILL ABENDS CORRECTLY
014720*
014730*      WHOEVER PROMOTES A CHANGE TO THIS PROGRAM SHOULD RUN THE
014740*      SAMPLE FILE AND EYEBALL BOTH TODYRPT AND HISTRPT AGAINST
014750*      THE EXPECTED OUTPUT BEFORE CLOSING THE TICKET.
014760*****************************************************************
014770*
014780*****************************************************************
014790*  RELATED PROGRAMS IN THIS JOB STREAM
014800*
014810*      STRLEN
014820*          NOT CALLED BY THIS PROGRAM - USED BY FOODSRCH FOR ITS
014830*          FOOD-NAME SUBSTRING SEARCH.  LISTED HERE ONLY SO A
014840*          MAINTAINER TRACING THE FULL JOB STREAM KNOWS WHERE
014850*          TO LOOK.
014860*
014870*      NUTRANLZ
014880*          READS DIETOUT, THE FILE THIS PROGRAM PRODUCES, AND
014890*          PERFORMS THE NUTRIENT-BALANCE ANALYSIS AGAINST EACH
014900*          USER'S BMI-ADJUSTED RDA.  MUST RUN AFTER THIS STEP -
014910*          SEE THE OPERATIONS NOTES BANNER ABOVE.
014920*
014930*      RDAADJ
014940*          CALLED BY NUTRANLZ, NOT BY THIS PROGRAM - ADJUSTS A
014950*          BASE RDA FOR A USER'S BMI CATEGORY.
014960*
014970*      DTECALC
014980*          NOT CALLED BY THIS PROGRAM - USED ELSEWHERE IN THE JOB
014990*          STREAM FOR DATE-DIFFERENCE ARITHMETIC ON REPORTING
015000*          PERIODS LONGER THAN A SINGLE PROCESS DATE.
015010*
015020*      FOODSRCH
015030*          A SEPARATE, OPERATOR-DRIVEN CATALOG-LOOKUP PROGRAM -
015040*          NOT PART OF THIS JOB STREAM'S DAILY BATCH FLOW AND
015050*          NOT CALLED BY OR CALLING THIS PROGRAM.
015060*
015070*      CHARTRPT
015080*          READS THE ACCUMULATED ANALYSIS RESULTS AND PRODUCES
015090*          THE PERIODIC TREND CHART - RUNS WELL DOWNSTREAM OF
015100*          THIS PROGRAM AND HAS NO DIRECT DEPENDENCY ON IT.
015110*****************************************************************
