000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  STRLEN.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 03/18/89.
000160 DATE-COMPILED. 03/18/89.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          RETURNS THE TRIMMED LENGTH OF TEXT1 (TRAILING SPACES
000230*          AND LOW-VALUES IGNORED).  ORIGINALLY WRITTEN FOR THE
000240*          COMMENT-FIELD EDITS ON THE BILLING SUITE; FOODSRCH
000250*          CALLS IT TO FIND HOW MUCH OF THE SEARCH QUERY AND OF
000260*          EACH FOOD NAME IS SIGNIFICANT BEFORE THE SUBSTRING
000270*          COMPARE.
000280*
000290*          CHANGE LOG
000300*          031889 JS   ORIGINAL PROGRAM                           031889JS
000310*          070399 KD   Y2K REVIEW - NO DATE FIELDS IN THIS        070399KD
000320*                       PROGRAM, NO CHANGES REQUIRED
000330*          042703 RJ   ADOPTED BY THE DIET BALANCE JOB STREAM FOR 042703RJ
000340*                       THE FOOD-NAME SUBSTRING SEARCH
000350******************************************************************
000360
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER. IBM-390.
000400 OBJECT-COMPUTER. IBM-390.
000410 SPECIAL-NAMES.
000420     C01 IS NEXT-PAGE.
000430 INPUT-OUTPUT SECTION.
000440
000450 DATA DIVISION.
000460 FILE SECTION.
000470
000480 WORKING-STORAGE SECTION.
000490  77  L                               PIC S9(4) COMP.
000500*    070399 KD - Y2K REVIEW LEFTOVER DISPLAY VIEW, NOT
000510*    CURRENTLY REFERENCED
000520  77  L-EDIT REDEFINES L              PIC XX.
000530
000540 LINKAGE SECTION.
000550 01  TEXT1                           PIC X(60).
000560 01  TEXT1-CHAR-TABLE REDEFINES TEXT1.
000570     05  TEXT1-CHAR                  PIC X(01) OCCURS 60 TIMES.
000580*    042703 RJ - HALF-FIELD VIEW ADDED FOR A TWO-COLUMN COMPARE
000590*    THE FOOD-NAME SEARCH TURNED OUT NOT TO NEED
000600 01  TEXT1-HALVES REDEFINES TEXT1.
000610     05  TEXT1-LEFT-HALF             PIC X(30).
000620     05  TEXT1-RIGHT-HALF            PIC X(30).
000630 01  RETURN-LTH                      PIC S9(4).
000640
000650 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
000660*****************************************************************
000670*  0000-MAINLINE
000680*
000690*  THE ONLY WORK THIS PROGRAM DOES.  TEXT1 COMES IN AS A 60-BYTE
000700*  ARGUMENT (THE UPPER-CASE FOOD NAME OR THE UPPER-CASE SEARCH
000710*  QUERY, PADDED WITH TRAILING SPACES BY THE CALLER) AND
000720*  RETURN-LTH GOES BACK AS THE NUMBER OF SIGNIFICANT BYTES - I.E.
000730*  WHERE THE TEXT STOPS AND THE PADDING STARTS.  NEITHER FOODSRCH
000740*  NOR ANY CALLER BEFORE IT HAS EVER PASSED LOW-VALUES IN TEXT1,
000750*  BUT THE ORIGINAL BILLING-SUITE COMMENT-FIELD EDIT DID SEE THEM
000760*  ONCE IN A WHILE, SO THE BACK-UP LOOP TREATS SPACE AS THE ONLY
000770*  TRAILING FILLER BYTE - LOW-VALUES ARE COUNTED AS SIGNIFICANT.
000780*****************************************************************
000790 0000-MAINLINE.
000800     MOVE ZERO TO RETURN-LTH.
000810*    START AT THE FULL DECLARED LENGTH OF THE ARGUMENT AND WALK
000820*    BACKWARD - L IS BOTH THE PERFORM SUBSCRIPT AND, WHEN THE
000830*    LOOP STOPS, THE ANSWER.
000840     MOVE LENGTH OF TEXT1 TO L.
000850     PERFORM 100-BACK-UP-OVER-SPACES THRU 100-EXIT
000860             VARYING L FROM LENGTH OF TEXT1 BY -1
000870             UNTIL L = 0
000880             OR TEXT1(L:1) NOT = SPACE.
000890     MOVE L TO RETURN-LTH.
000900     GOBACK.
000910
000920*****************************************************************
000930*  100-BACK-UP-OVER-SPACES
000940*
000950*  ONE BYTE OF THE VARYING WALK.  THIS SHOP'S 390 COBOL HAS NO
000960*  INTRINSIC FOR "LAST NON-BLANK POSITION", SO THE COMPARE LIVES
000970*  ENTIRELY IN THE PERFORM'S VARYING/UNTIL CLAUSE ABOVE AND THIS
000980*  PARAGRAPH NEVER ACTUALLY RUNS ANY LOGIC OF ITS OWN - IT EXISTS
000990*  ONLY SO THE PERFORM HAS A RANGE TO ITERATE.  DO NOT "SIMPLIFY"
001000*  THIS INTO AN INLINE COMPARE - THE OLD STRLTH PROGRAM DID THAT
001010*  AND THE OFF-BY-ONE ON THE ZERO-LENGTH CASE TOOK TWO ABENDS TO
001020*  TRACK DOWN.
001030*****************************************************************
001040 100-BACK-UP-OVER-SPACES.
001050*  BODY INTENTIONALLY EMPTY - THE VARYING CLAUSE ON THE PERFORM
001060*  DOES ALL THE WORK, ONE BYTE AT A TIME, RIGHT TO LEFT
001070     CONTINUE.
001080 100-EXIT.
001090     EXIT.
