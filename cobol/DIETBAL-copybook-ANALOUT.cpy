000100******************************************************************
000110*    COPYBOOK    ANALOUT
000120*    USED BY      NUTRANLZ (WRITES), CHARTRPT (READS)
000130*    PURPOSE      STRUCTURED VERSION OF THE ANALYSIS-OUT RECORD.
000140*                 FOUR RECORD FORMATS SHARE THE SAME AREA, KEYED
000150*                 BY ANAL-RECORD-TYPE, THE SAME WAY WS-TRAILER-REC
000160*                 CARRIED SEVERAL SHAPES ON THE OLD BILLING FILES
000170*                 "D" ONE PER NUTRIENT DETAIL, "R" ONE PER
000180*                 DEFICIENCY RECOMMENDATION, "S" ONE PER-USER
000190*                 SCORE SUMMARY (MEAL COUNT, CALORIES/DAY, OVERALL
000200*                 SCORE, BMI), AND "T" THE SINGLE END-OF-FILE JOB
000210*                 TRAILER CARRYING THE RUN TOTALS FORWARD TO THE
000220*                 CHARTRPT REPORT STEP.
000230*
000240*    CHANGE LOG
000250*    051403 RJ   ORIGINAL COPY MEMBER - SPLIT OFF FROM THE OLD    051403RJ
000260*                 CHARGE-TRAILER LAYOUT WHEN THE ANALYSIS ENGINE
000270*                 WAS ADDED TO THE JOB STREAM
000280*    091205 RJ   ADDED THE "S" SCORE SUMMARY FORMAT SO CHARTRPT   091205RJ
000290*                 DIDN'T NEED TO RECOMPUTE BMI A SECOND TIME
000300*    022108 KD   ADDED THE "T" JOB TRAILER FORMAT FOR THE GRAND   022108KD
000310*                 TOTALS SECTION OF THE PRINTED REPORT
000320******************************************************************
000330 01  ANALYSIS-OUT-REC.
000340     05  ANAL-RECORD-TYPE            PIC X(01).
000350         88  ANAL-DETAIL-REC          VALUE "D".
000360         88  ANAL-RECOMMEND-REC       VALUE "R".
000370         88  ANAL-SCORE-REC           VALUE "S".
000380         88  ANAL-TRAILER-REC         VALUE "T".
000390     05  ANAL-DETAIL-DATA.
000400         10  AD-USER-ID              PIC 9(05).
000410         10  AD-NUTRIENT-NAME        PIC X(15).
000420         10  AD-NUTRIENT-CLASS       PIC X(05).
000430             88  AD-MACRO             VALUE "MACRO".
000440             88  AD-MICRO             VALUE "MICRO".
000450         10  AD-CONSUMED-AMT         PIC 9(06)V99.
000460         10  AD-RECOMMENDED-AMT      PIC 9(06)V99.
000470         10  AD-PCT-OF-RDA           PIC 9(03)V99.
000480         10  AD-UNIT                 PIC X(04).
000490         10  FILLER                  PIC X(41).
000500     05  ANAL-RECOMMEND-DATA REDEFINES ANAL-DETAIL-DATA.
000510         10  AR-USER-ID              PIC 9(05).
000520         10  AR-NUTRIENT-NAME        PIC X(15).
000530         10  AR-PRIORITY             PIC X(06).
000540             88  AR-HIGH-PRIORITY     VALUE "HIGH".
000550             88  AR-MEDIUM-PRIORITY   VALUE "MEDIUM".
000560         10  AR-PCT-OF-RDA           PIC 9(03)V99.
000570         10  AR-FOOD-SUGGEST         PIC X(60).
000580     05  ANAL-SCORE-DATA REDEFINES ANAL-DETAIL-DATA.
000590         10  AS-USER-ID              PIC 9(05).
000600         10  AS-MEAL-COUNT           PIC 9(05).
000610         10  AS-TOTAL-CALORIES-DAY   PIC 9(07)V99.
000620         10  AS-OVERALL-SCORE        PIC 9(03)V99.
000630         10  AS-BMI                  PIC 9(03)V99.
000640         10  AS-BMI-CATEGORY         PIC X(11).
000650         10  FILLER                  PIC X(51).
000660     05  ANAL-JOBTRLR-DATA REDEFINES ANAL-DETAIL-DATA.
000670         10  AT-USERS-PROCESSED      PIC 9(05).
000680         10  AT-ENTRIES-READ         PIC 9(07).
000690         10  AT-ENTRIES-SKIPPED      PIC 9(07).
000700         10  AT-RECOMMENDS-ISSUED    PIC 9(05).
000710         10  FILLER                  PIC X(67).
